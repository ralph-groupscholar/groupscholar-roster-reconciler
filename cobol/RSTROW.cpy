000100******************************************************************
000200*    COPYBOOK    RSTROW                                         *
000300*    ROSTER RECONCILER - IN-MEMORY ROSTER TABLE                 *
000400*    ONE OCCURRENCE OF THIS LAYOUT HOLDS AN ENTIRE PARSED CSV    *
000500*    ROSTER (EITHER THE PREVIOUS OR THE CURRENT SNAPSHOT) AFTER  *
000600*    RSTREAD HAS VALIDATED/NORMALIZED IT.  ALSO THE RECORD       *
000700*    LAYOUT OF THE RSTOUT WORK FILE RSTREAD PRODUCES AND RSTDIFF *
000800*    CONSUMES.                                                   *
000900*                                                                *
001000*    MAX-ROSTER-ROWS AND MAX-ROSTER-COLS ARE HARD TABLE LIMITS - *
001100*    SAME PRACTICE AS THE OLD PATLIST DAILY-CHARGES TABLES.      *
001200*    RAISE THEM (AND RECOMPILE EVERY RSTxxxx PROGRAM) IF A       *
001300*    ROSTER EXTRACT EVER EXCEEDS 500 ROWS OR 12 COLUMNS.         *
001400*                                                                *
001500*    HISTORY                                                    *
001600*    04/02/94  JS   ORIGINAL - 250 ROWS, 8 COLUMNS               *
001700*    11/14/97  RFT  RAISED TO 500 ROWS, 12 COLUMNS FOR FALL      *
001800*                   COHORT CUTOVER VOLUME                        *
001900*    02/09/99  RFT  Y2K - NO DATE-KEYED FIELDS IN THIS TABLE     *
002000******************************************************************
002100 01  RSTROW-TABLE.
002200     05  RSTR-SIDE                 PIC X(8).
002300     05  RSTR-FILE-NAME            PIC X(44).
002400     05  RSTR-COLUMN-COUNT         PIC 9(4) COMP.
002500     05  RSTR-COLUMN-NAME OCCURS 12 TIMES
002600                                   PIC X(30).
002700     05  RSTR-ROW-COUNT            PIC 9(4) COMP.
002800     05  RSTR-ROW OCCURS 500 TIMES.
002900         10  RSTR-ROW-KEY          PIC X(60).
003000         10  RSTR-ROW-SRC-LINE     PIC 9(7) COMP.
003100         10  RSTR-ROW-VALUE OCCURS 12 TIMES
003200                                   PIC X(80).
003300     05  RSTR-KEY-INDEX OCCURS 500 TIMES
003400                                   PIC 9(4) COMP.
003500     05  RSTR-DUPLICATE-COUNT      PIC 9(7) COMP.
003600     05  RSTR-INVALID-COUNT        PIC 9(7) COMP.
003700     05  RSTR-DUPLICATE-KEYS OCCURS 200 TIMES
003800                                   PIC X(60).
003900     05  RSTR-INVALID-LINES OCCURS 200 TIMES
004000                                   PIC 9(7) COMP.
004100     05  FILLER                    PIC X(40).

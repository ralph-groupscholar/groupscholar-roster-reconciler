000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NORMFLD.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/94.
000700 DATE-COMPILED. 04/02/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    NORMALIZES ONE KEY OR VALUE FIELD ACCORDING TO THE MODE
001400*    AND CODE SUPPLIED BY THE RSTPARM CONTROL CARD.  MODE "K"
001500*    FOLDS A KEY TO LOWER OR UPPER CASE (OR LEAVES IT ALONE).
001600*    MODE "V" TRIMS A VALUE, OR TRIMS AND COLLAPSES RUNS OF
001700*    INTERNAL WHITESPACE TO A SINGLE SPACE.  AN UNRECOGNIZED
001800*    CODE RETURNS LK-NORM-RETURN-CODE = 99 SO THE CALLING
001900*    PROGRAM CAN ABEND WITH A CONFIGURATION-ERROR MESSAGE
002000*    INSTEAD OF PRODUCING A BAD COMPARISON.
002100*
002200*    REPLACES THE OLD DB2 REIMBURSEMENT-PERCENTAGE LOOKUP
002300*    PCTPROC - THIS SHOP HAS NO DB2 IN THE RECONCILER RUN, SO
002400*    THE STORED-PROCEDURE-STYLE LINKAGE IS REUSED FOR A PLAIN
002500*    WORKING-STORAGE ROUTINE INSTEAD.
002600*
002700*    CHANGE LOG
002800*    ----------
002900*    04/02/94  JS   ORIGINAL - KEY NORMALIZE ONLY (NONE/LOWER/
003000*                   UPPER), NO VALUE NORMALIZE YET.
003100*    08/19/94  JS   ADDED VALUE-NORMALIZE MODE (NONE/TRIM).
003200*    02/27/95  MPR  ADDED "COLLAPSE" VALUE-NORMALIZE CODE PER
003300*                   REGISTRAR REQUEST - MULTIPLE INTERNAL
003400*                   SPACES IN A NAME FIELD WERE CAUSING FALSE
003500*                   UPDATED-RECORD HITS.
003600*    11/14/97  RFT  RETURN-CODE 99 ADDED FOR AN UNRECOGNIZED
003700*                   NORMALIZE CODE (REQ 3390) - PREVIOUSLY THE
003800*                   ROUTINE SILENTLY FELL THROUGH AS "NONE".
003900*    09/22/98  RFT  Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE.
004000*    08/05/03  DMK  PROCEDURE DIVISION NOW EXPLICITLY PERFORMS
004100*                   000-HOUSEKEEPING THEN 900-WRAP-UP INSTEAD OF
004200*                   FALLING OFF THE END OF EACH PARAGRAPH - THE
004300*                   OLD SEQUENCE RAN THE KEY-NORMALIZE AND THE
004400*                   TRIM/COLLAPSE LOGIC ONCE, UNGATED, BEFORE THE
004500*                   REAL MODE CHECK IN 900-WRAP-UP EVER SAW THE
004600*                   CALL - EVERY VALUE-NORMALIZE CODE CAME OUT
004700*                   AS "COLLAPSE" (REQ 4501, CODE REVIEW).
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     CLASS NORMFLD-ALPHA-LOWER IS "a" THRU "z".
005600
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900
006000 01  NORMFLD-CONSTANTS.
006100     05  ALPHA-UPPER               PIC X(26)
006200             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006300     05  ALPHA-LOWER               PIC X(26)
006400             VALUE "abcdefghijklmnopqrstuvwxyz".
006500     05  FILLER                    PIC X(2).
006600
006700 01  NORMFLD-WORK.
006800     05  WS-START-POS              PIC 9(4) COMP.
006900     05  WS-END-POS                PIC 9(4) COMP.
007000     05  WS-SCAN-POS               PIC 9(4) COMP.
007100     05  WS-OUT-POS                PIC 9(4) COMP.
007200     05  WS-TRIMMED-LEN            PIC 9(4) COMP.
007300     05  WS-CURRENT-CHAR           PIC X(1).
007400     05  WS-LAST-OUT-WAS-SPACE-SW  PIC X(1) VALUE "N".
007500         88  LAST-OUT-WAS-SPACE        VALUE "Y".
007600     05  WS-TRIMMED-FIELD          PIC X(80).
007700     05  WS-TRIMMED-FIELD-CHARS REDEFINES WS-TRIMMED-FIELD
007800                                   OCCURS 80 TIMES
007900                                   PIC X(1).
008000     05  FILLER                    PIC X(2).
008100     05  WS-COLLAPSE-FIELD         PIC X(80).
008200     05  WS-COLLAPSE-FIELD-CHARS REDEFINES WS-COLLAPSE-FIELD
008300                                   OCCURS 80 TIMES
008400                                   PIC X(1).
008500
008600 PROCEDURE DIVISION USING LK-NORMFLD-REC.
008700
008800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
008900     PERFORM 900-WRAP-UP THRU 900-EXIT.
009000     GOBACK.
009100
009200 000-HOUSEKEEPING.
009300     MOVE SPACES TO LK-NORM-OUT.
009400     MOVE ZERO  TO LK-NORM-OUT-LEN.
009500     MOVE ZERO  TO LK-NORM-RETURN-CODE.
009600     IF LK-NORM-IN-LEN = ZERO
009700        GO TO 900-EXIT.
009800     MOVE LK-NORM-IN(1 : LK-NORM-IN-LEN)
009900                  TO LK-NORM-OUT(1 : LK-NORM-IN-LEN).
010000     MOVE LK-NORM-IN-LEN TO LK-NORM-OUT-LEN.
010100 000-EXIT.
010200     EXIT.
010300
010400 100-NORMALIZE-KEY.
010500     IF NORM-KEY-NONE
010600        GO TO 100-EXIT.
010700     IF NORM-KEY-LOWER
010800        INSPECT LK-NORM-OUT(1 : LK-NORM-IN-LEN)
010900                CONVERTING ALPHA-UPPER TO ALPHA-LOWER
011000        GO TO 100-EXIT.
011100     IF NORM-KEY-UPPER
011200        INSPECT LK-NORM-OUT(1 : LK-NORM-IN-LEN)
011300                CONVERTING ALPHA-LOWER TO ALPHA-UPPER
011400        GO TO 100-EXIT.
011500     MOVE 99 TO LK-NORM-RETURN-CODE.
011600 100-EXIT.
011700     EXIT.
011800
011900 200-NORMALIZE-VALUE.
012000     IF NORM-VAL-NONE
012100        GO TO 200-EXIT.
012200     IF NORM-VAL-TRIM OR NORM-VAL-COLLAPSE
012300        PERFORM 300-TRIM-FIELD THRU 300-EXIT
012400        IF NORM-VAL-COLLAPSE
012500           PERFORM 400-COLLAPSE-FIELD THRU 400-EXIT
012600        END-IF
012700        GO TO 200-EXIT.
012800     MOVE 99 TO LK-NORM-RETURN-CODE.
012900 200-EXIT.
013000     EXIT.
013100
013200 300-TRIM-FIELD.
013300     MOVE SPACES TO WS-TRIMMED-FIELD.
013400     MOVE ZERO TO WS-START-POS.
013500     MOVE 1 TO WS-SCAN-POS.
013600     PERFORM 310-FIND-START THRU 310-EXIT
013700             UNTIL WS-SCAN-POS > LK-NORM-OUT-LEN
013800                OR WS-START-POS NOT = ZERO.
013900     IF WS-START-POS = ZERO
014000        MOVE ZERO TO LK-NORM-OUT-LEN
014100        MOVE SPACES TO LK-NORM-OUT
014200        GO TO 300-EXIT.
014300     MOVE LK-NORM-OUT-LEN TO WS-END-POS.
014400     PERFORM 320-FIND-END THRU 320-EXIT
014500             UNTIL WS-END-POS <= WS-START-POS
014600                OR LK-NORM-OUT(WS-END-POS : 1) NOT = SPACE.
014700     COMPUTE WS-TRIMMED-LEN = WS-END-POS - WS-START-POS + 1.
014800     MOVE LK-NORM-OUT(WS-START-POS : WS-TRIMMED-LEN)
014900                  TO WS-TRIMMED-FIELD(1 : WS-TRIMMED-LEN).
015000     MOVE SPACES TO LK-NORM-OUT.
015100     MOVE WS-TRIMMED-FIELD(1 : WS-TRIMMED-LEN)
015200                  TO LK-NORM-OUT(1 : WS-TRIMMED-LEN).
015300     MOVE WS-TRIMMED-LEN TO LK-NORM-OUT-LEN.
015400 300-EXIT.
015500     EXIT.
015600
015700 310-FIND-START.
015800     IF LK-NORM-OUT(WS-SCAN-POS : 1) NOT = SPACE
015900        MOVE WS-SCAN-POS TO WS-START-POS
016000     ELSE
016100        ADD 1 TO WS-SCAN-POS
016200     END-IF.
016300 310-EXIT.
016400     EXIT.
016500
016600 320-FIND-END.
016700     SUBTRACT 1 FROM WS-END-POS.
016800 320-EXIT.
016900     EXIT.
017000
017100 400-COLLAPSE-FIELD.
017200     MOVE LK-NORM-OUT TO WS-TRIMMED-FIELD.
017300     MOVE SPACES TO WS-COLLAPSE-FIELD.
017400     MOVE "N" TO WS-LAST-OUT-WAS-SPACE-SW.
017500     MOVE 1 TO WS-OUT-POS.
017600     MOVE 1 TO WS-SCAN-POS.
017700     PERFORM 420-COLLAPSE-ONE-CHAR THRU 420-EXIT
017800             UNTIL WS-SCAN-POS > LK-NORM-OUT-LEN.
017900     MOVE SPACES TO LK-NORM-OUT.
018000     MOVE WS-COLLAPSE-FIELD(1 : WS-OUT-POS - 1)
018100                  TO LK-NORM-OUT(1 : WS-OUT-POS - 1).
018200     COMPUTE LK-NORM-OUT-LEN = WS-OUT-POS - 1.
018300 400-EXIT.
018400     EXIT.
018500
018600 420-COLLAPSE-ONE-CHAR.
018700     MOVE WS-TRIMMED-FIELD-CHARS(WS-SCAN-POS) TO WS-CURRENT-CHAR.
018800     IF WS-CURRENT-CHAR = SPACE
018900        IF NOT LAST-OUT-WAS-SPACE
019000           MOVE WS-CURRENT-CHAR
019100                       TO WS-COLLAPSE-FIELD-CHARS(WS-OUT-POS)
019200           ADD 1 TO WS-OUT-POS
019300           MOVE "Y" TO WS-LAST-OUT-WAS-SPACE-SW
019400        END-IF
019500     ELSE
019600        MOVE WS-CURRENT-CHAR
019700                    TO WS-COLLAPSE-FIELD-CHARS(WS-OUT-POS)
019800        ADD 1 TO WS-OUT-POS
019900        MOVE "N" TO WS-LAST-OUT-WAS-SPACE-SW
020000     END-IF.
020100     ADD 1 TO WS-SCAN-POS.
020200 420-EXIT.
020300     EXIT.
020400
020500 900-WRAP-UP.
020600     IF LK-NORM-MODE = "K"
020700        PERFORM 100-NORMALIZE-KEY THRU 100-EXIT
020800     ELSE
020900        IF LK-NORM-MODE = "V"
021000           PERFORM 200-NORMALIZE-VALUE THRU 200-EXIT
021100        ELSE
021200           MOVE 99 TO LK-NORM-RETURN-CODE
021300        END-IF
021400     END-IF.
021500     GOBACK.
021600 900-EXIT.
021700     EXIT.
021800
021900 LINKAGE SECTION.
022000 01  LK-NORMFLD-REC.
022100     05  LK-NORM-MODE              PIC X(1).
022200         88  NORM-MODE-KEY             VALUE "K".
022300         88  NORM-MODE-VALUE           VALUE "V".
022400     05  LK-NORM-CODE              PIC X(1).
022500         88  NORM-KEY-NONE             VALUE "N".
022600         88  NORM-KEY-LOWER            VALUE "L".
022700         88  NORM-KEY-UPPER            VALUE "U".
022800         88  NORM-VAL-NONE             VALUE "N".
022900         88  NORM-VAL-TRIM             VALUE "T".
023000         88  NORM-VAL-COLLAPSE         VALUE "C".
023100     05  LK-NORM-IN                PIC X(80).
023200     05  LK-NORM-IN-CHARS REDEFINES LK-NORM-IN
023300                                   OCCURS 80 TIMES
023400                                   PIC X(1).
023500     05  LK-NORM-IN-LEN            PIC 9(4) COMP.
023600     05  LK-NORM-OUT               PIC X(80).
023700     05  LK-NORM-OUT-LEN           PIC 9(4) COMP.
023800     05  LK-NORM-RETURN-CODE       PIC 9(2) COMP.
023900     05  FILLER                    PIC X(2).

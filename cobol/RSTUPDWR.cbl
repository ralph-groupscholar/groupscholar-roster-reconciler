000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RSTUPDWR.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/08/94.
000600 DATE-COMPILED. 04/08/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          WRITES UPDATED.CSV - ONE ROW PER FIELD-LEVEL CHANGE
001300*          ON AN UPDATED KEY, COLUMNS KEY/FIELD/BEFORE/AFTER,
001400*          READ STRAIGHT OFF THE RSTUPD WORK FILE RSTDIFF BUILT.
001500*          UNLIKE RSTEXPRT THIS WRITER DOES NOT NEED TO RELOAD
001600*          EITHER ROSTER WORK FILE - THE CHANGE-DETAIL RECORD
001700*          ALREADY CARRIES BOTH THE OLD AND NEW VALUE FOR THE ONE
001800*          FIELD THAT DIFFERED, SO THE ROWS ARE A STRAIGHT PASS-
001900*          THROUGH OF RSTUPD, ESCAPED ONE COLUMN AT A TIME.
002000*
002100*          THIS STEP IS SKIPPED ENTIRELY (NO CSV FILE IS OPENED
002200*          OR WRITTEN) UNLESS THE CONTROL CARD ASKS FOR EXPORT -
002300*          SAME RULE RSTEXPRT FOLLOWS (REQ 3390).
002400*
002500*          INPUT  FILE  - PARMIN  (SYSIN CONTROL CARD, RSTPARM)
002600*          INPUT  FILE  - RSTCTL  (CONTROL/SUMMARY RECORD)
002700*          INPUT  FILE  - RSTUPD  (CHANGE DETAIL, KEY/FIELD ORDER)
002800*          OUTPUT FILE  - EXPUPD  (UPDATED.CSV)
002900*          DUMP   FILE  - SYSOUT
003000*
003100*    CHANGE LOG
003200*    ----------
003300*    04/08/94  JS   ORIGINAL.
003400*    11/14/97  RFT  STEP NOW SKIPS ITSELF WHEN THE CONTROL
003500*                   CARD'S EXPORT FLAG IS OFF (REQ 3390) - SAME
003600*                   FIX APPLIED TO RSTEXPRT THE SAME WEEK.
003700*    06/30/03  DMK  COLUMN VALUES NOW ESCAPED THROUGH CSVESC
003800*                   INSTEAD OF THE OLD INLINE QUOTING LOGIC
003900*                   (REQ 4471).
004000*    08/12/03  DMK  300-WRITE-HEADER WROTE THE LITERAL WORD
004100*                   "KEY" AS THE FIRST COLUMN HEADING INSTEAD OF
004200*                   THE CONFIGURED KEY-COLUMN NAME - A ROSTER
004300*                   KEYED ON, SAY, EMPLID CAME OUT OF THIS WRITER
004400*                   WITH A HEADER THAT DID NOT MATCH THE OTHER
004500*                   REPORTS, WHICH BOTH SUBSTITUTE RSTP-KEY-
004600*                   COLUMN.  NOW TRIMS RSTP-KEY-COLUMN THE SAME
004700*                   WAY 864-ESCAPE-AND-APPEND TRIMS A COLUMN
004800*                   VALUE BEFORE STRINGING IT IN (REQ 4502,
004900*                   REPORTED BY OPERATIONS).
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     UPSI-0 ON STATUS IS RSTUPDWR-DEBUG-ON
005800            OFF STATUS IS RSTUPDWR-DEBUG-OFF.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT PARMIN
006700     ASSIGN TO UT-S-PARMIN
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100     SELECT RSTCTL
007200     ASSIGN TO UT-S-RSTCTL
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT RSTUPD
007700     ASSIGN TO UT-S-RSTUPD
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100     SELECT EXPUPD
008200     ASSIGN TO UT-S-EXPUPD
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 130 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SYSOUT-REC.
009400 01  SYSOUT-REC.
009500     05  SYSOUT-TEXT               PIC X(129).
009600     05  FILLER                    PIC X(1).
009700
009800 FD  PARMIN
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS RSTPARM-CARD.
010300     COPY RSTPARM.
010400
010500 FD  RSTCTL
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS RSTCTL-RECORD.
011000     COPY RSTCTL.
011100
011200 FD  RSTUPD
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS RSTCHG-RECORD.
011700     COPY RSTCHG.
011800
011900****** ONE CSV LINE PER CHANGE-DETAIL RECORD, SHIPPED VARYING-
012000****** LENGTH SO TRAILING COLUMN PADDING IS NOT SHIPPED.
012100 FD  EXPUPD
012200     RECORDING MODE IS V
012300     LABEL RECORDS ARE STANDARD
012400     RECORD IS VARYING IN SIZE FROM 1 TO 500 CHARACTERS
012500             DEPENDING ON WS-EXP-LEN
012600     DATA RECORD IS EXPUPD-REC.
012700 01  EXPUPD-REC.
012800     05  EXPUPD-TEXT               PIC X(499).
012900     05  FILLER                    PIC X(1).
013000
013100 WORKING-STORAGE SECTION.
013200
013300 01  FILE-STATUS-CODES.
013400     05  OFCODE                    PIC X(2).
013500         88  CODE-WRITE                VALUE SPACES.
013600     05  FILLER                    PIC X(2).
013700
013800 77  PARA-NAME                     PIC X(30).
013900 77  ZERO-VAL                      PIC 9 VALUE 0.
014000 77  ONE-VAL                       PIC 9 VALUE 1.
014100
014200 01  WS-LINE                       PIC X(500).
014300 01  WS-LINE-CHARS REDEFINES WS-LINE
014400                                   OCCURS 500 TIMES
014500                                   PIC X(1).
014600 01  WS-EXP-LEN-AREA.
014700     05  WS-EXP-LEN                PIC 9(4) COMP.
014800 01  WS-EXP-LEN-X REDEFINES WS-EXP-LEN-AREA
014900                                   PIC X(2).
015000
015100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015200     05  WS-LINE-POS               PIC 9(4) COMP.
015300     05  WS-ROW-COUNT              PIC 9(7) COMP.
015400     05  FILLER                    PIC X(2).
015500
015600 01  WS-SWITCHES.
015700     05  WS-MORE-UPD-SW            PIC X(1) VALUE "Y".
015800         88  MORE-UPDATE-ROWS          VALUE "Y".
015900     05  FILLER                    PIC X(1).
016000
016100 01  WS-CSVESC-REC.
016200     05  WS-ESC-IN                 PIC X(80).
016300     05  WS-ESC-IN-CHARS REDEFINES WS-ESC-IN
016400                                   OCCURS 80 TIMES
016500                                   PIC X(1).
016600     05  WS-ESC-IN-LEN             PIC 9(4) COMP.
016700     05  WS-ESC-OUT                PIC X(164).
016800     05  WS-ESC-OUT-LEN            PIC 9(4) COMP.
016900     05  FILLER                    PIC X(2).
017000
017100 01  WS-ESC-SCAN-POS               PIC 9(4) COMP.
017200
017300 COPY ABENDREC.
017400
017500 PROCEDURE DIVISION.
017600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017700     IF RSTP-EXPORT-YES
017800        PERFORM 100-MAINLINE THRU 100-EXIT
017900     ELSE
018000        DISPLAY "RSTUPDWR - EXPORT FLAG OFF - NO CSV WRITTEN".
018100     PERFORM 999-CLEANUP THRU 999-EXIT.
018200     GOBACK.
018300
018400 000-HOUSEKEEPING.
018500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018600     DISPLAY "******** BEGIN JOB RSTUPDWR ********".
018700     OPEN INPUT PARMIN.
018800     OPEN OUTPUT SYSOUT.
018900     READ PARMIN
019000         AT END
019100            MOVE "NO SYSIN CONTROL CARD" TO ABEND-REASON
019200            GO TO 1000-ABEND-RTN
019300     END-READ.
019400     IF RSTP-EXPORT-YES
019500        PERFORM 800-OPEN-FILES THRU 800-EXIT
019600        READ RSTCTL
019700            AT END
019800               MOVE "CONTROL RECORD WORK FILE MISSING" TO
019900                    ABEND-REASON
020000               GO TO 1000-ABEND-RTN
020100        END-READ
020200        READ RSTUPD
020300            AT END
020400               MOVE "N" TO WS-MORE-UPD-SW
020500        END-READ.
020600 000-EXIT.
020700     EXIT.
020800
020900 100-MAINLINE.
021000     MOVE "100-MAINLINE" TO PARA-NAME.
021100     OPEN OUTPUT EXPUPD.
021200     PERFORM 300-WRITE-HEADER THRU 300-EXIT.
021300     PERFORM 310-WRITE-ONE-DETAIL-ROW THRU 310-EXIT
021400             UNTIL NOT MORE-UPDATE-ROWS.
021500     CLOSE EXPUPD.
021600     IF RSTUPDWR-DEBUG-ON
021700        DISPLAY "RSTUPDWR - ROWS WRITTEN " WS-ROW-COUNT.
021800 100-EXIT.
021900     EXIT.
022000
022100 300-WRITE-HEADER.
022200     MOVE 1 TO WS-LINE-POS.
022300     MOVE SPACES TO WS-LINE.
022400     MOVE SPACES TO WS-ESC-IN.
022500     MOVE RSTP-KEY-COLUMN TO WS-ESC-IN.
022600     PERFORM 862-FIND-ESC-LEN THRU 862-EXIT.
022700     STRING RSTP-KEY-COLUMN(1 : WS-ESC-IN-LEN) DELIMITED BY SIZE
022800            ",field,before,after" DELIMITED BY SIZE
022900            INTO WS-LINE WITH POINTER WS-LINE-POS.
023000     PERFORM 890-EMIT-LINE THRU 890-EXIT.
023100 300-EXIT.
023200     EXIT.
023300
023400****** ONE CHANGE-DETAIL RECORD IS ALREADY SITTING IN RSTCHG-
023500****** RECORD (PRIMED BY 000-HOUSEKEEPING, RE-PRIMED BELOW) -
023600****** ESCAPE ITS FOUR FIELDS AND WRITE THE LINE, THEN READ
023700****** THE NEXT ONE.
023800 310-WRITE-ONE-DETAIL-ROW.
023900     MOVE 1 TO WS-LINE-POS.
024000     MOVE SPACES TO WS-LINE.
024100     MOVE RSTCHG-KEY TO WS-ESC-IN.
024200     PERFORM 864-ESCAPE-AND-APPEND THRU 864-EXIT.
024300     STRING "," DELIMITED BY SIZE
024400            INTO WS-LINE WITH POINTER WS-LINE-POS.
024500     MOVE RSTCHG-FIELD TO WS-ESC-IN.
024600     PERFORM 864-ESCAPE-AND-APPEND THRU 864-EXIT.
024700     STRING "," DELIMITED BY SIZE
024800            INTO WS-LINE WITH POINTER WS-LINE-POS.
024900     MOVE RSTCHG-BEFORE TO WS-ESC-IN.
025000     PERFORM 864-ESCAPE-AND-APPEND THRU 864-EXIT.
025100     STRING "," DELIMITED BY SIZE
025200            INTO WS-LINE WITH POINTER WS-LINE-POS.
025300     MOVE RSTCHG-AFTER TO WS-ESC-IN.
025400     PERFORM 864-ESCAPE-AND-APPEND THRU 864-EXIT.
025500     PERFORM 890-EMIT-LINE THRU 890-EXIT.
025600     ADD 1 TO WS-ROW-COUNT.
025700     READ RSTUPD
025800         AT END
025900            MOVE "N" TO WS-MORE-UPD-SW
026000     END-READ.
026100 310-EXIT.
026200     EXIT.
026300
026400****** GENERIC CSV-FIELD ESCAPER - CALLER MOVES THE RAW VALUE TO
026500****** WS-ESC-IN (SPACE-PADDED) BEFORE THE PERFORM; THE ESCAPED
026600****** FORM IS APPENDED TO WS-LINE AT WS-LINE-POS.
026700 864-ESCAPE-AND-APPEND.
026800     PERFORM 862-FIND-ESC-LEN THRU 862-EXIT.
026900     CALL "CSVESC" USING WS-CSVESC-REC.
027000     STRING WS-ESC-OUT(1 : WS-ESC-OUT-LEN) DELIMITED BY SIZE
027100            INTO WS-LINE WITH POINTER WS-LINE-POS.
027200 864-EXIT.
027300     EXIT.
027400
027500 862-FIND-ESC-LEN.
027600     MOVE 80 TO WS-ESC-SCAN-POS.
027700     MOVE ZERO TO WS-ESC-IN-LEN.
027800     PERFORM 863-SCAN-ESC-LEN THRU 863-EXIT
027900             UNTIL WS-ESC-SCAN-POS = ZERO
028000                OR WS-ESC-IN-LEN NOT = ZERO.
028100     IF WS-ESC-IN-LEN = ZERO
028200        MOVE 1 TO WS-ESC-IN-LEN.
028300 862-EXIT.
028400     EXIT.
028500
028600 863-SCAN-ESC-LEN.
028700     IF WS-ESC-IN-CHARS(WS-ESC-SCAN-POS) NOT = SPACE
028800        MOVE WS-ESC-SCAN-POS TO WS-ESC-IN-LEN
028900     ELSE
029000        SUBTRACT 1 FROM WS-ESC-SCAN-POS
029100     END-IF.
029200 863-EXIT.
029300     EXIT.
029400
029500 800-OPEN-FILES.
029600     MOVE "800-OPEN-FILES" TO PARA-NAME.
029700     OPEN INPUT RSTCTL, RSTUPD.
029800 800-EXIT.
029900     EXIT.
030000
030100 850-CLOSE-FILES.
030200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
030300     CLOSE RSTCTL, RSTUPD.
030400 850-EXIT.
030500     EXIT.
030600
030700 890-EMIT-LINE.
030800     PERFORM 892-FIND-LINE-LEN THRU 892-EXIT.
030900     MOVE SPACES TO EXPUPD-REC.
031000     MOVE WS-LINE(1 : WS-EXP-LEN) TO EXPUPD-REC(1 : WS-EXP-LEN).
031100     WRITE EXPUPD-REC.
031200     MOVE SPACES TO WS-LINE.
031300 890-EXIT.
031400     EXIT.
031500
031600 892-FIND-LINE-LEN.
031700     MOVE 500 TO WS-LINE-POS.
031800     MOVE ZERO TO WS-EXP-LEN.
031900     PERFORM 894-SCAN-LINE-LEN THRU 894-EXIT
032000             UNTIL WS-LINE-POS = ZERO
032100                OR WS-EXP-LEN NOT = ZERO.
032200     IF WS-EXP-LEN = ZERO
032300        MOVE 1 TO WS-EXP-LEN.
032400 892-EXIT.
032500     EXIT.
032600
032700 894-SCAN-LINE-LEN.
032800     IF WS-LINE-CHARS(WS-LINE-POS) NOT = SPACE
032900        MOVE WS-LINE-POS TO WS-EXP-LEN
033000     ELSE
033100        SUBTRACT 1 FROM WS-LINE-POS
033200     END-IF.
033300 894-EXIT.
033400     EXIT.
033500
033600 999-CLEANUP.
033700     MOVE "999-CLEANUP" TO PARA-NAME.
033800     IF RSTP-EXPORT-YES
033900        PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034000     CLOSE PARMIN, SYSOUT.
034100     DISPLAY "******** NORMAL END OF JOB RSTUPDWR ********".
034200 999-EXIT.
034300     EXIT.
034400
034500 1000-ABEND-RTN.
034600     WRITE SYSOUT-REC FROM ABEND-REC.
034700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034800     DISPLAY "*** ABNORMAL END - RSTUPDWR ***" UPON CONSOLE.
034900     DIVIDE ZERO-VAL INTO ONE-VAL.

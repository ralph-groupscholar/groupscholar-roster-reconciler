000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CSVESC.
000400 AUTHOR. MARIE PRICE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/27/95.
000700 DATE-COMPILED. 02/27/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    ESCAPES ONE OUTPUT VALUE FOR USE AS A CSV FIELD.  IF THE
001400*    VALUE CONTAINS A COMMA, A QUOTE, A CR OR A LF, THE VALUE IS
001500*    WRAPPED IN DOUBLE QUOTES AND EVERY EMBEDDED QUOTE IS
001600*    DOUBLED.  CALLED BY RSTEXPRT AND RSTUPDWR ONCE PER OUTPUT
001700*    COLUMN.  REPLACES THE OLD LAB/EQUIPMENT COST-CALCULATION
001800*    DISPATCHER CLCLBCST - SAME LINKAGE-ONLY SHAPE, DIFFERENT JOB.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    02/27/95  MPR  ORIGINAL
002300*    08/14/95  MPR  CR/LF NOW FORCE QUOTING EVEN WITHOUT A COMMA
002400*                   OR EMBEDDED QUOTE (REQUEST FROM REGISTRAR).
002500*    11/14/97  RFT  OUTPUT LENGTH RAISED FROM 80 TO 164 TO ALLOW
002600*                   FOR A FULLY-QUOTED, FULLY-DOUBLED 80-BYTE
002700*                   INPUT VALUE.
002800*    09/22/98  RFT  Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE.
002900*    08/05/03  DMK  PROCEDURE DIVISION NOW EXPLICITLY PERFORMS
003000*                   900-WRAP-UP INSTEAD OF FALLING INTO
003100*                   100-SCAN-FOR-SPECIAL-CHARS COLD - WS-IN-POS
003200*                   AND WS-OUT-POS WERE UNINITIALIZED (ZERO) ON
003300*                   ENTRY, AN ILLEGAL SUBSCRIPT AGAINST BOTH
003400*                   OCCURS TABLES UNTIL 900-WRAP-UP'S OWN SETUP
003500*                   FINALLY RAN (REQ 4501, CODE REVIEW).
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     CLASS CSV-SPECIAL-CHAR IS QUOTE, ",".
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700
004800 01  CSVESC-CONSTANTS.
004900     05  QUOTE-CHAR                PIC X(1) VALUE '"'.
005000     05  COMMA-CHAR                PIC X(1) VALUE ','.
005100     05  CR-CHAR                   PIC X(1) VALUE X'0D'.
005200     05  LF-CHAR                   PIC X(1) VALUE X'0A'.
005300     05  FILLER                   PIC X(2).
005400
005500 01  CSVESC-SWITCHES.
005600     05  WS-NEEDS-QUOTE-SW         PIC X(1) VALUE "N".
005700         88  NEEDS-QUOTE               VALUE "Y".
005800     05  FILLER                   PIC X(1).
005900
006000 01  CSVESC-WORK.
006100     05  WS-SCAN-POS-PAIR.
006200         10  WS-IN-POS            PIC 9(4) COMP.
006300         10  WS-OUT-POS           PIC 9(4) COMP.
006400     05  WS-SCAN-POS-X REDEFINES WS-SCAN-POS-PAIR
006500                                   PIC X(4).
006600     05  WS-IN-LEN                PIC 9(4) COMP.
006700     05  WS-CURRENT-CHAR          PIC X(1).
006800     05  WS-WORK-OUT              PIC X(164).
006900     05  WS-WORK-OUT-CHARS REDEFINES WS-WORK-OUT
007000                                   OCCURS 164 TIMES
007100                                   PIC X(1).
007200     05  FILLER                   PIC X(10).
007300
007400 PROCEDURE DIVISION USING LK-CSVESC-REC.
007500
007600     PERFORM 900-WRAP-UP THRU 900-EXIT.
007700     GOBACK.
007800
007900 100-SCAN-FOR-SPECIAL-CHARS.
008000     MOVE LK-ESC-IN-CHARS(WS-IN-POS) TO WS-CURRENT-CHAR.
008100     IF WS-CURRENT-CHAR = COMMA-CHAR OR
008200        WS-CURRENT-CHAR = QUOTE-CHAR OR
008300        WS-CURRENT-CHAR = CR-CHAR    OR
008400        WS-CURRENT-CHAR = LF-CHAR
008500           MOVE "Y" TO WS-NEEDS-QUOTE-SW.
008600     ADD 1 TO WS-IN-POS.
008700 100-EXIT.
008800     EXIT.
008900
009000 200-BUILD-UNQUOTED.
009100     MOVE SPACES TO LK-ESC-OUT.
009200     MOVE LK-ESC-IN (1 : WS-IN-LEN) TO LK-ESC-OUT.
009300     MOVE WS-IN-LEN TO LK-ESC-OUT-LEN.
009400 200-EXIT.
009500     EXIT.
009600
009700 250-APPEND-OUT-CHAR.
009800     IF WS-OUT-POS > 164
009900        GO TO 250-EXIT.
010000     MOVE WS-CURRENT-CHAR TO WS-WORK-OUT-CHARS(WS-OUT-POS).
010100     ADD 1 TO WS-OUT-POS.
010200 250-EXIT.
010300     EXIT.
010400
010500 300-BUILD-QUOTED.
010600     MOVE SPACES TO WS-WORK-OUT.
010700     MOVE 1 TO WS-IN-POS.
010800     MOVE QUOTE-CHAR TO WS-CURRENT-CHAR.
010900     MOVE 1 TO WS-OUT-POS.
011000     PERFORM 250-APPEND-OUT-CHAR THRU 250-EXIT.
011100     PERFORM 320-COPY-ONE-CHAR THRU 320-EXIT
011200             UNTIL WS-IN-POS > WS-IN-LEN.
011300     MOVE QUOTE-CHAR TO WS-CURRENT-CHAR.
011400     PERFORM 250-APPEND-OUT-CHAR THRU 250-EXIT.
011500     MOVE SPACES TO LK-ESC-OUT.
011600     MOVE WS-WORK-OUT (1 : WS-OUT-POS - 1) TO LK-ESC-OUT.
011700     COMPUTE LK-ESC-OUT-LEN = WS-OUT-POS - 1.
011800 300-EXIT.
011900     EXIT.
012000
012100 320-COPY-ONE-CHAR.
012200     MOVE LK-ESC-IN-CHARS(WS-IN-POS) TO WS-CURRENT-CHAR.
012300     IF WS-CURRENT-CHAR = QUOTE-CHAR
012400        PERFORM 250-APPEND-OUT-CHAR THRU 250-EXIT.
012500     PERFORM 250-APPEND-OUT-CHAR THRU 250-EXIT.
012600     ADD 1 TO WS-IN-POS.
012700 320-EXIT.
012800     EXIT.
012900
013000 900-WRAP-UP.
013100     MOVE ZERO TO WS-IN-POS.
013200     MOVE 1 TO WS-IN-POS.
013300     MOVE "N" TO WS-NEEDS-QUOTE-SW.
013400     MOVE LK-ESC-IN-LEN TO WS-IN-LEN.
013500     IF WS-IN-LEN = ZERO
013600        MOVE SPACES TO LK-ESC-OUT
013700        MOVE ZERO TO LK-ESC-OUT-LEN
013800        GOBACK.
013900     PERFORM 100-SCAN-FOR-SPECIAL-CHARS THRU 100-EXIT
014000             UNTIL WS-IN-POS > WS-IN-LEN.
014100     MOVE 1 TO WS-IN-POS.
014200     IF NEEDS-QUOTE
014300        PERFORM 300-BUILD-QUOTED THRU 300-EXIT
014400     ELSE
014500        PERFORM 200-BUILD-UNQUOTED THRU 200-EXIT
014600     END-IF.
014700     GOBACK.
014800 900-EXIT.
014900     EXIT.
015000
015100 LINKAGE SECTION.
015200 01  LK-CSVESC-REC.
015300     05  LK-ESC-IN                 PIC X(80).
015400     05  LK-ESC-IN-CHARS REDEFINES LK-ESC-IN
015500                                   OCCURS 80 TIMES
015600                                   PIC X(1).
015700     05  LK-ESC-IN-LEN             PIC 9(4) COMP.
015800     05  LK-ESC-OUT                PIC X(164).
015900     05  LK-ESC-OUT-LEN            PIC 9(4) COMP.
016000     05  FILLER                    PIC X(2).

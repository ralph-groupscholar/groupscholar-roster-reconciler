000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RSTREAD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/02/94.
000600 DATE-COMPILED. 04/02/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS ONE ROSTER EXTRACT FILE (A CSV TEXT
001300*          FILE PRODUCED BY THE REGISTRAR'S SYSTEM FOR EITHER THE
001400*          "PREVIOUS" OR THE "CURRENT" SNAPSHOT - SEE THE RSTPARM
001500*          CONTROL CARD) AND BUILDS AN IN-MEMORY ROSTER TABLE.
001600*
001700*          IT PARSES THE HEADER ROW, VALIDATES THE CONFIGURED KEY
001800*          COLUMN IS PRESENT, PARSES EACH DATA ROW, RECONCILES
001900*          SHORT/LONG ROWS TO THE HEADER'S COLUMN COUNT, DROPS AND
002000*          COUNTS ROWS WITH A BLANK KEY, DROPS AND COUNTS ROWS
002100*          WHOSE (NORMALIZED) KEY REPEATS AN EARLIER ROW, SORTS
002200*          THE SURVIVING ROWS ASCENDING BY KEY, AND WRITES THE
002300*          RESULT AS A SINGLE RSTOUT WORK RECORD FOR RSTDIFF.
002400*
002500*          THIS STEP RUNS ONCE FOR THE PREVIOUS FILE AND AGAIN
002600*          FOR THE CURRENT FILE - THE SIDE IS TOLD APART BY THE
002700*          RSTP-SIDE FIELD ON THE SYSIN CONTROL CARD, WHICH ALSO
002800*          TELLS THIS STEP WHICH DSNAME TO REPORT ON THE RSTOUT
002900*          RECORD.  THE ACTUAL DD REBINDING OF UT-S-RSTIN TO THE
003000*          RIGHT PHYSICAL FILE IS DONE IN JCL, THE SAME WAY
003100*          DALYEDIT'S UT-S-PATDATA WAS REBOUND STEP TO STEP.
003200*
003300*          INPUT  FILE  - RSTIN  (THE ROSTER CSV, EITHER SIDE)
003400*          INPUT  FILE  - PARMIN (SYSIN CONTROL CARD, RSTPARM)
003500*          OUTPUT FILE  - RSTOUT (ONE RSTROW-TABLE RECORD)
003600*          DUMP   FILE  - SYSOUT
003700*
003800*    CHANGE LOG
003900*    ----------
004000*    04/02/94  JS   ORIGINAL
004100*    08/19/94  JS   BLANK-LINE SKIP ADDED - EXPORTS FROM THE NEW
004200*                   EXTRACT TOOL WERE LEAVING A TRAILING BLANK
004300*                   LINE AT END OF FILE.
004400*    02/27/95  MPR  ROW-WIDTH RECONCILIATION (SHORT/LONG ROWS)
004500*                   ADDED PER REQUEST FROM REGISTRAR - SOME
004600*                   EXTRACT ROWS WERE MISSING TRAILING COMMAS.
004700*    11/14/97  RFT  DUPLICATE-KEY AND BLANK-KEY COUNTING ADDED
004800*                   (REQ 3390).  ROW TABLE SORT ADDED SO RSTDIFF
004900*                   CAN MATCH-MERGE PREVIOUS/CURRENT LIKE THE OLD
005000*                   PATSRCH/TRMTSRCH MATCH DID.
005100*    02/09/99  RFT  Y2K - WS-DATE DISPLAY REDONE WITH A 4-DIGIT
005200*                   YEAR SPLIT OUT, SEE WS-DATE-R BELOW.  ACCEPT
005300*                   FROM DATE ITSELF STILL RETURNS A 2-DIGIT YY;
005400*                   NO ROSTER DATA IS DATE-TYPED SO THIS IS
005500*                   COSMETIC ONLY.
005600*    06/30/03  DMK  RAISED INVALID/DUPLICATE LISTING CAP FROM 100
005700*                   TO 200 ENTRIES (REQ 4471).
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500     UPSI-0 ON STATUS IS RSTREAD-DEBUG-ON
006600            OFF STATUS IS RSTREAD-DEBUG-OFF.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT SYSOUT
007100     ASSIGN TO UT-S-SYSOUT
007200       ORGANIZATION IS SEQUENTIAL.
007300
007400     SELECT PARMIN
007500     ASSIGN TO UT-S-PARMIN
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT RSTIN
008000     ASSIGN TO UT-S-RSTIN
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400     SELECT RSTOUT
008500     ASSIGN TO UT-S-RSTOUT
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC.
009800     05  SYSOUT-TEXT               PIC X(129).
009900     05  FILLER                    PIC X(1).
010000
010100****** THE SYSIN CONTROL CARD FOR THIS RUN - SAME CARD IS USED,
010200****** UNCHANGED, BY EVERY RSTxxxx STEP OF THE RECONCILER RUN.
010300 FD  PARMIN
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS RSTPARM-CARD.
010800     COPY RSTPARM.
010900
011000****** THE ROSTER CSV TEXT FILE FOR THIS RUN'S SIDE (PREVIOUS OR
011100****** CURRENT).  VARIABLE LENGTH - NO TWO EXTRACTS HAVE THE
011200****** SAME COLUMN SET OR ROW WIDTH.
011300 FD  RSTIN
011400     RECORDING MODE IS V
011500     LABEL RECORDS ARE STANDARD
011600     RECORD IS VARYING IN SIZE FROM 1 TO 800 CHARACTERS
011700             DEPENDING ON WS-RSTIN-LEN
011800     DATA RECORD IS RSTIN-REC.
011900 01  RSTIN-REC.
012000     05  RSTIN-TEXT                PIC X(799).
012100     05  FILLER                    PIC X(1).
012200
012300****** ONE RSTROW-TABLE RECORD HOLDING THE WHOLE PARSED,
012400****** VALIDATED, NORMALIZED, KEY-SORTED ROSTER FOR THIS SIDE.
012500****** READ BY RSTDIFF.
012600 FD  RSTOUT
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS RSTROW-TABLE.
013100     COPY RSTROW.
013200
013300 WORKING-STORAGE SECTION.
013400
013500 01  FILE-STATUS-CODES.
013600     05  OFCODE                    PIC X(2).
013700         88  CODE-WRITE                VALUE SPACES.
013800     05  FILLER                    PIC X(2).
013900
014000 01  FLAGS-AND-SWITCHES.
014100     05  MORE-DATA-SW              PIC X(01) VALUE "Y".
014200         88  NO-MORE-DATA              VALUE "N".
014300     05  FILLER                    PIC X(1).
014400
014500 77  PARA-NAME                     PIC X(30).
014600 77  ZERO-VAL                      PIC 9 VALUE 0.
014700 77  ONE-VAL                       PIC 9 VALUE 1.
014800
014900 01  WS-DATE                       PIC 9(6).
015000 01  WS-DATE-R REDEFINES WS-DATE.
015100     05  WS-DATE-YY                PIC 9(2).
015200     05  WS-DATE-MM                PIC 9(2).
015300     05  WS-DATE-DD                PIC 9(2).
015400
015500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015600     05  WS-RSTIN-LEN              PIC 9(4) COMP.
015700     05  WS-FILE-LINE-NO           PIC 9(7) COMP.
015800     05  WS-KEY-COL-IDX            PIC 9(4) COMP.
015900     05  WS-SUB1                   PIC 9(4) COMP.
016000     05  WS-SUB2                   PIC 9(4) COMP.
016100     05  WS-SRC-IDX                PIC 9(4) COMP.
016200     05  FILLER                    PIC X(2).
016300
016400 01  WS-FIELD-TABLE.
016500     05  WS-FIELD OCCURS 12 TIMES
016600                                   PIC X(80).
016700 01  WS-FIELD-TABLE-ALT REDEFINES WS-FIELD-TABLE
016800                                   PIC X(960).
016900 01  WS-FIELD-COUNT                PIC 9(4) COMP.
017000
017100 01  WS-ROW-VALUE-TABLE.
017200     05  WS-ROW-VALUE OCCURS 12 TIMES
017300                                   PIC X(80).
017400 01  WS-ROW-VALUE-TABLE-ALT REDEFINES WS-ROW-VALUE-TABLE
017500                                   PIC X(960).
017600
017700 01  WS-NORM-REC.
017800     05  WS-NORM-MODE              PIC X(1).
017900     05  WS-NORM-CODE              PIC X(1).
018000     05  WS-NORM-IN                PIC X(80).
018100     05  WS-NORM-IN-LEN            PIC 9(4) COMP.
018200     05  WS-NORM-OUT               PIC X(80).
018300     05  WS-NORM-OUT-LEN           PIC 9(4) COMP.
018400     05  WS-NORM-RETURN-CODE       PIC 9(2) COMP.
018500     05  FILLER                    PIC X(2).
018600
018700 01  WS-TRIMMED-KEY                PIC X(60).
018800 01  WS-NORMALIZED-KEY             PIC X(60).
018900
019000 01  WS-SORT-WORK.
019100     05  WS-SORT-DIRECTION         PIC X(1) VALUE "A".
019200     05  WS-SORT-KEY-TABLE.
019300         10  WS-SORT-KEY OCCURS 500 TIMES
019400                                   PIC X(60).
019500     05  WS-SORT-INDEX-TABLE.
019600         10  WS-SORT-INDEX OCCURS 500 TIMES
019700                                   PIC 9(4) COMP.
019800
019900 01  WS-SCRATCH-ROWS.
020000     05  WS-SCRATCH-ROW OCCURS 500 TIMES.
020100         10  WS-SCRATCH-ROW-KEY    PIC X(60).
020200         10  WS-SCRATCH-ROW-SRC-LINE
020300                                   PIC 9(7) COMP.
020400         10  WS-SCRATCH-ROW-VALUE OCCURS 12 TIMES
020500                                   PIC X(80).
020600
020700 COPY ABENDREC.
020800
020900 PROCEDURE DIVISION.
021000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021100     PERFORM 100-MAINLINE THRU 100-EXIT
021200             UNTIL NO-MORE-DATA.
021300     PERFORM 999-CLEANUP THRU 999-EXIT.
021400     GOBACK.
021500
021600 000-HOUSEKEEPING.
021700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021800     DISPLAY "******** BEGIN JOB RSTREAD ********".
021900     ACCEPT WS-DATE FROM DATE.
022000     IF RSTREAD-DEBUG-ON
022100        DISPLAY "RSTREAD - RUN DATE " WS-DATE-MM "/"
022200                 WS-DATE-DD "/" WS-DATE-YY.
022300     INITIALIZE RSTROW-TABLE, COUNTERS-IDXS-AND-ACCUMULATORS.
022400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022500     PERFORM 810-READ-PARM THRU 810-EXIT.
022600     PERFORM 820-VALIDATE-PARM THRU 820-EXIT.
022700     IF RSTP-PREVIOUS-SIDE
022800        MOVE RSTP-PREV-DSNAME TO RSTR-FILE-NAME
022900     ELSE
023000        MOVE RSTP-CURR-DSNAME TO RSTR-FILE-NAME.
023100     MOVE RSTP-SIDE TO RSTR-SIDE.
023200     PERFORM 900-READ-HEADER THRU 900-EXIT.
023300     IF NO-MORE-DATA
023400        MOVE "CSV IS EMPTY" TO ABEND-REASON
023500        GO TO 1000-ABEND-RTN.
023600     PERFORM 910-VALIDATE-KEY-COLUMN THRU 910-EXIT.
023700     PERFORM 920-READ-RSTIN THRU 920-EXIT.
023800 000-EXIT.
023900     EXIT.
024000
024100 100-MAINLINE.
024200     MOVE "100-MAINLINE" TO PARA-NAME.
024300     PERFORM 300-PROCESS-ROW THRU 300-EXIT.
024400     PERFORM 920-READ-RSTIN THRU 920-EXIT.
024500 100-EXIT.
024600     EXIT.
024700
024800 300-PROCESS-ROW.
024900     MOVE "300-PROCESS-ROW" TO PARA-NAME.
025000     IF WS-RSTIN-LEN = ZERO
025100        GO TO 300-EXIT.
025200     IF RSTIN-REC(1 : WS-RSTIN-LEN) = SPACES
025300        GO TO 300-EXIT.
025400
025500     CALL "CSVPARSE" USING RSTIN-REC, WS-RSTIN-LEN,
025600                            WS-FIELD-TABLE, WS-FIELD-COUNT.
025700
025800     PERFORM 320-RECONCILE-WIDTH THRU 320-EXIT.
025900     PERFORM 330-EXTRACT-AND-TRIM-KEY THRU 330-EXIT.
026000
026100     IF WS-TRIMMED-KEY = SPACES
026200        ADD 1 TO RSTR-INVALID-COUNT
026300        IF RSTR-INVALID-COUNT NOT > 200
026400           MOVE WS-FILE-LINE-NO
026500                       TO RSTR-INVALID-LINES(RSTR-INVALID-COUNT)
026600        END-IF
026700        GO TO 300-EXIT.
026800
026900     PERFORM 335-NORMALIZE-KEY THRU 335-EXIT.
027000     PERFORM 340-CHECK-DUPLICATE THRU 340-EXIT.
027100 300-EXIT.
027200     EXIT.
027300
027400 320-RECONCILE-WIDTH.
027500     MOVE SPACES TO WS-ROW-VALUE-TABLE.
027600     MOVE 1 TO WS-SUB1.
027700 322-COPY-ONE-VALUE.
027800     IF WS-SUB1 NOT > WS-FIELD-COUNT
027900        MOVE WS-FIELD(WS-SUB1) TO WS-ROW-VALUE(WS-SUB1).
028000     ADD 1 TO WS-SUB1.
028100 322-EXIT.
028200     EXIT.
028300 320-EXIT.
028400     EXIT.
028500
028600 330-EXTRACT-AND-TRIM-KEY.
028700     MOVE SPACES TO WS-TRIMMED-KEY.
028800     IF WS-KEY-COL-IDX NOT > RSTR-COLUMN-COUNT
028900        MOVE "V" TO WS-NORM-MODE
029000        MOVE "T" TO WS-NORM-CODE
029100        MOVE WS-ROW-VALUE(WS-KEY-COL-IDX) TO WS-NORM-IN
029200        MOVE 80 TO WS-NORM-IN-LEN
029300        CALL "NORMFLD" USING WS-NORM-REC
029400        MOVE WS-NORM-OUT(1 : 60) TO WS-TRIMMED-KEY
029500     END-IF.
029600 330-EXIT.
029700     EXIT.
029800
029900 335-NORMALIZE-KEY.
030000     MOVE SPACES TO WS-NORMALIZED-KEY.
030100     MOVE "K" TO WS-NORM-MODE.
030200     MOVE RSTP-KEY-NORMALIZE TO WS-NORM-CODE.
030300     MOVE SPACES TO WS-NORM-IN.
030400     MOVE WS-TRIMMED-KEY TO WS-NORM-IN.
030500     MOVE 60 TO WS-NORM-IN-LEN.
030600     CALL "NORMFLD" USING WS-NORM-REC.
030700     MOVE WS-NORM-OUT(1 : 60) TO WS-NORMALIZED-KEY.
030800 335-EXIT.
030900     EXIT.
031000
031100 340-CHECK-DUPLICATE.
031200     MOVE ZERO TO WS-SUB1.
031300     MOVE 1 TO WS-SUB2.
031400 342-SEARCH-LOOP.
031500     IF RSTR-ROW-KEY(WS-SUB2) = WS-NORMALIZED-KEY
031600        MOVE WS-SUB2 TO WS-SUB1
031700     ELSE
031800        ADD 1 TO WS-SUB2
031900     END-IF.
032000 342-EXIT.
032100     EXIT.
032200     PERFORM 342-SEARCH-LOOP THRU 342-EXIT
032300             UNTIL WS-SUB2 > RSTR-ROW-COUNT OR WS-SUB1 NOT = ZERO.
032400     IF WS-SUB1 NOT = ZERO
032500        ADD 1 TO RSTR-DUPLICATE-COUNT
032600        IF RSTR-DUPLICATE-COUNT NOT > 200
032700           MOVE WS-NORMALIZED-KEY
032800                   TO RSTR-DUPLICATE-KEYS(RSTR-DUPLICATE-COUNT)
032900        END-IF
033000        GO TO 340-EXIT.
033100
033200     ADD 1 TO RSTR-ROW-COUNT.
033300     MOVE WS-NORMALIZED-KEY TO RSTR-ROW-KEY(RSTR-ROW-COUNT).
033400     MOVE WS-FILE-LINE-NO TO RSTR-ROW-SRC-LINE(RSTR-ROW-COUNT).
033500     MOVE WS-ROW-VALUE-TABLE TO RSTR-ROW-VALUE(RSTR-ROW-COUNT).
033600 340-EXIT.
033700     EXIT.
033800
033900 800-OPEN-FILES.
034000     MOVE "800-OPEN-FILES" TO PARA-NAME.
034100     OPEN INPUT PARMIN, RSTIN.
034200     OPEN OUTPUT RSTOUT, SYSOUT.
034300 800-EXIT.
034400     EXIT.
034500
034600 850-CLOSE-FILES.
034700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
034800     CLOSE PARMIN, RSTIN, RSTOUT, SYSOUT.
034900 850-EXIT.
035000     EXIT.
035100
035200 810-READ-PARM.
035300     MOVE "810-READ-PARM" TO PARA-NAME.
035400     READ PARMIN
035500         AT END
035600            MOVE "NO SYSIN CONTROL CARD" TO ABEND-REASON
035700            GO TO 1000-ABEND-RTN
035800     END-READ.
035900 810-EXIT.
036000     EXIT.
036100
036200 820-VALIDATE-PARM.
036300     MOVE "820-VALIDATE-PARM" TO PARA-NAME.
036400     IF NOT RSTP-VALID-SIDE
036500        MOVE "RSTP-SIDE MUST BE PREVIOUS OR CURRENT" TO
036600             ABEND-REASON
036700        GO TO 1000-ABEND-RTN.
036800     IF NOT RSTP-KEY-NORM-VALID
036900        MOVE "KEY-NORMALIZE MUST BE N, L OR U" TO ABEND-REASON
037000        GO TO 1000-ABEND-RTN.
037100     IF NOT RSTP-VAL-NORM-VALID
037200        MOVE "VALUE-NORMALIZE MUST BE N, T OR C" TO ABEND-REASON
037300        GO TO 1000-ABEND-RTN.
037400 820-EXIT.
037500     EXIT.
037600
037700 900-READ-HEADER.
037800     MOVE "900-READ-HEADER" TO PARA-NAME.
037900     MOVE 1 TO WS-FILE-LINE-NO.
038000     READ RSTIN
038100         AT END MOVE "N" TO MORE-DATA-SW
038200         GO TO 900-EXIT
038300     END-READ.
038400     CALL "CSVPARSE" USING RSTIN-REC, WS-RSTIN-LEN,
038500                            WS-FIELD-TABLE, WS-FIELD-COUNT.
038600     MOVE WS-FIELD-COUNT TO RSTR-COLUMN-COUNT.
038700     MOVE ZERO TO WS-SUB1.
038800     PERFORM 902-COPY-HEADER-NAME THRU 902-EXIT
038900             VARYING WS-SUB1 FROM 1 BY 1
039000             UNTIL WS-SUB1 > RSTR-COLUMN-COUNT.
039100 900-EXIT.
039200     EXIT.
039300
039400 902-COPY-HEADER-NAME.
039500     MOVE WS-FIELD(WS-SUB1)(1 : 30) TO RSTR-COLUMN-NAME(WS-SUB1).
039600 902-EXIT.
039700     EXIT.
039800
039900 910-VALIDATE-KEY-COLUMN.
040000     MOVE "910-VALIDATE-KEY-COLUMN" TO PARA-NAME.
040100     MOVE ZERO TO WS-KEY-COL-IDX.
040200     MOVE 1 TO WS-SUB1.
040300 912-SEARCH-KEY-COLUMN.
040400     IF RSTR-COLUMN-NAME(WS-SUB1) = RSTP-KEY-COLUMN
040500        MOVE WS-SUB1 TO WS-KEY-COL-IDX
040600     ELSE
040700        ADD 1 TO WS-SUB1
040800     END-IF.
040900 912-EXIT.
041000     EXIT.
041100     PERFORM 912-SEARCH-KEY-COLUMN THRU 912-EXIT
041200             UNTIL WS-SUB1 > RSTR-COLUMN-COUNT
041300                OR WS-KEY-COL-IDX NOT = ZERO.
041400     IF WS-KEY-COL-IDX = ZERO
041500        MOVE "KEY COLUMN NOT FOUND" TO ABEND-REASON
041600        GO TO 1000-ABEND-RTN.
041700 910-EXIT.
041800     EXIT.
041900
042000 920-READ-RSTIN.
042100     READ RSTIN
042200         AT END MOVE "N" TO MORE-DATA-SW
042300         GO TO 920-EXIT
042400     END-READ.
042500     ADD 1 TO WS-FILE-LINE-NO.
042600 920-EXIT.
042700     EXIT.
042800
042900 950-SORT-ROSTER.
043000     MOVE "950-SORT-ROSTER" TO PARA-NAME.
043100     IF RSTR-ROW-COUNT < 2
043200        GO TO 950-EXIT.
043300     MOVE ZERO TO WS-SUB1.
043400     PERFORM 952-LOAD-SORT-KEY THRU 952-EXIT
043500             VARYING WS-SUB1 FROM 1 BY 1
043600             UNTIL WS-SUB1 > RSTR-ROW-COUNT.
043700     CALL "SORTTBL" USING RSTR-ROW-COUNT, WS-SORT-DIRECTION,
043800                           WS-SORT-KEY-TABLE, WS-SORT-INDEX-TABLE.
043900     PERFORM 954-COPY-TO-SCRATCH THRU 954-EXIT
044000             VARYING WS-SUB1 FROM 1 BY 1
044100             UNTIL WS-SUB1 > RSTR-ROW-COUNT.
044200     PERFORM 956-COPY-FROM-SCRATCH THRU 956-EXIT
044300             VARYING WS-SUB1 FROM 1 BY 1
044400             UNTIL WS-SUB1 > RSTR-ROW-COUNT.
044500 950-EXIT.
044600     EXIT.
044700
044800 952-LOAD-SORT-KEY.
044900     MOVE RSTR-ROW-KEY(WS-SUB1) TO WS-SORT-KEY(WS-SUB1).
045000     MOVE WS-SUB1 TO WS-SORT-INDEX(WS-SUB1).
045100 952-EXIT.
045200     EXIT.
045300
045400 954-COPY-TO-SCRATCH.
045500     MOVE RSTR-ROW-KEY(WS-SUB1) TO WS-SCRATCH-ROW-KEY(WS-SUB1).
045600     MOVE RSTR-ROW-SRC-LINE(WS-SUB1)
045700                 TO WS-SCRATCH-ROW-SRC-LINE(WS-SUB1).
045800     MOVE RSTR-ROW-VALUE(WS-SUB1)
045900                 TO WS-SCRATCH-ROW-VALUE(WS-SUB1).
046000 954-EXIT.
046100     EXIT.
046200
046300 956-COPY-FROM-SCRATCH.
046400     MOVE WS-SORT-INDEX(WS-SUB1) TO WS-SRC-IDX.
046500     MOVE WS-SCRATCH-ROW-KEY(WS-SRC-IDX)
046600                 TO RSTR-ROW-KEY(WS-SUB1).
046700     MOVE WS-SCRATCH-ROW-SRC-LINE(WS-SRC-IDX)
046800                 TO RSTR-ROW-SRC-LINE(WS-SUB1).
046900     MOVE WS-SCRATCH-ROW-VALUE(WS-SRC-IDX)
047000                 TO RSTR-ROW-VALUE(WS-SUB1).
047100 956-EXIT.
047200     EXIT.
047300
047400 999-CLEANUP.
047500     MOVE "999-CLEANUP" TO PARA-NAME.
047600     PERFORM 950-SORT-ROSTER THRU 950-EXIT.
047700     WRITE RSTROW-TABLE.
047800     DISPLAY "** ROWS IN ROSTER **".
047900     DISPLAY RSTR-ROW-COUNT.
048000     DISPLAY "** DUPLICATE KEYS **".
048100     DISPLAY RSTR-DUPLICATE-COUNT.
048200     DISPLAY "** INVALID (BLANK-KEY) ROWS **".
048300     DISPLAY RSTR-INVALID-COUNT.
048400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048500     DISPLAY "******** NORMAL END OF JOB RSTREAD ********".
048600 999-EXIT.
048700     EXIT.
048800
048900 1000-ABEND-RTN.
049000     WRITE SYSOUT-REC FROM ABEND-REC.
049100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
049200     DISPLAY "*** ABNORMAL END OF JOB - RSTREAD ***" UPON CONSOLE.
049300     DIVIDE ZERO-VAL INTO ONE-VAL.

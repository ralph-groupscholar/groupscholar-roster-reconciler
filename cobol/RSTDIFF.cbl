000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RSTDIFF.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/05/94.
000600 DATE-COMPILED. 04/05/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE TWO RSTOUT WORK FILES RSTREAD
001300*          BUILT (ONE FOR THE PREVIOUS ROSTER, ONE FOR THE
001400*          CURRENT ROSTER - BOTH ALREADY KEY-SORTED ASCENDING)
001500*          AND MATCH-MERGES THEM ON THE NORMALIZED KEY, THE SAME
001600*          LOW-KEY-WINS TECHNIQUE DALYUPDT USED TO SYNCHRONIZE
001700*          THE DAILY CHARGE EXTRACT AGAINST PATMSTR.
001800*
001900*          A KEY ONLY ON THE CURRENT SIDE IS ADDED.  A KEY ONLY
002000*          ON THE PREVIOUS SIDE IS REMOVED.  A KEY ON BOTH SIDES
002100*          IS COMPARED FIELD BY FIELD OVER THE COMPARABLE-FIELD
002200*          LIST (COLUMNS COMMON TO BOTH HEADERS, LESS THE
002300*          CONFIGURED IGNORE LIST) AND COMES OUT EITHER
002400*          UNCHANGED OR AS AN UPDATE WITH ONE CHANGE DETAIL PER
002500*          FIELD THAT DIFFERED.
002600*
002700*          INPUT  FILE  - RSTOUTP (PREVIOUS ROSTER, ONE RECORD)
002800*          INPUT  FILE  - RSTOUTC (CURRENT ROSTER, ONE RECORD)
002900*          INPUT  FILE  - PARMIN  (SYSIN CONTROL CARD, RSTPARM)
003000*          OUTPUT FILE  - RSTCTL  (CONTROL/SUMMARY RECORD)
003100*          OUTPUT FILE  - RSTADD  (ADDED KEYS, ASCENDING)
003200*          OUTPUT FILE  - RSTREM  (REMOVED KEYS, ASCENDING)
003300*          OUTPUT FILE  - RSTUPD  (CHANGE DETAIL, KEY/FIELD ORDER)
003400*          OUTPUT FILE  - RSTUNCH (UNCHANGED KEYS)
003500*          DUMP   FILE  - SYSOUT
003600*
003700*    CHANGE LOG
003800*    ----------
003900*    04/05/94  JS   ORIGINAL
004000*    08/19/94  JS   UNCHANGED-KEYS LIST ADDED - EXPORT WRITER
004100*                   NEEDED IT FOR THE "INCLUDE UNCHANGED" OPTION.
004200*    02/27/95  MPR  VALUE-NORMALIZE APPLIED TO THE COMPARISON
004300*                   ONLY, RAW BEFORE/AFTER STILL GO ON THE
004400*                   CHANGE RECORD - REGISTRAR COMPLAINED A
004500*                   TRAILING-SPACE-ONLY DIFFERENCE WAS BEING
004600*                   REPORTED AS A REAL NAME CHANGE.
004700*    11/14/97  RFT  ADDED-COLUMNS/REMOVED-COLUMNS/UNKNOWN-IGNORED
004800*                   BUILT HERE INSTEAD OF IN RSTRPTT (REQ 3390) -
004900*                   BOTH REPORT FORMATTERS NEEDED THE SAME LISTS.
005000*    02/09/99  RFT  Y2K - RUN-DATE NOW BUILT AS A FULL 4-DIGIT
005100*                   YEAR USING THE STANDARD WINDOW (YY < 50 IS
005200*                   20XX, ELSE 19XX) SINCE ACCEPT FROM DATE STILL
005300*                   ONLY HANDS BACK A 2-DIGIT YEAR.  SEE
005400*                   905-BUILD-CENTURY-DATE BELOW.
005500*    06/30/03  DMK  DUPLICATE-KEY-VALUE AND INVALID-ROW-LINE
005600*                   LISTS NOW CARRIED THROUGH TO RSTCTL FOR BOTH
005700*                   SIDES (REQ 4471) - PREVIOUSLY ONLY THE COUNTS
005800*                   MADE IT ONTO THE CONTROL RECORD.
005900*    08/12/03  DMK  258-BUILD-UNKNOWN-IGNORED AND 270-CHECK-
006000*                   IGNORED WALKED RSTCTL-IGNORED-FIELD OFF THE
006100*                   END OF ITS OCCURS 12 TABLE WHEN THE --IGNORE-
006200*                   LIST CONTROL CARD NAMED MORE THAN 12 FIELDS -
006300*                   THE STORE INTO THE TABLE WAS ALREADY GUARDED
006400*                   BUT RSTCTL-IGNORED-COUNT ITSELF WAS LEFT AT
006500*                   ITS TRUE (UNCAPPED) VALUE AND BOTH LOOKUP
006600*                   PARAGRAPHS SUBSCRIPTED OFF IT DIRECTLY.  ADDED
006700*                   WS-IGNORE-LOOP-MAX, CAPPED THE SAME WAY THE
006800*                   200-ENTRY DUPLICATE/INVALID-ROW LISTS ALREADY
006900*                   ARE (REQ 4503, REPORTED BY OPERATIONS).
007000******************************************************************
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-390.
007500 OBJECT-COMPUTER. IBM-390.
007600 SPECIAL-NAMES.
007700     UPSI-0 ON STATUS IS RSTDIFF-DEBUG-ON
007800            OFF STATUS IS RSTDIFF-DEBUG-OFF.
007900
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT SYSOUT
008300     ASSIGN TO UT-S-SYSOUT
008400       ORGANIZATION IS SEQUENTIAL.
008500
008600     SELECT PARMIN
008700     ASSIGN TO UT-S-PARMIN
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS OFCODE.
009000
009100     SELECT RSTOUTP
009200     ASSIGN TO UT-S-RSTOUTP
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS OFCODE.
009500
009600     SELECT RSTOUTC
009700     ASSIGN TO UT-S-RSTOUTC
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS OFCODE.
010000
010100     SELECT RSTCTL
010200     ASSIGN TO UT-S-RSTCTL
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS OFCODE.
010500
010600     SELECT RSTADD
010700     ASSIGN TO UT-S-RSTADD
010800       ACCESS MODE IS SEQUENTIAL
010900       FILE STATUS IS OFCODE.
011000
011100     SELECT RSTREM
011200     ASSIGN TO UT-S-RSTREM
011300       ACCESS MODE IS SEQUENTIAL
011400       FILE STATUS IS OFCODE.
011500
011600     SELECT RSTUPD
011700     ASSIGN TO UT-S-RSTUPD
011800       ACCESS MODE IS SEQUENTIAL
011900       FILE STATUS IS OFCODE.
012000
012100     SELECT RSTUNCH
012200     ASSIGN TO UT-S-RSTUNCH
012300       ACCESS MODE IS SEQUENTIAL
012400       FILE STATUS IS OFCODE.
012500
012600 DATA DIVISION.
012700 FILE SECTION.
012800 FD  SYSOUT
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 130 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS SYSOUT-REC.
013400 01  SYSOUT-REC.
013500     05  SYSOUT-TEXT               PIC X(129).
013600     05  FILLER                    PIC X(1).
013700
013800 FD  PARMIN
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS RSTPARM-CARD.
014300     COPY RSTPARM.
014400
014500****** THE PREVIOUS ROSTER, AS BUILT BY RSTREAD.
014600 FD  RSTOUTP
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS RSTOUTP-TABLE.
015100     COPY RSTROW REPLACING ==RSTROW-TABLE== BY ==RSTOUTP-TABLE==.
015200
015300****** THE CURRENT ROSTER, AS BUILT BY RSTREAD.
015400 FD  RSTOUTC
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS RSTOUTC-TABLE.
015900     COPY RSTROW REPLACING ==RSTROW-TABLE== BY ==RSTOUTC-TABLE==.
016000
016100****** THE DIFF CONTROL/SUMMARY RECORD - READ BY BOTH REPORT
016200****** FORMATTERS AND BOTH EXPORT WRITERS.
016300 FD  RSTCTL
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     BLOCK CONTAINS 0 RECORDS
016700     DATA RECORD IS RSTCTL-RECORD.
016800     COPY RSTCTL.
016900
017000 FD  RSTADD
017100     RECORDING MODE IS F
017200     LABEL RECORDS ARE STANDARD
017300     BLOCK CONTAINS 0 RECORDS
017400     DATA RECORD IS RSTADD-REC.
017500 01  RSTADD-REC.
017600     05  RSTADD-KEY                PIC X(50).
017700     05  FILLER                    PIC X(10).
017800
017900 FD  RSTREM
018000     RECORDING MODE IS F
018100     LABEL RECORDS ARE STANDARD
018200     BLOCK CONTAINS 0 RECORDS
018300     DATA RECORD IS RSTREM-REC.
018400 01  RSTREM-REC.
018500     05  RSTREM-KEY                PIC X(50).
018600     05  FILLER                    PIC X(10).
018700
018800 FD  RSTUPD
018900     RECORDING MODE IS F
019000     LABEL RECORDS ARE STANDARD
019100     BLOCK CONTAINS 0 RECORDS
019200     DATA RECORD IS RSTCHG-RECORD.
019300     COPY RSTCHG.
019400
019500 FD  RSTUNCH
019600     RECORDING MODE IS F
019700     LABEL RECORDS ARE STANDARD
019800     BLOCK CONTAINS 0 RECORDS
019900     DATA RECORD IS RSTUNCH-REC.
020000 01  RSTUNCH-REC.
020100     05  RSTUNCH-KEY               PIC X(50).
020200     05  FILLER                    PIC X(10).
020300
020400 WORKING-STORAGE SECTION.
020500
020600 01  FILE-STATUS-CODES.
020700     05  OFCODE                    PIC X(2).
020800         88  CODE-WRITE                VALUE SPACES.
020900     05  FILLER                    PIC X(2).
021000
021100 77  PARA-NAME                     PIC X(30).
021200 77  ZERO-VAL                      PIC 9 VALUE 0.
021300 77  ONE-VAL                       PIC 9 VALUE 1.
021400
021500 01  WS-DATE                       PIC 9(6).
021600 01  WS-DATE-R REDEFINES WS-DATE.
021700     05  WS-DATE-YY                PIC 9(2).
021800     05  WS-DATE-MM                PIC 9(2).
021900     05  WS-DATE-DD                PIC 9(2).
022000 01  WS-TIME                       PIC 9(6).
022100 01  WS-CENTURY                    PIC 9(2) COMP.
022200
022300 01  WS-RUN-TIMESTAMP.
022400     05  WS-RUN-TS-DATE            PIC 9(6).
022500     05  WS-RUN-TS-TIME            PIC 9(6).
022600 01  WS-RUN-TIMESTAMP-X REDEFINES WS-RUN-TIMESTAMP
022700                                   PIC X(12).
022800
022900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
023000     05  WS-PREV-IDX               PIC 9(4) COMP.
023100     05  WS-CURR-IDX               PIC 9(4) COMP.
023200     05  WS-PREV-COL-IDX           PIC 9(4) COMP.
023300     05  WS-CURR-COL-IDX           PIC 9(4) COMP.
023400     05  WS-SUB1                   PIC 9(4) COMP.
023500     05  WS-SUB2                   PIC 9(4) COMP.
023600     05  WS-SUB3                   PIC 9(4) COMP.
023700     05  WS-SEG-END                PIC 9(4) COMP.
023800     05  WS-SEG-LEN                PIC 9(4) COMP.
023900     05  WS-IGNORE-LEN             PIC 9(4) COMP.
024000     05  WS-IGNORE-LOOP-MAX        PIC 9(4) COMP.
024100     05  FILLER                    PIC X(2).
024200
024300 01  WS-IGNORE-RAW                 PIC X(200).
024400 01  WS-IGNORE-RAW-CHARS REDEFINES WS-IGNORE-RAW
024500                                   OCCURS 200 TIMES
024600                                   PIC X(1).
024700
024800 01  WS-LOOKUP-NAME                PIC X(30).
024900
025000 01  WS-SWITCHES.
025100     05  WS-ANY-CHANGE-SW          PIC X(1) VALUE "N".
025200         88  ANY-CHANGE-FOUND          VALUE "Y".
025300     05  WS-IGNORED-MATCH-SW       PIC X(1) VALUE "N".
025400         88  IGNORED-MATCH             VALUE "Y".
025500     05  FILLER                    PIC X(2).
025600
025700 01  WS-NORM-REC.
025800     05  WS-NORM-MODE              PIC X(1).
025900     05  WS-NORM-CODE              PIC X(1).
026000     05  WS-NORM-IN                PIC X(80).
026100     05  WS-NORM-IN-LEN            PIC 9(4) COMP.
026200     05  WS-NORM-OUT               PIC X(80).
026300     05  WS-NORM-OUT-LEN           PIC 9(4) COMP.
026400     05  WS-NORM-RETURN-CODE       PIC 9(2) COMP.
026500     05  FILLER                    PIC X(2).
026600
026700 01  WS-BEFORE-VAL                 PIC X(80).
026800 01  WS-AFTER-VAL                  PIC X(80).
026900 01  WS-BEFORE-NORM                PIC X(80).
027000 01  WS-AFTER-NORM                 PIC X(80).
027100
027200 COPY ABENDREC.
027300
027400 PROCEDURE DIVISION.
027500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027600     MOVE 1 TO WS-PREV-IDX.
027700     MOVE 1 TO WS-CURR-IDX.
027800     PERFORM 200-MERGE-STEP THRU 200-EXIT
027900             UNTIL WS-PREV-IDX > RSTR-ROW-COUNT OF RSTOUTP-TABLE
028000               AND WS-CURR-IDX > RSTR-ROW-COUNT OF RSTOUTC-TABLE.
028100     PERFORM 999-CLEANUP THRU 999-EXIT.
028200     GOBACK.
028300
028400 000-HOUSEKEEPING.
028500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028600     DISPLAY "******** BEGIN JOB RSTDIFF ********".
028700     ACCEPT WS-DATE FROM DATE.
028800     ACCEPT WS-TIME FROM TIME.
028900     MOVE WS-DATE TO WS-RUN-TS-DATE.
029000     MOVE WS-TIME TO WS-RUN-TS-TIME.
029100     IF RSTDIFF-DEBUG-ON
029200        DISPLAY "RSTDIFF - RUN STAMP " WS-RUN-TIMESTAMP-X.
029300     INITIALIZE RSTCTL-RECORD.
029400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
029500     PERFORM 810-READ-PARM THRU 810-EXIT.
029600     PERFORM 820-VALIDATE-PARM THRU 820-EXIT.
029700     PERFORM 830-READ-ROSTERS THRU 830-EXIT.
029800     MOVE RSTR-ROW-COUNT OF RSTOUTP-TABLE
029900                                  TO RSTCTL-TOTAL-PREVIOUS.
030000     MOVE RSTR-ROW-COUNT OF RSTOUTC-TABLE
030100                                  TO RSTCTL-TOTAL-CURRENT.
030200     MOVE RSTR-DUPLICATE-COUNT OF RSTOUTP-TABLE
030300                                  TO RSTCTL-DUP-COUNT-PREV.
030400     MOVE RSTR-DUPLICATE-COUNT OF RSTOUTC-TABLE
030500                                  TO RSTCTL-DUP-COUNT-CURR.
030600     MOVE RSTR-INVALID-COUNT OF RSTOUTP-TABLE
030700                                  TO RSTCTL-INVALID-COUNT-PREV.
030800     MOVE RSTR-INVALID-COUNT OF RSTOUTC-TABLE
030900                                  TO RSTCTL-INVALID-COUNT-CURR.
031000     PERFORM 840-COPY-DUP-AND-INVALID THRU 840-EXIT.
031100     PERFORM 250-DIFF-HEADERS THRU 250-EXIT.
031200 000-EXIT.
031300     EXIT.
031400
031500 200-MERGE-STEP.
031600     MOVE "200-MERGE-STEP" TO PARA-NAME.
031700     IF WS-PREV-IDX > RSTR-ROW-COUNT OF RSTOUTP-TABLE
031800        PERFORM 220-EMIT-ADDED THRU 220-EXIT
031900        ADD 1 TO WS-CURR-IDX
032000     ELSE
032100        IF WS-CURR-IDX > RSTR-ROW-COUNT OF RSTOUTC-TABLE
032200           PERFORM 210-EMIT-REMOVED THRU 210-EXIT
032300           ADD 1 TO WS-PREV-IDX
032400        ELSE
032500           IF RSTR-ROW-KEY(WS-PREV-IDX) OF RSTOUTP-TABLE <
032600              RSTR-ROW-KEY(WS-CURR-IDX) OF RSTOUTC-TABLE
032700              PERFORM 210-EMIT-REMOVED THRU 210-EXIT
032800              ADD 1 TO WS-PREV-IDX
032900           ELSE
033000              IF RSTR-ROW-KEY(WS-PREV-IDX) OF RSTOUTP-TABLE >
033100                 RSTR-ROW-KEY(WS-CURR-IDX) OF RSTOUTC-TABLE
033200                 PERFORM 220-EMIT-ADDED THRU 220-EXIT
033300                 ADD 1 TO WS-CURR-IDX
033400              ELSE
033500                 PERFORM 400-COMPARE-SHARED-KEY THRU 400-EXIT
033600                 ADD 1 TO WS-PREV-IDX
033700                 ADD 1 TO WS-CURR-IDX
033800              END-IF
033900           END-IF
034000        END-IF
034100     END-IF.
034200 200-EXIT.
034300     EXIT.
034400
034500 210-EMIT-REMOVED.
034600     MOVE RSTR-ROW-KEY(WS-PREV-IDX) OF RSTOUTP-TABLE
034700                                  TO RSTREM-REC.
034800     WRITE RSTREM-REC.
034900     ADD 1 TO RSTCTL-REMOVED-COUNT.
035000 210-EXIT.
035100     EXIT.
035200
035300 220-EMIT-ADDED.
035400     MOVE RSTR-ROW-KEY(WS-CURR-IDX) OF RSTOUTC-TABLE
035500                                  TO RSTADD-REC.
035600     WRITE RSTADD-REC.
035700     ADD 1 TO RSTCTL-ADDED-COUNT.
035800 220-EXIT.
035900     EXIT.
036000
036100 400-COMPARE-SHARED-KEY.
036200     MOVE "N" TO WS-ANY-CHANGE-SW.
036300     MOVE 1 TO WS-SUB1.
036400     PERFORM 420-COMPARE-ONE-FIELD THRU 420-EXIT
036500             VARYING WS-SUB1 FROM 1 BY 1
036600             UNTIL WS-SUB1 > RSTCTL-COMPARABLE-COUNT.
036700     IF ANY-CHANGE-FOUND
036800        ADD 1 TO RSTCTL-UPDATED-COUNT
036900     ELSE
037000        ADD 1 TO RSTCTL-UNCHANGED-COUNT
037100        MOVE RSTR-ROW-KEY(WS-PREV-IDX) OF RSTOUTP-TABLE
037200                    TO RSTUNCH-REC
037300        WRITE RSTUNCH-REC
037400     END-IF.
037500 400-EXIT.
037600     EXIT.
037700
037800 420-COMPARE-ONE-FIELD.
037900     MOVE RSTCTL-COMPARABLE-FIELD(WS-SUB1) TO WS-LOOKUP-NAME.
038000     PERFORM 430-FIND-PREV-COL THRU 430-EXIT.
038100     PERFORM 440-FIND-CURR-COL THRU 440-EXIT.
038200     MOVE SPACES TO WS-BEFORE-VAL.
038300     MOVE SPACES TO WS-AFTER-VAL.
038400     IF WS-PREV-COL-IDX NOT = ZERO
038500        MOVE RSTR-ROW-VALUE(WS-PREV-IDX, WS-PREV-COL-IDX)
038600                    OF RSTOUTP-TABLE TO WS-BEFORE-VAL.
038700     IF WS-CURR-COL-IDX NOT = ZERO
038800        MOVE RSTR-ROW-VALUE(WS-CURR-IDX, WS-CURR-COL-IDX)
038900                    OF RSTOUTC-TABLE TO WS-AFTER-VAL.
039000
039100     MOVE "V" TO WS-NORM-MODE.
039200     MOVE RSTP-VALUE-NORMALIZE TO WS-NORM-CODE.
039300     MOVE SPACES TO WS-NORM-IN.
039400     MOVE WS-BEFORE-VAL TO WS-NORM-IN.
039500     MOVE 80 TO WS-NORM-IN-LEN.
039600     CALL "NORMFLD" USING WS-NORM-REC.
039700     MOVE WS-NORM-OUT TO WS-BEFORE-NORM.
039800
039900     MOVE "V" TO WS-NORM-MODE.
040000     MOVE RSTP-VALUE-NORMALIZE TO WS-NORM-CODE.
040100     MOVE SPACES TO WS-NORM-IN.
040200     MOVE WS-AFTER-VAL TO WS-NORM-IN.
040300     MOVE 80 TO WS-NORM-IN-LEN.
040400     CALL "NORMFLD" USING WS-NORM-REC.
040500     MOVE WS-NORM-OUT TO WS-AFTER-NORM.
040600
040700     IF WS-BEFORE-NORM NOT = WS-AFTER-NORM
040800        MOVE "Y" TO WS-ANY-CHANGE-SW
040900        MOVE RSTR-ROW-KEY(WS-PREV-IDX) OF RSTOUTP-TABLE
041000                    TO RSTCHG-KEY
041100        MOVE WS-LOOKUP-NAME TO RSTCHG-FIELD
041200        MOVE WS-BEFORE-VAL TO RSTCHG-BEFORE
041300        MOVE WS-AFTER-VAL TO RSTCHG-AFTER
041400        WRITE RSTCHG-RECORD
041500        ADD 1 TO RSTCTL-FIELD-CHG-COUNT(WS-SUB1)
041600     END-IF.
041700 420-EXIT.
041800     EXIT.
041900
042000 430-FIND-PREV-COL.
042100     MOVE ZERO TO WS-PREV-COL-IDX.
042200     MOVE 1 TO WS-SUB3.
042300 432-SEARCH-PREV.
042400     IF RSTR-COLUMN-NAME(WS-SUB3) OF RSTOUTP-TABLE
042500                                  = WS-LOOKUP-NAME
042600        MOVE WS-SUB3 TO WS-PREV-COL-IDX
042700     ELSE
042800        ADD 1 TO WS-SUB3
042900     END-IF.
043000 432-EXIT.
043100     EXIT.
043200     PERFORM 432-SEARCH-PREV THRU 432-EXIT
043300             UNTIL WS-SUB3 > RSTR-COLUMN-COUNT OF RSTOUTP-TABLE
043400                OR WS-PREV-COL-IDX NOT = ZERO.
043500 430-EXIT.
043600     EXIT.
043700
043800 440-FIND-CURR-COL.
043900     MOVE ZERO TO WS-CURR-COL-IDX.
044000     MOVE 1 TO WS-SUB3.
044100 442-SEARCH-CURR.
044200     IF RSTR-COLUMN-NAME(WS-SUB3) OF RSTOUTC-TABLE
044300                                  = WS-LOOKUP-NAME
044400        MOVE WS-SUB3 TO WS-CURR-COL-IDX
044500     ELSE
044600        ADD 1 TO WS-SUB3
044700     END-IF.
044800 442-EXIT.
044900     EXIT.
045000     PERFORM 442-SEARCH-CURR THRU 442-EXIT
045100             UNTIL WS-SUB3 > RSTR-COLUMN-COUNT OF RSTOUTC-TABLE
045200                OR WS-CURR-COL-IDX NOT = ZERO.
045300 440-EXIT.
045400     EXIT.
045500
045600 250-DIFF-HEADERS.
045700     MOVE "250-DIFF-HEADERS" TO PARA-NAME.
045800     PERFORM 252-PARSE-IGNORE-LIST THRU 252-EXIT.
045900     PERFORM 254-BUILD-COMPARABLE-AND-REMOVED THRU 254-EXIT.
046000     PERFORM 256-BUILD-ADDED-COLUMNS THRU 256-EXIT.
046100     PERFORM 258-BUILD-UNKNOWN-IGNORED THRU 258-EXIT.
046200 250-EXIT.
046300     EXIT.
046400
046500 252-PARSE-IGNORE-LIST.
046600     MOVE RSTP-IGNORE-LIST TO WS-IGNORE-RAW.
046700     MOVE ZERO TO RSTCTL-IGNORED-COUNT.
046800     MOVE ZERO TO WS-IGNORE-LEN.
046900     MOVE 200 TO WS-SUB2.
047000     PERFORM 253-FIND-IGNORE-LEN THRU 253-EXIT
047100             UNTIL WS-SUB2 = ZERO OR WS-IGNORE-LEN NOT = ZERO.
047200     IF WS-IGNORE-LEN = ZERO
047300        GO TO 252-EXIT.
047400     MOVE 1 TO WS-SUB1.
047500     MOVE 1 TO WS-SUB2.
047600     PERFORM 255-SCAN-IGNORE-CHAR THRU 255-EXIT
047700             UNTIL WS-SUB2 > WS-IGNORE-LEN.
047800     MOVE WS-IGNORE-LEN TO WS-SEG-END.
047900     PERFORM 257-STORE-IGNORE-SEGMENT THRU 257-EXIT.
048000 252-EXIT.
048100     EXIT.
048200
048300 253-FIND-IGNORE-LEN.
048400     IF WS-IGNORE-RAW-CHARS(WS-SUB2) NOT = SPACE
048500        MOVE WS-SUB2 TO WS-IGNORE-LEN
048600     ELSE
048700        SUBTRACT 1 FROM WS-SUB2
048800     END-IF.
048900 253-EXIT.
049000     EXIT.
049100
049200 255-SCAN-IGNORE-CHAR.
049300     IF WS-IGNORE-RAW-CHARS(WS-SUB2) = ","
049400        COMPUTE WS-SEG-END = WS-SUB2 - 1
049500        PERFORM 257-STORE-IGNORE-SEGMENT THRU 257-EXIT
049600        COMPUTE WS-SUB1 = WS-SUB2 + 1
049700     END-IF.
049800     ADD 1 TO WS-SUB2.
049900 255-EXIT.
050000     EXIT.
050100
050200 257-STORE-IGNORE-SEGMENT.
050300     IF WS-SEG-END < WS-SUB1
050400        GO TO 257-EXIT.
050500     COMPUTE WS-SEG-LEN = WS-SEG-END - WS-SUB1 + 1.
050600     MOVE SPACES TO WS-NORM-IN.
050700     MOVE WS-IGNORE-RAW(WS-SUB1 : WS-SEG-LEN)
050800                 TO WS-NORM-IN(1 : WS-SEG-LEN).
050900     MOVE "V" TO WS-NORM-MODE.
051000     MOVE "T" TO WS-NORM-CODE.
051100     MOVE WS-SEG-LEN TO WS-NORM-IN-LEN.
051200     CALL "NORMFLD" USING WS-NORM-REC.
051300     IF WS-NORM-OUT-LEN NOT = ZERO
051400        ADD 1 TO RSTCTL-IGNORED-COUNT
051500        IF RSTCTL-IGNORED-COUNT NOT > 12
051600           MOVE WS-NORM-OUT(1 : 30)
051700                 TO RSTCTL-IGNORED-FIELD
051800                    (RSTCTL-IGNORED-COUNT)
051900        END-IF
052000     END-IF.
052100 257-EXIT.
052200     EXIT.
052300
052400 254-BUILD-COMPARABLE-AND-REMOVED.
052500     MOVE ZERO TO RSTCTL-COMPARABLE-COUNT.
052600     MOVE ZERO TO RSTCTL-REMOVED-COL-COUNT.
052700     MOVE 1 TO WS-SUB1.
052800     PERFORM 260-PROCESS-PREV-COLUMN THRU 260-EXIT
052900             VARYING WS-SUB1 FROM 1 BY 1
053000             UNTIL WS-SUB1 > RSTR-COLUMN-COUNT OF RSTOUTP-TABLE.
053100 254-EXIT.
053200     EXIT.
053300
053400 260-PROCESS-PREV-COLUMN.
053500     MOVE RSTR-COLUMN-NAME(WS-SUB1) OF RSTOUTP-TABLE
053600                 TO WS-LOOKUP-NAME.
053700     PERFORM 440-FIND-CURR-COL THRU 440-EXIT.
053800     IF WS-CURR-COL-IDX = ZERO
053900        ADD 1 TO RSTCTL-REMOVED-COL-COUNT
054000        IF RSTCTL-REMOVED-COL-COUNT NOT > 12
054100           MOVE WS-LOOKUP-NAME
054200                 TO RSTCTL-REMOVED-COLUMN
054300                    (RSTCTL-REMOVED-COL-COUNT)
054400        END-IF
054500        GO TO 260-EXIT.
054600     PERFORM 270-CHECK-IGNORED THRU 270-EXIT.
054700     IF NOT IGNORED-MATCH
054800        ADD 1 TO RSTCTL-COMPARABLE-COUNT
054900        IF RSTCTL-COMPARABLE-COUNT NOT > 12
055000           MOVE WS-LOOKUP-NAME
055100                 TO RSTCTL-COMPARABLE-FIELD
055200                    (RSTCTL-COMPARABLE-COUNT)
055300        END-IF
055400     END-IF.
055500 260-EXIT.
055600     EXIT.
055700
055800 256-BUILD-ADDED-COLUMNS.
055900     MOVE ZERO TO RSTCTL-ADDED-COL-COUNT.
056000     MOVE 1 TO WS-SUB1.
056100     PERFORM 262-PROCESS-CURR-COLUMN THRU 262-EXIT
056200             VARYING WS-SUB1 FROM 1 BY 1
056300             UNTIL WS-SUB1 > RSTR-COLUMN-COUNT OF RSTOUTC-TABLE.
056400 256-EXIT.
056500     EXIT.
056600
056700 262-PROCESS-CURR-COLUMN.
056800     MOVE RSTR-COLUMN-NAME(WS-SUB1) OF RSTOUTC-TABLE
056900                 TO WS-LOOKUP-NAME.
057000     PERFORM 430-FIND-PREV-COL THRU 430-EXIT.
057100     IF WS-PREV-COL-IDX = ZERO
057200        ADD 1 TO RSTCTL-ADDED-COL-COUNT
057300        IF RSTCTL-ADDED-COL-COUNT NOT > 12
057400           MOVE WS-LOOKUP-NAME
057500                 TO RSTCTL-ADDED-COLUMN(RSTCTL-ADDED-COL-COUNT)
057600        END-IF
057700     END-IF.
057800 262-EXIT.
057900     EXIT.
058000
058100 258-BUILD-UNKNOWN-IGNORED.
058200     MOVE ZERO TO RSTCTL-UNK-IGNORE-COUNT.
058300     IF RSTCTL-IGNORED-COUNT > 12
058400        MOVE 12 TO WS-IGNORE-LOOP-MAX
058500     ELSE
058600        MOVE RSTCTL-IGNORED-COUNT TO WS-IGNORE-LOOP-MAX
058700     END-IF.
058800     MOVE 1 TO WS-SUB1.
058900     PERFORM 264-CHECK-ONE-IGNORED THRU 264-EXIT
059000             VARYING WS-SUB1 FROM 1 BY 1
059100             UNTIL WS-SUB1 > WS-IGNORE-LOOP-MAX.
059200 258-EXIT.
059300     EXIT.
059400
059500 264-CHECK-ONE-IGNORED.
059600     MOVE RSTCTL-IGNORED-FIELD(WS-SUB1) TO WS-LOOKUP-NAME.
059700     PERFORM 430-FIND-PREV-COL THRU 430-EXIT.
059800     IF WS-PREV-COL-IDX NOT = ZERO
059900        GO TO 264-EXIT.
060000     PERFORM 440-FIND-CURR-COL THRU 440-EXIT.
060100     IF WS-CURR-COL-IDX NOT = ZERO
060200        GO TO 264-EXIT.
060300     ADD 1 TO RSTCTL-UNK-IGNORE-COUNT.
060400     IF RSTCTL-UNK-IGNORE-COUNT NOT > 12
060500        MOVE WS-LOOKUP-NAME
060600              TO RSTCTL-UNK-IGNORE-FIELD(RSTCTL-UNK-IGNORE-COUNT)
060700     END-IF.
060800 264-EXIT.
060900     EXIT.
061000
061100 270-CHECK-IGNORED.
061200     MOVE "N" TO WS-IGNORED-MATCH-SW.
061300     IF RSTCTL-IGNORED-COUNT > 12
061400        MOVE 12 TO WS-IGNORE-LOOP-MAX
061500     ELSE
061600        MOVE RSTCTL-IGNORED-COUNT TO WS-IGNORE-LOOP-MAX
061700     END-IF.
061800     MOVE 1 TO WS-SUB3.
061900 272-SEARCH-IGNORED.
062000     IF RSTCTL-IGNORED-FIELD(WS-SUB3) = WS-LOOKUP-NAME
062100        MOVE "Y" TO WS-IGNORED-MATCH-SW
062200     ELSE
062300        ADD 1 TO WS-SUB3
062400     END-IF.
062500 272-EXIT.
062600     EXIT.
062700     PERFORM 272-SEARCH-IGNORED THRU 272-EXIT
062800             UNTIL WS-SUB3 > WS-IGNORE-LOOP-MAX
062900                OR IGNORED-MATCH.
063000 270-EXIT.
063100     EXIT.
063200
063300 800-OPEN-FILES.
063400     MOVE "800-OPEN-FILES" TO PARA-NAME.
063500     OPEN INPUT PARMIN, RSTOUTP, RSTOUTC.
063600     OPEN OUTPUT RSTCTL, RSTADD, RSTREM, RSTUPD, RSTUNCH, SYSOUT.
063700 800-EXIT.
063800     EXIT.
063900
064000 850-CLOSE-FILES.
064100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
064200     CLOSE PARMIN, RSTOUTP, RSTOUTC, RSTCTL, RSTADD, RSTREM,
064300           RSTUPD, RSTUNCH, SYSOUT.
064400 850-EXIT.
064500     EXIT.
064600
064700 810-READ-PARM.
064800     MOVE "810-READ-PARM" TO PARA-NAME.
064900     READ PARMIN
065000         AT END
065100            MOVE "NO SYSIN CONTROL CARD" TO ABEND-REASON
065200            GO TO 1000-ABEND-RTN
065300     END-READ.
065400 810-EXIT.
065500     EXIT.
065600
065700 820-VALIDATE-PARM.
065800     MOVE "820-VALIDATE-PARM" TO PARA-NAME.
065900     IF NOT RSTP-KEY-NORM-VALID
066000        MOVE "KEY-NORMALIZE MUST BE N, L OR U" TO ABEND-REASON
066100        GO TO 1000-ABEND-RTN.
066200     IF NOT RSTP-VAL-NORM-VALID
066300        MOVE "VALUE-NORMALIZE MUST BE N, T OR C" TO ABEND-REASON
066400        GO TO 1000-ABEND-RTN.
066500 820-EXIT.
066600     EXIT.
066700
066800 830-READ-ROSTERS.
066900     MOVE "830-READ-ROSTERS" TO PARA-NAME.
067000     READ RSTOUTP
067100         AT END
067200            MOVE "PREVIOUS ROSTER WORK FILE MISSING" TO
067300                 ABEND-REASON
067400            GO TO 1000-ABEND-RTN
067500     END-READ.
067600     READ RSTOUTC
067700         AT END
067800            MOVE "CURRENT ROSTER WORK FILE MISSING" TO
067900                 ABEND-REASON
068000            GO TO 1000-ABEND-RTN
068100     END-READ.
068200 830-EXIT.
068300     EXIT.
068400
068500 840-COPY-DUP-AND-INVALID.
068600     MOVE "840-COPY-DUP-AND-INVALID" TO PARA-NAME.
068700     IF RSTR-DUPLICATE-COUNT OF RSTOUTP-TABLE > 200
068800        MOVE 200 TO WS-SUB2
068900     ELSE
069000        MOVE RSTR-DUPLICATE-COUNT OF RSTOUTP-TABLE TO WS-SUB2
069100     END-IF.
069200     PERFORM 842-COPY-PREV-DUP THRU 842-EXIT
069300             VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > WS-SUB2.
069400
069500     IF RSTR-DUPLICATE-COUNT OF RSTOUTC-TABLE > 200
069600        MOVE 200 TO WS-SUB2
069700     ELSE
069800        MOVE RSTR-DUPLICATE-COUNT OF RSTOUTC-TABLE TO WS-SUB2
069900     END-IF.
070000     PERFORM 844-COPY-CURR-DUP THRU 844-EXIT
070100             VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > WS-SUB2.
070200
070300     IF RSTR-INVALID-COUNT OF RSTOUTP-TABLE > 200
070400        MOVE 200 TO WS-SUB2
070500     ELSE
070600        MOVE RSTR-INVALID-COUNT OF RSTOUTP-TABLE TO WS-SUB2
070700     END-IF.
070800     PERFORM 846-COPY-PREV-INVALID THRU 846-EXIT
070900             VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > WS-SUB2.
071000
071100     IF RSTR-INVALID-COUNT OF RSTOUTC-TABLE > 200
071200        MOVE 200 TO WS-SUB2
071300     ELSE
071400        MOVE RSTR-INVALID-COUNT OF RSTOUTC-TABLE TO WS-SUB2
071500     END-IF.
071600     PERFORM 848-COPY-CURR-INVALID THRU 848-EXIT
071700             VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > WS-SUB2.
071800 840-EXIT.
071900     EXIT.
072000
072100 842-COPY-PREV-DUP.
072200     MOVE RSTR-DUPLICATE-KEYS(WS-SUB1) OF RSTOUTP-TABLE
072300                 TO RSTCTL-DUP-KEYS-PREV(WS-SUB1).
072400 842-EXIT.
072500     EXIT.
072600
072700 844-COPY-CURR-DUP.
072800     MOVE RSTR-DUPLICATE-KEYS(WS-SUB1) OF RSTOUTC-TABLE
072900                 TO RSTCTL-DUP-KEYS-CURR(WS-SUB1).
073000 844-EXIT.
073100     EXIT.
073200
073300 846-COPY-PREV-INVALID.
073400     MOVE RSTR-INVALID-LINES(WS-SUB1) OF RSTOUTP-TABLE
073500                 TO RSTCTL-INVALID-LINES-PREV(WS-SUB1).
073600 846-EXIT.
073700     EXIT.
073800
073900 848-COPY-CURR-INVALID.
074000     MOVE RSTR-INVALID-LINES(WS-SUB1) OF RSTOUTC-TABLE
074100                 TO RSTCTL-INVALID-LINES-CURR(WS-SUB1).
074200 848-EXIT.
074300     EXIT.
074400
074500 905-BUILD-CENTURY-DATE.
074600     IF WS-DATE-YY < 50
074700        MOVE 20 TO WS-CENTURY
074800     ELSE
074900        MOVE 19 TO WS-CENTURY
075000     END-IF.
075100     COMPUTE RSTCTL-RUN-YYYY = WS-CENTURY * 100 + WS-DATE-YY.
075200     MOVE WS-DATE-MM TO RSTCTL-RUN-MM.
075300     MOVE WS-DATE-DD TO RSTCTL-RUN-DD.
075400 905-EXIT.
075500     EXIT.
075600
075700 900-WRITE-CONTROL.
075800     MOVE "900-WRITE-CONTROL" TO PARA-NAME.
075900     PERFORM 905-BUILD-CENTURY-DATE THRU 905-EXIT.
076000     MOVE WS-TIME TO RSTCTL-RUN-TIME.
076100     WRITE RSTCTL-RECORD.
076200 900-EXIT.
076300     EXIT.
076400
076500 999-CLEANUP.
076600     MOVE "999-CLEANUP" TO PARA-NAME.
076700     PERFORM 900-WRITE-CONTROL THRU 900-EXIT.
076800     DISPLAY "** ADDED/REMOVED/UPDATED/UNCHANGED **".
076900     DISPLAY RSTCTL-ADDED-COUNT, RSTCTL-REMOVED-COUNT.
077000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
077100     DISPLAY "******** NORMAL END OF JOB RSTDIFF ********".
077200 999-EXIT.
077300     EXIT.
077400
077500 1000-ABEND-RTN.
077600     WRITE SYSOUT-REC FROM ABEND-REC.
077700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
077800     DISPLAY "*** ABNORMAL END OF JOB - RSTDIFF ***" UPON CONSOLE.
077900     DIVIDE ZERO-VAL INTO ONE-VAL.

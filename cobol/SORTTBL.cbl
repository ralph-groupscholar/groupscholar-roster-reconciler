000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SORTTBL.
000400 AUTHOR. RICK FONTAINE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/14/97.
000700 DATE-COMPILED. 11/14/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    IN-PLACE INSERTION SORT OF AN X(60) KEY TABLE, CARRYING A
001400*    PARALLEL SUBSCRIPT TABLE SO THE CALLER CAN REORDER A ROW
001500*    TABLE (E.G. RSTROW-TABLE) TO MATCH.  CALLER LOADS
001600*    LK-SORT-INDEX(I) = I BEFORE THE CALL; ON RETURN
001700*    LK-SORT-INDEX(1) IS THE ORIGINAL SUBSCRIPT OF THE SMALLEST
001800*    (OR LARGEST, IF DESCENDING) KEY.
001900*
002000*    TO GET A DESCENDING NUMERIC SORT (FIELD-CHANGE-COUNTS
002100*    SUMMARY) THE CALLER RIGHT-JUSTIFIES THE ZERO-PADDED COUNT
002200*    INTO THE FIRST 7 BYTES OF THE KEY AND SORTS DIRECTION "D".
002300*
002400*    CHANGE LOG
002500*    ----------
002600*    11/14/97  RFT  ORIGINAL - NO IN-HOUSE SORT UTILITY EXISTED
002700*                   BEFORE THE ROSTER RECONCILER REQUEST (REQ
002800*                   3390) NEEDED KEY-ORDERED AND COUNT-ORDERED
002900*                   REPORT SECTIONS.
003000*    02/09/99  RFT  Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE.
003100*    06/30/03  DMK  ADDED LK-SORT-KEY-NUM REDEFINE SO RSTDIFF
003200*                   COULD SORT THE FIELD-CHANGE-COUNT TABLE
003300*                   WITHOUT BUILDING A SEPARATE KEY AREA
003400*                   (REQ 4471).
003500*    08/05/03  DMK  PROCEDURE DIVISION NOW EXPLICITLY PERFORMS
003600*                   000-HOUSEKEEPING THEN 900-WRAP-UP LIKE EVERY
003700*                   OTHER PROGRAM IN THE SHOP INSTEAD OF FALLING
003800*                   STRAIGHT INTO 000-HOUSEKEEPING OFF THE
003900*                   PROCEDURE DIVISION HEADER (REQ 4501, CODE
004000*                   REVIEW).
004100*    08/12/03  DMK  200-SHIFT-LOOP NEVER ZEROED WS-INSERT-TO ON
004200*                   THE "KEY ALREADY IN ORDER" BRANCH, SO
004300*                   100-OUTER-LOOP'S UNTIL WS-INSERT-TO = ZERO
004400*                   SPUN FOREVER ON ANY INSERT THAT DID NOT SHIFT
004500*                   ALL THE WAY BACK TO THE HEAD OF THE TABLE -
004600*                   THE ROSTER SORT STEP AND THE FIELD-CHANGE-
004700*                   COUNT REPORT SORT BOTH HUNG ON A REAL
004800*                   EXTRACT FILE.  ADDED WS-STOP-SHIFT-SW, SET
004900*                   WHEN THE COMPARE SAYS THE KEY IS ALREADY
005000*                   PLACED, AND TESTED ALONGSIDE WS-INSERT-TO IN
005100*                   THE GOVERNING PERFORM UNTIL - SAME COMPOUND-
005200*                   STOP IDIOM AS THE OLD ADSORT1 ROUTINE USED
005300*                   (REQ 4502, REPORTED BY OPERATIONS).
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     UPSI-0 ON STATUS IS SORTTBL-DEBUG-ON
006200            OFF STATUS IS SORTTBL-DEBUG-OFF.
006300
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600
006700 01  SORTTBL-WORK.
006800     05  WS-SCAN-PTR-PAIR.
006900         10  WS-MOVE-FROM          PIC 9(4) COMP.
007000         10  WS-INSERT-TO          PIC 9(4) COMP.
007100     05  WS-SCAN-PTR-X REDEFINES WS-SCAN-PTR-PAIR
007200                                   PIC X(4).
007300     05  WS-INSERT-KEY             PIC X(60).
007400     05  WS-INSERT-KEY-NUM REDEFINES WS-INSERT-KEY.
007500         10  FILLER                PIC X(53).
007600         10  FILLER                PIC 9(7).
007700     05  WS-INSERT-IDX             PIC 9(4) COMP.
007800
007900 01  SORTTBL-SWITCHES.
008000     05  WS-STOP-SHIFT-SW          PIC X(1) VALUE "N".
008100         88  STOP-SHIFTING             VALUE "Y".
008200         88  KEEP-SHIFTING              VALUE "N".
008300     05  FILLER                    PIC X(1).
008400
008500 01  SORTTBL-DEBUG-AREA.
008600     05  WS-COMPARE-RESULT         PIC S9(1) COMP.
008700     05  WS-COMPARE-RESULT-X REDEFINES WS-COMPARE-RESULT
008800                                   PIC X(1).
008900     05  FILLER                    PIC X(10).
009000
009100 PROCEDURE DIVISION USING LK-SORT-SIZE, LK-SORT-DIRECTION,
009200          LK-SORT-KEY-TABLE, LK-SORT-INDEX-TABLE.
009300
009400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
009500     PERFORM 900-WRAP-UP THRU 900-EXIT.
009600     GOBACK.
009700
009800 000-HOUSEKEEPING.
009900     IF SORTTBL-DEBUG-ON
010000        DISPLAY "SORTTBL - ENTRY - SIZE=" LK-SORT-SIZE
010100                " DIR=" LK-SORT-DIRECTION.
010200     IF LK-SORT-SIZE < 2
010300        GO TO 900-EXIT.
010400     MOVE 2 TO WS-MOVE-FROM.
010500 000-EXIT.
010600     EXIT.
010700
010800 100-OUTER-LOOP.
010900     MOVE LK-SORT-KEY(WS-MOVE-FROM)   TO WS-INSERT-KEY.
011000     MOVE LK-SORT-INDEX(WS-MOVE-FROM) TO WS-INSERT-IDX.
011100     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
011200     MOVE "N" TO WS-STOP-SHIFT-SW.
011300     PERFORM 200-SHIFT-LOOP THRU 200-EXIT
011400             UNTIL WS-INSERT-TO = ZERO
011500                OR STOP-SHIFTING.
011600     MOVE WS-INSERT-KEY TO LK-SORT-KEY(WS-INSERT-TO + 1).
011700     MOVE WS-INSERT-IDX TO LK-SORT-INDEX(WS-INSERT-TO + 1).
011800     ADD 1 TO WS-MOVE-FROM.
011900 100-EXIT.
012000     EXIT.
012100
012200 200-SHIFT-LOOP.
012300     IF SORT-ASCENDING
012400        IF LK-SORT-KEY(WS-INSERT-TO) NOT > WS-INSERT-KEY
012500           MOVE ZERO TO WS-COMPARE-RESULT
012600           MOVE "Y" TO WS-STOP-SHIFT-SW
012700           GO TO 200-EXIT
012800        END-IF
012900     ELSE
013000        IF LK-SORT-KEY(WS-INSERT-TO) NOT < WS-INSERT-KEY
013100           MOVE ZERO TO WS-COMPARE-RESULT
013200           MOVE "Y" TO WS-STOP-SHIFT-SW
013300           GO TO 200-EXIT
013400        END-IF
013500     END-IF.
013600     MOVE 1 TO WS-COMPARE-RESULT.
013700     MOVE LK-SORT-KEY(WS-INSERT-TO)
013800                          TO LK-SORT-KEY(WS-INSERT-TO + 1).
013900     MOVE LK-SORT-INDEX(WS-INSERT-TO)
014000                          TO LK-SORT-INDEX(WS-INSERT-TO + 1).
014100     SUBTRACT 1 FROM WS-INSERT-TO.
014200 200-EXIT.
014300     EXIT.
014400
014500 900-WRAP-UP.
014600     PERFORM 100-OUTER-LOOP THRU 100-EXIT
014700             UNTIL WS-MOVE-FROM > LK-SORT-SIZE.
014800     GOBACK.
014900 900-EXIT.
015000     EXIT.
015100
015200 LINKAGE SECTION.
015300 01  LK-SORT-SIZE                  PIC 9(4) COMP.
015400 01  LK-SORT-DIRECTION             PIC X(1).
015500     88  SORT-ASCENDING                VALUE "A".
015600     88  SORT-DESCENDING               VALUE "D".
015700 01  LK-SORT-KEY-TABLE.
015800     05  LK-SORT-KEY OCCURS 0 TO 500 TIMES
015900                 DEPENDING ON LK-SORT-SIZE
016000                                   PIC X(60).
016100 01  LK-SORT-INDEX-TABLE.
016200     05  LK-SORT-INDEX OCCURS 0 TO 500 TIMES
016300                 DEPENDING ON LK-SORT-SIZE
016400                                   PIC 9(4) COMP.

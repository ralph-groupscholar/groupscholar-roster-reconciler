000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RSTRPTJ.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/07/94.
000600 DATE-COMPILED. 04/07/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          WRITES THE SAME RECONCILIATION RESULTS RSTRPTT PRINTS
001300*          AS TEXT, BUT AS ONE JSON DOCUMENT, FOR THE FEED THAT
001400*          LOADS THE REGISTRAR'S RECONCILIATION DASHBOARD.  BUILT
001500*          FROM THE SAME RSTCTL/RSTADD/RSTREM/RSTUPD WORK FILES
001600*          RSTDIFF PRODUCES - NO RECALCULATION IS DONE HERE.
001700*
001800*          JSON STRINGS ARE HAND-ESCAPED (BACKSLASH AND QUOTE
001900*          ONLY - THE UPSTREAM CSV PARSE ALREADY STRIPS CR/LF
002000*          FROM FIELD VALUES) SINCE THIS SHOP HAS NO JSON
002100*          LIBRARY.  ARRAY/OBJECT COMMA PLACEMENT IS HANDLED TWO
002200*          WAYS - A RUNNING SUBSCRIPT AGAINST A KNOWN RSTCTL
002300*          COUNT FOR FLAT LISTS, AND A "NOT-FIRST-ITEM" SWITCH
002400*          FOR THE UPDATED-KEY GROUPS WHERE THE GROUP SIZE ISN'T
002500*          KNOWN UNTIL THE KEY CHANGES ON THE NEXT READ.
002600*
002700*          INPUT  FILE  - PARMIN  (SYSIN CONTROL CARD, RSTPARM)
002800*          INPUT  FILE  - RSTCTL  (CONTROL/SUMMARY RECORD)
002900*          INPUT  FILE  - RSTADD  (ADDED KEYS, ASCENDING)
003000*          INPUT  FILE  - RSTREM  (REMOVED KEYS, ASCENDING)
003100*          INPUT  FILE  - RSTUPD  (CHANGE DETAIL, KEY/FIELD ORDER)
003200*          OUTPUT FILE  - REPORTJ (THE JSON DOCUMENT)
003300*          DUMP   FILE  - SYSOUT
003400*
003500*    CHANGE LOG
003600*    ----------
003700*    04/07/94  JS   ORIGINAL
003800*    11/14/97  RFT  FIELD-CHANGE-COUNT AND COLUMN-CHANGE OBJECTS
003900*                   ADDED (REQ 3390).
004000*    06/30/03  DMK  DUPLICATE-KEY AND INVALID-ROW ARRAYS ADDED
004100*                   (REQ 4471).
004200*    08/12/03  DMK  350-WRITE-FIELD-CHANGE-COUNTS NEVER SORTED
004300*                   THE FIELD_CHANGE_COUNTS OBJECT - IT WALKED
004400*                   RSTCTL IN COMPARABLE-FIELD ORDER INSTEAD OF
004500*                   COUNT DESCENDING LIKE THE TEXT REPORT DOES.
004600*                   DASHBOARD LOAD EXPECTS THE SAME ORDER RSTRPTT
004700*                   PRINTS.  ADDED 354-BUILD-SORT-KEY AND A CALL
004800*                   TO SORTTBL, SAME AS RSTRPTT'S 352-BUILD-SORT-
004900*                   KEY (REQ 4502, REPORTED BY OPERATIONS).
005000*    08/12/03  DMK  320-WRITE-IGNORED-ARRAYS AND 322-WRITE-ONE-
005100*                   IGNORED SUBSCRIPTED RSTCTL-IGNORED-FIELD OFF
005200*                   THE RAW, UNCAPPED RSTCTL-IGNORED-COUNT - AN
005300*                   --IGNORE-LIST OF MORE THAN 12 FIELDS READ
005400*                   PAST THE END OF THE OCCURS 12 TABLE INTO THE
005500*                   JSON ignored_fields ARRAY.  ADDED WS-IGNORE-
005600*                   LOOP-MAX, CAPPED THE SAME WAY THE DUPLICATE-
005700*                   KEY AND INVALID-ROW ARRAYS ARE ABOVE (REQ
005800*                   4503, REPORTED BY OPERATIONS).
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     UPSI-0 ON STATUS IS RSTRPTJ-DEBUG-ON
006700            OFF STATUS IS RSTRPTJ-DEBUG-OFF.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT PARMIN
007600     ASSIGN TO UT-S-PARMIN
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000     SELECT RSTCTL
008100     ASSIGN TO UT-S-RSTCTL
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400
008500     SELECT RSTADD
008600     ASSIGN TO UT-S-RSTADD
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS OFCODE.
008900
009000     SELECT RSTREM
009100     ASSIGN TO UT-S-RSTREM
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS OFCODE.
009400
009500     SELECT RSTUPD
009600     ASSIGN TO UT-S-RSTUPD
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OFCODE.
009900
010000     SELECT REPORTJ
010100     ASSIGN TO UT-S-REPORTJ
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS OFCODE.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700 FD  SYSOUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 130 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS SYSOUT-REC.
011300 01  SYSOUT-REC.
011400     05  SYSOUT-TEXT               PIC X(129).
011500     05  FILLER                    PIC X(1).
011600
011700 FD  PARMIN
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS RSTPARM-CARD.
012200     COPY RSTPARM.
012300
012400 FD  RSTCTL
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS RSTCTL-RECORD.
012900     COPY RSTCTL.
013000
013100 FD  RSTADD
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS RSTADD-REC.
013600 01  RSTADD-REC.
013700     05  RSTADD-KEY                PIC X(50).
013800     05  FILLER                    PIC X(10).
013900
014000 FD  RSTREM
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS RSTREM-REC.
014500 01  RSTREM-REC.
014600     05  RSTREM-KEY                PIC X(50).
014700     05  FILLER                    PIC X(10).
014800
014900 FD  RSTUPD
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     BLOCK CONTAINS 0 RECORDS
015300     DATA RECORD IS RSTCHG-RECORD.
015400     COPY RSTCHG.
015500
015600****** JSON LINES ARE NOT A FIXED WIDTH - VARYING-LENGTH RECORDS
015700****** ARE USED SO TRAILING BLANKS ARE NEVER SHIPPED DOWNSTREAM.
015800 FD  REPORTJ
015900     RECORDING MODE IS V
016000     LABEL RECORDS ARE STANDARD
016100     RECORD IS VARYING IN SIZE FROM 1 TO 250 CHARACTERS
016200             DEPENDING ON WS-RPT-LEN
016300     DATA RECORD IS REPORTJ-REC.
016400 01  REPORTJ-REC.
016500     05  REPORTJ-TEXT              PIC X(249).
016600     05  FILLER                    PIC X(1).
016700
016800 WORKING-STORAGE SECTION.
016900
017000 01  FILE-STATUS-CODES.
017100     05  OFCODE                    PIC X(2).
017200         88  CODE-WRITE                VALUE SPACES.
017300     05  FILLER                    PIC X(2).
017400
017500 77  PARA-NAME                     PIC X(30).
017600 77  ZERO-VAL                      PIC 9 VALUE 0.
017700 77  ONE-VAL                       PIC 9 VALUE 1.
017800
017900 01  WS-LINE                       PIC X(250).
018000 01  WS-LINE-POS                   PIC 9(4) COMP.
018100 01  WS-RPT-LEN-AREA.
018200     05  WS-RPT-LEN                PIC 9(4) COMP.
018300 01  WS-RPT-LEN-X REDEFINES WS-RPT-LEN-AREA
018400                                   PIC X(2).
018500
018600 01  WS-JSON-SRC                   PIC X(80).
018700 01  WS-JSON-SRC-CHARS REDEFINES WS-JSON-SRC
018800                                   OCCURS 80 TIMES
018900                                   PIC X(1).
019000 01  WS-JSON-SRC-LEN               PIC 9(4) COMP.
019100 01  WS-JSON-POS                   PIC 9(4) COMP.
019200 01  WS-JS-SCAN                    PIC 9(4) COMP.
019300
019400 01  WS-NUM-ED                     PIC ZZZZZZ9.
019500 01  WS-NUM-POS                    PIC 9(2) COMP.
019600 01  WS-NUM-LEN                    PIC 9(2) COMP.
019700
019800 01  WS-TS-BUILD.
019900     05  WS-TS-YYYY                PIC X(4).
020000     05  WS-TS-MM                  PIC X(2).
020100     05  WS-TS-DD                  PIC X(2).
020200 01  WS-TS-BUILD-X REDEFINES WS-TS-BUILD
020300                                   PIC X(8).
020400
020500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020600     05  WS-SUB1                   PIC 9(4) COMP.
020700     05  WS-SUB2                   PIC 9(4) COMP.
020800     05  WS-KEY-SEQ                PIC 9(4) COMP.
020900     05  WS-ORIG-IDX               PIC 9(4) COMP.
021000     05  WS-IGNORE-LOOP-MAX        PIC 9(4) COMP.
021100     05  FILLER                    PIC X(2).
021200
021300 01  WS-SWITCHES.
021400     05  WS-MORE-UPD-SW            PIC X(1) VALUE "Y".
021500         88  MORE-UPDATE-ROWS          VALUE "Y".
021600     05  WS-FIRST-FIELD-SW         PIC X(1) VALUE "Y".
021700         88  FIRST-FIELD-IN-GROUP      VALUE "Y".
021800     05  FILLER                    PIC X(1).
021900
022000 01  WS-LAST-KEY                   PIC X(60) VALUE HIGH-VALUES.
022100
022200 01  WS-WORK-CHG.
022300     05  WS-WORK-KEY               PIC X(60).
022400     05  WS-WORK-FIELD             PIC X(30).
022500     05  WS-WORK-BEFORE            PIC X(80).
022600     05  WS-WORK-AFTER             PIC X(80).
022700     05  FILLER                    PIC X(10).
022800
022900 01  WS-SORT-WORK.
023000     05  WS-SORT-DIRECTION         PIC X(1) VALUE "D".
023100     05  WS-SORT-KEY-TABLE.
023200         10  WS-SORT-KEY OCCURS 12 TIMES
023300                                   PIC X(60).
023400     05  WS-SORT-INDEX-TABLE.
023500         10  WS-SORT-INDEX OCCURS 12 TIMES
023600                                   PIC 9(4) COMP.
023700 01  WS-SORT-KEY-TABLE-X REDEFINES WS-SORT-KEY-TABLE
023800                                   PIC X(720).
023900
024000 COPY ABENDREC.
024100
024200 PROCEDURE DIVISION.
024300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024400     PERFORM 100-MAINLINE THRU 100-EXIT.
024500     PERFORM 999-CLEANUP THRU 999-EXIT.
024600     GOBACK.
024700
024800 000-HOUSEKEEPING.
024900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025000     DISPLAY "******** BEGIN JOB RSTRPTJ ********".
025100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025200     READ PARMIN
025300         AT END
025400            MOVE "NO SYSIN CONTROL CARD" TO ABEND-REASON
025500            GO TO 1000-ABEND-RTN
025600     END-READ.
025700     READ RSTCTL
025800         AT END
025900            MOVE "CONTROL RECORD WORK FILE MISSING" TO
026000                 ABEND-REASON
026100            GO TO 1000-ABEND-RTN
026200     END-READ.
026300     MOVE RSTCTL-RUN-YYYY TO WS-TS-YYYY.
026400     MOVE RSTCTL-RUN-MM   TO WS-TS-MM.
026500     MOVE RSTCTL-RUN-DD   TO WS-TS-DD.
026600     IF RSTRPTJ-DEBUG-ON
026700        DISPLAY "RSTRPTJ - RUN DATE " WS-TS-BUILD-X.
026800 000-EXIT.
026900     EXIT.
027000
027100 100-MAINLINE.
027200     MOVE "100-MAINLINE" TO PARA-NAME.
027300     MOVE 1 TO WS-LINE-POS.
027400     STRING "{" DELIMITED BY SIZE
027500            INTO WS-LINE WITH POINTER WS-LINE-POS.
027600     PERFORM 890-EMIT-LINE THRU 890-EXIT.
027700     PERFORM 300-WRITE-HEADER-FIELDS THRU 300-EXIT.
027800     PERFORM 320-WRITE-IGNORED-ARRAYS THRU 320-EXIT.
027900     PERFORM 330-WRITE-SUMMARY-OBJECT THRU 330-EXIT.
028000     PERFORM 340-WRITE-COLUMN-CHANGES THRU 340-EXIT.
028100     PERFORM 350-WRITE-FIELD-CHANGE-COUNTS THRU 350-EXIT.
028200     PERFORM 360-WRITE-DUPLICATE-KEYS THRU 360-EXIT.
028300     PERFORM 370-WRITE-INVALID-ROWS THRU 370-EXIT.
028400     PERFORM 380-WRITE-ADDED-LIST THRU 380-EXIT.
028500     PERFORM 390-WRITE-REMOVED-LIST THRU 390-EXIT.
028600     PERFORM 400-WRITE-UPDATED-ARRAY THRU 400-EXIT.
028700     MOVE 1 TO WS-LINE-POS.
028800     STRING "}" DELIMITED BY SIZE
028900            INTO WS-LINE WITH POINTER WS-LINE-POS.
029000     PERFORM 890-EMIT-LINE THRU 890-EXIT.
029100 100-EXIT.
029200     EXIT.
029300
029400 300-WRITE-HEADER-FIELDS.
029500     MOVE "300-WRITE-HEADER-FIELDS" TO PARA-NAME.
029600     MOVE 1 TO WS-LINE-POS.
029700     STRING "  " DELIMITED BY SIZE
029800            QUOTE "previous" QUOTE DELIMITED BY SIZE
029900            ": " DELIMITED BY SIZE
030000            INTO WS-LINE WITH POINTER WS-LINE-POS.
030100     MOVE RSTP-PREV-DSNAME TO WS-JSON-SRC.
030200     PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
030300     STRING "," DELIMITED BY SIZE
030400            INTO WS-LINE WITH POINTER WS-LINE-POS.
030500     PERFORM 890-EMIT-LINE THRU 890-EXIT.
030600
030700     MOVE 1 TO WS-LINE-POS.
030800     STRING "  " DELIMITED BY SIZE
030900            QUOTE "current" QUOTE DELIMITED BY SIZE
031000            ": " DELIMITED BY SIZE
031100            INTO WS-LINE WITH POINTER WS-LINE-POS.
031200     MOVE RSTP-CURR-DSNAME TO WS-JSON-SRC.
031300     PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
031400     STRING "," DELIMITED BY SIZE
031500            INTO WS-LINE WITH POINTER WS-LINE-POS.
031600     PERFORM 890-EMIT-LINE THRU 890-EXIT.
031700
031800     MOVE 1 TO WS-LINE-POS.
031900     STRING "  " DELIMITED BY SIZE
032000            QUOTE "key" QUOTE DELIMITED BY SIZE
032100            ": " DELIMITED BY SIZE
032200            INTO WS-LINE WITH POINTER WS-LINE-POS.
032300     MOVE RSTP-KEY-COLUMN TO WS-JSON-SRC.
032400     PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
032500     STRING "," DELIMITED BY SIZE
032600            INTO WS-LINE WITH POINTER WS-LINE-POS.
032700     PERFORM 890-EMIT-LINE THRU 890-EXIT.
032800
032900     MOVE 1 TO WS-LINE-POS.
033000     STRING "  " DELIMITED BY SIZE
033100            QUOTE "key_normalize" QUOTE DELIMITED BY SIZE
033200            ": " DELIMITED BY SIZE
033300            INTO WS-LINE WITH POINTER WS-LINE-POS.
033400     MOVE RSTP-KEY-NORMALIZE TO WS-JSON-SRC.
033500     PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
033600     STRING "," DELIMITED BY SIZE
033700            INTO WS-LINE WITH POINTER WS-LINE-POS.
033800     PERFORM 890-EMIT-LINE THRU 890-EXIT.
033900
034000     MOVE 1 TO WS-LINE-POS.
034100     STRING "  " DELIMITED BY SIZE
034200            QUOTE "value_normalize" QUOTE DELIMITED BY SIZE
034300            ": " DELIMITED BY SIZE
034400            INTO WS-LINE WITH POINTER WS-LINE-POS.
034500     MOVE RSTP-VALUE-NORMALIZE TO WS-JSON-SRC.
034600     PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
034700     STRING "," DELIMITED BY SIZE
034800            INTO WS-LINE WITH POINTER WS-LINE-POS.
034900     PERFORM 890-EMIT-LINE THRU 890-EXIT.
035000
035100     MOVE 1 TO WS-LINE-POS.
035200     STRING "  " DELIMITED BY SIZE
035300            QUOTE "timestamp" QUOTE DELIMITED BY SIZE
035400            ": " DELIMITED BY SIZE
035500            QUOTE DELIMITED BY SIZE
035600            WS-TS-YYYY DELIMITED BY SIZE
035700            "-" DELIMITED BY SIZE
035800            WS-TS-MM DELIMITED BY SIZE
035900            "-" DELIMITED BY SIZE
036000            WS-TS-DD DELIMITED BY SIZE
036100            "T" DELIMITED BY SIZE
036200            RSTCTL-RUN-TIME(1 : 2) DELIMITED BY SIZE
036300            ":" DELIMITED BY SIZE
036400            RSTCTL-RUN-TIME(3 : 2) DELIMITED BY SIZE
036500            ":" DELIMITED BY SIZE
036600            RSTCTL-RUN-TIME(5 : 2) DELIMITED BY SIZE
036700            QUOTE DELIMITED BY SIZE
036800            "," DELIMITED BY SIZE
036900            INTO WS-LINE WITH POINTER WS-LINE-POS.
037000     PERFORM 890-EMIT-LINE THRU 890-EXIT.
037100 300-EXIT.
037200     EXIT.
037300
037400 320-WRITE-IGNORED-ARRAYS.
037500     MOVE "320-WRITE-IGNORED-ARRAYS" TO PARA-NAME.
037600     MOVE 1 TO WS-LINE-POS.
037700     STRING "  " DELIMITED BY SIZE
037800            QUOTE "ignored_fields" QUOTE DELIMITED BY SIZE
037900            ": [" DELIMITED BY SIZE
038000            INTO WS-LINE WITH POINTER WS-LINE-POS.
038100     PERFORM 890-EMIT-LINE THRU 890-EXIT.
038200     IF RSTCTL-IGNORED-COUNT > 12
038300        MOVE 12 TO WS-IGNORE-LOOP-MAX
038400     ELSE
038500        MOVE RSTCTL-IGNORED-COUNT TO WS-IGNORE-LOOP-MAX
038600     END-IF.
038700     PERFORM 322-WRITE-ONE-IGNORED THRU 322-EXIT
038800             VARYING WS-SUB1 FROM 1 BY 1
038900             UNTIL WS-SUB1 > WS-IGNORE-LOOP-MAX.
039000     MOVE 1 TO WS-LINE-POS.
039100     STRING "  ]," DELIMITED BY SIZE
039200            INTO WS-LINE WITH POINTER WS-LINE-POS.
039300     PERFORM 890-EMIT-LINE THRU 890-EXIT.
039400
039500     MOVE 1 TO WS-LINE-POS.
039600     STRING "  " DELIMITED BY SIZE
039700            QUOTE "unknown_ignored_fields" QUOTE DELIMITED BY SIZE
039800            ": [" DELIMITED BY SIZE
039900            INTO WS-LINE WITH POINTER WS-LINE-POS.
040000     PERFORM 890-EMIT-LINE THRU 890-EXIT.
040100     PERFORM 324-WRITE-ONE-UNKNOWN THRU 324-EXIT
040200             VARYING WS-SUB1 FROM 1 BY 1
040300             UNTIL WS-SUB1 > RSTCTL-UNK-IGNORE-COUNT.
040400     MOVE 1 TO WS-LINE-POS.
040500     STRING "  ]," DELIMITED BY SIZE
040600            INTO WS-LINE WITH POINTER WS-LINE-POS.
040700     PERFORM 890-EMIT-LINE THRU 890-EXIT.
040800 320-EXIT.
040900     EXIT.
041000
041100 322-WRITE-ONE-IGNORED.
041200     MOVE 1 TO WS-LINE-POS.
041300     STRING "    " DELIMITED BY SIZE
041400            INTO WS-LINE WITH POINTER WS-LINE-POS.
041500     MOVE RSTCTL-IGNORED-FIELD(WS-SUB1) TO WS-JSON-SRC.
041600     PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
041700     IF WS-SUB1 < WS-IGNORE-LOOP-MAX
041800        STRING "," DELIMITED BY SIZE
041900               INTO WS-LINE WITH POINTER WS-LINE-POS.
042000     PERFORM 890-EMIT-LINE THRU 890-EXIT.
042100 322-EXIT.
042200     EXIT.
042300
042400 324-WRITE-ONE-UNKNOWN.
042500     MOVE 1 TO WS-LINE-POS.
042600     STRING "    " DELIMITED BY SIZE
042700            INTO WS-LINE WITH POINTER WS-LINE-POS.
042800     MOVE RSTCTL-UNK-IGNORE-FIELD(WS-SUB1) TO WS-JSON-SRC.
042900     PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
043000     IF WS-SUB1 < RSTCTL-UNK-IGNORE-COUNT
043100        STRING "," DELIMITED BY SIZE
043200               INTO WS-LINE WITH POINTER WS-LINE-POS.
043300     PERFORM 890-EMIT-LINE THRU 890-EXIT.
043400 324-EXIT.
043500     EXIT.
043600
043700 330-WRITE-SUMMARY-OBJECT.
043800     MOVE "330-WRITE-SUMMARY-OBJECT" TO PARA-NAME.
043900     MOVE 1 TO WS-LINE-POS.
044000     STRING "  " DELIMITED BY SIZE
044100            QUOTE "summary" QUOTE DELIMITED BY SIZE
044200            ": {" DELIMITED BY SIZE
044300            INTO WS-LINE WITH POINTER WS-LINE-POS.
044400     PERFORM 890-EMIT-LINE THRU 890-EXIT.
044500
044600     MOVE 1 TO WS-LINE-POS.
044700     STRING "    " DELIMITED BY SIZE
044800            QUOTE "total_previous" QUOTE DELIMITED BY SIZE
044900            ": " DELIMITED BY SIZE
045000            INTO WS-LINE WITH POINTER WS-LINE-POS.
045100     MOVE RSTCTL-TOTAL-PREVIOUS TO WS-NUM-ED.
045200     PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
045300     STRING "," DELIMITED BY SIZE
045400            INTO WS-LINE WITH POINTER WS-LINE-POS.
045500     PERFORM 890-EMIT-LINE THRU 890-EXIT.
045600
045700     MOVE 1 TO WS-LINE-POS.
045800     STRING "    " DELIMITED BY SIZE
045900            QUOTE "total_current" QUOTE DELIMITED BY SIZE
046000            ": " DELIMITED BY SIZE
046100            INTO WS-LINE WITH POINTER WS-LINE-POS.
046200     MOVE RSTCTL-TOTAL-CURRENT TO WS-NUM-ED.
046300     PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
046400     STRING "," DELIMITED BY SIZE
046500            INTO WS-LINE WITH POINTER WS-LINE-POS.
046600     PERFORM 890-EMIT-LINE THRU 890-EXIT.
046700
046800     MOVE 1 TO WS-LINE-POS.
046900     STRING "    " DELIMITED BY SIZE
047000            QUOTE "added" QUOTE DELIMITED BY SIZE
047100            ": " DELIMITED BY SIZE
047200            INTO WS-LINE WITH POINTER WS-LINE-POS.
047300     MOVE RSTCTL-ADDED-COUNT TO WS-NUM-ED.
047400     PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
047500     STRING "," DELIMITED BY SIZE
047600            INTO WS-LINE WITH POINTER WS-LINE-POS.
047700     PERFORM 890-EMIT-LINE THRU 890-EXIT.
047800
047900     MOVE 1 TO WS-LINE-POS.
048000     STRING "    " DELIMITED BY SIZE
048100            QUOTE "removed" QUOTE DELIMITED BY SIZE
048200            ": " DELIMITED BY SIZE
048300            INTO WS-LINE WITH POINTER WS-LINE-POS.
048400     MOVE RSTCTL-REMOVED-COUNT TO WS-NUM-ED.
048500     PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
048600     STRING "," DELIMITED BY SIZE
048700            INTO WS-LINE WITH POINTER WS-LINE-POS.
048800     PERFORM 890-EMIT-LINE THRU 890-EXIT.
048900
049000     MOVE 1 TO WS-LINE-POS.
049100     STRING "    " DELIMITED BY SIZE
049200            QUOTE "updated" QUOTE DELIMITED BY SIZE
049300            ": " DELIMITED BY SIZE
049400            INTO WS-LINE WITH POINTER WS-LINE-POS.
049500     MOVE RSTCTL-UPDATED-COUNT TO WS-NUM-ED.
049600     PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
049700     STRING "," DELIMITED BY SIZE
049800            INTO WS-LINE WITH POINTER WS-LINE-POS.
049900     PERFORM 890-EMIT-LINE THRU 890-EXIT.
050000
050100     MOVE 1 TO WS-LINE-POS.
050200     STRING "    " DELIMITED BY SIZE
050300            QUOTE "unchanged" QUOTE DELIMITED BY SIZE
050400            ": " DELIMITED BY SIZE
050500            INTO WS-LINE WITH POINTER WS-LINE-POS.
050600     MOVE RSTCTL-UNCHANGED-COUNT TO WS-NUM-ED.
050700     PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
050800     STRING "," DELIMITED BY SIZE
050900            INTO WS-LINE WITH POINTER WS-LINE-POS.
051000     PERFORM 890-EMIT-LINE THRU 890-EXIT.
051100
051200     MOVE 1 TO WS-LINE-POS.
051300     STRING "    " DELIMITED BY SIZE
051400            QUOTE "duplicate_key_values" QUOTE DELIMITED BY SIZE
051500            ": {" DELIMITED BY SIZE
051600            QUOTE "previous" QUOTE DELIMITED BY SIZE
051700            ": " DELIMITED BY SIZE
051800            INTO WS-LINE WITH POINTER WS-LINE-POS.
051900     MOVE RSTCTL-DUP-COUNT-PREV TO WS-NUM-ED.
052000     PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
052100     STRING ", " DELIMITED BY SIZE
052200            QUOTE "current" QUOTE DELIMITED BY SIZE
052300            ": " DELIMITED BY SIZE
052400            INTO WS-LINE WITH POINTER WS-LINE-POS.
052500     MOVE RSTCTL-DUP-COUNT-CURR TO WS-NUM-ED.
052600     PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
052700     STRING "}," DELIMITED BY SIZE
052800            INTO WS-LINE WITH POINTER WS-LINE-POS.
052900     PERFORM 890-EMIT-LINE THRU 890-EXIT.
053000
053100     MOVE 1 TO WS-LINE-POS.
053200     STRING "    " DELIMITED BY SIZE
053300            QUOTE "invalid_rows" QUOTE DELIMITED BY SIZE
053400            ": {" DELIMITED BY SIZE
053500            QUOTE "previous" QUOTE DELIMITED BY SIZE
053600            ": " DELIMITED BY SIZE
053700            INTO WS-LINE WITH POINTER WS-LINE-POS.
053800     MOVE RSTCTL-INVALID-COUNT-PREV TO WS-NUM-ED.
053900     PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
054000     STRING ", " DELIMITED BY SIZE
054100            QUOTE "current" QUOTE DELIMITED BY SIZE
054200            ": " DELIMITED BY SIZE
054300            INTO WS-LINE WITH POINTER WS-LINE-POS.
054400     MOVE RSTCTL-INVALID-COUNT-CURR TO WS-NUM-ED.
054500     PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
054600     STRING "}" DELIMITED BY SIZE
054700            INTO WS-LINE WITH POINTER WS-LINE-POS.
054800     PERFORM 890-EMIT-LINE THRU 890-EXIT.
054900
055000     MOVE 1 TO WS-LINE-POS.
055100     STRING "  }," DELIMITED BY SIZE
055200            INTO WS-LINE WITH POINTER WS-LINE-POS.
055300     PERFORM 890-EMIT-LINE THRU 890-EXIT.
055400 330-EXIT.
055500     EXIT.
055600
055700 340-WRITE-COLUMN-CHANGES.
055800     MOVE "340-WRITE-COLUMN-CHANGES" TO PARA-NAME.
055900     MOVE 1 TO WS-LINE-POS.
056000     STRING "  " DELIMITED BY SIZE
056100            QUOTE "column_changes" QUOTE DELIMITED BY SIZE
056200            ": {" DELIMITED BY SIZE
056300            QUOTE "added_columns" QUOTE DELIMITED BY SIZE
056400            ": [" DELIMITED BY SIZE
056500            INTO WS-LINE WITH POINTER WS-LINE-POS.
056600     PERFORM 890-EMIT-LINE THRU 890-EXIT.
056700     PERFORM 342-WRITE-ONE-ADDED-COL THRU 342-EXIT
056800             VARYING WS-SUB1 FROM 1 BY 1
056900             UNTIL WS-SUB1 > RSTCTL-ADDED-COL-COUNT.
057000     MOVE 1 TO WS-LINE-POS.
057100     STRING "    ], " DELIMITED BY SIZE
057200            QUOTE "removed_columns" QUOTE DELIMITED BY SIZE
057300            ": [" DELIMITED BY SIZE
057400            INTO WS-LINE WITH POINTER WS-LINE-POS.
057500     PERFORM 890-EMIT-LINE THRU 890-EXIT.
057600     PERFORM 344-WRITE-ONE-REMOVED-COL THRU 344-EXIT
057700             VARYING WS-SUB1 FROM 1 BY 1
057800             UNTIL WS-SUB1 > RSTCTL-REMOVED-COL-COUNT.
057900     MOVE 1 TO WS-LINE-POS.
058000     STRING "    ]}," DELIMITED BY SIZE
058100            INTO WS-LINE WITH POINTER WS-LINE-POS.
058200     PERFORM 890-EMIT-LINE THRU 890-EXIT.
058300 340-EXIT.
058400     EXIT.
058500
058600 342-WRITE-ONE-ADDED-COL.
058700     MOVE 1 TO WS-LINE-POS.
058800     STRING "      " DELIMITED BY SIZE
058900            INTO WS-LINE WITH POINTER WS-LINE-POS.
059000     MOVE RSTCTL-ADDED-COLUMN(WS-SUB1) TO WS-JSON-SRC.
059100     PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
059200     IF WS-SUB1 < RSTCTL-ADDED-COL-COUNT
059300        STRING "," DELIMITED BY SIZE
059400               INTO WS-LINE WITH POINTER WS-LINE-POS.
059500     PERFORM 890-EMIT-LINE THRU 890-EXIT.
059600 342-EXIT.
059700     EXIT.
059800
059900 344-WRITE-ONE-REMOVED-COL.
060000     MOVE 1 TO WS-LINE-POS.
060100     STRING "      " DELIMITED BY SIZE
060200            INTO WS-LINE WITH POINTER WS-LINE-POS.
060300     MOVE RSTCTL-REMOVED-COLUMN(WS-SUB1) TO WS-JSON-SRC.
060400     PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
060500     IF WS-SUB1 < RSTCTL-REMOVED-COL-COUNT
060600        STRING "," DELIMITED BY SIZE
060700               INTO WS-LINE WITH POINTER WS-LINE-POS.
060800     PERFORM 890-EMIT-LINE THRU 890-EXIT.
060900 344-EXIT.
061000     EXIT.
061100
061200 350-WRITE-FIELD-CHANGE-COUNTS.
061300     MOVE "350-WRITE-FIELD-CHANGE-COUNTS" TO PARA-NAME.
061400     PERFORM 354-BUILD-SORT-KEY THRU 354-EXIT
061500             VARYING WS-SUB1 FROM 1 BY 1
061600             UNTIL WS-SUB1 > RSTCTL-COMPARABLE-COUNT.
061700     MOVE "D" TO WS-SORT-DIRECTION.
061800     IF RSTRPTJ-DEBUG-ON
061900        DISPLAY "RSTRPTJ - SORT KEYS " WS-SORT-KEY-TABLE-X.
062000     CALL "SORTTBL" USING RSTCTL-COMPARABLE-COUNT,
062100                           WS-SORT-DIRECTION,
062200                           WS-SORT-KEY-TABLE,
062300                           WS-SORT-INDEX-TABLE.
062400     MOVE 1 TO WS-LINE-POS.
062500     STRING "  " DELIMITED BY SIZE
062600            QUOTE "field_change_counts" QUOTE DELIMITED BY SIZE
062700            ": {" DELIMITED BY SIZE
062800            INTO WS-LINE WITH POINTER WS-LINE-POS.
062900     PERFORM 890-EMIT-LINE THRU 890-EXIT.
063000     PERFORM 352-WRITE-ONE-FCC THRU 352-EXIT
063100             VARYING WS-SUB1 FROM 1 BY 1
063200             UNTIL WS-SUB1 > RSTCTL-COMPARABLE-COUNT.
063300     MOVE 1 TO WS-LINE-POS.
063400     STRING "  }," DELIMITED BY SIZE
063500            INTO WS-LINE WITH POINTER WS-LINE-POS.
063600     PERFORM 890-EMIT-LINE THRU 890-EXIT.
063700 350-EXIT.
063800     EXIT.
063900
064000 352-WRITE-ONE-FCC.
064100     MOVE WS-SORT-INDEX(WS-SUB1) TO WS-ORIG-IDX.
064200     MOVE 1 TO WS-LINE-POS.
064300     STRING "    " DELIMITED BY SIZE
064400            INTO WS-LINE WITH POINTER WS-LINE-POS.
064500     MOVE RSTCTL-COMPARABLE-FIELD(WS-ORIG-IDX) TO WS-JSON-SRC.
064600     PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
064700     STRING ": " DELIMITED BY SIZE
064800            INTO WS-LINE WITH POINTER WS-LINE-POS.
064900     MOVE RSTCTL-FIELD-CHG-COUNT(WS-ORIG-IDX) TO WS-NUM-ED.
065000     PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
065100     IF WS-SUB1 < RSTCTL-COMPARABLE-COUNT
065200        STRING "," DELIMITED BY SIZE
065300               INTO WS-LINE WITH POINTER WS-LINE-POS.
065400     PERFORM 890-EMIT-LINE THRU 890-EXIT.
065500 352-EXIT.
065600     EXIT.
065700
065800 354-BUILD-SORT-KEY.
065900     MOVE SPACES TO WS-SORT-KEY(WS-SUB1).
066000     MOVE RSTCTL-FIELD-CHG-COUNT(WS-SUB1)
066100                 TO WS-SORT-KEY(WS-SUB1)(1 : 7).
066200     MOVE WS-SUB1 TO WS-SORT-INDEX(WS-SUB1).
066300 354-EXIT.
066400     EXIT.
066500
066600 360-WRITE-DUPLICATE-KEYS.
066700     MOVE "360-WRITE-DUPLICATE-KEYS" TO PARA-NAME.
066800     MOVE 1 TO WS-LINE-POS.
066900     STRING "  " DELIMITED BY SIZE
067000            QUOTE "duplicate_key_values" QUOTE DELIMITED BY SIZE
067100            ": {" DELIMITED BY SIZE
067200            QUOTE "previous" QUOTE DELIMITED BY SIZE
067300            ": [" DELIMITED BY SIZE
067400            INTO WS-LINE WITH POINTER WS-LINE-POS.
067500     PERFORM 890-EMIT-LINE THRU 890-EXIT.
067600     IF RSTCTL-DUP-COUNT-PREV > 200
067700        MOVE 200 TO WS-SUB2
067800     ELSE
067900        MOVE RSTCTL-DUP-COUNT-PREV TO WS-SUB2
068000     END-IF.
068100     PERFORM 362-WRITE-ONE-DUP-PREV THRU 362-EXIT
068200             VARYING WS-SUB1 FROM 1 BY 1
068300             UNTIL WS-SUB1 > WS-SUB2.
068400     MOVE 1 TO WS-LINE-POS.
068500     STRING "    ], " DELIMITED BY SIZE
068600            QUOTE "current" QUOTE DELIMITED BY SIZE
068700            ": [" DELIMITED BY SIZE
068800            INTO WS-LINE WITH POINTER WS-LINE-POS.
068900     PERFORM 890-EMIT-LINE THRU 890-EXIT.
069000     IF RSTCTL-DUP-COUNT-CURR > 200
069100        MOVE 200 TO WS-SUB2
069200     ELSE
069300        MOVE RSTCTL-DUP-COUNT-CURR TO WS-SUB2
069400     END-IF.
069500     PERFORM 364-WRITE-ONE-DUP-CURR THRU 364-EXIT
069600             VARYING WS-SUB1 FROM 1 BY 1
069700             UNTIL WS-SUB1 > WS-SUB2.
069800     MOVE 1 TO WS-LINE-POS.
069900     STRING "    ]}," DELIMITED BY SIZE
070000            INTO WS-LINE WITH POINTER WS-LINE-POS.
070100     PERFORM 890-EMIT-LINE THRU 890-EXIT.
070200 360-EXIT.
070300     EXIT.
070400
070500 362-WRITE-ONE-DUP-PREV.
070600     MOVE 1 TO WS-LINE-POS.
070700     STRING "      " DELIMITED BY SIZE
070800            INTO WS-LINE WITH POINTER WS-LINE-POS.
070900     MOVE RSTCTL-DUP-KEYS-PREV(WS-SUB1) TO WS-JSON-SRC.
071000     PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
071100     IF WS-SUB1 < WS-SUB2
071200        STRING "," DELIMITED BY SIZE
071300               INTO WS-LINE WITH POINTER WS-LINE-POS.
071400     PERFORM 890-EMIT-LINE THRU 890-EXIT.
071500 362-EXIT.
071600     EXIT.
071700
071800 364-WRITE-ONE-DUP-CURR.
071900     MOVE 1 TO WS-LINE-POS.
072000     STRING "      " DELIMITED BY SIZE
072100            INTO WS-LINE WITH POINTER WS-LINE-POS.
072200     MOVE RSTCTL-DUP-KEYS-CURR(WS-SUB1) TO WS-JSON-SRC.
072300     PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
072400     IF WS-SUB1 < WS-SUB2
072500        STRING "," DELIMITED BY SIZE
072600               INTO WS-LINE WITH POINTER WS-LINE-POS.
072700     PERFORM 890-EMIT-LINE THRU 890-EXIT.
072800 364-EXIT.
072900     EXIT.
073000
073100 370-WRITE-INVALID-ROWS.
073200     MOVE "370-WRITE-INVALID-ROWS" TO PARA-NAME.
073300     MOVE 1 TO WS-LINE-POS.
073400     STRING "  " DELIMITED BY SIZE
073500            QUOTE "invalid_rows" QUOTE DELIMITED BY SIZE
073600            ": {" DELIMITED BY SIZE
073700            QUOTE "previous" QUOTE DELIMITED BY SIZE
073800            ": [" DELIMITED BY SIZE
073900            INTO WS-LINE WITH POINTER WS-LINE-POS.
074000     PERFORM 890-EMIT-LINE THRU 890-EXIT.
074100     IF RSTCTL-INVALID-COUNT-PREV > 200
074200        MOVE 200 TO WS-SUB2
074300     ELSE
074400        MOVE RSTCTL-INVALID-COUNT-PREV TO WS-SUB2
074500     END-IF.
074600     PERFORM 372-WRITE-ONE-INV-PREV THRU 372-EXIT
074700             VARYING WS-SUB1 FROM 1 BY 1
074800             UNTIL WS-SUB1 > WS-SUB2.
074900     MOVE 1 TO WS-LINE-POS.
075000     STRING "    ], " DELIMITED BY SIZE
075100            QUOTE "current" QUOTE DELIMITED BY SIZE
075200            ": [" DELIMITED BY SIZE
075300            INTO WS-LINE WITH POINTER WS-LINE-POS.
075400     PERFORM 890-EMIT-LINE THRU 890-EXIT.
075500     IF RSTCTL-INVALID-COUNT-CURR > 200
075600        MOVE 200 TO WS-SUB2
075700     ELSE
075800        MOVE RSTCTL-INVALID-COUNT-CURR TO WS-SUB2
075900     END-IF.
076000     PERFORM 374-WRITE-ONE-INV-CURR THRU 374-EXIT
076100             VARYING WS-SUB1 FROM 1 BY 1
076200             UNTIL WS-SUB1 > WS-SUB2.
076300     MOVE 1 TO WS-LINE-POS.
076400     STRING "    ]}," DELIMITED BY SIZE
076500            INTO WS-LINE WITH POINTER WS-LINE-POS.
076600     PERFORM 890-EMIT-LINE THRU 890-EXIT.
076700 370-EXIT.
076800     EXIT.
076900
077000 372-WRITE-ONE-INV-PREV.
077100     MOVE 1 TO WS-LINE-POS.
077200     STRING "      " DELIMITED BY SIZE
077300            INTO WS-LINE WITH POINTER WS-LINE-POS.
077400     MOVE RSTCTL-INVALID-LINES-PREV(WS-SUB1) TO WS-NUM-ED.
077500     PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
077600     IF WS-SUB1 < WS-SUB2
077700        STRING "," DELIMITED BY SIZE
077800               INTO WS-LINE WITH POINTER WS-LINE-POS.
077900     PERFORM 890-EMIT-LINE THRU 890-EXIT.
078000 372-EXIT.
078100     EXIT.
078200
078300 374-WRITE-ONE-INV-CURR.
078400     MOVE 1 TO WS-LINE-POS.
078500     STRING "      " DELIMITED BY SIZE
078600            INTO WS-LINE WITH POINTER WS-LINE-POS.
078700     MOVE RSTCTL-INVALID-LINES-CURR(WS-SUB1) TO WS-NUM-ED.
078800     PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
078900     IF WS-SUB1 < WS-SUB2
079000        STRING "," DELIMITED BY SIZE
079100               INTO WS-LINE WITH POINTER WS-LINE-POS.
079200     PERFORM 890-EMIT-LINE THRU 890-EXIT.
079300 374-EXIT.
079400     EXIT.
079500
079600 380-WRITE-ADDED-LIST.
079700     MOVE "380-WRITE-ADDED-LIST" TO PARA-NAME.
079800     MOVE 1 TO WS-LINE-POS.
079900     STRING "  " DELIMITED BY SIZE
080000            QUOTE "added" QUOTE DELIMITED BY SIZE
080100            ": [" DELIMITED BY SIZE
080200            INTO WS-LINE WITH POINTER WS-LINE-POS.
080300     PERFORM 890-EMIT-LINE THRU 890-EXIT.
080400     PERFORM 382-WRITE-ONE-ADDED THRU 382-EXIT
080500             VARYING WS-SUB1 FROM 1 BY 1
080600             UNTIL WS-SUB1 > RSTCTL-ADDED-COUNT.
080700     MOVE 1 TO WS-LINE-POS.
080800     STRING "  ]," DELIMITED BY SIZE
080900            INTO WS-LINE WITH POINTER WS-LINE-POS.
081000     PERFORM 890-EMIT-LINE THRU 890-EXIT.
081100 380-EXIT.
081200     EXIT.
081300
081400 382-WRITE-ONE-ADDED.
081500     READ RSTADD
081600         AT END
081700            MOVE "** RSTADD SHORT OF RSTCTL-ADDED-COUNT"
081800                 TO ABEND-REASON
081900            GO TO 1000-ABEND-RTN
082000     END-READ.
082100     MOVE 1 TO WS-LINE-POS.
082200     STRING "    " DELIMITED BY SIZE
082300            INTO WS-LINE WITH POINTER WS-LINE-POS.
082400     MOVE RSTADD-REC TO WS-JSON-SRC.
082500     PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
082600     IF WS-SUB1 < RSTCTL-ADDED-COUNT
082700        STRING "," DELIMITED BY SIZE
082800               INTO WS-LINE WITH POINTER WS-LINE-POS.
082900     PERFORM 890-EMIT-LINE THRU 890-EXIT.
083000 382-EXIT.
083100     EXIT.
083200
083300 390-WRITE-REMOVED-LIST.
083400     MOVE "390-WRITE-REMOVED-LIST" TO PARA-NAME.
083500     MOVE 1 TO WS-LINE-POS.
083600     STRING "  " DELIMITED BY SIZE
083700            QUOTE "removed" QUOTE DELIMITED BY SIZE
083800            ": [" DELIMITED BY SIZE
083900            INTO WS-LINE WITH POINTER WS-LINE-POS.
084000     PERFORM 890-EMIT-LINE THRU 890-EXIT.
084100     PERFORM 392-WRITE-ONE-REMOVED THRU 392-EXIT
084200             VARYING WS-SUB1 FROM 1 BY 1
084300             UNTIL WS-SUB1 > RSTCTL-REMOVED-COUNT.
084400     MOVE 1 TO WS-LINE-POS.
084500     STRING "  ]," DELIMITED BY SIZE
084600            INTO WS-LINE WITH POINTER WS-LINE-POS.
084700     PERFORM 890-EMIT-LINE THRU 890-EXIT.
084800 390-EXIT.
084900     EXIT.
085000
085100 392-WRITE-ONE-REMOVED.
085200     READ RSTREM
085300         AT END
085400            MOVE "** RSTREM SHORT OF RSTCTL-REMOVED-COUNT"
085500                 TO ABEND-REASON
085600            GO TO 1000-ABEND-RTN
085700     END-READ.
085800     MOVE 1 TO WS-LINE-POS.
085900     STRING "    " DELIMITED BY SIZE
086000            INTO WS-LINE WITH POINTER WS-LINE-POS.
086100     MOVE RSTREM-REC TO WS-JSON-SRC.
086200     PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
086300     IF WS-SUB1 < RSTCTL-REMOVED-COUNT
086400        STRING "," DELIMITED BY SIZE
086500               INTO WS-LINE WITH POINTER WS-LINE-POS.
086600     PERFORM 890-EMIT-LINE THRU 890-EXIT.
086700 392-EXIT.
086800     EXIT.
086900
087000 400-WRITE-UPDATED-ARRAY.
087100     MOVE "400-WRITE-UPDATED-ARRAY" TO PARA-NAME.
087200     MOVE 1 TO WS-LINE-POS.
087300     STRING "  " DELIMITED BY SIZE
087400            QUOTE "updated" QUOTE DELIMITED BY SIZE
087500            ": [" DELIMITED BY SIZE
087600            INTO WS-LINE WITH POINTER WS-LINE-POS.
087700     PERFORM 890-EMIT-LINE THRU 890-EXIT.
087800     MOVE HIGH-VALUES TO WS-LAST-KEY.
087900     MOVE ZERO TO WS-KEY-SEQ.
088000     MOVE "Y" TO WS-MORE-UPD-SW.
088100     IF RSTCTL-UPDATED-COUNT > 0
088200        PERFORM 402-READ-RSTUPD THRU 402-EXIT
088300        PERFORM 404-PROCESS-ONE-CHANGE THRU 404-EXIT
088400                UNTIL NOT MORE-UPDATE-ROWS
088500        PERFORM 406-CLOSE-LAST-GROUP THRU 406-EXIT
088600     END-IF.
088700     MOVE 1 TO WS-LINE-POS.
088800     STRING "  ]" DELIMITED BY SIZE
088900            INTO WS-LINE WITH POINTER WS-LINE-POS.
089000     PERFORM 890-EMIT-LINE THRU 890-EXIT.
089100 400-EXIT.
089200     EXIT.
089300
089400 402-READ-RSTUPD.
089500     READ RSTUPD INTO WS-WORK-CHG
089600         AT END MOVE "N" TO WS-MORE-UPD-SW
089700     END-READ.
089800 402-EXIT.
089900     EXIT.
090000
090100 404-PROCESS-ONE-CHANGE.
090200     IF WS-WORK-KEY NOT = WS-LAST-KEY
090300        IF WS-KEY-SEQ NOT = 0
090400           PERFORM 406-CLOSE-LAST-GROUP THRU 406-EXIT
090500        END-IF
090600        ADD 1 TO WS-KEY-SEQ
090700        MOVE 1 TO WS-LINE-POS
090800        STRING "    {" DELIMITED BY SIZE
090900               QUOTE "key" QUOTE DELIMITED BY SIZE
091000               ": " DELIMITED BY SIZE
091100               INTO WS-LINE WITH POINTER WS-LINE-POS
091200        MOVE WS-WORK-KEY TO WS-JSON-SRC
091300        PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT
091400        STRING ", " DELIMITED BY SIZE
091500               QUOTE "changes" QUOTE DELIMITED BY SIZE
091600               ": {" DELIMITED BY SIZE
091700               INTO WS-LINE WITH POINTER WS-LINE-POS
091800        PERFORM 890-EMIT-LINE THRU 890-EXIT
091900        MOVE WS-WORK-KEY TO WS-LAST-KEY
092000        MOVE "Y" TO WS-FIRST-FIELD-SW
092100     END-IF.
092200     IF NOT FIRST-FIELD-IN-GROUP
092300        MOVE 1 TO WS-LINE-POS
092400        STRING "," DELIMITED BY SIZE
092500               INTO WS-LINE WITH POINTER WS-LINE-POS
092600        PERFORM 890-EMIT-LINE THRU 890-EXIT
092700     END-IF.
092800     MOVE 1 TO WS-LINE-POS.
092900     STRING "      " DELIMITED BY SIZE
093000            INTO WS-LINE WITH POINTER WS-LINE-POS.
093100     MOVE WS-WORK-FIELD TO WS-JSON-SRC.
093200     PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
093300     STRING ": {" DELIMITED BY SIZE
093400            QUOTE "before" QUOTE DELIMITED BY SIZE
093500            ": " DELIMITED BY SIZE
093600            INTO WS-LINE WITH POINTER WS-LINE-POS.
093700     MOVE WS-WORK-BEFORE TO WS-JSON-SRC.
093800     PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
093900     STRING ", " DELIMITED BY SIZE
094000            QUOTE "after" QUOTE DELIMITED BY SIZE
094100            ": " DELIMITED BY SIZE
094200            INTO WS-LINE WITH POINTER WS-LINE-POS.
094300     MOVE WS-WORK-AFTER TO WS-JSON-SRC.
094400     PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
094500     STRING "}" DELIMITED BY SIZE
094600            INTO WS-LINE WITH POINTER WS-LINE-POS.
094700     PERFORM 890-EMIT-LINE THRU 890-EXIT.
094800     MOVE "N" TO WS-FIRST-FIELD-SW.
094900     PERFORM 402-READ-RSTUPD THRU 402-EXIT.
095000 404-EXIT.
095100     EXIT.
095200
095300 406-CLOSE-LAST-GROUP.
095400     MOVE 1 TO WS-LINE-POS.
095500     IF WS-KEY-SEQ < RSTCTL-UPDATED-COUNT
095600        STRING "    }}," DELIMITED BY SIZE
095700               INTO WS-LINE WITH POINTER WS-LINE-POS
095800     ELSE
095900        STRING "    }}" DELIMITED BY SIZE
096000               INTO WS-LINE WITH POINTER WS-LINE-POS
096100     END-IF.
096200     PERFORM 890-EMIT-LINE THRU 890-EXIT.
096300 406-EXIT.
096400     EXIT.
096500
096600****** CALLER MOVES THE VALUE TO WS-JSON-SRC FIRST.
096700 875-APPEND-QUOTED-STRING.
096800     PERFORM 868-FIND-JSON-SRC-LEN THRU 868-EXIT.
096900     STRING QUOTE DELIMITED BY SIZE
097000            INTO WS-LINE WITH POINTER WS-LINE-POS.
097100     PERFORM 877-APPEND-ONE-SRC-CHAR THRU 877-EXIT
097200             VARYING WS-JSON-POS FROM 1 BY 1
097300             UNTIL WS-JSON-POS > WS-JSON-SRC-LEN.
097400     STRING QUOTE DELIMITED BY SIZE
097500            INTO WS-LINE WITH POINTER WS-LINE-POS.
097600 875-EXIT.
097700     EXIT.
097800
097900 868-FIND-JSON-SRC-LEN.
098000     MOVE 80 TO WS-JS-SCAN.
098100     MOVE ZERO TO WS-JSON-SRC-LEN.
098200     PERFORM 869-SCAN-JSON-LEN THRU 869-EXIT
098300             UNTIL WS-JS-SCAN = ZERO OR
098400                   WS-JSON-SRC-LEN NOT = ZERO.
098500 868-EXIT.
098600     EXIT.
098700
098800 869-SCAN-JSON-LEN.
098900     IF WS-JSON-SRC-CHARS(WS-JS-SCAN) NOT = SPACE
099000        MOVE WS-JS-SCAN TO WS-JSON-SRC-LEN
099100     ELSE
099200        SUBTRACT 1 FROM WS-JS-SCAN
099300     END-IF.
099400 869-EXIT.
099500     EXIT.
099600
099700 877-APPEND-ONE-SRC-CHAR.
099800     IF WS-JSON-SRC-CHARS(WS-JSON-POS) = QUOTE
099900        STRING "\" DELIMITED BY SIZE
100000               QUOTE DELIMITED BY SIZE
100100               INTO WS-LINE WITH POINTER WS-LINE-POS
100200     ELSE
100300        IF WS-JSON-SRC-CHARS(WS-JSON-POS) = "\"
100400           STRING "\" DELIMITED BY SIZE
100500                  "\" DELIMITED BY SIZE
100600                  INTO WS-LINE WITH POINTER WS-LINE-POS
100700        ELSE
100800           STRING WS-JSON-SRC-CHARS(WS-JSON-POS) DELIMITED BY SIZE
100900                  INTO WS-LINE WITH POINTER WS-LINE-POS
101000        END-IF
101100     END-IF.
101200 877-EXIT.
101300     EXIT.
101400
101500****** CALLER MOVES THE COUNT TO WS-NUM-ED FIRST - NO COMMAS OR
101600****** LEADING SPACES ARE SHIPPED SINCE JSON NUMBERS CANNOT
101700****** CARRY EITHER.
101800 866-APPEND-NUMBER.
101900     MOVE 1 TO WS-NUM-POS.
102000     PERFORM 867-FIND-NUM-START THRU 867-EXIT
102100             UNTIL WS-NUM-POS > 7 OR
102200                   WS-NUM-ED(WS-NUM-POS : 1) NOT = SPACE.
102300     COMPUTE WS-NUM-LEN = 8 - WS-NUM-POS.
102400     STRING WS-NUM-ED(WS-NUM-POS : WS-NUM-LEN) DELIMITED BY SIZE
102500            INTO WS-LINE WITH POINTER WS-LINE-POS.
102600 866-EXIT.
102700     EXIT.
102800
102900 867-FIND-NUM-START.
103000     ADD 1 TO WS-NUM-POS.
103100 867-EXIT.
103200     EXIT.
103300
103400 800-OPEN-FILES.
103500     MOVE "800-OPEN-FILES" TO PARA-NAME.
103600     OPEN INPUT PARMIN, RSTCTL, RSTADD, RSTREM, RSTUPD.
103700     OPEN OUTPUT REPORTJ, SYSOUT.
103800 800-EXIT.
103900     EXIT.
104000
104100 850-CLOSE-FILES.
104200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
104300     CLOSE PARMIN, RSTCTL, RSTADD, RSTREM, RSTUPD, REPORTJ,
104400           SYSOUT.
104500 850-EXIT.
104600     EXIT.
104700
104800 890-EMIT-LINE.
104900     COMPUTE WS-RPT-LEN = WS-LINE-POS - 1.
105000     IF WS-RPT-LEN = ZERO
105100        MOVE 1 TO WS-RPT-LEN.
105200     IF RSTRPTJ-DEBUG-ON
105300        DISPLAY "RSTRPTJ - LINE LEN " WS-RPT-LEN-X.
105400     MOVE SPACES TO REPORTJ-REC.
105500     MOVE WS-LINE(1 : WS-RPT-LEN) TO REPORTJ-REC(1 : WS-RPT-LEN).
105600     WRITE REPORTJ-REC.
105700     MOVE SPACES TO WS-LINE.
105800 890-EXIT.
105900     EXIT.
106000
106100 999-CLEANUP.
106200     MOVE "999-CLEANUP" TO PARA-NAME.
106300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
106400     DISPLAY "******** NORMAL END OF JOB RSTRPTJ ********".
106500 999-EXIT.
106600     EXIT.
106700
106800 1000-ABEND-RTN.
106900     WRITE SYSOUT-REC FROM ABEND-REC.
107000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
107100     DISPLAY "*** ABNORMAL END OF JOB - RSTRPTJ ***" UPON CONSOLE.
107200     DIVIDE ZERO-VAL INTO ONE-VAL.

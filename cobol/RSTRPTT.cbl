000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RSTRPTT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/06/94.
000600 DATE-COMPILED. 04/06/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          WRITES THE PLAIN-TEXT RECONCILIATION REPORT TO SYSOUT
001300*          FROM THE CONTROL RECORD AND DETAIL WORK FILES RSTDIFF
001400*          BUILT.  THIS IS A SINGLE FLOWED LISTING - UNLIKE THE
001500*          OLD PATLIST DAILY CHARGE LISTING IT DOES NOT PAGINATE,
001600*          SKIP TO A NEW PAGE, OR PRINT COLUMN HEADINGS PER PAGE;
001700*          THE REGISTRAR'S OFFICE READS THIS ON A TERMINAL, NOT
001800*          OFF GREEN-BAR, SO C01/NEXT-PAGE WAS LEFT OUT ON
001900*          PURPOSE (REQ 3390).
002000*
002100*          SECTIONS ARE WRITTEN IN A FIXED ORDER AND EACH ONE
002200*          (OTHER THAN THE TITLE BLOCK AND SUMMARY) IS SKIPPED
002300*          ENTIRELY WHEN IT WOULD BE EMPTY.
002400*
002500*          INPUT  FILE  - PARMIN  (SYSIN CONTROL CARD, RSTPARM)
002600*          INPUT  FILE  - RSTCTL  (CONTROL/SUMMARY RECORD)
002700*          INPUT  FILE  - RSTADD  (ADDED KEYS, ASCENDING)
002800*          INPUT  FILE  - RSTREM  (REMOVED KEYS, ASCENDING)
002900*          INPUT  FILE  - RSTUPD  (CHANGE DETAIL, KEY/FIELD ORDER)
003000*          OUTPUT FILE  - REPORT  (THE TEXT REPORT)
003100*          DUMP   FILE  - SYSOUT
003200*
003300*    CHANGE LOG
003400*    ----------
003500*    04/06/94  JS   ORIGINAL
003600*    11/14/97  RFT  FIELD-CHANGE-COUNT TABLE, ADDED/REMOVED
003700*                   COLUMNS AND UNKNOWN-IGNORED SECTIONS ADDED
003800*                   (REQ 3390) - ALL THREE NOW CALL SORTTBL OR
003900*                   READ STRAIGHT FROM RSTCTL, BUILT BY RSTDIFF.
004000*    06/30/03  DMK  DUPLICATE-KEY-VALUE AND INVALID-ROW-LINE
004100*                   SECTIONS ADDED (REQ 4471).
004200*    08/12/03  DMK  320-WRITE-IGNORED-FIELDS SUBSCRIPTED
004300*                   RSTCTL-IGNORED-FIELD OFF THE RAW, UNCAPPED
004400*                   RSTCTL-IGNORED-COUNT - AN --IGNORE-LIST OF
004500*                   MORE THAN 12 FIELDS READ PAST THE END OF THE
004600*                   OCCURS 12 TABLE.  ADDED WS-IGNORE-LOOP-MAX,
004700*                   CAPPED THE SAME WAY THE DUPLICATE-KEY AND
004800*                   INVALID-ROW LISTS ARE ABOVE (REQ 4503,
004900*                   REPORTED BY OPERATIONS).
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     UPSI-0 ON STATUS IS RSTRPTT-DEBUG-ON
005800            OFF STATUS IS RSTRPTT-DEBUG-OFF.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT PARMIN
006700     ASSIGN TO UT-S-PARMIN
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100     SELECT RSTCTL
007200     ASSIGN TO UT-S-RSTCTL
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT RSTADD
007700     ASSIGN TO UT-S-RSTADD
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100     SELECT RSTREM
008200     ASSIGN TO UT-S-RSTREM
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600     SELECT RSTUPD
008700     ASSIGN TO UT-S-RSTUPD
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS OFCODE.
009000
009100     SELECT REPORT
009200     ASSIGN TO UT-S-REPORT
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS OFCODE.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  SYSOUT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 130 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS SYSOUT-REC.
010400 01  SYSOUT-REC.
010500     05  SYSOUT-TEXT               PIC X(129).
010600     05  FILLER                    PIC X(1).
010700
010800 FD  PARMIN
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS RSTPARM-CARD.
011300     COPY RSTPARM.
011400
011500 FD  RSTCTL
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS RSTCTL-RECORD.
012000     COPY RSTCTL.
012100
012200 FD  RSTADD
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS RSTADD-REC.
012700 01  RSTADD-REC.
012800     05  RSTADD-KEY                PIC X(50).
012900     05  FILLER                    PIC X(10).
013000
013100 FD  RSTREM
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS RSTREM-REC.
013600 01  RSTREM-REC.
013700     05  RSTREM-KEY                PIC X(50).
013800     05  FILLER                    PIC X(10).
013900
014000 FD  RSTUPD
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS RSTCHG-RECORD.
014500     COPY RSTCHG.
014600
014700****** THE REPORT IS WRITTEN UNPAGINATED, ONE FLOWED TEXT STREAM -
014800****** VARYING-LENGTH RECORDS SO TRAILING BLANKS ARE NOT SHIPPED.
014900 FD  REPORT
015000     RECORDING MODE IS V
015100     LABEL RECORDS ARE STANDARD
015200     RECORD IS VARYING IN SIZE FROM 1 TO 133 CHARACTERS
015300             DEPENDING ON WS-RPT-LEN
015400     DATA RECORD IS REPORT-REC.
015500 01  REPORT-REC.
015600     05  REPORT-TEXT               PIC X(132).
015700     05  FILLER                    PIC X(1).
015800
015900 WORKING-STORAGE SECTION.
016000
016100 01  FILE-STATUS-CODES.
016200     05  OFCODE                    PIC X(2).
016300         88  CODE-WRITE                VALUE SPACES.
016400     05  FILLER                    PIC X(2).
016500
016600 77  PARA-NAME                     PIC X(30).
016700 77  ZERO-VAL                      PIC 9 VALUE 0.
016800 77  ONE-VAL                       PIC 9 VALUE 1.
016900
017000 01  WS-LINE                       PIC X(133).
017100 01  WS-LINE-CHARS REDEFINES WS-LINE
017200                                   OCCURS 133 TIMES
017300                                   PIC X(1).
017400 01  WS-RPT-LEN-AREA.
017500     05  WS-RPT-LEN                PIC 9(4) COMP.
017600 01  WS-RPT-LEN-X REDEFINES WS-RPT-LEN-AREA
017700                                   PIC X(2).
017800
017900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018000     05  WS-SUB1                   PIC 9(4) COMP.
018100     05  WS-SUB2                   PIC 9(4) COMP.
018200     05  WS-SCAN-POS               PIC 9(4) COMP.
018300     05  WS-ORIG-IDX               PIC 9(4) COMP.
018400     05  WS-IGNORE-LOOP-MAX        PIC 9(4) COMP.
018500     05  FILLER                    PIC X(2).
018600
018700 01  WS-SWITCHES.
018800     05  WS-MORE-ADD-SW            PIC X(1) VALUE "Y".
018900         88  MORE-ADDED-ROWS           VALUE "Y".
019000     05  WS-MORE-REM-SW            PIC X(1) VALUE "Y".
019100         88  MORE-REMOVED-ROWS         VALUE "Y".
019200     05  WS-MORE-UPD-SW            PIC X(1) VALUE "Y".
019300         88  MORE-UPDATE-ROWS          VALUE "Y".
019400     05  WS-FIRST-GROUP-SW         PIC X(1) VALUE "Y".
019500         88  FIRST-UPDATE-GROUP        VALUE "Y".
019600     05  FILLER                    PIC X(1).
019700
019800 01  WS-LAST-CHG-KEY                PIC X(60) VALUE HIGH-VALUES.
019900
020000 01  WS-COUNT-O                     PIC Z,ZZZ,ZZ9.
020100
020200 01  WS-SORT-WORK.
020300     05  WS-SORT-DIRECTION         PIC X(1) VALUE "D".
020400     05  WS-SORT-KEY-TABLE.
020500         10  WS-SORT-KEY OCCURS 12 TIMES
020600                                   PIC X(60).
020700     05  WS-SORT-INDEX-TABLE.
020800         10  WS-SORT-INDEX OCCURS 12 TIMES
020900                                   PIC 9(4) COMP.
021000 01  WS-SORT-KEY-TABLE-X REDEFINES WS-SORT-KEY-TABLE
021100                                   PIC X(720).
021200
021300 COPY ABENDREC.
021400
021500 PROCEDURE DIVISION.
021600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021700     PERFORM 100-MAINLINE THRU 100-EXIT.
021800     PERFORM 999-CLEANUP THRU 999-EXIT.
021900     GOBACK.
022000
022100 000-HOUSEKEEPING.
022200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022300     DISPLAY "******** BEGIN JOB RSTRPTT ********".
022400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022500     READ PARMIN
022600         AT END
022700            MOVE "NO SYSIN CONTROL CARD" TO ABEND-REASON
022800            GO TO 1000-ABEND-RTN
022900     END-READ.
023000     READ RSTCTL
023100         AT END
023200            MOVE "CONTROL RECORD WORK FILE MISSING" TO
023300                 ABEND-REASON
023400            GO TO 1000-ABEND-RTN
023500     END-READ.
023600 000-EXIT.
023700     EXIT.
023800
023900 100-MAINLINE.
024000     MOVE "100-MAINLINE" TO PARA-NAME.
024100     PERFORM 300-WRITE-TITLE-BLOCK THRU 300-EXIT.
024200     PERFORM 310-WRITE-SUMMARY THRU 310-EXIT.
024300     IF RSTCTL-IGNORED-COUNT > 0
024400        PERFORM 320-WRITE-IGNORED-FIELDS THRU 320-EXIT.
024500     IF RSTCTL-UNK-IGNORE-COUNT > 0
024600        PERFORM 330-WRITE-UNKNOWN-IGNORED THRU 330-EXIT.
024700     IF RSTCTL-ADDED-COL-COUNT > 0 OR RSTCTL-REMOVED-COL-COUNT > 0
024800        PERFORM 340-WRITE-COLUMN-CHANGES THRU 340-EXIT.
024900     IF RSTCTL-COMPARABLE-COUNT > 0
025000        PERFORM 350-WRITE-FIELD-CHANGE-COUNTS THRU 350-EXIT.
025100     IF RSTCTL-DUP-COUNT-PREV > 0 OR RSTCTL-DUP-COUNT-CURR > 0
025200        PERFORM 360-WRITE-DUPLICATE-KEYS THRU 360-EXIT.
025300     IF RSTCTL-INVALID-COUNT-PREV > 0 OR
025400        RSTCTL-INVALID-COUNT-CURR > 0
025500        PERFORM 370-WRITE-INVALID-ROWS THRU 370-EXIT.
025600     IF RSTCTL-ADDED-COUNT > 0
025700        PERFORM 380-WRITE-ADDED-LIST THRU 380-EXIT.
025800     IF RSTCTL-REMOVED-COUNT > 0
025900        PERFORM 390-WRITE-REMOVED-LIST THRU 390-EXIT.
026000     IF RSTCTL-UPDATED-COUNT > 0
026100        PERFORM 400-WRITE-UPDATED-DETAIL THRU 400-EXIT.
026200 100-EXIT.
026300     EXIT.
026400
026500 300-WRITE-TITLE-BLOCK.
026600     MOVE "300-WRITE-TITLE-BLOCK" TO PARA-NAME.
026700     MOVE SPACES TO WS-LINE.
026800     STRING "ROSTER RECONCILER - RECONCILIATION REPORT"
026900             DELIMITED BY SIZE INTO WS-LINE.
027000     PERFORM 890-WRITE-LINE THRU 890-EXIT.
027100     PERFORM 890-WRITE-LINE THRU 890-EXIT.
027200     STRING "PREVIOUS FILE   : " DELIMITED BY SIZE
027300            RSTP-PREV-DSNAME       DELIMITED BY SIZE
027400            INTO WS-LINE.
027500     PERFORM 890-WRITE-LINE THRU 890-EXIT.
027600     STRING "CURRENT FILE    : " DELIMITED BY SIZE
027700            RSTP-CURR-DSNAME       DELIMITED BY SIZE
027800            INTO WS-LINE.
027900     PERFORM 890-WRITE-LINE THRU 890-EXIT.
028000     STRING "KEY COLUMN      : " DELIMITED BY SIZE
028100            RSTP-KEY-COLUMN        DELIMITED BY SIZE
028200            INTO WS-LINE.
028300     PERFORM 890-WRITE-LINE THRU 890-EXIT.
028400     STRING "KEY-NORMALIZE   : " DELIMITED BY SIZE
028500            RSTP-KEY-NORMALIZE     DELIMITED BY SIZE
028600            INTO WS-LINE.
028700     PERFORM 890-WRITE-LINE THRU 890-EXIT.
028800     STRING "VALUE-NORMALIZE : " DELIMITED BY SIZE
028900            RSTP-VALUE-NORMALIZE   DELIMITED BY SIZE
029000            INTO WS-LINE.
029100     PERFORM 890-WRITE-LINE THRU 890-EXIT.
029200     STRING "RUN DATE/TIME   : " DELIMITED BY SIZE
029300            RSTCTL-RUN-YYYY        DELIMITED BY SIZE
029400            "-"                    DELIMITED BY SIZE
029500            RSTCTL-RUN-MM          DELIMITED BY SIZE
029600            "-"                    DELIMITED BY SIZE
029700            RSTCTL-RUN-DD          DELIMITED BY SIZE
029800            "  "                   DELIMITED BY SIZE
029900            RSTCTL-RUN-TIME(1 : 2) DELIMITED BY SIZE
030000            ":"                    DELIMITED BY SIZE
030100            RSTCTL-RUN-TIME(3 : 2) DELIMITED BY SIZE
030200            ":"                    DELIMITED BY SIZE
030300            RSTCTL-RUN-TIME(5 : 2) DELIMITED BY SIZE
030400            INTO WS-LINE.
030500     PERFORM 890-WRITE-LINE THRU 890-EXIT.
030600     PERFORM 890-WRITE-LINE THRU 890-EXIT.
030700 300-EXIT.
030800     EXIT.
030900
031000 310-WRITE-SUMMARY.
031100     MOVE "310-WRITE-SUMMARY" TO PARA-NAME.
031200     STRING "SUMMARY" DELIMITED BY SIZE INTO WS-LINE.
031300     PERFORM 890-WRITE-LINE THRU 890-EXIT.
031400     MOVE RSTCTL-TOTAL-PREVIOUS TO WS-COUNT-O.
031500     STRING "  TOTAL PREVIOUS          : " DELIMITED BY SIZE
031600            WS-COUNT-O DELIMITED BY SIZE INTO WS-LINE.
031700     PERFORM 890-WRITE-LINE THRU 890-EXIT.
031800     MOVE RSTCTL-TOTAL-CURRENT TO WS-COUNT-O.
031900     STRING "  TOTAL CURRENT           : " DELIMITED BY SIZE
032000            WS-COUNT-O DELIMITED BY SIZE INTO WS-LINE.
032100     PERFORM 890-WRITE-LINE THRU 890-EXIT.
032200     MOVE RSTCTL-ADDED-COUNT TO WS-COUNT-O.
032300     STRING "  ADDED                   : " DELIMITED BY SIZE
032400            WS-COUNT-O DELIMITED BY SIZE INTO WS-LINE.
032500     PERFORM 890-WRITE-LINE THRU 890-EXIT.
032600     MOVE RSTCTL-REMOVED-COUNT TO WS-COUNT-O.
032700     STRING "  REMOVED                 : " DELIMITED BY SIZE
032800            WS-COUNT-O DELIMITED BY SIZE INTO WS-LINE.
032900     PERFORM 890-WRITE-LINE THRU 890-EXIT.
033000     MOVE RSTCTL-UPDATED-COUNT TO WS-COUNT-O.
033100     STRING "  UPDATED                 : " DELIMITED BY SIZE
033200            WS-COUNT-O DELIMITED BY SIZE INTO WS-LINE.
033300     PERFORM 890-WRITE-LINE THRU 890-EXIT.
033400     MOVE RSTCTL-UNCHANGED-COUNT TO WS-COUNT-O.
033500     STRING "  UNCHANGED               : " DELIMITED BY SIZE
033600            WS-COUNT-O DELIMITED BY SIZE INTO WS-LINE.
033700     PERFORM 890-WRITE-LINE THRU 890-EXIT.
033800     MOVE RSTCTL-DUP-COUNT-PREV TO WS-COUNT-O.
033900     STRING "  DUPLICATE KEYS PREVIOUS : " DELIMITED BY SIZE
034000            WS-COUNT-O DELIMITED BY SIZE INTO WS-LINE.
034100     PERFORM 890-WRITE-LINE THRU 890-EXIT.
034200     MOVE RSTCTL-DUP-COUNT-CURR TO WS-COUNT-O.
034300     STRING "  DUPLICATE KEYS CURRENT  : " DELIMITED BY SIZE
034400            WS-COUNT-O DELIMITED BY SIZE INTO WS-LINE.
034500     PERFORM 890-WRITE-LINE THRU 890-EXIT.
034600     MOVE RSTCTL-INVALID-COUNT-PREV TO WS-COUNT-O.
034700     STRING "  INVALID ROWS PREVIOUS   : " DELIMITED BY SIZE
034800            WS-COUNT-O DELIMITED BY SIZE INTO WS-LINE.
034900     PERFORM 890-WRITE-LINE THRU 890-EXIT.
035000     MOVE RSTCTL-INVALID-COUNT-CURR TO WS-COUNT-O.
035100     STRING "  INVALID ROWS CURRENT    : " DELIMITED BY SIZE
035200            WS-COUNT-O DELIMITED BY SIZE INTO WS-LINE.
035300     PERFORM 890-WRITE-LINE THRU 890-EXIT.
035400     PERFORM 890-WRITE-LINE THRU 890-EXIT.
035500 310-EXIT.
035600     EXIT.
035700
035800 320-WRITE-IGNORED-FIELDS.
035900     MOVE "320-WRITE-IGNORED-FIELDS" TO PARA-NAME.
036000     STRING "IGNORED FIELDS (CONFIGURED)" DELIMITED BY SIZE
036100             INTO WS-LINE.
036200     PERFORM 890-WRITE-LINE THRU 890-EXIT.
036300     IF RSTCTL-IGNORED-COUNT > 12
036400        MOVE 12 TO WS-IGNORE-LOOP-MAX
036500     ELSE
036600        MOVE RSTCTL-IGNORED-COUNT TO WS-IGNORE-LOOP-MAX
036700     END-IF.
036800     PERFORM 322-WRITE-ONE-IGNORED THRU 322-EXIT
036900             VARYING WS-SUB1 FROM 1 BY 1
037000             UNTIL WS-SUB1 > WS-IGNORE-LOOP-MAX.
037100     PERFORM 890-WRITE-LINE THRU 890-EXIT.
037200 320-EXIT.
037300     EXIT.
037400
037500 322-WRITE-ONE-IGNORED.
037600     STRING "  " DELIMITED BY SIZE
037700            RSTCTL-IGNORED-FIELD(WS-SUB1) DELIMITED BY SIZE
037800            INTO WS-LINE.
037900     PERFORM 890-WRITE-LINE THRU 890-EXIT.
038000 322-EXIT.
038100     EXIT.
038200
038300 330-WRITE-UNKNOWN-IGNORED.
038400     MOVE "330-WRITE-UNKNOWN-IGNORED" TO PARA-NAME.
038500     STRING "UNKNOWN IGNORED FIELDS (WARNING)" DELIMITED BY SIZE
038600             INTO WS-LINE.
038700     PERFORM 890-WRITE-LINE THRU 890-EXIT.
038800     PERFORM 332-WRITE-ONE-UNKNOWN THRU 332-EXIT
038900             VARYING WS-SUB1 FROM 1 BY 1
039000             UNTIL WS-SUB1 > RSTCTL-UNK-IGNORE-COUNT.
039100     PERFORM 890-WRITE-LINE THRU 890-EXIT.
039200 330-EXIT.
039300     EXIT.
039400
039500 332-WRITE-ONE-UNKNOWN.
039600     STRING "  " DELIMITED BY SIZE
039700            RSTCTL-UNK-IGNORE-FIELD(WS-SUB1) DELIMITED BY SIZE
039800            INTO WS-LINE.
039900     PERFORM 890-WRITE-LINE THRU 890-EXIT.
040000 332-EXIT.
040100     EXIT.
040200
040300 340-WRITE-COLUMN-CHANGES.
040400     MOVE "340-WRITE-COLUMN-CHANGES" TO PARA-NAME.
040500     STRING "COLUMN CHANGES" DELIMITED BY SIZE INTO WS-LINE.
040600     PERFORM 890-WRITE-LINE THRU 890-EXIT.
040700     IF RSTCTL-ADDED-COL-COUNT > 0
040800        STRING "  ADDED COLUMNS" DELIMITED BY SIZE INTO WS-LINE
040900        PERFORM 890-WRITE-LINE THRU 890-EXIT
041000        PERFORM 342-WRITE-ONE-ADDED-COL THRU 342-EXIT
041100                VARYING WS-SUB1 FROM 1 BY 1
041200                UNTIL WS-SUB1 > RSTCTL-ADDED-COL-COUNT
041300     END-IF.
041400     IF RSTCTL-REMOVED-COL-COUNT > 0
041500        STRING "  REMOVED COLUMNS" DELIMITED BY SIZE INTO WS-LINE
041600        PERFORM 890-WRITE-LINE THRU 890-EXIT
041700        PERFORM 344-WRITE-ONE-REMOVED-COL THRU 344-EXIT
041800                VARYING WS-SUB1 FROM 1 BY 1
041900                UNTIL WS-SUB1 > RSTCTL-REMOVED-COL-COUNT
042000     END-IF.
042100     PERFORM 890-WRITE-LINE THRU 890-EXIT.
042200 340-EXIT.
042300     EXIT.
042400
042500 342-WRITE-ONE-ADDED-COL.
042600     STRING "    " DELIMITED BY SIZE
042700            RSTCTL-ADDED-COLUMN(WS-SUB1) DELIMITED BY SIZE
042800            INTO WS-LINE.
042900     PERFORM 890-WRITE-LINE THRU 890-EXIT.
043000 342-EXIT.
043100     EXIT.
043200
043300 344-WRITE-ONE-REMOVED-COL.
043400     STRING "    " DELIMITED BY SIZE
043500            RSTCTL-REMOVED-COLUMN(WS-SUB1) DELIMITED BY SIZE
043600            INTO WS-LINE.
043700     PERFORM 890-WRITE-LINE THRU 890-EXIT.
043800 344-EXIT.
043900     EXIT.
044000
044100 350-WRITE-FIELD-CHANGE-COUNTS.
044200     MOVE "350-WRITE-FIELD-CHANGE-COUNTS" TO PARA-NAME.
044300     PERFORM 352-BUILD-SORT-KEY THRU 352-EXIT
044400             VARYING WS-SUB1 FROM 1 BY 1
044500             UNTIL WS-SUB1 > RSTCTL-COMPARABLE-COUNT.
044600     MOVE "D" TO WS-SORT-DIRECTION.
044700     IF RSTRPTT-DEBUG-ON
044800        DISPLAY "RSTRPTT - SORT KEYS " WS-SORT-KEY-TABLE-X.
044900     CALL "SORTTBL" USING RSTCTL-COMPARABLE-COUNT,
045000                           WS-SORT-DIRECTION,
045100                           WS-SORT-KEY-TABLE,
045200                           WS-SORT-INDEX-TABLE.
045300     STRING "FIELD CHANGE COUNTS" DELIMITED BY SIZE INTO WS-LINE.
045400     PERFORM 890-WRITE-LINE THRU 890-EXIT.
045500     PERFORM 354-WRITE-ONE-FCC-LINE THRU 354-EXIT
045600             VARYING WS-SUB1 FROM 1 BY 1
045700             UNTIL WS-SUB1 > RSTCTL-COMPARABLE-COUNT.
045800     PERFORM 890-WRITE-LINE THRU 890-EXIT.
045900 350-EXIT.
046000     EXIT.
046100
046200 352-BUILD-SORT-KEY.
046300     MOVE SPACES TO WS-SORT-KEY(WS-SUB1).
046400     MOVE RSTCTL-FIELD-CHG-COUNT(WS-SUB1)
046500                 TO WS-SORT-KEY(WS-SUB1)(1 : 7).
046600     MOVE WS-SUB1 TO WS-SORT-INDEX(WS-SUB1).
046700 352-EXIT.
046800     EXIT.
046900
047000 354-WRITE-ONE-FCC-LINE.
047100     MOVE WS-SORT-INDEX(WS-SUB1) TO WS-ORIG-IDX.
047200     MOVE RSTCTL-FIELD-CHG-COUNT(WS-ORIG-IDX) TO WS-COUNT-O.
047300     STRING "  " DELIMITED BY SIZE
047400            RSTCTL-COMPARABLE-FIELD(WS-ORIG-IDX) DELIMITED BY SIZE
047500            " : " DELIMITED BY SIZE
047600            WS-COUNT-O DELIMITED BY SIZE
047700            INTO WS-LINE.
047800     PERFORM 890-WRITE-LINE THRU 890-EXIT.
047900 354-EXIT.
048000     EXIT.
048100
048200 360-WRITE-DUPLICATE-KEYS.
048300     MOVE "360-WRITE-DUPLICATE-KEYS" TO PARA-NAME.
048400     STRING "DUPLICATE KEY VALUES" DELIMITED BY SIZE INTO WS-LINE.
048500     PERFORM 890-WRITE-LINE THRU 890-EXIT.
048600     IF RSTCTL-DUP-COUNT-PREV > 0
048700        STRING "  PREVIOUS" DELIMITED BY SIZE INTO WS-LINE
048800        PERFORM 890-WRITE-LINE THRU 890-EXIT
048900        IF RSTCTL-DUP-COUNT-PREV > 200
049000           MOVE 200 TO WS-SUB2
049100        ELSE
049200           MOVE RSTCTL-DUP-COUNT-PREV TO WS-SUB2
049300        END-IF
049400        PERFORM 362-WRITE-ONE-DUP-PREV THRU 362-EXIT
049500                VARYING WS-SUB1 FROM 1 BY 1
049600                UNTIL WS-SUB1 > WS-SUB2
049700     END-IF.
049800     IF RSTCTL-DUP-COUNT-CURR > 0
049900        STRING "  CURRENT" DELIMITED BY SIZE INTO WS-LINE
050000        PERFORM 890-WRITE-LINE THRU 890-EXIT
050100        IF RSTCTL-DUP-COUNT-CURR > 200
050200           MOVE 200 TO WS-SUB2
050300        ELSE
050400           MOVE RSTCTL-DUP-COUNT-CURR TO WS-SUB2
050500        END-IF
050600        PERFORM 364-WRITE-ONE-DUP-CURR THRU 364-EXIT
050700                VARYING WS-SUB1 FROM 1 BY 1
050800                UNTIL WS-SUB1 > WS-SUB2
050900     END-IF.
051000     PERFORM 890-WRITE-LINE THRU 890-EXIT.
051100 360-EXIT.
051200     EXIT.
051300
051400 362-WRITE-ONE-DUP-PREV.
051500     STRING "    " DELIMITED BY SIZE
051600            RSTCTL-DUP-KEYS-PREV(WS-SUB1) DELIMITED BY SIZE
051700            INTO WS-LINE.
051800     PERFORM 890-WRITE-LINE THRU 890-EXIT.
051900 362-EXIT.
052000     EXIT.
052100
052200 364-WRITE-ONE-DUP-CURR.
052300     STRING "    " DELIMITED BY SIZE
052400            RSTCTL-DUP-KEYS-CURR(WS-SUB1) DELIMITED BY SIZE
052500            INTO WS-LINE.
052600     PERFORM 890-WRITE-LINE THRU 890-EXIT.
052700 364-EXIT.
052800     EXIT.
052900
053000 370-WRITE-INVALID-ROWS.
053100     MOVE "370-WRITE-INVALID-ROWS" TO PARA-NAME.
053200     STRING "INVALID ROW LINE NUMBERS" DELIMITED BY SIZE
053300             INTO WS-LINE.
053400     PERFORM 890-WRITE-LINE THRU 890-EXIT.
053500     IF RSTCTL-INVALID-COUNT-PREV > 0
053600        STRING "  PREVIOUS" DELIMITED BY SIZE INTO WS-LINE
053700        PERFORM 890-WRITE-LINE THRU 890-EXIT
053800        IF RSTCTL-INVALID-COUNT-PREV > 200
053900           MOVE 200 TO WS-SUB2
054000        ELSE
054100           MOVE RSTCTL-INVALID-COUNT-PREV TO WS-SUB2
054200        END-IF
054300        PERFORM 372-WRITE-ONE-INV-PREV THRU 372-EXIT
054400                VARYING WS-SUB1 FROM 1 BY 1
054500                UNTIL WS-SUB1 > WS-SUB2
054600     END-IF.
054700     IF RSTCTL-INVALID-COUNT-CURR > 0
054800        STRING "  CURRENT" DELIMITED BY SIZE INTO WS-LINE
054900        PERFORM 890-WRITE-LINE THRU 890-EXIT
055000        IF RSTCTL-INVALID-COUNT-CURR > 200
055100           MOVE 200 TO WS-SUB2
055200        ELSE
055300           MOVE RSTCTL-INVALID-COUNT-CURR TO WS-SUB2
055400        END-IF
055500        PERFORM 374-WRITE-ONE-INV-CURR THRU 374-EXIT
055600                VARYING WS-SUB1 FROM 1 BY 1
055700                UNTIL WS-SUB1 > WS-SUB2
055800     END-IF.
055900     PERFORM 890-WRITE-LINE THRU 890-EXIT.
056000 370-EXIT.
056100     EXIT.
056200
056300 372-WRITE-ONE-INV-PREV.
056400     MOVE RSTCTL-INVALID-LINES-PREV(WS-SUB1) TO WS-COUNT-O.
056500     STRING "    " DELIMITED BY SIZE
056600            WS-COUNT-O DELIMITED BY SIZE
056700            INTO WS-LINE.
056800     PERFORM 890-WRITE-LINE THRU 890-EXIT.
056900 372-EXIT.
057000     EXIT.
057100
057200 374-WRITE-ONE-INV-CURR.
057300     MOVE RSTCTL-INVALID-LINES-CURR(WS-SUB1) TO WS-COUNT-O.
057400     STRING "    " DELIMITED BY SIZE
057500            WS-COUNT-O DELIMITED BY SIZE
057600            INTO WS-LINE.
057700     PERFORM 890-WRITE-LINE THRU 890-EXIT.
057800 374-EXIT.
057900     EXIT.
058000
058100 380-WRITE-ADDED-LIST.
058200     MOVE "380-WRITE-ADDED-LIST" TO PARA-NAME.
058300     MOVE RSTCTL-ADDED-COUNT TO WS-COUNT-O.
058400     STRING "ADDED (" DELIMITED BY SIZE
058500            WS-COUNT-O DELIMITED BY SIZE
058600            ")" DELIMITED BY SIZE
058700            INTO WS-LINE.
058800     PERFORM 890-WRITE-LINE THRU 890-EXIT.
058900     MOVE "Y" TO WS-MORE-ADD-SW.
059000     PERFORM 382-READ-RSTADD THRU 382-EXIT.
059100     PERFORM 384-WRITE-ONE-ADDED THRU 384-EXIT
059200             UNTIL NOT MORE-ADDED-ROWS.
059300     PERFORM 890-WRITE-LINE THRU 890-EXIT.
059400 380-EXIT.
059500     EXIT.
059600
059700 382-READ-RSTADD.
059800     READ RSTADD
059900         AT END MOVE "N" TO WS-MORE-ADD-SW
060000     END-READ.
060100 382-EXIT.
060200     EXIT.
060300
060400 384-WRITE-ONE-ADDED.
060500     STRING "  " DELIMITED BY SIZE
060600            RSTADD-REC DELIMITED BY SIZE
060700            INTO WS-LINE.
060800     PERFORM 890-WRITE-LINE THRU 890-EXIT.
060900     PERFORM 382-READ-RSTADD THRU 382-EXIT.
061000 384-EXIT.
061100     EXIT.
061200
061300 390-WRITE-REMOVED-LIST.
061400     MOVE "390-WRITE-REMOVED-LIST" TO PARA-NAME.
061500     MOVE RSTCTL-REMOVED-COUNT TO WS-COUNT-O.
061600     STRING "REMOVED (" DELIMITED BY SIZE
061700            WS-COUNT-O DELIMITED BY SIZE
061800            ")" DELIMITED BY SIZE
061900            INTO WS-LINE.
062000     PERFORM 890-WRITE-LINE THRU 890-EXIT.
062100     MOVE "Y" TO WS-MORE-REM-SW.
062200     PERFORM 392-READ-RSTREM THRU 392-EXIT.
062300     PERFORM 394-WRITE-ONE-REMOVED THRU 394-EXIT
062400             UNTIL NOT MORE-REMOVED-ROWS.
062500     PERFORM 890-WRITE-LINE THRU 890-EXIT.
062600 390-EXIT.
062700     EXIT.
062800
062900 392-READ-RSTREM.
063000     READ RSTREM
063100         AT END MOVE "N" TO WS-MORE-REM-SW
063200     END-READ.
063300 392-EXIT.
063400     EXIT.
063500
063600 394-WRITE-ONE-REMOVED.
063700     STRING "  " DELIMITED BY SIZE
063800            RSTREM-REC DELIMITED BY SIZE
063900            INTO WS-LINE.
064000     PERFORM 890-WRITE-LINE THRU 890-EXIT.
064100     PERFORM 392-READ-RSTREM THRU 392-EXIT.
064200 394-EXIT.
064300     EXIT.
064400
064500 400-WRITE-UPDATED-DETAIL.
064600     MOVE "400-WRITE-UPDATED-DETAIL" TO PARA-NAME.
064700     MOVE RSTCTL-UPDATED-COUNT TO WS-COUNT-O.
064800     STRING "UPDATED (" DELIMITED BY SIZE
064900            WS-COUNT-O DELIMITED BY SIZE
065000            ")" DELIMITED BY SIZE
065100            INTO WS-LINE.
065200     PERFORM 890-WRITE-LINE THRU 890-EXIT.
065300     MOVE HIGH-VALUES TO WS-LAST-CHG-KEY.
065400     MOVE "Y" TO WS-MORE-UPD-SW.
065500     PERFORM 402-READ-RSTUPD THRU 402-EXIT.
065600     PERFORM 404-WRITE-ONE-CHANGE THRU 404-EXIT
065700             UNTIL NOT MORE-UPDATE-ROWS.
065800     PERFORM 890-WRITE-LINE THRU 890-EXIT.
065900 400-EXIT.
066000     EXIT.
066100
066200 402-READ-RSTUPD.
066300     READ RSTUPD
066400         AT END MOVE "N" TO WS-MORE-UPD-SW
066500     END-READ.
066600 402-EXIT.
066700     EXIT.
066800
066900 404-WRITE-ONE-CHANGE.
067000     IF RSTCHG-KEY NOT = WS-LAST-CHG-KEY
067100        STRING "  KEY: " DELIMITED BY SIZE
067200               RSTCHG-KEY DELIMITED BY SIZE
067300               INTO WS-LINE
067400        PERFORM 890-WRITE-LINE THRU 890-EXIT
067500        MOVE RSTCHG-KEY TO WS-LAST-CHG-KEY
067600     END-IF.
067700     STRING "    " DELIMITED BY SIZE
067800            RSTCHG-FIELD DELIMITED BY SIZE
067900            " : " DELIMITED BY SIZE
068000            RSTCHG-BEFORE DELIMITED BY SIZE
068100            " -> " DELIMITED BY SIZE
068200            RSTCHG-AFTER DELIMITED BY SIZE
068300            INTO WS-LINE.
068400     PERFORM 890-WRITE-LINE THRU 890-EXIT.
068500     PERFORM 402-READ-RSTUPD THRU 402-EXIT.
068600 404-EXIT.
068700     EXIT.
068800
068900 800-OPEN-FILES.
069000     MOVE "800-OPEN-FILES" TO PARA-NAME.
069100     OPEN INPUT PARMIN, RSTCTL, RSTADD, RSTREM, RSTUPD.
069200     OPEN OUTPUT REPORT, SYSOUT.
069300 800-EXIT.
069400     EXIT.
069500
069600 850-CLOSE-FILES.
069700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
069800     CLOSE PARMIN, RSTCTL, RSTADD, RSTREM, RSTUPD, REPORT, SYSOUT.
069900 850-EXIT.
070000     EXIT.
070100
070200 890-WRITE-LINE.
070300     MOVE 133 TO WS-SCAN-POS.
070400     MOVE ZERO TO WS-RPT-LEN.
070500     PERFORM 892-FIND-LINE-LEN THRU 892-EXIT
070600             UNTIL WS-SCAN-POS = ZERO OR WS-RPT-LEN NOT = ZERO.
070700     IF WS-RPT-LEN = ZERO
070800        MOVE 1 TO WS-RPT-LEN.
070900     IF RSTRPTT-DEBUG-ON
071000        DISPLAY "RSTRPTT - LINE LEN " WS-RPT-LEN-X.
071100     MOVE SPACES TO REPORT-REC.
071200     MOVE WS-LINE(1 : WS-RPT-LEN) TO REPORT-REC(1 : WS-RPT-LEN).
071300     WRITE REPORT-REC.
071400     MOVE SPACES TO WS-LINE.
071500 890-EXIT.
071600     EXIT.
071700
071800 892-FIND-LINE-LEN.
071900     IF WS-LINE-CHARS(WS-SCAN-POS) NOT = SPACE
072000        MOVE WS-SCAN-POS TO WS-RPT-LEN
072100     ELSE
072200        SUBTRACT 1 FROM WS-SCAN-POS
072300     END-IF.
072400 892-EXIT.
072500     EXIT.
072600
072700 999-CLEANUP.
072800     MOVE "999-CLEANUP" TO PARA-NAME.
072900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
073000     DISPLAY "******** NORMAL END OF JOB RSTRPTT ********".
073100 999-EXIT.
073200     EXIT.
073300
073400 1000-ABEND-RTN.
073500     WRITE SYSOUT-REC FROM ABEND-REC.
073600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
073700     DISPLAY "*** ABNORMAL END OF JOB - RSTRPTT ***" UPON CONSOLE.
073800     DIVIDE ZERO-VAL INTO ONE-VAL.

000100******************************************************************
000200*    COPYBOOK    ABENDREC                                       *
000300*    FORMAT OF THE ABEND/DIAGNOSTIC LINE WRITTEN TO SYSOUT BY   *
000400*    EVERY ROSTER-RECONCILER JOB STEP JUST BEFORE THE FORCED    *
000500*    0C7 ABEND.  COPIED INTO EVERY RSTxxxx PROGRAM.             *
000600*                                                                *
000700*    HISTORY                                                    *
000800*    03/11/94  JS   ORIGINAL (LIFTED FROM THE DALYEDIT JOB SET) *
000900*    09/22/98  RFT  WIDENED EXPECTED/ACTUAL FOR Y2K DATE VALUES *
001000******************************************************************
001100 01  ABEND-REC.
001200     05  ABEND-REASON              PIC X(60).
001300     05  EXPECTED-VAL              PIC X(20).
001400     05  EXPECTED-VAL-NUM REDEFINES EXPECTED-VAL
001500                                   PIC -9(9).
001600     05  ACTUAL-VAL                PIC X(20).
001700     05  ACTUAL-VAL-NUM REDEFINES ACTUAL-VAL
001800                                   PIC -9(9).
001900     05  FILLER                    PIC X(30).

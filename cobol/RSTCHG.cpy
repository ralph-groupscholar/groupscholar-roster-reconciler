000100******************************************************************
000200*    COPYBOOK    RSTCHG                                         *
000300*    ROSTER RECONCILER - ONE FIELD-LEVEL CHANGE ON ONE UPDATED   *
000400*    KEY.  WRITTEN BY RSTDIFF TO THE RSTUPD WORK FILE, READ BACK *
000500*    BY RSTRPTT, RSTRPTJ AND RSTUPDWR.                           *
000600*                                                                *
000700*    HISTORY                                                    *
000800*    04/02/94  JS   ORIGINAL                                    *
000900******************************************************************
001000 01  RSTCHG-RECORD.
001100     05  RSTCHG-KEY                PIC X(60).
001200     05  RSTCHG-FIELD              PIC X(30).
001300     05  RSTCHG-BEFORE             PIC X(80).
001400     05  RSTCHG-AFTER              PIC X(80).
001500     05  FILLER                    PIC X(10).

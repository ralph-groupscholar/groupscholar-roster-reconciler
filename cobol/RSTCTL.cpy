000100******************************************************************
000200*    COPYBOOK    RSTCTL                                         *
000300*    ROSTER RECONCILER - DIFF CONTROL/SUMMARY RECORD.  WRITTEN   *
000400*    ONCE BY RSTDIFF AT END OF JOB, READ BY RSTRPTT, RSTRPTJ,    *
000500*    RSTEXPRT AND RSTUPDWR.  THIS IS THE "TRAILER RECORD" OF     *
000600*    THE RECONCILIATION RUN - SAME ROLE AS THE OLD DALYEDIT      *
000700*    WS-TRAILER-REC BUT CARRYING RECONCILIATION TOTALS INSTEAD   *
000800*    OF ROOM-CHARGE TOTALS.                                      *
000900*                                                                *
001000*    HISTORY                                                    *
001100*    04/02/94  JS   ORIGINAL                                    *
001200*    11/14/97  RFT  ADDED COLUMN-CHANGE AND UNKNOWN-IGNORED      *
001300*                   TABLES FOR REQ 3390                         *
001400*    06/30/03  DMK  ADDED DUPLICATE-KEY-VALUE AND INVALID-LINE   *
001500*                   LISTS FOR BOTH SIDES - THE REPORT WAS ONLY   *
001600*                   SHOWING COUNTS, REGISTRAR WANTED THE ACTUAL  *
001700*                   KEYS AND LINE NUMBERS (REQ 4471)            *
001800******************************************************************
001900 01  RSTCTL-RECORD.
002000     05  RSTCTL-TOTAL-PREVIOUS     PIC 9(7) COMP.
002100     05  RSTCTL-TOTAL-CURRENT      PIC 9(7) COMP.
002200     05  RSTCTL-ADDED-COUNT        PIC 9(7) COMP.
002300     05  RSTCTL-REMOVED-COUNT      PIC 9(7) COMP.
002400     05  RSTCTL-UPDATED-COUNT      PIC 9(7) COMP.
002500     05  RSTCTL-UNCHANGED-COUNT    PIC 9(7) COMP.
002600     05  RSTCTL-DUP-COUNT-PREV     PIC 9(7) COMP.
002700     05  RSTCTL-DUP-COUNT-CURR     PIC 9(7) COMP.
002800     05  RSTCTL-INVALID-COUNT-PREV PIC 9(7) COMP.
002900     05  RSTCTL-INVALID-COUNT-CURR PIC 9(7) COMP.
003000     05  RSTCTL-DUP-KEYS-PREV OCCURS 200 TIMES
003100                                   PIC X(60).
003200     05  RSTCTL-DUP-KEYS-CURR OCCURS 200 TIMES
003300                                   PIC X(60).
003400     05  RSTCTL-INVALID-LINES-PREV OCCURS 200 TIMES
003500                                   PIC 9(7) COMP.
003600     05  RSTCTL-INVALID-LINES-CURR OCCURS 200 TIMES
003700                                   PIC 9(7) COMP.
003800     05  RSTCTL-COMPARABLE-COUNT   PIC 9(4) COMP.
003900     05  RSTCTL-COMPARABLE-FIELD OCCURS 12 TIMES
004000                                   PIC X(30).
004100     05  RSTCTL-FIELD-CHG-COUNT OCCURS 12 TIMES
004200                                   PIC 9(7) COMP.
004300     05  RSTCTL-ADDED-COL-COUNT    PIC 9(4) COMP.
004400     05  RSTCTL-ADDED-COLUMN OCCURS 12 TIMES
004500                                   PIC X(30).
004600     05  RSTCTL-REMOVED-COL-COUNT  PIC 9(4) COMP.
004700     05  RSTCTL-REMOVED-COLUMN OCCURS 12 TIMES
004800                                   PIC X(30).
004900     05  RSTCTL-UNK-IGNORE-COUNT   PIC 9(4) COMP.
005000     05  RSTCTL-UNK-IGNORE-FIELD OCCURS 12 TIMES
005100                                   PIC X(30).
005200     05  RSTCTL-IGNORED-COUNT      PIC 9(4) COMP.
005300     05  RSTCTL-IGNORED-FIELD OCCURS 12 TIMES
005400                                   PIC X(30).
005500     05  RSTCTL-RUN-DATE           PIC 9(8).
005600     05  RSTCTL-RUN-DATE-R REDEFINES RSTCTL-RUN-DATE.
005700         10  RSTCTL-RUN-YYYY       PIC 9(4).
005800         10  RSTCTL-RUN-MM         PIC 9(2).
005900         10  RSTCTL-RUN-DD         PIC 9(2).
006000     05  RSTCTL-RUN-TIME           PIC 9(6).
006100     05  FILLER                    PIC X(40).

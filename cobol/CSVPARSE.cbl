000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CSVPARSE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/94.
000700 DATE-COMPILED. 04/02/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    TOKENIZES ONE CSV TEXT LINE INTO A TABLE OF FIELD VALUES.
001400*    HONORS DOUBLE-QUOTED FIELDS, EMBEDDED COMMAS INSIDE QUOTES,
001500*    AND A DOUBLED QUOTE ("") REPRESENTING ONE LITERAL QUOTE
001600*    CHARACTER.  CALLED ONCE PER PHYSICAL LINE BY RSTREAD.
001700*
001800*    CHANGE LOG
001900*    ----------
002000*    04/02/94  JS   ORIGINAL - LIFTED THE LINKAGE-ONLY SUBPROGRAM
002100*                   SHAPE FROM STRLTH, BUT THIS ROUTINE TOKENIZES
002200*                   A WHOLE LINE INSTEAD OF MEASURING ONE FIELD.
002300*    08/19/94  JS   FIXED TRAILING-COMMA CASE (LINE ENDING IN A
002400*                   COMMA MUST PRODUCE A TRAILING EMPTY FIELD).
002500*    02/27/95  MPR  TABLE SIZE RAISED FROM 8 TO 12 COLUMNS TO
002600*                   MATCH RSTROW COPYBOOK CHANGE.
002700*    11/14/97  RFT  DOUBLED-QUOTE-AT-END-OF-LINE EDGE CASE FIXED -
002800*                   LOOKAHEAD NOW CHECKS LK-CSV-LINE-LEN FIRST.
002900*    09/22/98  RFT  Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE,
003000*                   NO CHANGE REQUIRED.
003100*    06/30/03  DMK  REMOVED DEBUG DISPLAY LEFT IN BY MISTAKE ON
003200*                   THE 11/14/97 FIX (REQ 4471 CODE REVIEW).
003300*    08/05/03  DMK  PROCEDURE DIVISION NOW EXPLICITLY PERFORMS
003400*                   000-HOUSEKEEPING THEN 900-WRAP-UP INSTEAD OF
003500*                   FALLING OFF THE END OF EACH PARAGRAPH - THE
003600*                   OLD SEQUENCE RAN ONE UNGATED PASS OF
003700*                   100-SCAN-LOOP/250-APPEND-CHAR/300-STORE-FIELD
003800*                   BEFORE THE REAL SCAN LOOP IN 900-WRAP-UP EVER
003900*                   STARTED, DUPLICATING THE FIRST CHARACTER OF
004000*                   EVERY LINE INTO A SPURIOUS LEADING FIELD
004100*                   (REQ 4501, CODE REVIEW).
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     CLASS CSV-QUOTE-OR-COMMA IS QUOTE, ",".
005000
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300
005400 01  CSVPARSE-CONSTANTS.
005500     05  QUOTE-CHAR                PIC X(1) VALUE '"'.
005600     05  COMMA-CHAR                PIC X(1) VALUE ','.
005700     05  FILLER                    PIC X(2).
005800
005900 01  CSVPARSE-WORK.
006000     05  WS-POS                    PIC 9(4) COMP.
006100     05  WS-SCAN-POS-PAIR.
006200         10  WS-FLD-IDX            PIC 9(4) COMP.
006300         10  WS-FLD-POS            PIC 9(4) COMP.
006400     05  WS-SCAN-POS-X REDEFINES WS-SCAN-POS-PAIR
006500                                   PIC X(4).
006600     05  WS-CURRENT-CHAR           PIC X(1).
006700     05  WS-NEXT-CHAR              PIC X(1).
006800     05  WS-IN-QUOTES-SW           PIC X(1) VALUE "N".
006900         88  IN-QUOTES                 VALUE "Y".
007000         88  NOT-IN-QUOTES             VALUE "N".
007100     05  WS-WORK-FIELD             PIC X(80).
007200     05  WS-WORK-FIELD-CHARS REDEFINES WS-WORK-FIELD
007300                                   OCCURS 80 TIMES
007400                                   PIC X(1).
007500     05  FILLER                    PIC X(10).
007600
007700 PROCEDURE DIVISION USING LK-CSV-LINE, LK-CSV-LINE-LEN,
007800          LK-CSV-FIELD-TABLE, LK-CSV-FIELD-COUNT.
007900
008000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
008100     PERFORM 900-WRAP-UP THRU 900-EXIT.
008200     GOBACK.
008300
008400 000-HOUSEKEEPING.
008500     MOVE SPACES TO LK-CSV-FIELD-TABLE.
008600     MOVE ZERO TO LK-CSV-FIELD-COUNT.
008700     MOVE SPACES TO WS-WORK-FIELD.
008800     MOVE 1 TO WS-FLD-POS.
008900     MOVE 1 TO WS-FLD-IDX.
009000     MOVE "N" TO WS-IN-QUOTES-SW.
009100     MOVE 1 TO WS-POS.
009200     IF LK-CSV-LINE-LEN = ZERO
009300        GO TO 900-EXIT.
009400 000-EXIT.
009500     EXIT.
009600
009700 100-SCAN-LOOP.
009800     MOVE LK-CSV-LINE-CHARS(WS-POS) TO WS-CURRENT-CHAR.
009900     IF IN-QUOTES
010000        IF WS-CURRENT-CHAR = QUOTE-CHAR
010100           IF WS-POS < LK-CSV-LINE-LEN
010200              MOVE LK-CSV-LINE-CHARS(WS-POS + 1) TO WS-NEXT-CHAR
010300           ELSE
010400              MOVE SPACE TO WS-NEXT-CHAR
010500           END-IF
010600           IF WS-NEXT-CHAR = QUOTE-CHAR
010700              PERFORM 250-APPEND-CHAR THRU 250-EXIT
010800              ADD 1 TO WS-POS
010900           ELSE
011000              MOVE "N" TO WS-IN-QUOTES-SW
011100           END-IF
011200        ELSE
011300           PERFORM 250-APPEND-CHAR THRU 250-EXIT
011400        END-IF
011500     ELSE
011600        IF WS-CURRENT-CHAR = QUOTE-CHAR
011700           MOVE "Y" TO WS-IN-QUOTES-SW
011800        ELSE
011900           IF WS-CURRENT-CHAR = COMMA-CHAR
012000              PERFORM 300-STORE-FIELD THRU 300-EXIT
012100           ELSE
012200              PERFORM 250-APPEND-CHAR THRU 250-EXIT
012300           END-IF
012400        END-IF
012500     END-IF.
012600     ADD 1 TO WS-POS.
012700 100-EXIT.
012800     EXIT.
012900
013000 250-APPEND-CHAR.
013100     IF WS-FLD-POS > 80
013200        GO TO 250-EXIT.
013300     MOVE WS-CURRENT-CHAR TO WS-WORK-FIELD-CHARS(WS-FLD-POS).
013400     ADD 1 TO WS-FLD-POS.
013500 250-EXIT.
013600     EXIT.
013700
013800 300-STORE-FIELD.
013900     IF WS-FLD-IDX > 12
014000        GO TO 300-EXIT.
014100     MOVE WS-WORK-FIELD TO LK-CSV-FIELD(WS-FLD-IDX).
014200     ADD 1 TO LK-CSV-FIELD-COUNT.
014300     ADD 1 TO WS-FLD-IDX.
014400     MOVE SPACES TO WS-WORK-FIELD.
014500     MOVE 1 TO WS-FLD-POS.
014600 300-EXIT.
014700     EXIT.
014800
014900 900-WRAP-UP.
015000     PERFORM 100-SCAN-LOOP THRU 100-EXIT
015100             UNTIL WS-POS > LK-CSV-LINE-LEN.
015200     PERFORM 300-STORE-FIELD THRU 300-EXIT.
015300     GOBACK.
015400 900-EXIT.
015500     EXIT.
015600
015700 LINKAGE SECTION.
015800 01  LK-CSV-LINE                   PIC X(800).
015900 01  LK-CSV-LINE-CHARS REDEFINES LK-CSV-LINE
016000                                   OCCURS 800 TIMES
016100                                   PIC X(1).
016200 01  LK-CSV-LINE-LEN               PIC 9(4) COMP.
016300 01  LK-CSV-FIELD-TABLE.
016400     05  LK-CSV-FIELD OCCURS 12 TIMES
016500                                   PIC X(80).
016600 01  LK-CSV-FIELD-COUNT            PIC 9(4) COMP.

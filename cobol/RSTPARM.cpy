000100******************************************************************
000200*    COPYBOOK    RSTPARM                                        *
000300*    ROSTER RECONCILER - JOB PARAMETER CARD                     *
000400*    ONE RECORD READ FROM SYSIN BY EACH RSTxxxx JOB STEP.  THE   *
000500*    SAME CARD IS RE-PUNCHED (UNCHANGED) INTO EVERY STEP OF A    *
000600*    RUN SO THAT RSTREAD/RSTDIFF/RSTRPTT/RSTRPTJ/RSTEXPRT/       *
000700*    RSTUPDWR ALL SEE IDENTICAL KEY/NORMALIZE/IGNORE SETTINGS.   *
000800*                                                                *
000900*    HISTORY                                                    *
001000*    04/02/94  JS   ORIGINAL                                    *
001100*    11/14/97  RFT  ADDED IGNORE-LIST AND EXPORT-DIR FIELDS     *
001200*    02/09/99  RFT  Y2K - NO DATE FIELDS HELD HERE, NONE NEEDED *
001300*    06/30/03  DMK  ADDED JSON-FLAG / JSON-DSNAME FOR REQ 4471  *
001400******************************************************************
001500 01  RSTPARM-CARD.
001600     05  RSTP-SIDE                 PIC X(8).
001700         88  RSTP-PREVIOUS-SIDE        VALUE "PREVIOUS".
001800         88  RSTP-CURRENT-SIDE         VALUE "CURRENT ".
001900         88  RSTP-VALID-SIDE
002000                 VALUES "PREVIOUS" "CURRENT ".
002100     05  RSTP-PREV-DSNAME          PIC X(44).
002200     05  RSTP-CURR-DSNAME          PIC X(44).
002300     05  RSTP-KEY-COLUMN           PIC X(30).
002400     05  RSTP-KEY-NORMALIZE        PIC X(1).
002500         88  RSTP-KEY-NONE             VALUE "N".
002600         88  RSTP-KEY-LOWER            VALUE "L".
002700         88  RSTP-KEY-UPPER            VALUE "U".
002800         88  RSTP-KEY-NORM-VALID
002900                 VALUES "N" "L" "U".
003000     05  RSTP-VALUE-NORMALIZE      PIC X(1).
003100         88  RSTP-VAL-NONE             VALUE "N".
003200         88  RSTP-VAL-TRIM             VALUE "T".
003300         88  RSTP-VAL-COLLAPSE         VALUE "C".
003400         88  RSTP-VAL-NORM-VALID
003500                 VALUES "N" "T" "C".
003600     05  RSTP-IGNORE-LIST          PIC X(200).
003700     05  RSTP-EXPORT-FLAG          PIC X(1).
003800         88  RSTP-EXPORT-YES           VALUE "Y".
003900     05  RSTP-INCL-UNCHANGED-FLAG  PIC X(1).
004000         88  RSTP-INCL-UNCHANGED-YES   VALUE "Y".
004100     05  RSTP-JSON-FLAG            PIC X(1).
004200         88  RSTP-JSON-YES             VALUE "Y".
004300     05  RSTP-EXPORT-DIR           PIC X(44).
004400     05  RSTP-JSON-DSNAME          PIC X(44).
004500     05  FILLER                    PIC X(20).

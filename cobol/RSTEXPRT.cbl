000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RSTEXPRT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/08/94.
000600 DATE-COMPILED. 04/08/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          WRITES THE CSV EXPORT FILES THE REGISTRAR'S OFFICE
001300*          FEEDS TO THE DOWNSTREAM ENROLLMENT SYSTEM - ADDED.CSV,
001400*          REMOVED.CSV AND (WHEN ASKED FOR) UNCHANGED.CSV.  EACH
001500*          FILE CARRIES A HEADER ROW OF COLUMN NAMES FOLLOWED BY
001600*          ONE DATA ROW PER KEY, IN THE SAME ASCENDING KEY ORDER
001700*          RSTDIFF WROTE THE ADDED/REMOVED/UNCHANGED KEY FILES.
001800*
001900*          THE FULL COLUMN VALUES FOR A GIVEN KEY ARE NOT ON THE
002000*          KEY FILES THEMSELVES - THIS PROGRAM RE-LOADS BOTH OF
002100*          RSTREAD'S ROSTER WORK FILES INTO WORKING STORAGE (ONE
002200*          RECORD EACH, THE SAME WAY RSTDIFF DOES) AND WALKS THE
002300*          SORTED KEY-INDEX TABLE IN STEP WITH THE KEY FILE BEING
002400*          EXPORTED, THE SAME SYNCHRONIZED-MERGE TECHNIQUE
002500*          DALYUPDT USED AGAINST PATMSTR - NO SEARCH LOOKUP IS
002600*          NEEDED BECAUSE BOTH SIDES ARE ALREADY IN ASCENDING KEY
002700*          ORDER.
002800*
002900*          THIS STEP IS SKIPPED ENTIRELY (NO CSV FILES ARE OPENED
003000*          OR WRITTEN) UNLESS THE CONTROL CARD ASKS FOR EXPORT.
003100*
003200*          INPUT  FILE  - PARMIN  (SYSIN CONTROL CARD, RSTPARM)
003300*          INPUT  FILE  - RSTCTL  (CONTROL/SUMMARY RECORD)
003400*          INPUT  FILE  - RSTOUTP (PREVIOUS ROSTER, ONE RECORD)
003500*          INPUT  FILE  - RSTOUTC (CURRENT ROSTER, ONE RECORD)
003600*          INPUT  FILE  - RSTADD  (ADDED KEYS, ASCENDING)
003700*          INPUT  FILE  - RSTREM  (REMOVED KEYS, ASCENDING)
003800*          INPUT  FILE  - RSTUNCH (UNCHANGED KEYS, ASCENDING)
003900*          OUTPUT FILE  - EXPADD  (ADDED.CSV)
004000*          OUTPUT FILE  - EXPREM  (REMOVED.CSV)
004100*          OUTPUT FILE  - EXPUNCH (UNCHANGED.CSV, CONDITIONAL)
004200*          DUMP   FILE  - SYSOUT
004300*
004400*    CHANGE LOG
004500*    ----------
004600*    04/08/94  JS   ORIGINAL - ADDED.CSV AND REMOVED.CSV ONLY.
004700*    08/19/94  JS   UNCHANGED.CSV ADDED, GATED ON THE CARD'S
004800*                   INCLUDE-UNCHANGED FLAG - THE ENROLLMENT
004900*                   SYSTEM ONLY WANTS THE FULL SNAPSHOT SOME
005000*                   RUNS.
005100*    11/14/97  RFT  STEP NOW SKIPS ITSELF WHEN THE CONTROL
005200*                   CARD'S EXPORT FLAG IS OFF INSTEAD OF
005300*                   RELYING ON THE JCL TO COND THE STEP (REQ
005400*                   3390) - TOO MANY RUNS LEFT STALE CSV
005500*                   FILES FROM A PRIOR JOB.
005600*    06/30/03  DMK  COLUMN VALUES NOW ESCAPED THROUGH CSVESC
005700*                   INSTEAD OF THE OLD INLINE IF-IT-HAS-A-
005800*                   COMMA-QUOTE-IT LOGIC - IT MISSED EMBEDDED
005900*                   QUOTES (REQ 4471).
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     UPSI-0 ON STATUS IS RSTEXPRT-DEBUG-ON
006800            OFF STATUS IS RSTEXPRT-DEBUG-OFF.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT SYSOUT
007300     ASSIGN TO UT-S-SYSOUT
007400       ORGANIZATION IS SEQUENTIAL.
007500
007600     SELECT PARMIN
007700     ASSIGN TO UT-S-PARMIN
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100     SELECT RSTCTL
008200     ASSIGN TO UT-S-RSTCTL
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600     SELECT RSTOUTP
008700     ASSIGN TO UT-S-RSTOUTP
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS OFCODE.
009000
009100     SELECT RSTOUTC
009200     ASSIGN TO UT-S-RSTOUTC
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS OFCODE.
009500
009600     SELECT RSTADD
009700     ASSIGN TO UT-S-RSTADD
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS OFCODE.
010000
010100     SELECT RSTREM
010200     ASSIGN TO UT-S-RSTREM
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS OFCODE.
010500
010600     SELECT RSTUNCH
010700     ASSIGN TO UT-S-RSTUNCH
010800       ACCESS MODE IS SEQUENTIAL
010900       FILE STATUS IS OFCODE.
011000
011100     SELECT EXPADD
011200     ASSIGN TO UT-S-EXPADD
011300       ACCESS MODE IS SEQUENTIAL
011400       FILE STATUS IS OFCODE.
011500
011600     SELECT EXPREM
011700     ASSIGN TO UT-S-EXPREM
011800       ACCESS MODE IS SEQUENTIAL
011900       FILE STATUS IS OFCODE.
012000
012100     SELECT EXPUNCH
012200     ASSIGN TO UT-S-EXPUNCH
012300       ACCESS MODE IS SEQUENTIAL
012400       FILE STATUS IS OFCODE.
012500
012600 DATA DIVISION.
012700 FILE SECTION.
012800 FD  SYSOUT
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 130 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS SYSOUT-REC.
013400 01  SYSOUT-REC.
013500     05  SYSOUT-TEXT               PIC X(129).
013600     05  FILLER                    PIC X(1).
013700
013800 FD  PARMIN
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS RSTPARM-CARD.
014300     COPY RSTPARM.
014400
014500 FD  RSTCTL
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS RSTCTL-RECORD.
015000     COPY RSTCTL.
015100
015200****** THE PREVIOUS ROSTER, AS BUILT BY RSTREAD - SUPPLIES THE
015300****** HEADER AND ROW VALUES FOR REMOVED.CSV.
015400 FD  RSTOUTP
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS RSTOUTP-TABLE.
015900     COPY RSTROW REPLACING ==RSTROW-TABLE== BY ==RSTOUTP-TABLE==.
016000
016100****** THE CURRENT ROSTER, AS BUILT BY RSTREAD - SUPPLIES THE
016200****** HEADER AND ROW VALUES FOR ADDED.CSV AND UNCHANGED.CSV.
016300 FD  RSTOUTC
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     BLOCK CONTAINS 0 RECORDS
016700     DATA RECORD IS RSTOUTC-TABLE.
016800     COPY RSTROW REPLACING ==RSTROW-TABLE== BY ==RSTOUTC-TABLE==.
016900
017000 FD  RSTADD
017100     RECORDING MODE IS F
017200     LABEL RECORDS ARE STANDARD
017300     BLOCK CONTAINS 0 RECORDS
017400     DATA RECORD IS RSTADD-REC.
017500 01  RSTADD-REC.
017600     05  RSTADD-KEY                PIC X(50).
017700     05  FILLER                    PIC X(10).
017800
017900 FD  RSTREM
018000     RECORDING MODE IS F
018100     LABEL RECORDS ARE STANDARD
018200     BLOCK CONTAINS 0 RECORDS
018300     DATA RECORD IS RSTREM-REC.
018400 01  RSTREM-REC.
018500     05  RSTREM-KEY                PIC X(50).
018600     05  FILLER                    PIC X(10).
018700
018800 FD  RSTUNCH
018900     RECORDING MODE IS F
019000     LABEL RECORDS ARE STANDARD
019100     BLOCK CONTAINS 0 RECORDS
019200     DATA RECORD IS RSTUNCH-REC.
019300 01  RSTUNCH-REC.
019400     05  RSTUNCH-KEY               PIC X(50).
019500     05  FILLER                    PIC X(10).
019600
019700****** EACH CSV LINE IS BUILT IN WS-LINE AND SHIPPED VARYING-
019800****** LENGTH SO TRAILING COLUMN PADDING IS NOT SHIPPED.
019900 FD  EXPADD
020000     RECORDING MODE IS V
020100     LABEL RECORDS ARE STANDARD
020200     RECORD IS VARYING IN SIZE FROM 1 TO 1000 CHARACTERS
020300             DEPENDING ON WS-EXP-LEN
020400     DATA RECORD IS EXPADD-REC.
020500 01  EXPADD-REC.
020600     05  EXPADD-TEXT               PIC X(999).
020700     05  FILLER                    PIC X(1).
020800
020900 FD  EXPREM
021000     RECORDING MODE IS V
021100     LABEL RECORDS ARE STANDARD
021200     RECORD IS VARYING IN SIZE FROM 1 TO 1000 CHARACTERS
021300             DEPENDING ON WS-EXP-LEN
021400     DATA RECORD IS EXPREM-REC.
021500 01  EXPREM-REC.
021600     05  EXPREM-TEXT               PIC X(999).
021700     05  FILLER                    PIC X(1).
021800
021900 FD  EXPUNCH
022000     RECORDING MODE IS V
022100     LABEL RECORDS ARE STANDARD
022200     RECORD IS VARYING IN SIZE FROM 1 TO 1000 CHARACTERS
022300             DEPENDING ON WS-EXP-LEN
022400     DATA RECORD IS EXPUNCH-REC.
022500 01  EXPUNCH-REC.
022600     05  EXPUNCH-TEXT              PIC X(999).
022700     05  FILLER                    PIC X(1).
022800
022900 WORKING-STORAGE SECTION.
023000
023100 01  FILE-STATUS-CODES.
023200     05  OFCODE                    PIC X(2).
023300         88  CODE-WRITE                VALUE SPACES.
023400     05  FILLER                    PIC X(2).
023500
023600 77  PARA-NAME                     PIC X(30).
023700 77  ZERO-VAL                      PIC 9 VALUE 0.
023800 77  ONE-VAL                       PIC 9 VALUE 1.
023900
024000 01  WS-LINE                       PIC X(1000).
024100 01  WS-LINE-CHARS REDEFINES WS-LINE
024200                                   OCCURS 1000 TIMES
024300                                   PIC X(1).
024400 01  WS-EXP-LEN-AREA.
024500     05  WS-EXP-LEN                PIC 9(4) COMP.
024600 01  WS-EXP-LEN-X REDEFINES WS-EXP-LEN-AREA
024700                                   PIC X(2).
024800
024900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
025000     05  WS-SUB1                   PIC 9(4) COMP.
025100     05  WS-SUB2                   PIC 9(4) COMP.
025200     05  WS-LINE-POS               PIC 9(4) COMP.
025300     05  WS-PREV-PTR               PIC 9(4) COMP.
025400     05  WS-CURR-PTR               PIC 9(4) COMP.
025500     05  WS-ORIG-IDX               PIC 9(4) COMP.
025600     05  FILLER                    PIC X(2).
025700
025800 01  WS-CSVESC-REC.
025900     05  WS-ESC-IN                 PIC X(80).
026000     05  WS-ESC-IN-CHARS REDEFINES WS-ESC-IN
026100                                   OCCURS 80 TIMES
026200                                   PIC X(1).
026300     05  WS-ESC-IN-LEN             PIC 9(4) COMP.
026400     05  WS-ESC-OUT                PIC X(164).
026500     05  WS-ESC-OUT-LEN            PIC 9(4) COMP.
026600     05  FILLER                    PIC X(2).
026700
026800 01  WS-ESC-SCAN-POS               PIC 9(4) COMP.
026900
027000 COPY ABENDREC.
027100
027200 PROCEDURE DIVISION.
027300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027400     IF RSTP-EXPORT-YES
027500        PERFORM 100-MAINLINE THRU 100-EXIT
027600     ELSE
027700        DISPLAY "RSTEXPRT - EXPORT FLAG OFF - NO CSV WRITTEN".
027800     PERFORM 999-CLEANUP THRU 999-EXIT.
027900     GOBACK.
028000
028100 000-HOUSEKEEPING.
028200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028300     DISPLAY "******** BEGIN JOB RSTEXPRT ********".
028400     OPEN INPUT PARMIN.
028500     OPEN OUTPUT SYSOUT.
028600     READ PARMIN
028700         AT END
028800            MOVE "NO SYSIN CONTROL CARD" TO ABEND-REASON
028900            GO TO 1000-ABEND-RTN
029000     END-READ.
029100     IF RSTP-EXPORT-YES
029200        PERFORM 800-OPEN-FILES THRU 800-EXIT
029300        READ RSTCTL
029400            AT END
029500               MOVE "CONTROL RECORD WORK FILE MISSING" TO
029600                    ABEND-REASON
029700               GO TO 1000-ABEND-RTN
029800        END-READ
029900        READ RSTOUTP
030000            AT END
030100               MOVE "PREVIOUS ROSTER WORK FILE MISSING" TO
030200                    ABEND-REASON
030300               GO TO 1000-ABEND-RTN
030400        END-READ
030500        READ RSTOUTC
030600            AT END
030700               MOVE "CURRENT ROSTER WORK FILE MISSING" TO
030800                    ABEND-REASON
030900               GO TO 1000-ABEND-RTN
031000        END-READ.
031100 000-EXIT.
031200     EXIT.
031300
031400 100-MAINLINE.
031500     MOVE "100-MAINLINE" TO PARA-NAME.
031600     PERFORM 300-WRITE-ADDED-CSV THRU 300-EXIT.
031700     PERFORM 310-WRITE-REMOVED-CSV THRU 310-EXIT.
031800     IF RSTP-INCL-UNCHANGED-YES
031900        PERFORM 330-WRITE-UNCHANGED-CSV THRU 330-EXIT.
032000 100-EXIT.
032100     EXIT.
032200
032300****** ADDED.CSV - CURRENT-SIDE HEADER, ONE ROW PER ADDED KEY,
032400****** ROWS PULLED FROM RSTOUTC-TABLE BY WALKING ITS SORTED
032500****** KEY-INDEX IN STEP WITH THE ASCENDING RSTADD KEY FILE.
032600 300-WRITE-ADDED-CSV.
032700     MOVE "300-WRITE-ADDED-CSV" TO PARA-NAME.
032800     OPEN OUTPUT EXPADD.
032900     PERFORM 302-BUILD-CURR-HEADER THRU 302-EXIT.
033000     PERFORM 892-EMIT-EXPADD-LINE THRU 892-EXIT.
033100     MOVE 1 TO WS-CURR-PTR.
033200     PERFORM 306-WRITE-ONE-ADDED-ROW THRU 306-EXIT
033300             VARYING WS-SUB1 FROM 1 BY 1
033400             UNTIL WS-SUB1 > RSTCTL-ADDED-COUNT.
033500     CLOSE EXPADD.
033600 300-EXIT.
033700     EXIT.
033800
033900 302-BUILD-CURR-HEADER.
034000     MOVE 1 TO WS-LINE-POS.
034100     MOVE SPACES TO WS-LINE.
034200     PERFORM 304-BUILD-ONE-CURR-HDR-COL THRU 304-EXIT
034300             VARYING WS-SUB2 FROM 1 BY 1
034400             UNTIL WS-SUB2 > RSTR-COLUMN-COUNT OF RSTOUTC-TABLE.
034500 302-EXIT.
034600     EXIT.
034700
034800 304-BUILD-ONE-CURR-HDR-COL.
034900     MOVE RSTR-COLUMN-NAME(WS-SUB2) OF RSTOUTC-TABLE TO WS-ESC-IN.
035000     PERFORM 864-ESCAPE-AND-APPEND THRU 864-EXIT.
035100     IF WS-SUB2 < RSTR-COLUMN-COUNT OF RSTOUTC-TABLE
035200        STRING "," DELIMITED BY SIZE
035300               INTO WS-LINE WITH POINTER WS-LINE-POS.
035400 304-EXIT.
035500     EXIT.
035600
035700 306-WRITE-ONE-ADDED-ROW.
035800     READ RSTADD
035900         AT END
036000            MOVE "RSTADD SHORT OF RSTCTL-ADDED-COUNT" TO
036100                 ABEND-REASON
036200            GO TO 1000-ABEND-RTN
036300     END-READ.
036400     PERFORM 307-ADVANCE-CURR-PTR THRU 307-EXIT
036500             UNTIL RSTR-ROW-KEY(RSTR-KEY-INDEX(WS-CURR-PTR)
036600                    OF RSTOUTC-TABLE)
036700                OF RSTOUTC-TABLE = RSTADD-REC.
036800     MOVE RSTR-KEY-INDEX(WS-CURR-PTR) OF RSTOUTC-TABLE
036900          TO WS-ORIG-IDX.
037000     PERFORM 308-BUILD-CURR-ROW-LINE THRU 308-EXIT.
037100     PERFORM 892-EMIT-EXPADD-LINE THRU 892-EXIT.
037200 306-EXIT.
037300     EXIT.
037400
037500 307-ADVANCE-CURR-PTR.
037600     ADD 1 TO WS-CURR-PTR.
037700 307-EXIT.
037800     EXIT.
037900
038000 308-BUILD-CURR-ROW-LINE.
038100     MOVE 1 TO WS-LINE-POS.
038200     MOVE SPACES TO WS-LINE.
038300     PERFORM 309-BUILD-ONE-CURR-COL THRU 309-EXIT
038400             VARYING WS-SUB2 FROM 1 BY 1
038500             UNTIL WS-SUB2 > RSTR-COLUMN-COUNT OF RSTOUTC-TABLE.
038600 308-EXIT.
038700     EXIT.
038800
038900 309-BUILD-ONE-CURR-COL.
039000     MOVE RSTR-ROW-VALUE(WS-ORIG-IDX, WS-SUB2) OF RSTOUTC-TABLE
039100          TO WS-ESC-IN.
039200     PERFORM 864-ESCAPE-AND-APPEND THRU 864-EXIT.
039300     IF WS-SUB2 < RSTR-COLUMN-COUNT OF RSTOUTC-TABLE
039400        STRING "," DELIMITED BY SIZE
039500               INTO WS-LINE WITH POINTER WS-LINE-POS.
039600 309-EXIT.
039700     EXIT.
039800
039900****** REMOVED.CSV - PREVIOUS-SIDE HEADER, ONE ROW PER REMOVED
040000****** KEY, MIRRORS 300-WRITE-ADDED-CSV AGAINST RSTOUTP-TABLE.
040100 310-WRITE-REMOVED-CSV.
040200     MOVE "310-WRITE-REMOVED-CSV" TO PARA-NAME.
040300     OPEN OUTPUT EXPREM.
040400     PERFORM 312-BUILD-PREV-HEADER THRU 312-EXIT.
040500     PERFORM 893-EMIT-EXPREM-LINE THRU 893-EXIT.
040600     MOVE 1 TO WS-PREV-PTR.
040700     PERFORM 316-WRITE-ONE-REMOVED-ROW THRU 316-EXIT
040800             VARYING WS-SUB1 FROM 1 BY 1
040900             UNTIL WS-SUB1 > RSTCTL-REMOVED-COUNT.
041000     CLOSE EXPREM.
041100 310-EXIT.
041200     EXIT.
041300
041400 312-BUILD-PREV-HEADER.
041500     MOVE 1 TO WS-LINE-POS.
041600     MOVE SPACES TO WS-LINE.
041700     PERFORM 314-BUILD-ONE-PREV-HDR-COL THRU 314-EXIT
041800             VARYING WS-SUB2 FROM 1 BY 1
041900             UNTIL WS-SUB2 > RSTR-COLUMN-COUNT OF RSTOUTP-TABLE.
042000 312-EXIT.
042100     EXIT.
042200
042300 314-BUILD-ONE-PREV-HDR-COL.
042400     MOVE RSTR-COLUMN-NAME(WS-SUB2) OF RSTOUTP-TABLE TO WS-ESC-IN.
042500     PERFORM 864-ESCAPE-AND-APPEND THRU 864-EXIT.
042600     IF WS-SUB2 < RSTR-COLUMN-COUNT OF RSTOUTP-TABLE
042700        STRING "," DELIMITED BY SIZE
042800               INTO WS-LINE WITH POINTER WS-LINE-POS.
042900 314-EXIT.
043000     EXIT.
043100
043200 316-WRITE-ONE-REMOVED-ROW.
043300     READ RSTREM
043400         AT END
043500            MOVE "RSTREM SHORT OF RSTCTL-REMOVED-COUNT" TO
043600                 ABEND-REASON
043700            GO TO 1000-ABEND-RTN
043800     END-READ.
043900     PERFORM 317-ADVANCE-PREV-PTR THRU 317-EXIT
044000             UNTIL RSTR-ROW-KEY(RSTR-KEY-INDEX(WS-PREV-PTR)
044100                    OF RSTOUTP-TABLE)
044200                OF RSTOUTP-TABLE = RSTREM-REC.
044300     MOVE RSTR-KEY-INDEX(WS-PREV-PTR) OF RSTOUTP-TABLE
044400          TO WS-ORIG-IDX.
044500     PERFORM 318-BUILD-PREV-ROW-LINE THRU 318-EXIT.
044600     PERFORM 893-EMIT-EXPREM-LINE THRU 893-EXIT.
044700 316-EXIT.
044800     EXIT.
044900
045000 317-ADVANCE-PREV-PTR.
045100     ADD 1 TO WS-PREV-PTR.
045200 317-EXIT.
045300     EXIT.
045400
045500 318-BUILD-PREV-ROW-LINE.
045600     MOVE 1 TO WS-LINE-POS.
045700     MOVE SPACES TO WS-LINE.
045800     PERFORM 319-BUILD-ONE-PREV-COL THRU 319-EXIT
045900             VARYING WS-SUB2 FROM 1 BY 1
046000             UNTIL WS-SUB2 > RSTR-COLUMN-COUNT OF RSTOUTP-TABLE.
046100 318-EXIT.
046200     EXIT.
046300
046400 319-BUILD-ONE-PREV-COL.
046500     MOVE RSTR-ROW-VALUE(WS-ORIG-IDX, WS-SUB2) OF RSTOUTP-TABLE
046600          TO WS-ESC-IN.
046700     PERFORM 864-ESCAPE-AND-APPEND THRU 864-EXIT.
046800     IF WS-SUB2 < RSTR-COLUMN-COUNT OF RSTOUTP-TABLE
046900        STRING "," DELIMITED BY SIZE
047000               INTO WS-LINE WITH POINTER WS-LINE-POS.
047100 319-EXIT.
047200     EXIT.
047300
047400****** UNCHANGED.CSV - SAME SHAPE AS ADDED.CSV (CURRENT-SIDE
047500****** HEADER AND VALUES) BUT WALKED AGAINST THE UNCHANGED KEY
047600****** FILE - ONLY WRITTEN WHEN THE CONTROL CARD ASKS FOR IT.
047700 330-WRITE-UNCHANGED-CSV.
047800     MOVE "330-WRITE-UNCHANGED-CSV" TO PARA-NAME.
047900     OPEN OUTPUT EXPUNCH.
048000     PERFORM 302-BUILD-CURR-HEADER THRU 302-EXIT.
048100     PERFORM 895-EMIT-EXPUNCH-LINE THRU 895-EXIT.
048200     MOVE 1 TO WS-CURR-PTR.
048300     PERFORM 332-WRITE-ONE-UNCHANGED-ROW THRU 332-EXIT
048400             VARYING WS-SUB1 FROM 1 BY 1
048500             UNTIL WS-SUB1 > RSTCTL-UNCHANGED-COUNT.
048600     CLOSE EXPUNCH.
048700 330-EXIT.
048800     EXIT.
048900
049000 332-WRITE-ONE-UNCHANGED-ROW.
049100     READ RSTUNCH
049200         AT END
049300            MOVE "RSTUNCH SHORT OF RSTCTL-UNCHANGED-COUNT" TO
049400                 ABEND-REASON
049500            GO TO 1000-ABEND-RTN
049600     END-READ.
049700     PERFORM 307-ADVANCE-CURR-PTR THRU 307-EXIT
049800             UNTIL RSTR-ROW-KEY(RSTR-KEY-INDEX(WS-CURR-PTR)
049900                    OF RSTOUTC-TABLE)
050000                OF RSTOUTC-TABLE = RSTUNCH-REC.
050100     MOVE RSTR-KEY-INDEX(WS-CURR-PTR) OF RSTOUTC-TABLE
050200          TO WS-ORIG-IDX.
050300     PERFORM 308-BUILD-CURR-ROW-LINE THRU 308-EXIT.
050400     PERFORM 895-EMIT-EXPUNCH-LINE THRU 895-EXIT.
050500 332-EXIT.
050600     EXIT.
050700
050800****** GENERIC CSV-FIELD ESCAPER - CALLER MOVES THE RAW VALUE TO
050900****** WS-ESC-IN (SPACE-PADDED) BEFORE THE PERFORM; THE ESCAPED
051000****** FORM IS APPENDED TO WS-LINE AT WS-LINE-POS.
051100 864-ESCAPE-AND-APPEND.
051200     PERFORM 862-FIND-ESC-LEN THRU 862-EXIT.
051300     CALL "CSVESC" USING WS-CSVESC-REC.
051400     STRING WS-ESC-OUT(1 : WS-ESC-OUT-LEN) DELIMITED BY SIZE
051500            INTO WS-LINE WITH POINTER WS-LINE-POS.
051600 864-EXIT.
051700     EXIT.
051800
051900 862-FIND-ESC-LEN.
052000     MOVE 80 TO WS-ESC-SCAN-POS.
052100     MOVE ZERO TO WS-ESC-IN-LEN.
052200     PERFORM 863-SCAN-ESC-LEN THRU 863-EXIT
052300             UNTIL WS-ESC-SCAN-POS = ZERO
052400                OR WS-ESC-IN-LEN NOT = ZERO.
052500     IF WS-ESC-IN-LEN = ZERO
052600        MOVE 1 TO WS-ESC-IN-LEN.
052700 862-EXIT.
052800     EXIT.
052900
053000 863-SCAN-ESC-LEN.
053100     IF WS-ESC-IN-CHARS(WS-ESC-SCAN-POS) NOT = SPACE
053200        MOVE WS-ESC-SCAN-POS TO WS-ESC-IN-LEN
053300     ELSE
053400        SUBTRACT 1 FROM WS-ESC-SCAN-POS
053500     END-IF.
053600 863-EXIT.
053700     EXIT.
053800
053900 800-OPEN-FILES.
054000     MOVE "800-OPEN-FILES" TO PARA-NAME.
054100     OPEN INPUT RSTCTL, RSTOUTP, RSTOUTC, RSTADD, RSTREM, RSTUNCH.
054200 800-EXIT.
054300     EXIT.
054400
054500 850-CLOSE-FILES.
054600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
054700     CLOSE RSTCTL, RSTOUTP, RSTOUTC, RSTADD, RSTREM, RSTUNCH.
054800 850-EXIT.
054900     EXIT.
055000
055100 892-EMIT-EXPADD-LINE.
055200     PERFORM 894-FIND-LINE-LEN THRU 894-EXIT.
055300     MOVE SPACES TO EXPADD-REC.
055400     MOVE WS-LINE(1 : WS-EXP-LEN) TO EXPADD-REC(1 : WS-EXP-LEN).
055500     WRITE EXPADD-REC.
055600     MOVE SPACES TO WS-LINE.
055700 892-EXIT.
055800     EXIT.
055900
056000 894-FIND-LINE-LEN.
056100     MOVE 1000 TO WS-LINE-POS.
056200     MOVE ZERO TO WS-EXP-LEN.
056300     PERFORM 896-SCAN-LINE-LEN THRU 896-EXIT
056400             UNTIL WS-LINE-POS = ZERO OR WS-EXP-LEN NOT = ZERO.
056500     IF WS-EXP-LEN = ZERO
056600        MOVE 1 TO WS-EXP-LEN.
056700 894-EXIT.
056800     EXIT.
056900
057000 896-SCAN-LINE-LEN.
057100     IF WS-LINE-CHARS(WS-LINE-POS) NOT = SPACE
057200        MOVE WS-LINE-POS TO WS-EXP-LEN
057300     ELSE
057400        SUBTRACT 1 FROM WS-LINE-POS
057500     END-IF.
057600 896-EXIT.
057700     EXIT.
057800
057900 893-EMIT-EXPREM-LINE.
058000     PERFORM 894-FIND-LINE-LEN THRU 894-EXIT.
058100     MOVE SPACES TO EXPREM-REC.
058200     MOVE WS-LINE(1 : WS-EXP-LEN) TO EXPREM-REC(1 : WS-EXP-LEN).
058300     WRITE EXPREM-REC.
058400     MOVE SPACES TO WS-LINE.
058500 893-EXIT.
058600     EXIT.
058700
058800 895-EMIT-EXPUNCH-LINE.
058900     PERFORM 894-FIND-LINE-LEN THRU 894-EXIT.
059000     MOVE SPACES TO EXPUNCH-REC.
059100     MOVE WS-LINE(1 : WS-EXP-LEN) TO EXPUNCH-REC(1 : WS-EXP-LEN).
059200     WRITE EXPUNCH-REC.
059300     MOVE SPACES TO WS-LINE.
059400 895-EXIT.
059500     EXIT.
059600
059700 999-CLEANUP.
059800     MOVE "999-CLEANUP" TO PARA-NAME.
059900     IF RSTP-EXPORT-YES
060000        PERFORM 850-CLOSE-FILES THRU 850-EXIT.
060100     CLOSE PARMIN, SYSOUT.
060200     DISPLAY "******** NORMAL END OF JOB RSTEXPRT ********".
060300 999-EXIT.
060400     EXIT.
060500
060600 1000-ABEND-RTN.
060700     WRITE SYSOUT-REC FROM ABEND-REC.
060800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
060900     DISPLAY "*** ABNORMAL END - RSTEXPRT ***" UPON CONSOLE.
061000     DIVIDE ZERO-VAL INTO ONE-VAL.

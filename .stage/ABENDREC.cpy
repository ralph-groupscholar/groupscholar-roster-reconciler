      ******************************************************************
      *    COPYBOOK    ABENDREC                                       *
      *    FORMAT OF THE ABEND/DIAGNOSTIC LINE WRITTEN TO SYSOUT BY   *
      *    EVERY ROSTER-RECONCILER JOB STEP JUST BEFORE THE FORCED    *
      *    0C7 ABEND.  COPIED INTO EVERY RSTxxxx PROGRAM.             *
      *                                                                *
      *    HISTORY                                                    *
      *    03/11/94  JS   ORIGINAL (LIFTED FROM THE DALYEDIT JOB SET) *
      *    09/22/98  RFT  WIDENED EXPECTED/ACTUAL FOR Y2K DATE VALUES *
      ******************************************************************
       01  ABEND-REC.
           05  ABEND-REASON              PIC X(60).
           05  EXPECTED-VAL              PIC X(20).
           05  EXPECTED-VAL-NUM REDEFINES EXPECTED-VAL
                                         PIC -9(9).
           05  ACTUAL-VAL                PIC X(20).
           05  ACTUAL-VAL-NUM REDEFINES ACTUAL-VAL
                                         PIC -9(9).
           05  FILLER                    PIC X(30).

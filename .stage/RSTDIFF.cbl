       IDENTIFICATION DIVISION.
       PROGRAM-ID.  RSTDIFF.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 04/05/94.
       DATE-COMPILED. 04/05/94.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM READS THE TWO RSTOUT WORK FILES RSTREAD
      *          BUILT (ONE FOR THE PREVIOUS ROSTER, ONE FOR THE
      *          CURRENT ROSTER - BOTH ALREADY KEY-SORTED ASCENDING)
      *          AND MATCH-MERGES THEM ON THE NORMALIZED KEY, THE SAME
      *          LOW-KEY-WINS TECHNIQUE DALYUPDT USED TO SYNCHRONIZE
      *          THE DAILY CHARGE EXTRACT AGAINST PATMSTR.
      *
      *          A KEY ONLY ON THE CURRENT SIDE IS ADDED.  A KEY ONLY
      *          ON THE PREVIOUS SIDE IS REMOVED.  A KEY ON BOTH SIDES
      *          IS COMPARED FIELD BY FIELD OVER THE COMPARABLE-FIELD
      *          LIST (COLUMNS COMMON TO BOTH HEADERS, LESS THE
      *          CONFIGURED IGNORE LIST) AND COMES OUT EITHER
      *          UNCHANGED OR AS AN UPDATE WITH ONE CHANGE DETAIL PER
      *          FIELD THAT DIFFERED.
      *
      *          INPUT  FILE  - RSTOUTP (PREVIOUS ROSTER, ONE RECORD)
      *          INPUT  FILE  - RSTOUTC (CURRENT ROSTER, ONE RECORD)
      *          INPUT  FILE  - PARMIN  (SYSIN CONTROL CARD, RSTPARM)
      *          OUTPUT FILE  - RSTCTL  (CONTROL/SUMMARY RECORD)
      *          OUTPUT FILE  - RSTADD  (ADDED KEYS, ASCENDING)
      *          OUTPUT FILE  - RSTREM  (REMOVED KEYS, ASCENDING)
      *          OUTPUT FILE  - RSTUPD  (CHANGE DETAIL, KEY/FIELD ORDER)
      *          OUTPUT FILE  - RSTUNCH (UNCHANGED KEYS)
      *          DUMP   FILE  - SYSOUT
      *
      *    CHANGE LOG
      *    ----------
      *    04/05/94  JS   ORIGINAL
      *    08/19/94  JS   UNCHANGED-KEYS LIST ADDED - EXPORT WRITER
      *                   NEEDED IT FOR THE "INCLUDE UNCHANGED" OPTION.
      *    02/27/95  MPR  VALUE-NORMALIZE APPLIED TO THE COMPARISON
      *                   ONLY, RAW BEFORE/AFTER STILL GO ON THE
      *                   CHANGE RECORD - REGISTRAR COMPLAINED A
      *                   TRAILING-SPACE-ONLY DIFFERENCE WAS BEING
      *                   REPORTED AS A REAL NAME CHANGE.
      *    11/14/97  RFT  ADDED-COLUMNS/REMOVED-COLUMNS/UNKNOWN-IGNORED
      *                   BUILT HERE INSTEAD OF IN RSTRPTT (REQ 3390) -
      *                   BOTH REPORT FORMATTERS NEEDED THE SAME LISTS.
      *    02/09/99  RFT  Y2K - RUN-DATE NOW BUILT AS A FULL 4-DIGIT
      *                   YEAR USING THE STANDARD WINDOW (YY < 50 IS
      *                   20XX, ELSE 19XX) SINCE ACCEPT FROM DATE STILL
      *                   ONLY HANDS BACK A 2-DIGIT YEAR.  SEE
      *                   905-BUILD-CENTURY-DATE BELOW.
      *    06/30/03  DMK  DUPLICATE-KEY-VALUE AND INVALID-ROW-LINE
      *                   LISTS NOW CARRIED THROUGH TO RSTCTL FOR BOTH
      *                   SIDES (REQ 4471) - PREVIOUSLY ONLY THE COUNTS
      *                   MADE IT ONTO THE CONTROL RECORD.
      *    08/12/03  DMK  258-BUILD-UNKNOWN-IGNORED AND 270-CHECK-
      *                   IGNORED WALKED RSTCTL-IGNORED-FIELD OFF THE
      *                   END OF ITS OCCURS 12 TABLE WHEN THE --IGNORE-
      *                   LIST CONTROL CARD NAMED MORE THAN 12 FIELDS -
      *                   THE STORE INTO THE TABLE WAS ALREADY GUARDED
      *                   BUT RSTCTL-IGNORED-COUNT ITSELF WAS LEFT AT
      *                   ITS TRUE (UNCAPPED) VALUE AND BOTH LOOKUP
      *                   PARAGRAPHS SUBSCRIPTED OFF IT DIRECTLY.  ADDED
      *                   WS-IGNORE-LOOP-MAX, CAPPED THE SAME WAY THE
      *                   200-ENTRY DUPLICATE/INVALID-ROW LISTS ALREADY
      *                   ARE (REQ 4503, REPORTED BY OPERATIONS).
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           UPSI-0 ON STATUS IS RSTDIFF-DEBUG-ON
                  OFF STATUS IS RSTDIFF-DEBUG-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT PARMIN
           ASSIGN TO UT-S-PARMIN
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT RSTOUTP
           ASSIGN TO UT-S-RSTOUTP
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT RSTOUTC
           ASSIGN TO UT-S-RSTOUTC
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT RSTCTL
           ASSIGN TO UT-S-RSTCTL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT RSTADD
           ASSIGN TO UT-S-RSTADD
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT RSTREM
           ASSIGN TO UT-S-RSTREM
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT RSTUPD
           ASSIGN TO UT-S-RSTUPD
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT RSTUNCH
           ASSIGN TO UT-S-RSTUNCH
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC.
           05  SYSOUT-TEXT               PIC X(129).
           05  FILLER                    PIC X(1).

       FD  PARMIN
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTPARM-CARD.
           COPY RSTPARM.

      ****** THE PREVIOUS ROSTER, AS BUILT BY RSTREAD.
       FD  RSTOUTP
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTOUTP-TABLE.
           COPY RSTROW REPLACING ==RSTROW-TABLE== BY ==RSTOUTP-TABLE==.

      ****** THE CURRENT ROSTER, AS BUILT BY RSTREAD.
       FD  RSTOUTC
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTOUTC-TABLE.
           COPY RSTROW REPLACING ==RSTROW-TABLE== BY ==RSTOUTC-TABLE==.

      ****** THE DIFF CONTROL/SUMMARY RECORD - READ BY BOTH REPORT
      ****** FORMATTERS AND BOTH EXPORT WRITERS.
       FD  RSTCTL
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTCTL-RECORD.
           COPY RSTCTL.

       FD  RSTADD
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTADD-REC.
       01  RSTADD-REC.
           05  RSTADD-KEY                PIC X(50).
           05  FILLER                    PIC X(10).

       FD  RSTREM
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTREM-REC.
       01  RSTREM-REC.
           05  RSTREM-KEY                PIC X(50).
           05  FILLER                    PIC X(10).

       FD  RSTUPD
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTCHG-RECORD.
           COPY RSTCHG.

       FD  RSTUNCH
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTUNCH-REC.
       01  RSTUNCH-REC.
           05  RSTUNCH-KEY               PIC X(50).
           05  FILLER                    PIC X(10).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  OFCODE                    PIC X(2).
               88  CODE-WRITE                VALUE SPACES.
           05  FILLER                    PIC X(2).

       77  PARA-NAME                     PIC X(30).
       77  ZERO-VAL                      PIC 9 VALUE 0.
       77  ONE-VAL                       PIC 9 VALUE 1.

       01  WS-DATE                       PIC 9(6).
       01  WS-DATE-R REDEFINES WS-DATE.
           05  WS-DATE-YY                PIC 9(2).
           05  WS-DATE-MM                PIC 9(2).
           05  WS-DATE-DD                PIC 9(2).
       01  WS-TIME                       PIC 9(6).
       01  WS-CENTURY                    PIC 9(2) COMP.

       01  WS-RUN-TIMESTAMP.
           05  WS-RUN-TS-DATE            PIC 9(6).
           05  WS-RUN-TS-TIME            PIC 9(6).
       01  WS-RUN-TIMESTAMP-X REDEFINES WS-RUN-TIMESTAMP
                                         PIC X(12).

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  WS-PREV-IDX               PIC 9(4) COMP.
           05  WS-CURR-IDX               PIC 9(4) COMP.
           05  WS-PREV-COL-IDX           PIC 9(4) COMP.
           05  WS-CURR-COL-IDX           PIC 9(4) COMP.
           05  WS-SUB1                   PIC 9(4) COMP.
           05  WS-SUB2                   PIC 9(4) COMP.
           05  WS-SUB3                   PIC 9(4) COMP.
           05  WS-SEG-END                PIC 9(4) COMP.
           05  WS-SEG-LEN                PIC 9(4) COMP.
           05  WS-IGNORE-LEN             PIC 9(4) COMP.
           05  WS-IGNORE-LOOP-MAX        PIC 9(4) COMP.
           05  FILLER                    PIC X(2).

       01  WS-IGNORE-RAW                 PIC X(200).
       01  WS-IGNORE-RAW-CHARS REDEFINES WS-IGNORE-RAW
                                         OCCURS 200 TIMES
                                         PIC X(1).

       01  WS-LOOKUP-NAME                PIC X(30).

       01  WS-SWITCHES.
           05  WS-ANY-CHANGE-SW          PIC X(1) VALUE "N".
               88  ANY-CHANGE-FOUND          VALUE "Y".
           05  WS-IGNORED-MATCH-SW       PIC X(1) VALUE "N".
               88  IGNORED-MATCH             VALUE "Y".
           05  FILLER                    PIC X(2).

       01  WS-NORM-REC.
           05  WS-NORM-MODE              PIC X(1).
           05  WS-NORM-CODE              PIC X(1).
           05  WS-NORM-IN                PIC X(80).
           05  WS-NORM-IN-LEN            PIC 9(4) COMP.
           05  WS-NORM-OUT               PIC X(80).
           05  WS-NORM-OUT-LEN           PIC 9(4) COMP.
           05  WS-NORM-RETURN-CODE       PIC 9(2) COMP.
           05  FILLER                    PIC X(2).

       01  WS-BEFORE-VAL                 PIC X(80).
       01  WS-AFTER-VAL                  PIC X(80).
       01  WS-BEFORE-NORM                PIC X(80).
       01  WS-AFTER-NORM                 PIC X(80).

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           MOVE 1 TO WS-PREV-IDX.
           MOVE 1 TO WS-CURR-IDX.
           PERFORM 200-MERGE-STEP THRU 200-EXIT
                   UNTIL WS-PREV-IDX > RSTR-ROW-COUNT OF RSTOUTP-TABLE
                     AND WS-CURR-IDX > RSTR-ROW-COUNT OF RSTOUTC-TABLE.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB RSTDIFF ********".
           ACCEPT WS-DATE FROM DATE.
           ACCEPT WS-TIME FROM TIME.
           MOVE WS-DATE TO WS-RUN-TS-DATE.
           MOVE WS-TIME TO WS-RUN-TS-TIME.
           IF RSTDIFF-DEBUG-ON
              DISPLAY "RSTDIFF - RUN STAMP " WS-RUN-TIMESTAMP-X.
           INITIALIZE RSTCTL-RECORD.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 810-READ-PARM THRU 810-EXIT.
           PERFORM 820-VALIDATE-PARM THRU 820-EXIT.
           PERFORM 830-READ-ROSTERS THRU 830-EXIT.
           MOVE RSTR-ROW-COUNT OF RSTOUTP-TABLE
                                        TO RSTCTL-TOTAL-PREVIOUS.
           MOVE RSTR-ROW-COUNT OF RSTOUTC-TABLE
                                        TO RSTCTL-TOTAL-CURRENT.
           MOVE RSTR-DUPLICATE-COUNT OF RSTOUTP-TABLE
                                        TO RSTCTL-DUP-COUNT-PREV.
           MOVE RSTR-DUPLICATE-COUNT OF RSTOUTC-TABLE
                                        TO RSTCTL-DUP-COUNT-CURR.
           MOVE RSTR-INVALID-COUNT OF RSTOUTP-TABLE
                                        TO RSTCTL-INVALID-COUNT-PREV.
           MOVE RSTR-INVALID-COUNT OF RSTOUTC-TABLE
                                        TO RSTCTL-INVALID-COUNT-CURR.
           PERFORM 840-COPY-DUP-AND-INVALID THRU 840-EXIT.
           PERFORM 250-DIFF-HEADERS THRU 250-EXIT.
       000-EXIT.
           EXIT.

       200-MERGE-STEP.
           MOVE "200-MERGE-STEP" TO PARA-NAME.
           IF WS-PREV-IDX > RSTR-ROW-COUNT OF RSTOUTP-TABLE
              PERFORM 220-EMIT-ADDED THRU 220-EXIT
              ADD 1 TO WS-CURR-IDX
           ELSE
              IF WS-CURR-IDX > RSTR-ROW-COUNT OF RSTOUTC-TABLE
                 PERFORM 210-EMIT-REMOVED THRU 210-EXIT
                 ADD 1 TO WS-PREV-IDX
              ELSE
                 IF RSTR-ROW-KEY(WS-PREV-IDX) OF RSTOUTP-TABLE <
                    RSTR-ROW-KEY(WS-CURR-IDX) OF RSTOUTC-TABLE
                    PERFORM 210-EMIT-REMOVED THRU 210-EXIT
                    ADD 1 TO WS-PREV-IDX
                 ELSE
                    IF RSTR-ROW-KEY(WS-PREV-IDX) OF RSTOUTP-TABLE >
                       RSTR-ROW-KEY(WS-CURR-IDX) OF RSTOUTC-TABLE
                       PERFORM 220-EMIT-ADDED THRU 220-EXIT
                       ADD 1 TO WS-CURR-IDX
                    ELSE
                       PERFORM 400-COMPARE-SHARED-KEY THRU 400-EXIT
                       ADD 1 TO WS-PREV-IDX
                       ADD 1 TO WS-CURR-IDX
                    END-IF
                 END-IF
              END-IF
           END-IF.
       200-EXIT.
           EXIT.

       210-EMIT-REMOVED.
           MOVE RSTR-ROW-KEY(WS-PREV-IDX) OF RSTOUTP-TABLE
                                        TO RSTREM-REC.
           WRITE RSTREM-REC.
           ADD 1 TO RSTCTL-REMOVED-COUNT.
       210-EXIT.
           EXIT.

       220-EMIT-ADDED.
           MOVE RSTR-ROW-KEY(WS-CURR-IDX) OF RSTOUTC-TABLE
                                        TO RSTADD-REC.
           WRITE RSTADD-REC.
           ADD 1 TO RSTCTL-ADDED-COUNT.
       220-EXIT.
           EXIT.

       400-COMPARE-SHARED-KEY.
           MOVE "N" TO WS-ANY-CHANGE-SW.
           MOVE 1 TO WS-SUB1.
           PERFORM 420-COMPARE-ONE-FIELD THRU 420-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > RSTCTL-COMPARABLE-COUNT.
           IF ANY-CHANGE-FOUND
              ADD 1 TO RSTCTL-UPDATED-COUNT
           ELSE
              ADD 1 TO RSTCTL-UNCHANGED-COUNT
              MOVE RSTR-ROW-KEY(WS-PREV-IDX) OF RSTOUTP-TABLE
                          TO RSTUNCH-REC
              WRITE RSTUNCH-REC
           END-IF.
       400-EXIT.
           EXIT.

       420-COMPARE-ONE-FIELD.
           MOVE RSTCTL-COMPARABLE-FIELD(WS-SUB1) TO WS-LOOKUP-NAME.
           PERFORM 430-FIND-PREV-COL THRU 430-EXIT.
           PERFORM 440-FIND-CURR-COL THRU 440-EXIT.
           MOVE SPACES TO WS-BEFORE-VAL.
           MOVE SPACES TO WS-AFTER-VAL.
           IF WS-PREV-COL-IDX NOT = ZERO
              MOVE RSTR-ROW-VALUE(WS-PREV-IDX, WS-PREV-COL-IDX)
                          OF RSTOUTP-TABLE TO WS-BEFORE-VAL.
           IF WS-CURR-COL-IDX NOT = ZERO
              MOVE RSTR-ROW-VALUE(WS-CURR-IDX, WS-CURR-COL-IDX)
                          OF RSTOUTC-TABLE TO WS-AFTER-VAL.

           MOVE "V" TO WS-NORM-MODE.
           MOVE RSTP-VALUE-NORMALIZE TO WS-NORM-CODE.
           MOVE SPACES TO WS-NORM-IN.
           MOVE WS-BEFORE-VAL TO WS-NORM-IN.
           MOVE 80 TO WS-NORM-IN-LEN.
           CALL "NORMFLD" USING WS-NORM-REC.
           MOVE WS-NORM-OUT TO WS-BEFORE-NORM.

           MOVE "V" TO WS-NORM-MODE.
           MOVE RSTP-VALUE-NORMALIZE TO WS-NORM-CODE.
           MOVE SPACES TO WS-NORM-IN.
           MOVE WS-AFTER-VAL TO WS-NORM-IN.
           MOVE 80 TO WS-NORM-IN-LEN.
           CALL "NORMFLD" USING WS-NORM-REC.
           MOVE WS-NORM-OUT TO WS-AFTER-NORM.

           IF WS-BEFORE-NORM NOT = WS-AFTER-NORM
              MOVE "Y" TO WS-ANY-CHANGE-SW
              MOVE RSTR-ROW-KEY(WS-PREV-IDX) OF RSTOUTP-TABLE
                          TO RSTCHG-KEY
              MOVE WS-LOOKUP-NAME TO RSTCHG-FIELD
              MOVE WS-BEFORE-VAL TO RSTCHG-BEFORE
              MOVE WS-AFTER-VAL TO RSTCHG-AFTER
              WRITE RSTCHG-RECORD
              ADD 1 TO RSTCTL-FIELD-CHG-COUNT(WS-SUB1)
           END-IF.
       420-EXIT.
           EXIT.

       430-FIND-PREV-COL.
           MOVE ZERO TO WS-PREV-COL-IDX.
           MOVE 1 TO WS-SUB3.
       432-SEARCH-PREV.
           IF RSTR-COLUMN-NAME(WS-SUB3) OF RSTOUTP-TABLE
                                        = WS-LOOKUP-NAME
              MOVE WS-SUB3 TO WS-PREV-COL-IDX
           ELSE
              ADD 1 TO WS-SUB3
           END-IF.
       432-EXIT.
           EXIT.
           PERFORM 432-SEARCH-PREV THRU 432-EXIT
                   UNTIL WS-SUB3 > RSTR-COLUMN-COUNT OF RSTOUTP-TABLE
                      OR WS-PREV-COL-IDX NOT = ZERO.
       430-EXIT.
           EXIT.

       440-FIND-CURR-COL.
           MOVE ZERO TO WS-CURR-COL-IDX.
           MOVE 1 TO WS-SUB3.
       442-SEARCH-CURR.
           IF RSTR-COLUMN-NAME(WS-SUB3) OF RSTOUTC-TABLE
                                        = WS-LOOKUP-NAME
              MOVE WS-SUB3 TO WS-CURR-COL-IDX
           ELSE
              ADD 1 TO WS-SUB3
           END-IF.
       442-EXIT.
           EXIT.
           PERFORM 442-SEARCH-CURR THRU 442-EXIT
                   UNTIL WS-SUB3 > RSTR-COLUMN-COUNT OF RSTOUTC-TABLE
                      OR WS-CURR-COL-IDX NOT = ZERO.
       440-EXIT.
           EXIT.

       250-DIFF-HEADERS.
           MOVE "250-DIFF-HEADERS" TO PARA-NAME.
           PERFORM 252-PARSE-IGNORE-LIST THRU 252-EXIT.
           PERFORM 254-BUILD-COMPARABLE-AND-REMOVED THRU 254-EXIT.
           PERFORM 256-BUILD-ADDED-COLUMNS THRU 256-EXIT.
           PERFORM 258-BUILD-UNKNOWN-IGNORED THRU 258-EXIT.
       250-EXIT.
           EXIT.

       252-PARSE-IGNORE-LIST.
           MOVE RSTP-IGNORE-LIST TO WS-IGNORE-RAW.
           MOVE ZERO TO RSTCTL-IGNORED-COUNT.
           MOVE ZERO TO WS-IGNORE-LEN.
           MOVE 200 TO WS-SUB2.
           PERFORM 253-FIND-IGNORE-LEN THRU 253-EXIT
                   UNTIL WS-SUB2 = ZERO OR WS-IGNORE-LEN NOT = ZERO.
           IF WS-IGNORE-LEN = ZERO
              GO TO 252-EXIT.
           MOVE 1 TO WS-SUB1.
           MOVE 1 TO WS-SUB2.
           PERFORM 255-SCAN-IGNORE-CHAR THRU 255-EXIT
                   UNTIL WS-SUB2 > WS-IGNORE-LEN.
           MOVE WS-IGNORE-LEN TO WS-SEG-END.
           PERFORM 257-STORE-IGNORE-SEGMENT THRU 257-EXIT.
       252-EXIT.
           EXIT.

       253-FIND-IGNORE-LEN.
           IF WS-IGNORE-RAW-CHARS(WS-SUB2) NOT = SPACE
              MOVE WS-SUB2 TO WS-IGNORE-LEN
           ELSE
              SUBTRACT 1 FROM WS-SUB2
           END-IF.
       253-EXIT.
           EXIT.

       255-SCAN-IGNORE-CHAR.
           IF WS-IGNORE-RAW-CHARS(WS-SUB2) = ","
              COMPUTE WS-SEG-END = WS-SUB2 - 1
              PERFORM 257-STORE-IGNORE-SEGMENT THRU 257-EXIT
              COMPUTE WS-SUB1 = WS-SUB2 + 1
           END-IF.
           ADD 1 TO WS-SUB2.
       255-EXIT.
           EXIT.

       257-STORE-IGNORE-SEGMENT.
           IF WS-SEG-END < WS-SUB1
              GO TO 257-EXIT.
           COMPUTE WS-SEG-LEN = WS-SEG-END - WS-SUB1 + 1.
           MOVE SPACES TO WS-NORM-IN.
           MOVE WS-IGNORE-RAW(WS-SUB1 : WS-SEG-LEN)
                       TO WS-NORM-IN(1 : WS-SEG-LEN).
           MOVE "V" TO WS-NORM-MODE.
           MOVE "T" TO WS-NORM-CODE.
           MOVE WS-SEG-LEN TO WS-NORM-IN-LEN.
           CALL "NORMFLD" USING WS-NORM-REC.
           IF WS-NORM-OUT-LEN NOT = ZERO
              ADD 1 TO RSTCTL-IGNORED-COUNT
              IF RSTCTL-IGNORED-COUNT NOT > 12
                 MOVE WS-NORM-OUT(1 : 30)
                       TO RSTCTL-IGNORED-FIELD
                          (RSTCTL-IGNORED-COUNT)
              END-IF
           END-IF.
       257-EXIT.
           EXIT.

       254-BUILD-COMPARABLE-AND-REMOVED.
           MOVE ZERO TO RSTCTL-COMPARABLE-COUNT.
           MOVE ZERO TO RSTCTL-REMOVED-COL-COUNT.
           MOVE 1 TO WS-SUB1.
           PERFORM 260-PROCESS-PREV-COLUMN THRU 260-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > RSTR-COLUMN-COUNT OF RSTOUTP-TABLE.
       254-EXIT.
           EXIT.

       260-PROCESS-PREV-COLUMN.
           MOVE RSTR-COLUMN-NAME(WS-SUB1) OF RSTOUTP-TABLE
                       TO WS-LOOKUP-NAME.
           PERFORM 440-FIND-CURR-COL THRU 440-EXIT.
           IF WS-CURR-COL-IDX = ZERO
              ADD 1 TO RSTCTL-REMOVED-COL-COUNT
              IF RSTCTL-REMOVED-COL-COUNT NOT > 12
                 MOVE WS-LOOKUP-NAME
                       TO RSTCTL-REMOVED-COLUMN
                          (RSTCTL-REMOVED-COL-COUNT)
              END-IF
              GO TO 260-EXIT.
           PERFORM 270-CHECK-IGNORED THRU 270-EXIT.
           IF NOT IGNORED-MATCH
              ADD 1 TO RSTCTL-COMPARABLE-COUNT
              IF RSTCTL-COMPARABLE-COUNT NOT > 12
                 MOVE WS-LOOKUP-NAME
                       TO RSTCTL-COMPARABLE-FIELD
                          (RSTCTL-COMPARABLE-COUNT)
              END-IF
           END-IF.
       260-EXIT.
           EXIT.

       256-BUILD-ADDED-COLUMNS.
           MOVE ZERO TO RSTCTL-ADDED-COL-COUNT.
           MOVE 1 TO WS-SUB1.
           PERFORM 262-PROCESS-CURR-COLUMN THRU 262-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > RSTR-COLUMN-COUNT OF RSTOUTC-TABLE.
       256-EXIT.
           EXIT.

       262-PROCESS-CURR-COLUMN.
           MOVE RSTR-COLUMN-NAME(WS-SUB1) OF RSTOUTC-TABLE
                       TO WS-LOOKUP-NAME.
           PERFORM 430-FIND-PREV-COL THRU 430-EXIT.
           IF WS-PREV-COL-IDX = ZERO
              ADD 1 TO RSTCTL-ADDED-COL-COUNT
              IF RSTCTL-ADDED-COL-COUNT NOT > 12
                 MOVE WS-LOOKUP-NAME
                       TO RSTCTL-ADDED-COLUMN(RSTCTL-ADDED-COL-COUNT)
              END-IF
           END-IF.
       262-EXIT.
           EXIT.

       258-BUILD-UNKNOWN-IGNORED.
           MOVE ZERO TO RSTCTL-UNK-IGNORE-COUNT.
           IF RSTCTL-IGNORED-COUNT > 12
              MOVE 12 TO WS-IGNORE-LOOP-MAX
           ELSE
              MOVE RSTCTL-IGNORED-COUNT TO WS-IGNORE-LOOP-MAX
           END-IF.
           MOVE 1 TO WS-SUB1.
           PERFORM 264-CHECK-ONE-IGNORED THRU 264-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > WS-IGNORE-LOOP-MAX.
       258-EXIT.
           EXIT.

       264-CHECK-ONE-IGNORED.
           MOVE RSTCTL-IGNORED-FIELD(WS-SUB1) TO WS-LOOKUP-NAME.
           PERFORM 430-FIND-PREV-COL THRU 430-EXIT.
           IF WS-PREV-COL-IDX NOT = ZERO
              GO TO 264-EXIT.
           PERFORM 440-FIND-CURR-COL THRU 440-EXIT.
           IF WS-CURR-COL-IDX NOT = ZERO
              GO TO 264-EXIT.
           ADD 1 TO RSTCTL-UNK-IGNORE-COUNT.
           IF RSTCTL-UNK-IGNORE-COUNT NOT > 12
              MOVE WS-LOOKUP-NAME
                    TO RSTCTL-UNK-IGNORE-FIELD(RSTCTL-UNK-IGNORE-COUNT)
           END-IF.
       264-EXIT.
           EXIT.

       270-CHECK-IGNORED.
           MOVE "N" TO WS-IGNORED-MATCH-SW.
           IF RSTCTL-IGNORED-COUNT > 12
              MOVE 12 TO WS-IGNORE-LOOP-MAX
           ELSE
              MOVE RSTCTL-IGNORED-COUNT TO WS-IGNORE-LOOP-MAX
           END-IF.
           MOVE 1 TO WS-SUB3.
       272-SEARCH-IGNORED.
           IF RSTCTL-IGNORED-FIELD(WS-SUB3) = WS-LOOKUP-NAME
              MOVE "Y" TO WS-IGNORED-MATCH-SW
           ELSE
              ADD 1 TO WS-SUB3
           END-IF.
       272-EXIT.
           EXIT.
           PERFORM 272-SEARCH-IGNORED THRU 272-EXIT
                   UNTIL WS-SUB3 > WS-IGNORE-LOOP-MAX
                      OR IGNORED-MATCH.
       270-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
           OPEN INPUT PARMIN, RSTOUTP, RSTOUTC.
           OPEN OUTPUT RSTCTL, RSTADD, RSTREM, RSTUPD, RSTUNCH, SYSOUT.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE PARMIN, RSTOUTP, RSTOUTC, RSTCTL, RSTADD, RSTREM,
                 RSTUPD, RSTUNCH, SYSOUT.
       850-EXIT.
           EXIT.

       810-READ-PARM.
           MOVE "810-READ-PARM" TO PARA-NAME.
           READ PARMIN
               AT END
                  MOVE "NO SYSIN CONTROL CARD" TO ABEND-REASON
                  GO TO 1000-ABEND-RTN
           END-READ.
       810-EXIT.
           EXIT.

       820-VALIDATE-PARM.
           MOVE "820-VALIDATE-PARM" TO PARA-NAME.
           IF NOT RSTP-KEY-NORM-VALID
              MOVE "KEY-NORMALIZE MUST BE N, L OR U" TO ABEND-REASON
              GO TO 1000-ABEND-RTN.
           IF NOT RSTP-VAL-NORM-VALID
              MOVE "VALUE-NORMALIZE MUST BE N, T OR C" TO ABEND-REASON
              GO TO 1000-ABEND-RTN.
       820-EXIT.
           EXIT.

       830-READ-ROSTERS.
           MOVE "830-READ-ROSTERS" TO PARA-NAME.
           READ RSTOUTP
               AT END
                  MOVE "PREVIOUS ROSTER WORK FILE MISSING" TO
                       ABEND-REASON
                  GO TO 1000-ABEND-RTN
           END-READ.
           READ RSTOUTC
               AT END
                  MOVE "CURRENT ROSTER WORK FILE MISSING" TO
                       ABEND-REASON
                  GO TO 1000-ABEND-RTN
           END-READ.
       830-EXIT.
           EXIT.

       840-COPY-DUP-AND-INVALID.
           MOVE "840-COPY-DUP-AND-INVALID" TO PARA-NAME.
           IF RSTR-DUPLICATE-COUNT OF RSTOUTP-TABLE > 200
              MOVE 200 TO WS-SUB2
           ELSE
              MOVE RSTR-DUPLICATE-COUNT OF RSTOUTP-TABLE TO WS-SUB2
           END-IF.
           PERFORM 842-COPY-PREV-DUP THRU 842-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > WS-SUB2.

           IF RSTR-DUPLICATE-COUNT OF RSTOUTC-TABLE > 200
              MOVE 200 TO WS-SUB2
           ELSE
              MOVE RSTR-DUPLICATE-COUNT OF RSTOUTC-TABLE TO WS-SUB2
           END-IF.
           PERFORM 844-COPY-CURR-DUP THRU 844-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > WS-SUB2.

           IF RSTR-INVALID-COUNT OF RSTOUTP-TABLE > 200
              MOVE 200 TO WS-SUB2
           ELSE
              MOVE RSTR-INVALID-COUNT OF RSTOUTP-TABLE TO WS-SUB2
           END-IF.
           PERFORM 846-COPY-PREV-INVALID THRU 846-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > WS-SUB2.

           IF RSTR-INVALID-COUNT OF RSTOUTC-TABLE > 200
              MOVE 200 TO WS-SUB2
           ELSE
              MOVE RSTR-INVALID-COUNT OF RSTOUTC-TABLE TO WS-SUB2
           END-IF.
           PERFORM 848-COPY-CURR-INVALID THRU 848-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > WS-SUB2.
       840-EXIT.
           EXIT.

       842-COPY-PREV-DUP.
           MOVE RSTR-DUPLICATE-KEYS(WS-SUB1) OF RSTOUTP-TABLE
                       TO RSTCTL-DUP-KEYS-PREV(WS-SUB1).
       842-EXIT.
           EXIT.

       844-COPY-CURR-DUP.
           MOVE RSTR-DUPLICATE-KEYS(WS-SUB1) OF RSTOUTC-TABLE
                       TO RSTCTL-DUP-KEYS-CURR(WS-SUB1).
       844-EXIT.
           EXIT.

       846-COPY-PREV-INVALID.
           MOVE RSTR-INVALID-LINES(WS-SUB1) OF RSTOUTP-TABLE
                       TO RSTCTL-INVALID-LINES-PREV(WS-SUB1).
       846-EXIT.
           EXIT.

       848-COPY-CURR-INVALID.
           MOVE RSTR-INVALID-LINES(WS-SUB1) OF RSTOUTC-TABLE
                       TO RSTCTL-INVALID-LINES-CURR(WS-SUB1).
       848-EXIT.
           EXIT.

       905-BUILD-CENTURY-DATE.
           IF WS-DATE-YY < 50
              MOVE 20 TO WS-CENTURY
           ELSE
              MOVE 19 TO WS-CENTURY
           END-IF.
           COMPUTE RSTCTL-RUN-YYYY = WS-CENTURY * 100 + WS-DATE-YY.
           MOVE WS-DATE-MM TO RSTCTL-RUN-MM.
           MOVE WS-DATE-DD TO RSTCTL-RUN-DD.
       905-EXIT.
           EXIT.

       900-WRITE-CONTROL.
           MOVE "900-WRITE-CONTROL" TO PARA-NAME.
           PERFORM 905-BUILD-CENTURY-DATE THRU 905-EXIT.
           MOVE WS-TIME TO RSTCTL-RUN-TIME.
           WRITE RSTCTL-RECORD.
       900-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 900-WRITE-CONTROL THRU 900-EXIT.
           DISPLAY "** ADDED/REMOVED/UPDATED/UNCHANGED **".
           DISPLAY RSTCTL-ADDED-COUNT, RSTCTL-REMOVED-COUNT.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "******** NORMAL END OF JOB RSTDIFF ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB - RSTDIFF ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.

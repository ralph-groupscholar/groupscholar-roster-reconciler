       IDENTIFICATION DIVISION.
       PROGRAM-ID.  RSTUPDWR.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 04/08/94.
       DATE-COMPILED. 04/08/94.
       SECURITY. NON-CONFIDENTIAL.
      
      ******************************************************************
      *REMARKS.
      *
      *          WRITES UPDATED.CSV - ONE ROW PER FIELD-LEVEL CHANGE
      *          ON AN UPDATED KEY, COLUMNS KEY/FIELD/BEFORE/AFTER,
      *          READ STRAIGHT OFF THE RSTUPD WORK FILE RSTDIFF BUILT.
      *          UNLIKE RSTEXPRT THIS WRITER DOES NOT NEED TO RELOAD
      *          EITHER ROSTER WORK FILE - THE CHANGE-DETAIL RECORD
      *          ALREADY CARRIES BOTH THE OLD AND NEW VALUE FOR THE ONE
      *          FIELD THAT DIFFERED, SO THE ROWS ARE A STRAIGHT PASS-
      *          THROUGH OF RSTUPD, ESCAPED ONE COLUMN AT A TIME.
      *
      *          THIS STEP IS SKIPPED ENTIRELY (NO CSV FILE IS OPENED
      *          OR WRITTEN) UNLESS THE CONTROL CARD ASKS FOR EXPORT -
      *          SAME RULE RSTEXPRT FOLLOWS (REQ 3390).
      *
      *          INPUT  FILE  - PARMIN  (SYSIN CONTROL CARD, RSTPARM)
      *          INPUT  FILE  - RSTCTL  (CONTROL/SUMMARY RECORD)
      *          INPUT  FILE  - RSTUPD  (CHANGE DETAIL, KEY/FIELD ORDER)
      *          OUTPUT FILE  - EXPUPD  (UPDATED.CSV)
      *          DUMP   FILE  - SYSOUT
      *
      *    CHANGE LOG
      *    ----------
      *    04/08/94  JS   ORIGINAL.
      *    11/14/97  RFT  STEP NOW SKIPS ITSELF WHEN THE CONTROL
      *                   CARD'S EXPORT FLAG IS OFF (REQ 3390) - SAME
      *                   FIX APPLIED TO RSTEXPRT THE SAME WEEK.
      *    06/30/03  DMK  COLUMN VALUES NOW ESCAPED THROUGH CSVESC
      *                   INSTEAD OF THE OLD INLINE QUOTING LOGIC
      *                   (REQ 4471).
      *    08/12/03  DMK  300-WRITE-HEADER WROTE THE LITERAL WORD
      *                   "KEY" AS THE FIRST COLUMN HEADING INSTEAD OF
      *                   THE CONFIGURED KEY-COLUMN NAME - A ROSTER
      *                   KEYED ON, SAY, EMPLID CAME OUT OF THIS WRITER
      *                   WITH A HEADER THAT DID NOT MATCH THE OTHER
      *                   REPORTS, WHICH BOTH SUBSTITUTE RSTP-KEY-
      *                   COLUMN.  NOW TRIMS RSTP-KEY-COLUMN THE SAME
      *                   WAY 864-ESCAPE-AND-APPEND TRIMS A COLUMN
      *                   VALUE BEFORE STRINGING IT IN (REQ 4502,
      *                   REPORTED BY OPERATIONS).
      ******************************************************************
      
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           UPSI-0 ON STATUS IS RSTUPDWR-DEBUG-ON
                  OFF STATUS IS RSTUPDWR-DEBUG-OFF.
      
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.
      
           SELECT PARMIN
           ASSIGN TO UT-S-PARMIN
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.
      
           SELECT RSTCTL
           ASSIGN TO UT-S-RSTCTL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.
      
           SELECT RSTUPD
           ASSIGN TO UT-S-RSTUPD
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.
      
           SELECT EXPUPD
           ASSIGN TO UT-S-EXPUPD
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.
      
       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC.
           05  SYSOUT-TEXT               PIC X(129).
           05  FILLER                    PIC X(1).
      
       FD  PARMIN
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTPARM-CARD.
           COPY RSTPARM.
      
       FD  RSTCTL
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTCTL-RECORD.
           COPY RSTCTL.
      
       FD  RSTUPD
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTCHG-RECORD.
           COPY RSTCHG.
      
      ****** ONE CSV LINE PER CHANGE-DETAIL RECORD, SHIPPED VARYING-
      ****** LENGTH SO TRAILING COLUMN PADDING IS NOT SHIPPED.
       FD  EXPUPD
           RECORDING MODE IS V
           LABEL RECORDS ARE STANDARD
           RECORD IS VARYING IN SIZE FROM 1 TO 500 CHARACTERS
                   DEPENDING ON WS-EXP-LEN
           DATA RECORD IS EXPUPD-REC.
       01  EXPUPD-REC.
           05  EXPUPD-TEXT               PIC X(499).
           05  FILLER                    PIC X(1).
      
       WORKING-STORAGE SECTION.
      
       01  FILE-STATUS-CODES.
           05  OFCODE                    PIC X(2).
               88  CODE-WRITE                VALUE SPACES.
           05  FILLER                    PIC X(2).
      
       77  PARA-NAME                     PIC X(30).
       77  ZERO-VAL                      PIC 9 VALUE 0.
       77  ONE-VAL                       PIC 9 VALUE 1.
      
       01  WS-LINE                       PIC X(500).
       01  WS-LINE-CHARS REDEFINES WS-LINE
                                         OCCURS 500 TIMES
                                         PIC X(1).
       01  WS-EXP-LEN-AREA.
           05  WS-EXP-LEN                PIC 9(4) COMP.
       01  WS-EXP-LEN-X REDEFINES WS-EXP-LEN-AREA
                                         PIC X(2).
      
       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  WS-LINE-POS               PIC 9(4) COMP.
           05  WS-ROW-COUNT              PIC 9(7) COMP.
           05  FILLER                    PIC X(2).
      
       01  WS-SWITCHES.
           05  WS-MORE-UPD-SW            PIC X(1) VALUE "Y".
               88  MORE-UPDATE-ROWS          VALUE "Y".
           05  FILLER                    PIC X(1).
      
       01  WS-CSVESC-REC.
           05  WS-ESC-IN                 PIC X(80).
           05  WS-ESC-IN-CHARS REDEFINES WS-ESC-IN
                                         OCCURS 80 TIMES
                                         PIC X(1).
           05  WS-ESC-IN-LEN             PIC 9(4) COMP.
           05  WS-ESC-OUT                PIC X(164).
           05  WS-ESC-OUT-LEN            PIC 9(4) COMP.
           05  FILLER                    PIC X(2).
      
       01  WS-ESC-SCAN-POS               PIC 9(4) COMP.
      
       COPY ABENDREC.
      
       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           IF RSTP-EXPORT-YES
              PERFORM 100-MAINLINE THRU 100-EXIT
           ELSE
              DISPLAY "RSTUPDWR - EXPORT FLAG OFF - NO CSV WRITTEN".
           PERFORM 999-CLEANUP THRU 999-EXIT.
           GOBACK.
      
       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB RSTUPDWR ********".
           OPEN INPUT PARMIN.
           OPEN OUTPUT SYSOUT.
           READ PARMIN
               AT END
                  MOVE "NO SYSIN CONTROL CARD" TO ABEND-REASON
                  GO TO 1000-ABEND-RTN
           END-READ.
           IF RSTP-EXPORT-YES
              PERFORM 800-OPEN-FILES THRU 800-EXIT
              READ RSTCTL
                  AT END
                     MOVE "CONTROL RECORD WORK FILE MISSING" TO
                          ABEND-REASON
                     GO TO 1000-ABEND-RTN
              END-READ
              READ RSTUPD
                  AT END
                     MOVE "N" TO WS-MORE-UPD-SW
              END-READ.
       000-EXIT.
           EXIT.
      
       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           OPEN OUTPUT EXPUPD.
           PERFORM 300-WRITE-HEADER THRU 300-EXIT.
           PERFORM 310-WRITE-ONE-DETAIL-ROW THRU 310-EXIT
                   UNTIL NOT MORE-UPDATE-ROWS.
           CLOSE EXPUPD.
           IF RSTUPDWR-DEBUG-ON
              DISPLAY "RSTUPDWR - ROWS WRITTEN " WS-ROW-COUNT.
       100-EXIT.
           EXIT.
      
       300-WRITE-HEADER.
           MOVE 1 TO WS-LINE-POS.
           MOVE SPACES TO WS-LINE.
           MOVE SPACES TO WS-ESC-IN.
           MOVE RSTP-KEY-COLUMN TO WS-ESC-IN.
           PERFORM 862-FIND-ESC-LEN THRU 862-EXIT.
           STRING RSTP-KEY-COLUMN(1 : WS-ESC-IN-LEN) DELIMITED BY SIZE
                  ",field,before,after" DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       300-EXIT.
           EXIT.
      
      ****** ONE CHANGE-DETAIL RECORD IS ALREADY SITTING IN RSTCHG-
      ****** RECORD (PRIMED BY 000-HOUSEKEEPING, RE-PRIMED BELOW) -
      ****** ESCAPE ITS FOUR FIELDS AND WRITE THE LINE, THEN READ
      ****** THE NEXT ONE.
       310-WRITE-ONE-DETAIL-ROW.
           MOVE 1 TO WS-LINE-POS.
           MOVE SPACES TO WS-LINE.
           MOVE RSTCHG-KEY TO WS-ESC-IN.
           PERFORM 864-ESCAPE-AND-APPEND THRU 864-EXIT.
           STRING "," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCHG-FIELD TO WS-ESC-IN.
           PERFORM 864-ESCAPE-AND-APPEND THRU 864-EXIT.
           STRING "," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCHG-BEFORE TO WS-ESC-IN.
           PERFORM 864-ESCAPE-AND-APPEND THRU 864-EXIT.
           STRING "," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCHG-AFTER TO WS-ESC-IN.
           PERFORM 864-ESCAPE-AND-APPEND THRU 864-EXIT.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
           ADD 1 TO WS-ROW-COUNT.
           READ RSTUPD
               AT END
                  MOVE "N" TO WS-MORE-UPD-SW
           END-READ.
       310-EXIT.
           EXIT.
      
      ****** GENERIC CSV-FIELD ESCAPER - CALLER MOVES THE RAW VALUE TO
      ****** WS-ESC-IN (SPACE-PADDED) BEFORE THE PERFORM; THE ESCAPED
      ****** FORM IS APPENDED TO WS-LINE AT WS-LINE-POS.
       864-ESCAPE-AND-APPEND.
           PERFORM 862-FIND-ESC-LEN THRU 862-EXIT.
           CALL "CSVESC" USING WS-CSVESC-REC.
           STRING WS-ESC-OUT(1 : WS-ESC-OUT-LEN) DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
       864-EXIT.
           EXIT.
      
       862-FIND-ESC-LEN.
           MOVE 80 TO WS-ESC-SCAN-POS.
           MOVE ZERO TO WS-ESC-IN-LEN.
           PERFORM 863-SCAN-ESC-LEN THRU 863-EXIT
                   UNTIL WS-ESC-SCAN-POS = ZERO
                      OR WS-ESC-IN-LEN NOT = ZERO.
           IF WS-ESC-IN-LEN = ZERO
              MOVE 1 TO WS-ESC-IN-LEN.
       862-EXIT.
           EXIT.
      
       863-SCAN-ESC-LEN.
           IF WS-ESC-IN-CHARS(WS-ESC-SCAN-POS) NOT = SPACE
              MOVE WS-ESC-SCAN-POS TO WS-ESC-IN-LEN
           ELSE
              SUBTRACT 1 FROM WS-ESC-SCAN-POS
           END-IF.
       863-EXIT.
           EXIT.
      
       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
           OPEN INPUT RSTCTL, RSTUPD.
       800-EXIT.
           EXIT.
      
       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE RSTCTL, RSTUPD.
       850-EXIT.
           EXIT.
      
       890-EMIT-LINE.
           PERFORM 892-FIND-LINE-LEN THRU 892-EXIT.
           MOVE SPACES TO EXPUPD-REC.
           MOVE WS-LINE(1 : WS-EXP-LEN) TO EXPUPD-REC(1 : WS-EXP-LEN).
           WRITE EXPUPD-REC.
           MOVE SPACES TO WS-LINE.
       890-EXIT.
           EXIT.
      
       892-FIND-LINE-LEN.
           MOVE 500 TO WS-LINE-POS.
           MOVE ZERO TO WS-EXP-LEN.
           PERFORM 894-SCAN-LINE-LEN THRU 894-EXIT
                   UNTIL WS-LINE-POS = ZERO
                      OR WS-EXP-LEN NOT = ZERO.
           IF WS-EXP-LEN = ZERO
              MOVE 1 TO WS-EXP-LEN.
       892-EXIT.
           EXIT.
      
       894-SCAN-LINE-LEN.
           IF WS-LINE-CHARS(WS-LINE-POS) NOT = SPACE
              MOVE WS-LINE-POS TO WS-EXP-LEN
           ELSE
              SUBTRACT 1 FROM WS-LINE-POS
           END-IF.
       894-EXIT.
           EXIT.
      
       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           IF RSTP-EXPORT-YES
              PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           CLOSE PARMIN, SYSOUT.
           DISPLAY "******** NORMAL END OF JOB RSTUPDWR ********".
       999-EXIT.
           EXIT.
      
       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END - RSTUPDWR ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.

       IDENTIFICATION DIVISION.
       PROGRAM-ID.  RSTEXPRT.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 04/08/94.
       DATE-COMPILED. 04/08/94.
       SECURITY. NON-CONFIDENTIAL.
      
      ******************************************************************
      *REMARKS.
      *
      *          WRITES THE CSV EXPORT FILES THE REGISTRAR'S OFFICE
      *          FEEDS TO THE DOWNSTREAM ENROLLMENT SYSTEM - ADDED.CSV,
      *          REMOVED.CSV AND (WHEN ASKED FOR) UNCHANGED.CSV.  EACH
      *          FILE CARRIES A HEADER ROW OF COLUMN NAMES FOLLOWED BY
      *          ONE DATA ROW PER KEY, IN THE SAME ASCENDING KEY ORDER
      *          RSTDIFF WROTE THE ADDED/REMOVED/UNCHANGED KEY FILES.
      *
      *          THE FULL COLUMN VALUES FOR A GIVEN KEY ARE NOT ON THE
      *          KEY FILES THEMSELVES - THIS PROGRAM RE-LOADS BOTH OF
      *          RSTREAD'S ROSTER WORK FILES INTO WORKING STORAGE (ONE
      *          RECORD EACH, THE SAME WAY RSTDIFF DOES) AND WALKS THE
      *          SORTED KEY-INDEX TABLE IN STEP WITH THE KEY FILE BEING
      *          EXPORTED, THE SAME SYNCHRONIZED-MERGE TECHNIQUE
      *          DALYUPDT USED AGAINST PATMSTR - NO SEARCH LOOKUP IS
      *          NEEDED BECAUSE BOTH SIDES ARE ALREADY IN ASCENDING KEY
      *          ORDER.
      *
      *          THIS STEP IS SKIPPED ENTIRELY (NO CSV FILES ARE OPENED
      *          OR WRITTEN) UNLESS THE CONTROL CARD ASKS FOR EXPORT.
      *
      *          INPUT  FILE  - PARMIN  (SYSIN CONTROL CARD, RSTPARM)
      *          INPUT  FILE  - RSTCTL  (CONTROL/SUMMARY RECORD)
      *          INPUT  FILE  - RSTOUTP (PREVIOUS ROSTER, ONE RECORD)
      *          INPUT  FILE  - RSTOUTC (CURRENT ROSTER, ONE RECORD)
      *          INPUT  FILE  - RSTADD  (ADDED KEYS, ASCENDING)
      *          INPUT  FILE  - RSTREM  (REMOVED KEYS, ASCENDING)
      *          INPUT  FILE  - RSTUNCH (UNCHANGED KEYS, ASCENDING)
      *          OUTPUT FILE  - EXPADD  (ADDED.CSV)
      *          OUTPUT FILE  - EXPREM  (REMOVED.CSV)
      *          OUTPUT FILE  - EXPUNCH (UNCHANGED.CSV, CONDITIONAL)
      *          DUMP   FILE  - SYSOUT
      *
      *    CHANGE LOG
      *    ----------
      *    04/08/94  JS   ORIGINAL - ADDED.CSV AND REMOVED.CSV ONLY.
      *    08/19/94  JS   UNCHANGED.CSV ADDED, GATED ON THE CARD'S
      *                   INCLUDE-UNCHANGED FLAG - THE ENROLLMENT
      *                   SYSTEM ONLY WANTS THE FULL SNAPSHOT SOME
      *                   RUNS.
      *    11/14/97  RFT  STEP NOW SKIPS ITSELF WHEN THE CONTROL
      *                   CARD'S EXPORT FLAG IS OFF INSTEAD OF
      *                   RELYING ON THE JCL TO COND THE STEP (REQ
      *                   3390) - TOO MANY RUNS LEFT STALE CSV
      *                   FILES FROM A PRIOR JOB.
      *    06/30/03  DMK  COLUMN VALUES NOW ESCAPED THROUGH CSVESC
      *                   INSTEAD OF THE OLD INLINE IF-IT-HAS-A-
      *                   COMMA-QUOTE-IT LOGIC - IT MISSED EMBEDDED
      *                   QUOTES (REQ 4471).
      ******************************************************************
      
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           UPSI-0 ON STATUS IS RSTEXPRT-DEBUG-ON
                  OFF STATUS IS RSTEXPRT-DEBUG-OFF.
      
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.
      
           SELECT PARMIN
           ASSIGN TO UT-S-PARMIN
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.
      
           SELECT RSTCTL
           ASSIGN TO UT-S-RSTCTL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.
      
           SELECT RSTOUTP
           ASSIGN TO UT-S-RSTOUTP
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.
      
           SELECT RSTOUTC
           ASSIGN TO UT-S-RSTOUTC
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.
      
           SELECT RSTADD
           ASSIGN TO UT-S-RSTADD
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.
      
           SELECT RSTREM
           ASSIGN TO UT-S-RSTREM
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.
      
           SELECT RSTUNCH
           ASSIGN TO UT-S-RSTUNCH
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.
      
           SELECT EXPADD
           ASSIGN TO UT-S-EXPADD
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.
      
           SELECT EXPREM
           ASSIGN TO UT-S-EXPREM
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.
      
           SELECT EXPUNCH
           ASSIGN TO UT-S-EXPUNCH
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.
      
       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC.
           05  SYSOUT-TEXT               PIC X(129).
           05  FILLER                    PIC X(1).
      
       FD  PARMIN
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTPARM-CARD.
           COPY RSTPARM.
      
       FD  RSTCTL
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTCTL-RECORD.
           COPY RSTCTL.
      
      ****** THE PREVIOUS ROSTER, AS BUILT BY RSTREAD - SUPPLIES THE
      ****** HEADER AND ROW VALUES FOR REMOVED.CSV.
       FD  RSTOUTP
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTOUTP-TABLE.
           COPY RSTROW REPLACING ==RSTROW-TABLE== BY ==RSTOUTP-TABLE==.
      
      ****** THE CURRENT ROSTER, AS BUILT BY RSTREAD - SUPPLIES THE
      ****** HEADER AND ROW VALUES FOR ADDED.CSV AND UNCHANGED.CSV.
       FD  RSTOUTC
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTOUTC-TABLE.
           COPY RSTROW REPLACING ==RSTROW-TABLE== BY ==RSTOUTC-TABLE==.
      
       FD  RSTADD
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTADD-REC.
       01  RSTADD-REC.
           05  RSTADD-KEY                PIC X(50).
           05  FILLER                    PIC X(10).
      
       FD  RSTREM
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTREM-REC.
       01  RSTREM-REC.
           05  RSTREM-KEY                PIC X(50).
           05  FILLER                    PIC X(10).
      
       FD  RSTUNCH
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTUNCH-REC.
       01  RSTUNCH-REC.
           05  RSTUNCH-KEY               PIC X(50).
           05  FILLER                    PIC X(10).
      
      ****** EACH CSV LINE IS BUILT IN WS-LINE AND SHIPPED VARYING-
      ****** LENGTH SO TRAILING COLUMN PADDING IS NOT SHIPPED.
       FD  EXPADD
           RECORDING MODE IS V
           LABEL RECORDS ARE STANDARD
           RECORD IS VARYING IN SIZE FROM 1 TO 1000 CHARACTERS
                   DEPENDING ON WS-EXP-LEN
           DATA RECORD IS EXPADD-REC.
       01  EXPADD-REC.
           05  EXPADD-TEXT               PIC X(999).
           05  FILLER                    PIC X(1).
      
       FD  EXPREM
           RECORDING MODE IS V
           LABEL RECORDS ARE STANDARD
           RECORD IS VARYING IN SIZE FROM 1 TO 1000 CHARACTERS
                   DEPENDING ON WS-EXP-LEN
           DATA RECORD IS EXPREM-REC.
       01  EXPREM-REC.
           05  EXPREM-TEXT               PIC X(999).
           05  FILLER                    PIC X(1).
      
       FD  EXPUNCH
           RECORDING MODE IS V
           LABEL RECORDS ARE STANDARD
           RECORD IS VARYING IN SIZE FROM 1 TO 1000 CHARACTERS
                   DEPENDING ON WS-EXP-LEN
           DATA RECORD IS EXPUNCH-REC.
       01  EXPUNCH-REC.
           05  EXPUNCH-TEXT              PIC X(999).
           05  FILLER                    PIC X(1).
      
       WORKING-STORAGE SECTION.
      
       01  FILE-STATUS-CODES.
           05  OFCODE                    PIC X(2).
               88  CODE-WRITE                VALUE SPACES.
           05  FILLER                    PIC X(2).
      
       77  PARA-NAME                     PIC X(30).
       77  ZERO-VAL                      PIC 9 VALUE 0.
       77  ONE-VAL                       PIC 9 VALUE 1.
      
       01  WS-LINE                       PIC X(1000).
       01  WS-LINE-CHARS REDEFINES WS-LINE
                                         OCCURS 1000 TIMES
                                         PIC X(1).
       01  WS-EXP-LEN-AREA.
           05  WS-EXP-LEN                PIC 9(4) COMP.
       01  WS-EXP-LEN-X REDEFINES WS-EXP-LEN-AREA
                                         PIC X(2).
      
       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  WS-SUB1                   PIC 9(4) COMP.
           05  WS-SUB2                   PIC 9(4) COMP.
           05  WS-LINE-POS               PIC 9(4) COMP.
           05  WS-PREV-PTR               PIC 9(4) COMP.
           05  WS-CURR-PTR               PIC 9(4) COMP.
           05  WS-ORIG-IDX               PIC 9(4) COMP.
           05  FILLER                    PIC X(2).

       01  WS-CSVESC-REC.
           05  WS-ESC-IN                 PIC X(80).
           05  WS-ESC-IN-CHARS REDEFINES WS-ESC-IN
                                         OCCURS 80 TIMES
                                         PIC X(1).
           05  WS-ESC-IN-LEN             PIC 9(4) COMP.
           05  WS-ESC-OUT                PIC X(164).
           05  WS-ESC-OUT-LEN            PIC 9(4) COMP.
           05  FILLER                    PIC X(2).

       01  WS-ESC-SCAN-POS               PIC 9(4) COMP.
      
       COPY ABENDREC.
      
       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           IF RSTP-EXPORT-YES
              PERFORM 100-MAINLINE THRU 100-EXIT
           ELSE
              DISPLAY "RSTEXPRT - EXPORT FLAG OFF - NO CSV WRITTEN".
           PERFORM 999-CLEANUP THRU 999-EXIT.
           GOBACK.
      
       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB RSTEXPRT ********".
           OPEN INPUT PARMIN.
           OPEN OUTPUT SYSOUT.
           READ PARMIN
               AT END
                  MOVE "NO SYSIN CONTROL CARD" TO ABEND-REASON
                  GO TO 1000-ABEND-RTN
           END-READ.
           IF RSTP-EXPORT-YES
              PERFORM 800-OPEN-FILES THRU 800-EXIT
              READ RSTCTL
                  AT END
                     MOVE "CONTROL RECORD WORK FILE MISSING" TO
                          ABEND-REASON
                     GO TO 1000-ABEND-RTN
              END-READ
              READ RSTOUTP
                  AT END
                     MOVE "PREVIOUS ROSTER WORK FILE MISSING" TO
                          ABEND-REASON
                     GO TO 1000-ABEND-RTN
              END-READ
              READ RSTOUTC
                  AT END
                     MOVE "CURRENT ROSTER WORK FILE MISSING" TO
                          ABEND-REASON
                     GO TO 1000-ABEND-RTN
              END-READ.
       000-EXIT.
           EXIT.
      
       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           PERFORM 300-WRITE-ADDED-CSV THRU 300-EXIT.
           PERFORM 310-WRITE-REMOVED-CSV THRU 310-EXIT.
           IF RSTP-INCL-UNCHANGED-YES
              PERFORM 330-WRITE-UNCHANGED-CSV THRU 330-EXIT.
       100-EXIT.
           EXIT.
      
      ****** ADDED.CSV - CURRENT-SIDE HEADER, ONE ROW PER ADDED KEY,
      ****** ROWS PULLED FROM RSTOUTC-TABLE BY WALKING ITS SORTED
      ****** KEY-INDEX IN STEP WITH THE ASCENDING RSTADD KEY FILE.
       300-WRITE-ADDED-CSV.
           MOVE "300-WRITE-ADDED-CSV" TO PARA-NAME.
           OPEN OUTPUT EXPADD.
           PERFORM 302-BUILD-CURR-HEADER THRU 302-EXIT.
           PERFORM 892-EMIT-EXPADD-LINE THRU 892-EXIT.
           MOVE 1 TO WS-CURR-PTR.
           PERFORM 306-WRITE-ONE-ADDED-ROW THRU 306-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > RSTCTL-ADDED-COUNT.
           CLOSE EXPADD.
       300-EXIT.
           EXIT.
      
       302-BUILD-CURR-HEADER.
           MOVE 1 TO WS-LINE-POS.
           MOVE SPACES TO WS-LINE.
           PERFORM 304-BUILD-ONE-CURR-HDR-COL THRU 304-EXIT
                   VARYING WS-SUB2 FROM 1 BY 1
                   UNTIL WS-SUB2 > RSTR-COLUMN-COUNT OF RSTOUTC-TABLE.
       302-EXIT.
           EXIT.
      
       304-BUILD-ONE-CURR-HDR-COL.
           MOVE RSTR-COLUMN-NAME(WS-SUB2) OF RSTOUTC-TABLE TO WS-ESC-IN.
           PERFORM 864-ESCAPE-AND-APPEND THRU 864-EXIT.
           IF WS-SUB2 < RSTR-COLUMN-COUNT OF RSTOUTC-TABLE
              STRING "," DELIMITED BY SIZE
                     INTO WS-LINE WITH POINTER WS-LINE-POS.
       304-EXIT.
           EXIT.
      
       306-WRITE-ONE-ADDED-ROW.
           READ RSTADD
               AT END
                  MOVE "RSTADD SHORT OF RSTCTL-ADDED-COUNT" TO
                       ABEND-REASON
                  GO TO 1000-ABEND-RTN
           END-READ.
           PERFORM 307-ADVANCE-CURR-PTR THRU 307-EXIT
                   UNTIL RSTR-ROW-KEY(RSTR-KEY-INDEX(WS-CURR-PTR)
                          OF RSTOUTC-TABLE)
                      OF RSTOUTC-TABLE = RSTADD-REC.
           MOVE RSTR-KEY-INDEX(WS-CURR-PTR) OF RSTOUTC-TABLE
                TO WS-ORIG-IDX.
           PERFORM 308-BUILD-CURR-ROW-LINE THRU 308-EXIT.
           PERFORM 892-EMIT-EXPADD-LINE THRU 892-EXIT.
       306-EXIT.
           EXIT.
      
       307-ADVANCE-CURR-PTR.
           ADD 1 TO WS-CURR-PTR.
       307-EXIT.
           EXIT.
      
       308-BUILD-CURR-ROW-LINE.
           MOVE 1 TO WS-LINE-POS.
           MOVE SPACES TO WS-LINE.
           PERFORM 309-BUILD-ONE-CURR-COL THRU 309-EXIT
                   VARYING WS-SUB2 FROM 1 BY 1
                   UNTIL WS-SUB2 > RSTR-COLUMN-COUNT OF RSTOUTC-TABLE.
       308-EXIT.
           EXIT.
      
       309-BUILD-ONE-CURR-COL.
           MOVE RSTR-ROW-VALUE(WS-ORIG-IDX, WS-SUB2) OF RSTOUTC-TABLE
                TO WS-ESC-IN.
           PERFORM 864-ESCAPE-AND-APPEND THRU 864-EXIT.
           IF WS-SUB2 < RSTR-COLUMN-COUNT OF RSTOUTC-TABLE
              STRING "," DELIMITED BY SIZE
                     INTO WS-LINE WITH POINTER WS-LINE-POS.
       309-EXIT.
           EXIT.
      
      ****** REMOVED.CSV - PREVIOUS-SIDE HEADER, ONE ROW PER REMOVED
      ****** KEY, MIRRORS 300-WRITE-ADDED-CSV AGAINST RSTOUTP-TABLE.
       310-WRITE-REMOVED-CSV.
           MOVE "310-WRITE-REMOVED-CSV" TO PARA-NAME.
           OPEN OUTPUT EXPREM.
           PERFORM 312-BUILD-PREV-HEADER THRU 312-EXIT.
           PERFORM 893-EMIT-EXPREM-LINE THRU 893-EXIT.
           MOVE 1 TO WS-PREV-PTR.
           PERFORM 316-WRITE-ONE-REMOVED-ROW THRU 316-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > RSTCTL-REMOVED-COUNT.
           CLOSE EXPREM.
       310-EXIT.
           EXIT.
      
       312-BUILD-PREV-HEADER.
           MOVE 1 TO WS-LINE-POS.
           MOVE SPACES TO WS-LINE.
           PERFORM 314-BUILD-ONE-PREV-HDR-COL THRU 314-EXIT
                   VARYING WS-SUB2 FROM 1 BY 1
                   UNTIL WS-SUB2 > RSTR-COLUMN-COUNT OF RSTOUTP-TABLE.
       312-EXIT.
           EXIT.
      
       314-BUILD-ONE-PREV-HDR-COL.
           MOVE RSTR-COLUMN-NAME(WS-SUB2) OF RSTOUTP-TABLE TO WS-ESC-IN.
           PERFORM 864-ESCAPE-AND-APPEND THRU 864-EXIT.
           IF WS-SUB2 < RSTR-COLUMN-COUNT OF RSTOUTP-TABLE
              STRING "," DELIMITED BY SIZE
                     INTO WS-LINE WITH POINTER WS-LINE-POS.
       314-EXIT.
           EXIT.
      
       316-WRITE-ONE-REMOVED-ROW.
           READ RSTREM
               AT END
                  MOVE "RSTREM SHORT OF RSTCTL-REMOVED-COUNT" TO
                       ABEND-REASON
                  GO TO 1000-ABEND-RTN
           END-READ.
           PERFORM 317-ADVANCE-PREV-PTR THRU 317-EXIT
                   UNTIL RSTR-ROW-KEY(RSTR-KEY-INDEX(WS-PREV-PTR)
                          OF RSTOUTP-TABLE)
                      OF RSTOUTP-TABLE = RSTREM-REC.
           MOVE RSTR-KEY-INDEX(WS-PREV-PTR) OF RSTOUTP-TABLE
                TO WS-ORIG-IDX.
           PERFORM 318-BUILD-PREV-ROW-LINE THRU 318-EXIT.
           PERFORM 893-EMIT-EXPREM-LINE THRU 893-EXIT.
       316-EXIT.
           EXIT.
      
       317-ADVANCE-PREV-PTR.
           ADD 1 TO WS-PREV-PTR.
       317-EXIT.
           EXIT.
      
       318-BUILD-PREV-ROW-LINE.
           MOVE 1 TO WS-LINE-POS.
           MOVE SPACES TO WS-LINE.
           PERFORM 319-BUILD-ONE-PREV-COL THRU 319-EXIT
                   VARYING WS-SUB2 FROM 1 BY 1
                   UNTIL WS-SUB2 > RSTR-COLUMN-COUNT OF RSTOUTP-TABLE.
       318-EXIT.
           EXIT.
      
       319-BUILD-ONE-PREV-COL.
           MOVE RSTR-ROW-VALUE(WS-ORIG-IDX, WS-SUB2) OF RSTOUTP-TABLE
                TO WS-ESC-IN.
           PERFORM 864-ESCAPE-AND-APPEND THRU 864-EXIT.
           IF WS-SUB2 < RSTR-COLUMN-COUNT OF RSTOUTP-TABLE
              STRING "," DELIMITED BY SIZE
                     INTO WS-LINE WITH POINTER WS-LINE-POS.
       319-EXIT.
           EXIT.
      
      ****** UNCHANGED.CSV - SAME SHAPE AS ADDED.CSV (CURRENT-SIDE
      ****** HEADER AND VALUES) BUT WALKED AGAINST THE UNCHANGED KEY
      ****** FILE - ONLY WRITTEN WHEN THE CONTROL CARD ASKS FOR IT.
       330-WRITE-UNCHANGED-CSV.
           MOVE "330-WRITE-UNCHANGED-CSV" TO PARA-NAME.
           OPEN OUTPUT EXPUNCH.
           PERFORM 302-BUILD-CURR-HEADER THRU 302-EXIT.
           PERFORM 895-EMIT-EXPUNCH-LINE THRU 895-EXIT.
           MOVE 1 TO WS-CURR-PTR.
           PERFORM 332-WRITE-ONE-UNCHANGED-ROW THRU 332-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > RSTCTL-UNCHANGED-COUNT.
           CLOSE EXPUNCH.
       330-EXIT.
           EXIT.
      
       332-WRITE-ONE-UNCHANGED-ROW.
           READ RSTUNCH
               AT END
                  MOVE "RSTUNCH SHORT OF RSTCTL-UNCHANGED-COUNT" TO
                       ABEND-REASON
                  GO TO 1000-ABEND-RTN
           END-READ.
           PERFORM 307-ADVANCE-CURR-PTR THRU 307-EXIT
                   UNTIL RSTR-ROW-KEY(RSTR-KEY-INDEX(WS-CURR-PTR)
                          OF RSTOUTC-TABLE)
                      OF RSTOUTC-TABLE = RSTUNCH-REC.
           MOVE RSTR-KEY-INDEX(WS-CURR-PTR) OF RSTOUTC-TABLE
                TO WS-ORIG-IDX.
           PERFORM 308-BUILD-CURR-ROW-LINE THRU 308-EXIT.
           PERFORM 895-EMIT-EXPUNCH-LINE THRU 895-EXIT.
       332-EXIT.
           EXIT.
      
      ****** GENERIC CSV-FIELD ESCAPER - CALLER MOVES THE RAW VALUE TO
      ****** WS-ESC-IN (SPACE-PADDED) BEFORE THE PERFORM; THE ESCAPED
      ****** FORM IS APPENDED TO WS-LINE AT WS-LINE-POS.
       864-ESCAPE-AND-APPEND.
           PERFORM 862-FIND-ESC-LEN THRU 862-EXIT.
           CALL "CSVESC" USING WS-CSVESC-REC.
           STRING WS-ESC-OUT(1 : WS-ESC-OUT-LEN) DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
       864-EXIT.
           EXIT.
      
       862-FIND-ESC-LEN.
           MOVE 80 TO WS-ESC-SCAN-POS.
           MOVE ZERO TO WS-ESC-IN-LEN.
           PERFORM 863-SCAN-ESC-LEN THRU 863-EXIT
                   UNTIL WS-ESC-SCAN-POS = ZERO
                      OR WS-ESC-IN-LEN NOT = ZERO.
           IF WS-ESC-IN-LEN = ZERO
              MOVE 1 TO WS-ESC-IN-LEN.
       862-EXIT.
           EXIT.
      
       863-SCAN-ESC-LEN.
           IF WS-ESC-IN-CHARS(WS-ESC-SCAN-POS) NOT = SPACE
              MOVE WS-ESC-SCAN-POS TO WS-ESC-IN-LEN
           ELSE
              SUBTRACT 1 FROM WS-ESC-SCAN-POS
           END-IF.
       863-EXIT.
           EXIT.
      
       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
           OPEN INPUT RSTCTL, RSTOUTP, RSTOUTC, RSTADD, RSTREM, RSTUNCH.
       800-EXIT.
           EXIT.
      
       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE RSTCTL, RSTOUTP, RSTOUTC, RSTADD, RSTREM, RSTUNCH.
       850-EXIT.
           EXIT.
      
       892-EMIT-EXPADD-LINE.
           PERFORM 894-FIND-LINE-LEN THRU 894-EXIT.
           MOVE SPACES TO EXPADD-REC.
           MOVE WS-LINE(1 : WS-EXP-LEN) TO EXPADD-REC(1 : WS-EXP-LEN).
           WRITE EXPADD-REC.
           MOVE SPACES TO WS-LINE.
       892-EXIT.
           EXIT.
      
       894-FIND-LINE-LEN.
           MOVE 1000 TO WS-LINE-POS.
           MOVE ZERO TO WS-EXP-LEN.
           PERFORM 896-SCAN-LINE-LEN THRU 896-EXIT
                   UNTIL WS-LINE-POS = ZERO OR WS-EXP-LEN NOT = ZERO.
           IF WS-EXP-LEN = ZERO
              MOVE 1 TO WS-EXP-LEN.
       894-EXIT.
           EXIT.
      
       896-SCAN-LINE-LEN.
           IF WS-LINE-CHARS(WS-LINE-POS) NOT = SPACE
              MOVE WS-LINE-POS TO WS-EXP-LEN
           ELSE
              SUBTRACT 1 FROM WS-LINE-POS
           END-IF.
       896-EXIT.
           EXIT.
      
       893-EMIT-EXPREM-LINE.
           PERFORM 894-FIND-LINE-LEN THRU 894-EXIT.
           MOVE SPACES TO EXPREM-REC.
           MOVE WS-LINE(1 : WS-EXP-LEN) TO EXPREM-REC(1 : WS-EXP-LEN).
           WRITE EXPREM-REC.
           MOVE SPACES TO WS-LINE.
       893-EXIT.
           EXIT.
      
       895-EMIT-EXPUNCH-LINE.
           PERFORM 894-FIND-LINE-LEN THRU 894-EXIT.
           MOVE SPACES TO EXPUNCH-REC.
           MOVE WS-LINE(1 : WS-EXP-LEN) TO EXPUNCH-REC(1 : WS-EXP-LEN).
           WRITE EXPUNCH-REC.
           MOVE SPACES TO WS-LINE.
       895-EXIT.
           EXIT.
      
       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           IF RSTP-EXPORT-YES
              PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           CLOSE PARMIN, SYSOUT.
           DISPLAY "******** NORMAL END OF JOB RSTEXPRT ********".
       999-EXIT.
           EXIT.
      
       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END - RSTEXPRT ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.

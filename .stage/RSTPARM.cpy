      ******************************************************************
      *    COPYBOOK    RSTPARM                                        *
      *    ROSTER RECONCILER - JOB PARAMETER CARD                     *
      *    ONE RECORD READ FROM SYSIN BY EACH RSTxxxx JOB STEP.  THE   *
      *    SAME CARD IS RE-PUNCHED (UNCHANGED) INTO EVERY STEP OF A    *
      *    RUN SO THAT RSTREAD/RSTDIFF/RSTRPTT/RSTRPTJ/RSTEXPRT/       *
      *    RSTUPDWR ALL SEE IDENTICAL KEY/NORMALIZE/IGNORE SETTINGS.   *
      *                                                                *
      *    HISTORY                                                    *
      *    04/02/94  JS   ORIGINAL                                    *
      *    11/14/97  RFT  ADDED IGNORE-LIST AND EXPORT-DIR FIELDS     *
      *    02/09/99  RFT  Y2K - NO DATE FIELDS HELD HERE, NONE NEEDED *
      *    06/30/03  DMK  ADDED JSON-FLAG / JSON-DSNAME FOR REQ 4471  *
      ******************************************************************
       01  RSTPARM-CARD.
           05  RSTP-SIDE                 PIC X(8).
               88  RSTP-PREVIOUS-SIDE        VALUE "PREVIOUS".
               88  RSTP-CURRENT-SIDE         VALUE "CURRENT ".
               88  RSTP-VALID-SIDE
                       VALUES "PREVIOUS" "CURRENT ".
           05  RSTP-PREV-DSNAME          PIC X(44).
           05  RSTP-CURR-DSNAME          PIC X(44).
           05  RSTP-KEY-COLUMN           PIC X(30).
           05  RSTP-KEY-NORMALIZE        PIC X(1).
               88  RSTP-KEY-NONE             VALUE "N".
               88  RSTP-KEY-LOWER            VALUE "L".
               88  RSTP-KEY-UPPER            VALUE "U".
               88  RSTP-KEY-NORM-VALID
                       VALUES "N" "L" "U".
           05  RSTP-VALUE-NORMALIZE      PIC X(1).
               88  RSTP-VAL-NONE             VALUE "N".
               88  RSTP-VAL-TRIM             VALUE "T".
               88  RSTP-VAL-COLLAPSE         VALUE "C".
               88  RSTP-VAL-NORM-VALID
                       VALUES "N" "T" "C".
           05  RSTP-IGNORE-LIST          PIC X(200).
           05  RSTP-EXPORT-FLAG          PIC X(1).
               88  RSTP-EXPORT-YES           VALUE "Y".
           05  RSTP-INCL-UNCHANGED-FLAG  PIC X(1).
               88  RSTP-INCL-UNCHANGED-YES   VALUE "Y".
           05  RSTP-JSON-FLAG            PIC X(1).
               88  RSTP-JSON-YES             VALUE "Y".
           05  RSTP-EXPORT-DIR           PIC X(44).
           05  RSTP-JSON-DSNAME          PIC X(44).
           05  FILLER                    PIC X(20).

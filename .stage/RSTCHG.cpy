      ******************************************************************
      *    COPYBOOK    RSTCHG                                         *
      *    ROSTER RECONCILER - ONE FIELD-LEVEL CHANGE ON ONE UPDATED   *
      *    KEY.  WRITTEN BY RSTDIFF TO THE RSTUPD WORK FILE, READ BACK *
      *    BY RSTRPTT, RSTRPTJ AND RSTUPDWR.                           *
      *                                                                *
      *    HISTORY                                                    *
      *    04/02/94  JS   ORIGINAL                                    *
      ******************************************************************
       01  RSTCHG-RECORD.
           05  RSTCHG-KEY                PIC X(60).
           05  RSTCHG-FIELD              PIC X(30).
           05  RSTCHG-BEFORE             PIC X(80).
           05  RSTCHG-AFTER              PIC X(80).
           05  FILLER                    PIC X(10).

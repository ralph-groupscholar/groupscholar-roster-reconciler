       IDENTIFICATION DIVISION.
       PROGRAM-ID.  RSTRPTT.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 04/06/94.
       DATE-COMPILED. 04/06/94.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          WRITES THE PLAIN-TEXT RECONCILIATION REPORT TO SYSOUT
      *          FROM THE CONTROL RECORD AND DETAIL WORK FILES RSTDIFF
      *          BUILT.  THIS IS A SINGLE FLOWED LISTING - UNLIKE THE
      *          OLD PATLIST DAILY CHARGE LISTING IT DOES NOT PAGINATE,
      *          SKIP TO A NEW PAGE, OR PRINT COLUMN HEADINGS PER PAGE;
      *          THE REGISTRAR'S OFFICE READS THIS ON A TERMINAL, NOT
      *          OFF GREEN-BAR, SO C01/NEXT-PAGE WAS LEFT OUT ON
      *          PURPOSE (REQ 3390).
      *
      *          SECTIONS ARE WRITTEN IN A FIXED ORDER AND EACH ONE
      *          (OTHER THAN THE TITLE BLOCK AND SUMMARY) IS SKIPPED
      *          ENTIRELY WHEN IT WOULD BE EMPTY.
      *
      *          INPUT  FILE  - PARMIN  (SYSIN CONTROL CARD, RSTPARM)
      *          INPUT  FILE  - RSTCTL  (CONTROL/SUMMARY RECORD)
      *          INPUT  FILE  - RSTADD  (ADDED KEYS, ASCENDING)
      *          INPUT  FILE  - RSTREM  (REMOVED KEYS, ASCENDING)
      *          INPUT  FILE  - RSTUPD  (CHANGE DETAIL, KEY/FIELD ORDER)
      *          OUTPUT FILE  - REPORT  (THE TEXT REPORT)
      *          DUMP   FILE  - SYSOUT
      *
      *    CHANGE LOG
      *    ----------
      *    04/06/94  JS   ORIGINAL
      *    11/14/97  RFT  FIELD-CHANGE-COUNT TABLE, ADDED/REMOVED
      *                   COLUMNS AND UNKNOWN-IGNORED SECTIONS ADDED
      *                   (REQ 3390) - ALL THREE NOW CALL SORTTBL OR
      *                   READ STRAIGHT FROM RSTCTL, BUILT BY RSTDIFF.
      *    06/30/03  DMK  DUPLICATE-KEY-VALUE AND INVALID-ROW-LINE
      *                   SECTIONS ADDED (REQ 4471).
      *    08/12/03  DMK  320-WRITE-IGNORED-FIELDS SUBSCRIPTED
      *                   RSTCTL-IGNORED-FIELD OFF THE RAW, UNCAPPED
      *                   RSTCTL-IGNORED-COUNT - AN --IGNORE-LIST OF
      *                   MORE THAN 12 FIELDS READ PAST THE END OF THE
      *                   OCCURS 12 TABLE.  ADDED WS-IGNORE-LOOP-MAX,
      *                   CAPPED THE SAME WAY THE DUPLICATE-KEY AND
      *                   INVALID-ROW LISTS ARE ABOVE (REQ 4503,
      *                   REPORTED BY OPERATIONS).
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           UPSI-0 ON STATUS IS RSTRPTT-DEBUG-ON
                  OFF STATUS IS RSTRPTT-DEBUG-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT PARMIN
           ASSIGN TO UT-S-PARMIN
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT RSTCTL
           ASSIGN TO UT-S-RSTCTL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT RSTADD
           ASSIGN TO UT-S-RSTADD
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT RSTREM
           ASSIGN TO UT-S-RSTREM
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT RSTUPD
           ASSIGN TO UT-S-RSTUPD
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT REPORT
           ASSIGN TO UT-S-REPORT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC.
           05  SYSOUT-TEXT               PIC X(129).
           05  FILLER                    PIC X(1).

       FD  PARMIN
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTPARM-CARD.
           COPY RSTPARM.

       FD  RSTCTL
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTCTL-RECORD.
           COPY RSTCTL.

       FD  RSTADD
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTADD-REC.
       01  RSTADD-REC.
           05  RSTADD-KEY                PIC X(50).
           05  FILLER                    PIC X(10).

       FD  RSTREM
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTREM-REC.
       01  RSTREM-REC.
           05  RSTREM-KEY                PIC X(50).
           05  FILLER                    PIC X(10).

       FD  RSTUPD
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTCHG-RECORD.
           COPY RSTCHG.

      ****** THE REPORT IS WRITTEN UNPAGINATED, ONE FLOWED TEXT STREAM -
      ****** VARYING-LENGTH RECORDS SO TRAILING BLANKS ARE NOT SHIPPED.
       FD  REPORT
           RECORDING MODE IS V
           LABEL RECORDS ARE STANDARD
           RECORD IS VARYING IN SIZE FROM 1 TO 133 CHARACTERS
                   DEPENDING ON WS-RPT-LEN
           DATA RECORD IS REPORT-REC.
       01  REPORT-REC.
           05  REPORT-TEXT               PIC X(132).
           05  FILLER                    PIC X(1).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  OFCODE                    PIC X(2).
               88  CODE-WRITE                VALUE SPACES.
           05  FILLER                    PIC X(2).

       77  PARA-NAME                     PIC X(30).
       77  ZERO-VAL                      PIC 9 VALUE 0.
       77  ONE-VAL                       PIC 9 VALUE 1.

       01  WS-LINE                       PIC X(133).
       01  WS-LINE-CHARS REDEFINES WS-LINE
                                         OCCURS 133 TIMES
                                         PIC X(1).
       01  WS-RPT-LEN-AREA.
           05  WS-RPT-LEN                PIC 9(4) COMP.
       01  WS-RPT-LEN-X REDEFINES WS-RPT-LEN-AREA
                                         PIC X(2).

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  WS-SUB1                   PIC 9(4) COMP.
           05  WS-SUB2                   PIC 9(4) COMP.
           05  WS-SCAN-POS               PIC 9(4) COMP.
           05  WS-ORIG-IDX               PIC 9(4) COMP.
           05  WS-IGNORE-LOOP-MAX        PIC 9(4) COMP.
           05  FILLER                    PIC X(2).

       01  WS-SWITCHES.
           05  WS-MORE-ADD-SW            PIC X(1) VALUE "Y".
               88  MORE-ADDED-ROWS           VALUE "Y".
           05  WS-MORE-REM-SW            PIC X(1) VALUE "Y".
               88  MORE-REMOVED-ROWS         VALUE "Y".
           05  WS-MORE-UPD-SW            PIC X(1) VALUE "Y".
               88  MORE-UPDATE-ROWS          VALUE "Y".
           05  WS-FIRST-GROUP-SW         PIC X(1) VALUE "Y".
               88  FIRST-UPDATE-GROUP        VALUE "Y".
           05  FILLER                    PIC X(1).

       01  WS-LAST-CHG-KEY                PIC X(60) VALUE HIGH-VALUES.

       01  WS-COUNT-O                     PIC Z,ZZZ,ZZ9.

       01  WS-SORT-WORK.
           05  WS-SORT-DIRECTION         PIC X(1) VALUE "D".
           05  WS-SORT-KEY-TABLE.
               10  WS-SORT-KEY OCCURS 12 TIMES
                                         PIC X(60).
           05  WS-SORT-INDEX-TABLE.
               10  WS-SORT-INDEX OCCURS 12 TIMES
                                         PIC 9(4) COMP.
       01  WS-SORT-KEY-TABLE-X REDEFINES WS-SORT-KEY-TABLE
                                         PIC X(720).

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB RSTRPTT ********".
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           READ PARMIN
               AT END
                  MOVE "NO SYSIN CONTROL CARD" TO ABEND-REASON
                  GO TO 1000-ABEND-RTN
           END-READ.
           READ RSTCTL
               AT END
                  MOVE "CONTROL RECORD WORK FILE MISSING" TO
                       ABEND-REASON
                  GO TO 1000-ABEND-RTN
           END-READ.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           PERFORM 300-WRITE-TITLE-BLOCK THRU 300-EXIT.
           PERFORM 310-WRITE-SUMMARY THRU 310-EXIT.
           IF RSTCTL-IGNORED-COUNT > 0
              PERFORM 320-WRITE-IGNORED-FIELDS THRU 320-EXIT.
           IF RSTCTL-UNK-IGNORE-COUNT > 0
              PERFORM 330-WRITE-UNKNOWN-IGNORED THRU 330-EXIT.
           IF RSTCTL-ADDED-COL-COUNT > 0 OR RSTCTL-REMOVED-COL-COUNT > 0
              PERFORM 340-WRITE-COLUMN-CHANGES THRU 340-EXIT.
           IF RSTCTL-COMPARABLE-COUNT > 0
              PERFORM 350-WRITE-FIELD-CHANGE-COUNTS THRU 350-EXIT.
           IF RSTCTL-DUP-COUNT-PREV > 0 OR RSTCTL-DUP-COUNT-CURR > 0
              PERFORM 360-WRITE-DUPLICATE-KEYS THRU 360-EXIT.
           IF RSTCTL-INVALID-COUNT-PREV > 0 OR
              RSTCTL-INVALID-COUNT-CURR > 0
              PERFORM 370-WRITE-INVALID-ROWS THRU 370-EXIT.
           IF RSTCTL-ADDED-COUNT > 0
              PERFORM 380-WRITE-ADDED-LIST THRU 380-EXIT.
           IF RSTCTL-REMOVED-COUNT > 0
              PERFORM 390-WRITE-REMOVED-LIST THRU 390-EXIT.
           IF RSTCTL-UPDATED-COUNT > 0
              PERFORM 400-WRITE-UPDATED-DETAIL THRU 400-EXIT.
       100-EXIT.
           EXIT.

       300-WRITE-TITLE-BLOCK.
           MOVE "300-WRITE-TITLE-BLOCK" TO PARA-NAME.
           MOVE SPACES TO WS-LINE.
           STRING "ROSTER RECONCILER - RECONCILIATION REPORT"
                   DELIMITED BY SIZE INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           STRING "PREVIOUS FILE   : " DELIMITED BY SIZE
                  RSTP-PREV-DSNAME       DELIMITED BY SIZE
                  INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           STRING "CURRENT FILE    : " DELIMITED BY SIZE
                  RSTP-CURR-DSNAME       DELIMITED BY SIZE
                  INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           STRING "KEY COLUMN      : " DELIMITED BY SIZE
                  RSTP-KEY-COLUMN        DELIMITED BY SIZE
                  INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           STRING "KEY-NORMALIZE   : " DELIMITED BY SIZE
                  RSTP-KEY-NORMALIZE     DELIMITED BY SIZE
                  INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           STRING "VALUE-NORMALIZE : " DELIMITED BY SIZE
                  RSTP-VALUE-NORMALIZE   DELIMITED BY SIZE
                  INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           STRING "RUN DATE/TIME   : " DELIMITED BY SIZE
                  RSTCTL-RUN-YYYY        DELIMITED BY SIZE
                  "-"                    DELIMITED BY SIZE
                  RSTCTL-RUN-MM          DELIMITED BY SIZE
                  "-"                    DELIMITED BY SIZE
                  RSTCTL-RUN-DD          DELIMITED BY SIZE
                  "  "                   DELIMITED BY SIZE
                  RSTCTL-RUN-TIME(1 : 2) DELIMITED BY SIZE
                  ":"                    DELIMITED BY SIZE
                  RSTCTL-RUN-TIME(3 : 2) DELIMITED BY SIZE
                  ":"                    DELIMITED BY SIZE
                  RSTCTL-RUN-TIME(5 : 2) DELIMITED BY SIZE
                  INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
       300-EXIT.
           EXIT.

       310-WRITE-SUMMARY.
           MOVE "310-WRITE-SUMMARY" TO PARA-NAME.
           STRING "SUMMARY" DELIMITED BY SIZE INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           MOVE RSTCTL-TOTAL-PREVIOUS TO WS-COUNT-O.
           STRING "  TOTAL PREVIOUS          : " DELIMITED BY SIZE
                  WS-COUNT-O DELIMITED BY SIZE INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           MOVE RSTCTL-TOTAL-CURRENT TO WS-COUNT-O.
           STRING "  TOTAL CURRENT           : " DELIMITED BY SIZE
                  WS-COUNT-O DELIMITED BY SIZE INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           MOVE RSTCTL-ADDED-COUNT TO WS-COUNT-O.
           STRING "  ADDED                   : " DELIMITED BY SIZE
                  WS-COUNT-O DELIMITED BY SIZE INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           MOVE RSTCTL-REMOVED-COUNT TO WS-COUNT-O.
           STRING "  REMOVED                 : " DELIMITED BY SIZE
                  WS-COUNT-O DELIMITED BY SIZE INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           MOVE RSTCTL-UPDATED-COUNT TO WS-COUNT-O.
           STRING "  UPDATED                 : " DELIMITED BY SIZE
                  WS-COUNT-O DELIMITED BY SIZE INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           MOVE RSTCTL-UNCHANGED-COUNT TO WS-COUNT-O.
           STRING "  UNCHANGED               : " DELIMITED BY SIZE
                  WS-COUNT-O DELIMITED BY SIZE INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           MOVE RSTCTL-DUP-COUNT-PREV TO WS-COUNT-O.
           STRING "  DUPLICATE KEYS PREVIOUS : " DELIMITED BY SIZE
                  WS-COUNT-O DELIMITED BY SIZE INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           MOVE RSTCTL-DUP-COUNT-CURR TO WS-COUNT-O.
           STRING "  DUPLICATE KEYS CURRENT  : " DELIMITED BY SIZE
                  WS-COUNT-O DELIMITED BY SIZE INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           MOVE RSTCTL-INVALID-COUNT-PREV TO WS-COUNT-O.
           STRING "  INVALID ROWS PREVIOUS   : " DELIMITED BY SIZE
                  WS-COUNT-O DELIMITED BY SIZE INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           MOVE RSTCTL-INVALID-COUNT-CURR TO WS-COUNT-O.
           STRING "  INVALID ROWS CURRENT    : " DELIMITED BY SIZE
                  WS-COUNT-O DELIMITED BY SIZE INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
       310-EXIT.
           EXIT.

       320-WRITE-IGNORED-FIELDS.
           MOVE "320-WRITE-IGNORED-FIELDS" TO PARA-NAME.
           STRING "IGNORED FIELDS (CONFIGURED)" DELIMITED BY SIZE
                   INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           IF RSTCTL-IGNORED-COUNT > 12
              MOVE 12 TO WS-IGNORE-LOOP-MAX
           ELSE
              MOVE RSTCTL-IGNORED-COUNT TO WS-IGNORE-LOOP-MAX
           END-IF.
           PERFORM 322-WRITE-ONE-IGNORED THRU 322-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > WS-IGNORE-LOOP-MAX.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
       320-EXIT.
           EXIT.

       322-WRITE-ONE-IGNORED.
           STRING "  " DELIMITED BY SIZE
                  RSTCTL-IGNORED-FIELD(WS-SUB1) DELIMITED BY SIZE
                  INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
       322-EXIT.
           EXIT.

       330-WRITE-UNKNOWN-IGNORED.
           MOVE "330-WRITE-UNKNOWN-IGNORED" TO PARA-NAME.
           STRING "UNKNOWN IGNORED FIELDS (WARNING)" DELIMITED BY SIZE
                   INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           PERFORM 332-WRITE-ONE-UNKNOWN THRU 332-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > RSTCTL-UNK-IGNORE-COUNT.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
       330-EXIT.
           EXIT.

       332-WRITE-ONE-UNKNOWN.
           STRING "  " DELIMITED BY SIZE
                  RSTCTL-UNK-IGNORE-FIELD(WS-SUB1) DELIMITED BY SIZE
                  INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
       332-EXIT.
           EXIT.

       340-WRITE-COLUMN-CHANGES.
           MOVE "340-WRITE-COLUMN-CHANGES" TO PARA-NAME.
           STRING "COLUMN CHANGES" DELIMITED BY SIZE INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           IF RSTCTL-ADDED-COL-COUNT > 0
              STRING "  ADDED COLUMNS" DELIMITED BY SIZE INTO WS-LINE
              PERFORM 890-WRITE-LINE THRU 890-EXIT
              PERFORM 342-WRITE-ONE-ADDED-COL THRU 342-EXIT
                      VARYING WS-SUB1 FROM 1 BY 1
                      UNTIL WS-SUB1 > RSTCTL-ADDED-COL-COUNT
           END-IF.
           IF RSTCTL-REMOVED-COL-COUNT > 0
              STRING "  REMOVED COLUMNS" DELIMITED BY SIZE INTO WS-LINE
              PERFORM 890-WRITE-LINE THRU 890-EXIT
              PERFORM 344-WRITE-ONE-REMOVED-COL THRU 344-EXIT
                      VARYING WS-SUB1 FROM 1 BY 1
                      UNTIL WS-SUB1 > RSTCTL-REMOVED-COL-COUNT
           END-IF.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
       340-EXIT.
           EXIT.

       342-WRITE-ONE-ADDED-COL.
           STRING "    " DELIMITED BY SIZE
                  RSTCTL-ADDED-COLUMN(WS-SUB1) DELIMITED BY SIZE
                  INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
       342-EXIT.
           EXIT.

       344-WRITE-ONE-REMOVED-COL.
           STRING "    " DELIMITED BY SIZE
                  RSTCTL-REMOVED-COLUMN(WS-SUB1) DELIMITED BY SIZE
                  INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
       344-EXIT.
           EXIT.

       350-WRITE-FIELD-CHANGE-COUNTS.
           MOVE "350-WRITE-FIELD-CHANGE-COUNTS" TO PARA-NAME.
           PERFORM 352-BUILD-SORT-KEY THRU 352-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > RSTCTL-COMPARABLE-COUNT.
           MOVE "D" TO WS-SORT-DIRECTION.
           IF RSTRPTT-DEBUG-ON
              DISPLAY "RSTRPTT - SORT KEYS " WS-SORT-KEY-TABLE-X.
           CALL "SORTTBL" USING RSTCTL-COMPARABLE-COUNT,
                                 WS-SORT-DIRECTION,
                                 WS-SORT-KEY-TABLE,
                                 WS-SORT-INDEX-TABLE.
           STRING "FIELD CHANGE COUNTS" DELIMITED BY SIZE INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           PERFORM 354-WRITE-ONE-FCC-LINE THRU 354-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > RSTCTL-COMPARABLE-COUNT.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
       350-EXIT.
           EXIT.

       352-BUILD-SORT-KEY.
           MOVE SPACES TO WS-SORT-KEY(WS-SUB1).
           MOVE RSTCTL-FIELD-CHG-COUNT(WS-SUB1)
                       TO WS-SORT-KEY(WS-SUB1)(1 : 7).
           MOVE WS-SUB1 TO WS-SORT-INDEX(WS-SUB1).
       352-EXIT.
           EXIT.

       354-WRITE-ONE-FCC-LINE.
           MOVE WS-SORT-INDEX(WS-SUB1) TO WS-ORIG-IDX.
           MOVE RSTCTL-FIELD-CHG-COUNT(WS-ORIG-IDX) TO WS-COUNT-O.
           STRING "  " DELIMITED BY SIZE
                  RSTCTL-COMPARABLE-FIELD(WS-ORIG-IDX) DELIMITED BY SIZE
                  " : " DELIMITED BY SIZE
                  WS-COUNT-O DELIMITED BY SIZE
                  INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
       354-EXIT.
           EXIT.

       360-WRITE-DUPLICATE-KEYS.
           MOVE "360-WRITE-DUPLICATE-KEYS" TO PARA-NAME.
           STRING "DUPLICATE KEY VALUES" DELIMITED BY SIZE INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           IF RSTCTL-DUP-COUNT-PREV > 0
              STRING "  PREVIOUS" DELIMITED BY SIZE INTO WS-LINE
              PERFORM 890-WRITE-LINE THRU 890-EXIT
              IF RSTCTL-DUP-COUNT-PREV > 200
                 MOVE 200 TO WS-SUB2
              ELSE
                 MOVE RSTCTL-DUP-COUNT-PREV TO WS-SUB2
              END-IF
              PERFORM 362-WRITE-ONE-DUP-PREV THRU 362-EXIT
                      VARYING WS-SUB1 FROM 1 BY 1
                      UNTIL WS-SUB1 > WS-SUB2
           END-IF.
           IF RSTCTL-DUP-COUNT-CURR > 0
              STRING "  CURRENT" DELIMITED BY SIZE INTO WS-LINE
              PERFORM 890-WRITE-LINE THRU 890-EXIT
              IF RSTCTL-DUP-COUNT-CURR > 200
                 MOVE 200 TO WS-SUB2
              ELSE
                 MOVE RSTCTL-DUP-COUNT-CURR TO WS-SUB2
              END-IF
              PERFORM 364-WRITE-ONE-DUP-CURR THRU 364-EXIT
                      VARYING WS-SUB1 FROM 1 BY 1
                      UNTIL WS-SUB1 > WS-SUB2
           END-IF.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
       360-EXIT.
           EXIT.

       362-WRITE-ONE-DUP-PREV.
           STRING "    " DELIMITED BY SIZE
                  RSTCTL-DUP-KEYS-PREV(WS-SUB1) DELIMITED BY SIZE
                  INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
       362-EXIT.
           EXIT.

       364-WRITE-ONE-DUP-CURR.
           STRING "    " DELIMITED BY SIZE
                  RSTCTL-DUP-KEYS-CURR(WS-SUB1) DELIMITED BY SIZE
                  INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
       364-EXIT.
           EXIT.

       370-WRITE-INVALID-ROWS.
           MOVE "370-WRITE-INVALID-ROWS" TO PARA-NAME.
           STRING "INVALID ROW LINE NUMBERS" DELIMITED BY SIZE
                   INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           IF RSTCTL-INVALID-COUNT-PREV > 0
              STRING "  PREVIOUS" DELIMITED BY SIZE INTO WS-LINE
              PERFORM 890-WRITE-LINE THRU 890-EXIT
              IF RSTCTL-INVALID-COUNT-PREV > 200
                 MOVE 200 TO WS-SUB2
              ELSE
                 MOVE RSTCTL-INVALID-COUNT-PREV TO WS-SUB2
              END-IF
              PERFORM 372-WRITE-ONE-INV-PREV THRU 372-EXIT
                      VARYING WS-SUB1 FROM 1 BY 1
                      UNTIL WS-SUB1 > WS-SUB2
           END-IF.
           IF RSTCTL-INVALID-COUNT-CURR > 0
              STRING "  CURRENT" DELIMITED BY SIZE INTO WS-LINE
              PERFORM 890-WRITE-LINE THRU 890-EXIT
              IF RSTCTL-INVALID-COUNT-CURR > 200
                 MOVE 200 TO WS-SUB2
              ELSE
                 MOVE RSTCTL-INVALID-COUNT-CURR TO WS-SUB2
              END-IF
              PERFORM 374-WRITE-ONE-INV-CURR THRU 374-EXIT
                      VARYING WS-SUB1 FROM 1 BY 1
                      UNTIL WS-SUB1 > WS-SUB2
           END-IF.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
       370-EXIT.
           EXIT.

       372-WRITE-ONE-INV-PREV.
           MOVE RSTCTL-INVALID-LINES-PREV(WS-SUB1) TO WS-COUNT-O.
           STRING "    " DELIMITED BY SIZE
                  WS-COUNT-O DELIMITED BY SIZE
                  INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
       372-EXIT.
           EXIT.

       374-WRITE-ONE-INV-CURR.
           MOVE RSTCTL-INVALID-LINES-CURR(WS-SUB1) TO WS-COUNT-O.
           STRING "    " DELIMITED BY SIZE
                  WS-COUNT-O DELIMITED BY SIZE
                  INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
       374-EXIT.
           EXIT.

       380-WRITE-ADDED-LIST.
           MOVE "380-WRITE-ADDED-LIST" TO PARA-NAME.
           MOVE RSTCTL-ADDED-COUNT TO WS-COUNT-O.
           STRING "ADDED (" DELIMITED BY SIZE
                  WS-COUNT-O DELIMITED BY SIZE
                  ")" DELIMITED BY SIZE
                  INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           MOVE "Y" TO WS-MORE-ADD-SW.
           PERFORM 382-READ-RSTADD THRU 382-EXIT.
           PERFORM 384-WRITE-ONE-ADDED THRU 384-EXIT
                   UNTIL NOT MORE-ADDED-ROWS.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
       380-EXIT.
           EXIT.

       382-READ-RSTADD.
           READ RSTADD
               AT END MOVE "N" TO WS-MORE-ADD-SW
           END-READ.
       382-EXIT.
           EXIT.

       384-WRITE-ONE-ADDED.
           STRING "  " DELIMITED BY SIZE
                  RSTADD-REC DELIMITED BY SIZE
                  INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           PERFORM 382-READ-RSTADD THRU 382-EXIT.
       384-EXIT.
           EXIT.

       390-WRITE-REMOVED-LIST.
           MOVE "390-WRITE-REMOVED-LIST" TO PARA-NAME.
           MOVE RSTCTL-REMOVED-COUNT TO WS-COUNT-O.
           STRING "REMOVED (" DELIMITED BY SIZE
                  WS-COUNT-O DELIMITED BY SIZE
                  ")" DELIMITED BY SIZE
                  INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           MOVE "Y" TO WS-MORE-REM-SW.
           PERFORM 392-READ-RSTREM THRU 392-EXIT.
           PERFORM 394-WRITE-ONE-REMOVED THRU 394-EXIT
                   UNTIL NOT MORE-REMOVED-ROWS.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
       390-EXIT.
           EXIT.

       392-READ-RSTREM.
           READ RSTREM
               AT END MOVE "N" TO WS-MORE-REM-SW
           END-READ.
       392-EXIT.
           EXIT.

       394-WRITE-ONE-REMOVED.
           STRING "  " DELIMITED BY SIZE
                  RSTREM-REC DELIMITED BY SIZE
                  INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           PERFORM 392-READ-RSTREM THRU 392-EXIT.
       394-EXIT.
           EXIT.

       400-WRITE-UPDATED-DETAIL.
           MOVE "400-WRITE-UPDATED-DETAIL" TO PARA-NAME.
           MOVE RSTCTL-UPDATED-COUNT TO WS-COUNT-O.
           STRING "UPDATED (" DELIMITED BY SIZE
                  WS-COUNT-O DELIMITED BY SIZE
                  ")" DELIMITED BY SIZE
                  INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           MOVE HIGH-VALUES TO WS-LAST-CHG-KEY.
           MOVE "Y" TO WS-MORE-UPD-SW.
           PERFORM 402-READ-RSTUPD THRU 402-EXIT.
           PERFORM 404-WRITE-ONE-CHANGE THRU 404-EXIT
                   UNTIL NOT MORE-UPDATE-ROWS.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
       400-EXIT.
           EXIT.

       402-READ-RSTUPD.
           READ RSTUPD
               AT END MOVE "N" TO WS-MORE-UPD-SW
           END-READ.
       402-EXIT.
           EXIT.

       404-WRITE-ONE-CHANGE.
           IF RSTCHG-KEY NOT = WS-LAST-CHG-KEY
              STRING "  KEY: " DELIMITED BY SIZE
                     RSTCHG-KEY DELIMITED BY SIZE
                     INTO WS-LINE
              PERFORM 890-WRITE-LINE THRU 890-EXIT
              MOVE RSTCHG-KEY TO WS-LAST-CHG-KEY
           END-IF.
           STRING "    " DELIMITED BY SIZE
                  RSTCHG-FIELD DELIMITED BY SIZE
                  " : " DELIMITED BY SIZE
                  RSTCHG-BEFORE DELIMITED BY SIZE
                  " -> " DELIMITED BY SIZE
                  RSTCHG-AFTER DELIMITED BY SIZE
                  INTO WS-LINE.
           PERFORM 890-WRITE-LINE THRU 890-EXIT.
           PERFORM 402-READ-RSTUPD THRU 402-EXIT.
       404-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
           OPEN INPUT PARMIN, RSTCTL, RSTADD, RSTREM, RSTUPD.
           OPEN OUTPUT REPORT, SYSOUT.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE PARMIN, RSTCTL, RSTADD, RSTREM, RSTUPD, REPORT, SYSOUT.
       850-EXIT.
           EXIT.

       890-WRITE-LINE.
           MOVE 133 TO WS-SCAN-POS.
           MOVE ZERO TO WS-RPT-LEN.
           PERFORM 892-FIND-LINE-LEN THRU 892-EXIT
                   UNTIL WS-SCAN-POS = ZERO OR WS-RPT-LEN NOT = ZERO.
           IF WS-RPT-LEN = ZERO
              MOVE 1 TO WS-RPT-LEN.
           IF RSTRPTT-DEBUG-ON
              DISPLAY "RSTRPTT - LINE LEN " WS-RPT-LEN-X.
           MOVE SPACES TO REPORT-REC.
           MOVE WS-LINE(1 : WS-RPT-LEN) TO REPORT-REC(1 : WS-RPT-LEN).
           WRITE REPORT-REC.
           MOVE SPACES TO WS-LINE.
       890-EXIT.
           EXIT.

       892-FIND-LINE-LEN.
           IF WS-LINE-CHARS(WS-SCAN-POS) NOT = SPACE
              MOVE WS-SCAN-POS TO WS-RPT-LEN
           ELSE
              SUBTRACT 1 FROM WS-SCAN-POS
           END-IF.
       892-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "******** NORMAL END OF JOB RSTRPTT ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB - RSTRPTT ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.

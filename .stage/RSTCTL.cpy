      ******************************************************************
      *    COPYBOOK    RSTCTL                                         *
      *    ROSTER RECONCILER - DIFF CONTROL/SUMMARY RECORD.  WRITTEN   *
      *    ONCE BY RSTDIFF AT END OF JOB, READ BY RSTRPTT, RSTRPTJ,    *
      *    RSTEXPRT AND RSTUPDWR.  THIS IS THE "TRAILER RECORD" OF     *
      *    THE RECONCILIATION RUN - SAME ROLE AS THE OLD DALYEDIT      *
      *    WS-TRAILER-REC BUT CARRYING RECONCILIATION TOTALS INSTEAD   *
      *    OF ROOM-CHARGE TOTALS.                                      *
      *                                                                *
      *    HISTORY                                                    *
      *    04/02/94  JS   ORIGINAL                                    *
      *    11/14/97  RFT  ADDED COLUMN-CHANGE AND UNKNOWN-IGNORED      *
      *                   TABLES FOR REQ 3390                         *
      *    06/30/03  DMK  ADDED DUPLICATE-KEY-VALUE AND INVALID-LINE   *
      *                   LISTS FOR BOTH SIDES - THE REPORT WAS ONLY   *
      *                   SHOWING COUNTS, REGISTRAR WANTED THE ACTUAL  *
      *                   KEYS AND LINE NUMBERS (REQ 4471)            *
      ******************************************************************
       01  RSTCTL-RECORD.
           05  RSTCTL-TOTAL-PREVIOUS     PIC 9(7) COMP.
           05  RSTCTL-TOTAL-CURRENT      PIC 9(7) COMP.
           05  RSTCTL-ADDED-COUNT        PIC 9(7) COMP.
           05  RSTCTL-REMOVED-COUNT      PIC 9(7) COMP.
           05  RSTCTL-UPDATED-COUNT      PIC 9(7) COMP.
           05  RSTCTL-UNCHANGED-COUNT    PIC 9(7) COMP.
           05  RSTCTL-DUP-COUNT-PREV     PIC 9(7) COMP.
           05  RSTCTL-DUP-COUNT-CURR     PIC 9(7) COMP.
           05  RSTCTL-INVALID-COUNT-PREV PIC 9(7) COMP.
           05  RSTCTL-INVALID-COUNT-CURR PIC 9(7) COMP.
           05  RSTCTL-DUP-KEYS-PREV OCCURS 200 TIMES
                                         PIC X(60).
           05  RSTCTL-DUP-KEYS-CURR OCCURS 200 TIMES
                                         PIC X(60).
           05  RSTCTL-INVALID-LINES-PREV OCCURS 200 TIMES
                                         PIC 9(7) COMP.
           05  RSTCTL-INVALID-LINES-CURR OCCURS 200 TIMES
                                         PIC 9(7) COMP.
           05  RSTCTL-COMPARABLE-COUNT   PIC 9(4) COMP.
           05  RSTCTL-COMPARABLE-FIELD OCCURS 12 TIMES
                                         PIC X(30).
           05  RSTCTL-FIELD-CHG-COUNT OCCURS 12 TIMES
                                         PIC 9(7) COMP.
           05  RSTCTL-ADDED-COL-COUNT    PIC 9(4) COMP.
           05  RSTCTL-ADDED-COLUMN OCCURS 12 TIMES
                                         PIC X(30).
           05  RSTCTL-REMOVED-COL-COUNT  PIC 9(4) COMP.
           05  RSTCTL-REMOVED-COLUMN OCCURS 12 TIMES
                                         PIC X(30).
           05  RSTCTL-UNK-IGNORE-COUNT   PIC 9(4) COMP.
           05  RSTCTL-UNK-IGNORE-FIELD OCCURS 12 TIMES
                                         PIC X(30).
           05  RSTCTL-IGNORED-COUNT      PIC 9(4) COMP.
           05  RSTCTL-IGNORED-FIELD OCCURS 12 TIMES
                                         PIC X(30).
           05  RSTCTL-RUN-DATE           PIC 9(8).
           05  RSTCTL-RUN-DATE-R REDEFINES RSTCTL-RUN-DATE.
               10  RSTCTL-RUN-YYYY       PIC 9(4).
               10  RSTCTL-RUN-MM         PIC 9(2).
               10  RSTCTL-RUN-DD         PIC 9(2).
           05  RSTCTL-RUN-TIME           PIC 9(6).
           05  FILLER                    PIC X(40).

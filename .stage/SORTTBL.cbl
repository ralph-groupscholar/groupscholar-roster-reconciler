       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  SORTTBL.
       AUTHOR. RICK FONTAINE.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 11/14/97.
       DATE-COMPILED. 11/14/97.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *    IN-PLACE INSERTION SORT OF AN X(60) KEY TABLE, CARRYING A
      *    PARALLEL SUBSCRIPT TABLE SO THE CALLER CAN REORDER A ROW
      *    TABLE (E.G. RSTROW-TABLE) TO MATCH.  CALLER LOADS
      *    LK-SORT-INDEX(I) = I BEFORE THE CALL; ON RETURN
      *    LK-SORT-INDEX(1) IS THE ORIGINAL SUBSCRIPT OF THE SMALLEST
      *    (OR LARGEST, IF DESCENDING) KEY.
      *
      *    TO GET A DESCENDING NUMERIC SORT (FIELD-CHANGE-COUNTS
      *    SUMMARY) THE CALLER RIGHT-JUSTIFIES THE ZERO-PADDED COUNT
      *    INTO THE FIRST 7 BYTES OF THE KEY AND SORTS DIRECTION "D".
      *
      *    CHANGE LOG
      *    ----------
      *    11/14/97  RFT  ORIGINAL - NO IN-HOUSE SORT UTILITY EXISTED
      *                   BEFORE THE ROSTER RECONCILER REQUEST (REQ
      *                   3390) NEEDED KEY-ORDERED AND COUNT-ORDERED
      *                   REPORT SECTIONS.
      *    02/09/99  RFT  Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE.
      *    06/30/03  DMK  ADDED LK-SORT-KEY-NUM REDEFINE SO RSTDIFF
      *                   COULD SORT THE FIELD-CHANGE-COUNT TABLE
      *                   WITHOUT BUILDING A SEPARATE KEY AREA
      *                   (REQ 4471).
      *    08/05/03  DMK  PROCEDURE DIVISION NOW EXPLICITLY PERFORMS
      *                   000-HOUSEKEEPING THEN 900-WRAP-UP LIKE EVERY
      *                   OTHER PROGRAM IN THE SHOP INSTEAD OF FALLING
      *                   STRAIGHT INTO 000-HOUSEKEEPING OFF THE
      *                   PROCEDURE DIVISION HEADER (REQ 4501, CODE
      *                   REVIEW).
      *    08/12/03  DMK  200-SHIFT-LOOP NEVER ZEROED WS-INSERT-TO ON
      *                   THE "KEY ALREADY IN ORDER" BRANCH, SO
      *                   100-OUTER-LOOP'S UNTIL WS-INSERT-TO = ZERO
      *                   SPUN FOREVER ON ANY INSERT THAT DID NOT SHIFT
      *                   ALL THE WAY BACK TO THE HEAD OF THE TABLE -
      *                   THE ROSTER SORT STEP AND THE FIELD-CHANGE-
      *                   COUNT REPORT SORT BOTH HUNG ON A REAL
      *                   EXTRACT FILE.  ADDED WS-STOP-SHIFT-SW, SET
      *                   WHEN THE COMPARE SAYS THE KEY IS ALREADY
      *                   PLACED, AND TESTED ALONGSIDE WS-INSERT-TO IN
      *                   THE GOVERNING PERFORM UNTIL - SAME COMPOUND-
      *                   STOP IDIOM AS THE OLD ADSORT1 ROUTINE USED
      *                   (REQ 4502, REPORTED BY OPERATIONS).
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           UPSI-0 ON STATUS IS SORTTBL-DEBUG-ON
                  OFF STATUS IS SORTTBL-DEBUG-OFF.

       DATA DIVISION.
       WORKING-STORAGE SECTION.

       01  SORTTBL-WORK.
           05  WS-SCAN-PTR-PAIR.
               10  WS-MOVE-FROM          PIC 9(4) COMP.
               10  WS-INSERT-TO          PIC 9(4) COMP.
           05  WS-SCAN-PTR-X REDEFINES WS-SCAN-PTR-PAIR
                                         PIC X(4).
           05  WS-INSERT-KEY             PIC X(60).
           05  WS-INSERT-KEY-NUM REDEFINES WS-INSERT-KEY.
               10  FILLER                PIC X(53).
               10  FILLER                PIC 9(7).
           05  WS-INSERT-IDX             PIC 9(4) COMP.

       01  SORTTBL-SWITCHES.
           05  WS-STOP-SHIFT-SW          PIC X(1) VALUE "N".
               88  STOP-SHIFTING             VALUE "Y".
               88  KEEP-SHIFTING              VALUE "N".
           05  FILLER                    PIC X(1).

       01  SORTTBL-DEBUG-AREA.
           05  WS-COMPARE-RESULT         PIC S9(1) COMP.
           05  WS-COMPARE-RESULT-X REDEFINES WS-COMPARE-RESULT
                                         PIC X(1).
           05  FILLER                    PIC X(10).

       PROCEDURE DIVISION USING LK-SORT-SIZE, LK-SORT-DIRECTION,
                LK-SORT-KEY-TABLE, LK-SORT-INDEX-TABLE.

           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 900-WRAP-UP THRU 900-EXIT.
           GOBACK.

       000-HOUSEKEEPING.
           IF SORTTBL-DEBUG-ON
              DISPLAY "SORTTBL - ENTRY - SIZE=" LK-SORT-SIZE
                      " DIR=" LK-SORT-DIRECTION.
           IF LK-SORT-SIZE < 2
              GO TO 900-EXIT.
           MOVE 2 TO WS-MOVE-FROM.
       000-EXIT.
           EXIT.

       100-OUTER-LOOP.
           MOVE LK-SORT-KEY(WS-MOVE-FROM)   TO WS-INSERT-KEY.
           MOVE LK-SORT-INDEX(WS-MOVE-FROM) TO WS-INSERT-IDX.
           COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
           MOVE "N" TO WS-STOP-SHIFT-SW.
           PERFORM 200-SHIFT-LOOP THRU 200-EXIT
                   UNTIL WS-INSERT-TO = ZERO
                      OR STOP-SHIFTING.
           MOVE WS-INSERT-KEY TO LK-SORT-KEY(WS-INSERT-TO + 1).
           MOVE WS-INSERT-IDX TO LK-SORT-INDEX(WS-INSERT-TO + 1).
           ADD 1 TO WS-MOVE-FROM.
       100-EXIT.
           EXIT.

       200-SHIFT-LOOP.
           IF SORT-ASCENDING
              IF LK-SORT-KEY(WS-INSERT-TO) NOT > WS-INSERT-KEY
                 MOVE ZERO TO WS-COMPARE-RESULT
                 MOVE "Y" TO WS-STOP-SHIFT-SW
                 GO TO 200-EXIT
              END-IF
           ELSE
              IF LK-SORT-KEY(WS-INSERT-TO) NOT < WS-INSERT-KEY
                 MOVE ZERO TO WS-COMPARE-RESULT
                 MOVE "Y" TO WS-STOP-SHIFT-SW
                 GO TO 200-EXIT
              END-IF
           END-IF.
           MOVE 1 TO WS-COMPARE-RESULT.
           MOVE LK-SORT-KEY(WS-INSERT-TO)
                                TO LK-SORT-KEY(WS-INSERT-TO + 1).
           MOVE LK-SORT-INDEX(WS-INSERT-TO)
                                TO LK-SORT-INDEX(WS-INSERT-TO + 1).
           SUBTRACT 1 FROM WS-INSERT-TO.
       200-EXIT.
           EXIT.

       900-WRAP-UP.
           PERFORM 100-OUTER-LOOP THRU 100-EXIT
                   UNTIL WS-MOVE-FROM > LK-SORT-SIZE.
           GOBACK.
       900-EXIT.
           EXIT.

       LINKAGE SECTION.
       01  LK-SORT-SIZE                  PIC 9(4) COMP.
       01  LK-SORT-DIRECTION             PIC X(1).
           88  SORT-ASCENDING                VALUE "A".
           88  SORT-DESCENDING               VALUE "D".
       01  LK-SORT-KEY-TABLE.
           05  LK-SORT-KEY OCCURS 0 TO 500 TIMES
                       DEPENDING ON LK-SORT-SIZE
                                         PIC X(60).
       01  LK-SORT-INDEX-TABLE.
           05  LK-SORT-INDEX OCCURS 0 TO 500 TIMES
                       DEPENDING ON LK-SORT-SIZE
                                         PIC 9(4) COMP.

       IDENTIFICATION DIVISION.
       PROGRAM-ID.  RSTREAD.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 04/02/94.
       DATE-COMPILED. 04/02/94.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM READS ONE ROSTER EXTRACT FILE (A CSV TEXT
      *          FILE PRODUCED BY THE REGISTRAR'S SYSTEM FOR EITHER THE
      *          "PREVIOUS" OR THE "CURRENT" SNAPSHOT - SEE THE RSTPARM
      *          CONTROL CARD) AND BUILDS AN IN-MEMORY ROSTER TABLE.
      *
      *          IT PARSES THE HEADER ROW, VALIDATES THE CONFIGURED KEY
      *          COLUMN IS PRESENT, PARSES EACH DATA ROW, RECONCILES
      *          SHORT/LONG ROWS TO THE HEADER'S COLUMN COUNT, DROPS AND
      *          COUNTS ROWS WITH A BLANK KEY, DROPS AND COUNTS ROWS
      *          WHOSE (NORMALIZED) KEY REPEATS AN EARLIER ROW, SORTS
      *          THE SURVIVING ROWS ASCENDING BY KEY, AND WRITES THE
      *          RESULT AS A SINGLE RSTOUT WORK RECORD FOR RSTDIFF.
      *
      *          THIS STEP RUNS ONCE FOR THE PREVIOUS FILE AND AGAIN
      *          FOR THE CURRENT FILE - THE SIDE IS TOLD APART BY THE
      *          RSTP-SIDE FIELD ON THE SYSIN CONTROL CARD, WHICH ALSO
      *          TELLS THIS STEP WHICH DSNAME TO REPORT ON THE RSTOUT
      *          RECORD.  THE ACTUAL DD REBINDING OF UT-S-RSTIN TO THE
      *          RIGHT PHYSICAL FILE IS DONE IN JCL, THE SAME WAY
      *          DALYEDIT'S UT-S-PATDATA WAS REBOUND STEP TO STEP.
      *
      *          INPUT  FILE  - RSTIN  (THE ROSTER CSV, EITHER SIDE)
      *          INPUT  FILE  - PARMIN (SYSIN CONTROL CARD, RSTPARM)
      *          OUTPUT FILE  - RSTOUT (ONE RSTROW-TABLE RECORD)
      *          DUMP   FILE  - SYSOUT
      *
      *    CHANGE LOG
      *    ----------
      *    04/02/94  JS   ORIGINAL
      *    08/19/94  JS   BLANK-LINE SKIP ADDED - EXPORTS FROM THE NEW
      *                   EXTRACT TOOL WERE LEAVING A TRAILING BLANK
      *                   LINE AT END OF FILE.
      *    02/27/95  MPR  ROW-WIDTH RECONCILIATION (SHORT/LONG ROWS)
      *                   ADDED PER REQUEST FROM REGISTRAR - SOME
      *                   EXTRACT ROWS WERE MISSING TRAILING COMMAS.
      *    11/14/97  RFT  DUPLICATE-KEY AND BLANK-KEY COUNTING ADDED
      *                   (REQ 3390).  ROW TABLE SORT ADDED SO RSTDIFF
      *                   CAN MATCH-MERGE PREVIOUS/CURRENT LIKE THE OLD
      *                   PATSRCH/TRMTSRCH MATCH DID.
      *    02/09/99  RFT  Y2K - WS-DATE DISPLAY REDONE WITH A 4-DIGIT
      *                   YEAR SPLIT OUT, SEE WS-DATE-R BELOW.  ACCEPT
      *                   FROM DATE ITSELF STILL RETURNS A 2-DIGIT YY;
      *                   NO ROSTER DATA IS DATE-TYPED SO THIS IS
      *                   COSMETIC ONLY.
      *    06/30/03  DMK  RAISED INVALID/DUPLICATE LISTING CAP FROM 100
      *                   TO 200 ENTRIES (REQ 4471).
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           UPSI-0 ON STATUS IS RSTREAD-DEBUG-ON
                  OFF STATUS IS RSTREAD-DEBUG-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT PARMIN
           ASSIGN TO UT-S-PARMIN
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT RSTIN
           ASSIGN TO UT-S-RSTIN
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT RSTOUT
           ASSIGN TO UT-S-RSTOUT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC.
           05  SYSOUT-TEXT               PIC X(129).
           05  FILLER                    PIC X(1).

      ****** THE SYSIN CONTROL CARD FOR THIS RUN - SAME CARD IS USED,
      ****** UNCHANGED, BY EVERY RSTxxxx STEP OF THE RECONCILER RUN.
       FD  PARMIN
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTPARM-CARD.
           COPY RSTPARM.

      ****** THE ROSTER CSV TEXT FILE FOR THIS RUN'S SIDE (PREVIOUS OR
      ****** CURRENT).  VARIABLE LENGTH - NO TWO EXTRACTS HAVE THE
      ****** SAME COLUMN SET OR ROW WIDTH.
       FD  RSTIN
           RECORDING MODE IS V
           LABEL RECORDS ARE STANDARD
           RECORD IS VARYING IN SIZE FROM 1 TO 800 CHARACTERS
                   DEPENDING ON WS-RSTIN-LEN
           DATA RECORD IS RSTIN-REC.
       01  RSTIN-REC.
           05  RSTIN-TEXT                PIC X(799).
           05  FILLER                    PIC X(1).

      ****** ONE RSTROW-TABLE RECORD HOLDING THE WHOLE PARSED,
      ****** VALIDATED, NORMALIZED, KEY-SORTED ROSTER FOR THIS SIDE.
      ****** READ BY RSTDIFF.
       FD  RSTOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTROW-TABLE.
           COPY RSTROW.

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  OFCODE                    PIC X(2).
               88  CODE-WRITE                VALUE SPACES.
           05  FILLER                    PIC X(2).

       01  FLAGS-AND-SWITCHES.
           05  MORE-DATA-SW              PIC X(01) VALUE "Y".
               88  NO-MORE-DATA              VALUE "N".
           05  FILLER                    PIC X(1).

       77  PARA-NAME                     PIC X(30).
       77  ZERO-VAL                      PIC 9 VALUE 0.
       77  ONE-VAL                       PIC 9 VALUE 1.

       01  WS-DATE                       PIC 9(6).
       01  WS-DATE-R REDEFINES WS-DATE.
           05  WS-DATE-YY                PIC 9(2).
           05  WS-DATE-MM                PIC 9(2).
           05  WS-DATE-DD                PIC 9(2).

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  WS-RSTIN-LEN              PIC 9(4) COMP.
           05  WS-FILE-LINE-NO           PIC 9(7) COMP.
           05  WS-KEY-COL-IDX            PIC 9(4) COMP.
           05  WS-SUB1                   PIC 9(4) COMP.
           05  WS-SUB2                   PIC 9(4) COMP.
           05  WS-SRC-IDX                PIC 9(4) COMP.
           05  FILLER                    PIC X(2).

       01  WS-FIELD-TABLE.
           05  WS-FIELD OCCURS 12 TIMES
                                         PIC X(80).
       01  WS-FIELD-TABLE-ALT REDEFINES WS-FIELD-TABLE
                                         PIC X(960).
       01  WS-FIELD-COUNT                PIC 9(4) COMP.

       01  WS-ROW-VALUE-TABLE.
           05  WS-ROW-VALUE OCCURS 12 TIMES
                                         PIC X(80).
       01  WS-ROW-VALUE-TABLE-ALT REDEFINES WS-ROW-VALUE-TABLE
                                         PIC X(960).

       01  WS-NORM-REC.
           05  WS-NORM-MODE              PIC X(1).
           05  WS-NORM-CODE              PIC X(1).
           05  WS-NORM-IN                PIC X(80).
           05  WS-NORM-IN-LEN            PIC 9(4) COMP.
           05  WS-NORM-OUT               PIC X(80).
           05  WS-NORM-OUT-LEN           PIC 9(4) COMP.
           05  WS-NORM-RETURN-CODE       PIC 9(2) COMP.
           05  FILLER                    PIC X(2).

       01  WS-TRIMMED-KEY                PIC X(60).
       01  WS-NORMALIZED-KEY             PIC X(60).

       01  WS-SORT-WORK.
           05  WS-SORT-DIRECTION         PIC X(1) VALUE "A".
           05  WS-SORT-KEY-TABLE.
               10  WS-SORT-KEY OCCURS 500 TIMES
                                         PIC X(60).
           05  WS-SORT-INDEX-TABLE.
               10  WS-SORT-INDEX OCCURS 500 TIMES
                                         PIC 9(4) COMP.

       01  WS-SCRATCH-ROWS.
           05  WS-SCRATCH-ROW OCCURS 500 TIMES.
               10  WS-SCRATCH-ROW-KEY    PIC X(60).
               10  WS-SCRATCH-ROW-SRC-LINE
                                         PIC 9(7) COMP.
               10  WS-SCRATCH-ROW-VALUE OCCURS 12 TIMES
                                         PIC X(80).

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-DATA.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB RSTREAD ********".
           ACCEPT WS-DATE FROM DATE.
           IF RSTREAD-DEBUG-ON
              DISPLAY "RSTREAD - RUN DATE " WS-DATE-MM "/"
                       WS-DATE-DD "/" WS-DATE-YY.
           INITIALIZE RSTROW-TABLE, COUNTERS-IDXS-AND-ACCUMULATORS.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 810-READ-PARM THRU 810-EXIT.
           PERFORM 820-VALIDATE-PARM THRU 820-EXIT.
           IF RSTP-PREVIOUS-SIDE
              MOVE RSTP-PREV-DSNAME TO RSTR-FILE-NAME
           ELSE
              MOVE RSTP-CURR-DSNAME TO RSTR-FILE-NAME.
           MOVE RSTP-SIDE TO RSTR-SIDE.
           PERFORM 900-READ-HEADER THRU 900-EXIT.
           IF NO-MORE-DATA
              MOVE "CSV IS EMPTY" TO ABEND-REASON
              GO TO 1000-ABEND-RTN.
           PERFORM 910-VALIDATE-KEY-COLUMN THRU 910-EXIT.
           PERFORM 920-READ-RSTIN THRU 920-EXIT.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           PERFORM 300-PROCESS-ROW THRU 300-EXIT.
           PERFORM 920-READ-RSTIN THRU 920-EXIT.
       100-EXIT.
           EXIT.

       300-PROCESS-ROW.
           MOVE "300-PROCESS-ROW" TO PARA-NAME.
           IF WS-RSTIN-LEN = ZERO
              GO TO 300-EXIT.
           IF RSTIN-REC(1 : WS-RSTIN-LEN) = SPACES
              GO TO 300-EXIT.

           CALL "CSVPARSE" USING RSTIN-REC, WS-RSTIN-LEN,
                                  WS-FIELD-TABLE, WS-FIELD-COUNT.

           PERFORM 320-RECONCILE-WIDTH THRU 320-EXIT.
           PERFORM 330-EXTRACT-AND-TRIM-KEY THRU 330-EXIT.

           IF WS-TRIMMED-KEY = SPACES
              ADD 1 TO RSTR-INVALID-COUNT
              IF RSTR-INVALID-COUNT NOT > 200
                 MOVE WS-FILE-LINE-NO
                             TO RSTR-INVALID-LINES(RSTR-INVALID-COUNT)
              END-IF
              GO TO 300-EXIT.

           PERFORM 335-NORMALIZE-KEY THRU 335-EXIT.
           PERFORM 340-CHECK-DUPLICATE THRU 340-EXIT.
       300-EXIT.
           EXIT.

       320-RECONCILE-WIDTH.
           MOVE SPACES TO WS-ROW-VALUE-TABLE.
           MOVE 1 TO WS-SUB1.
       322-COPY-ONE-VALUE.
           IF WS-SUB1 NOT > WS-FIELD-COUNT
              MOVE WS-FIELD(WS-SUB1) TO WS-ROW-VALUE(WS-SUB1).
           ADD 1 TO WS-SUB1.
       322-EXIT.
           EXIT.
       320-EXIT.
           EXIT.

       330-EXTRACT-AND-TRIM-KEY.
           MOVE SPACES TO WS-TRIMMED-KEY.
           IF WS-KEY-COL-IDX NOT > RSTR-COLUMN-COUNT
              MOVE "V" TO WS-NORM-MODE
              MOVE "T" TO WS-NORM-CODE
              MOVE WS-ROW-VALUE(WS-KEY-COL-IDX) TO WS-NORM-IN
              MOVE 80 TO WS-NORM-IN-LEN
              CALL "NORMFLD" USING WS-NORM-REC
              MOVE WS-NORM-OUT(1 : 60) TO WS-TRIMMED-KEY
           END-IF.
       330-EXIT.
           EXIT.

       335-NORMALIZE-KEY.
           MOVE SPACES TO WS-NORMALIZED-KEY.
           MOVE "K" TO WS-NORM-MODE.
           MOVE RSTP-KEY-NORMALIZE TO WS-NORM-CODE.
           MOVE SPACES TO WS-NORM-IN.
           MOVE WS-TRIMMED-KEY TO WS-NORM-IN.
           MOVE 60 TO WS-NORM-IN-LEN.
           CALL "NORMFLD" USING WS-NORM-REC.
           MOVE WS-NORM-OUT(1 : 60) TO WS-NORMALIZED-KEY.
       335-EXIT.
           EXIT.

       340-CHECK-DUPLICATE.
           MOVE ZERO TO WS-SUB1.
           MOVE 1 TO WS-SUB2.
       342-SEARCH-LOOP.
           IF RSTR-ROW-KEY(WS-SUB2) = WS-NORMALIZED-KEY
              MOVE WS-SUB2 TO WS-SUB1
           ELSE
              ADD 1 TO WS-SUB2
           END-IF.
       342-EXIT.
           EXIT.
           PERFORM 342-SEARCH-LOOP THRU 342-EXIT
                   UNTIL WS-SUB2 > RSTR-ROW-COUNT OR WS-SUB1 NOT = ZERO.
           IF WS-SUB1 NOT = ZERO
              ADD 1 TO RSTR-DUPLICATE-COUNT
              IF RSTR-DUPLICATE-COUNT NOT > 200
                 MOVE WS-NORMALIZED-KEY
                         TO RSTR-DUPLICATE-KEYS(RSTR-DUPLICATE-COUNT)
              END-IF
              GO TO 340-EXIT.

           ADD 1 TO RSTR-ROW-COUNT.
           MOVE WS-NORMALIZED-KEY TO RSTR-ROW-KEY(RSTR-ROW-COUNT).
           MOVE WS-FILE-LINE-NO TO RSTR-ROW-SRC-LINE(RSTR-ROW-COUNT).
           MOVE WS-ROW-VALUE-TABLE TO RSTR-ROW-VALUE(RSTR-ROW-COUNT).
       340-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
           OPEN INPUT PARMIN, RSTIN.
           OPEN OUTPUT RSTOUT, SYSOUT.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE PARMIN, RSTIN, RSTOUT, SYSOUT.
       850-EXIT.
           EXIT.

       810-READ-PARM.
           MOVE "810-READ-PARM" TO PARA-NAME.
           READ PARMIN
               AT END
                  MOVE "NO SYSIN CONTROL CARD" TO ABEND-REASON
                  GO TO 1000-ABEND-RTN
           END-READ.
       810-EXIT.
           EXIT.

       820-VALIDATE-PARM.
           MOVE "820-VALIDATE-PARM" TO PARA-NAME.
           IF NOT RSTP-VALID-SIDE
              MOVE "RSTP-SIDE MUST BE PREVIOUS OR CURRENT" TO
                   ABEND-REASON
              GO TO 1000-ABEND-RTN.
           IF NOT RSTP-KEY-NORM-VALID
              MOVE "KEY-NORMALIZE MUST BE N, L OR U" TO ABEND-REASON
              GO TO 1000-ABEND-RTN.
           IF NOT RSTP-VAL-NORM-VALID
              MOVE "VALUE-NORMALIZE MUST BE N, T OR C" TO ABEND-REASON
              GO TO 1000-ABEND-RTN.
       820-EXIT.
           EXIT.

       900-READ-HEADER.
           MOVE "900-READ-HEADER" TO PARA-NAME.
           MOVE 1 TO WS-FILE-LINE-NO.
           READ RSTIN
               AT END MOVE "N" TO MORE-DATA-SW
               GO TO 900-EXIT
           END-READ.
           CALL "CSVPARSE" USING RSTIN-REC, WS-RSTIN-LEN,
                                  WS-FIELD-TABLE, WS-FIELD-COUNT.
           MOVE WS-FIELD-COUNT TO RSTR-COLUMN-COUNT.
           MOVE ZERO TO WS-SUB1.
           PERFORM 902-COPY-HEADER-NAME THRU 902-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > RSTR-COLUMN-COUNT.
       900-EXIT.
           EXIT.

       902-COPY-HEADER-NAME.
           MOVE WS-FIELD(WS-SUB1)(1 : 30) TO RSTR-COLUMN-NAME(WS-SUB1).
       902-EXIT.
           EXIT.

       910-VALIDATE-KEY-COLUMN.
           MOVE "910-VALIDATE-KEY-COLUMN" TO PARA-NAME.
           MOVE ZERO TO WS-KEY-COL-IDX.
           MOVE 1 TO WS-SUB1.
       912-SEARCH-KEY-COLUMN.
           IF RSTR-COLUMN-NAME(WS-SUB1) = RSTP-KEY-COLUMN
              MOVE WS-SUB1 TO WS-KEY-COL-IDX
           ELSE
              ADD 1 TO WS-SUB1
           END-IF.
       912-EXIT.
           EXIT.
           PERFORM 912-SEARCH-KEY-COLUMN THRU 912-EXIT
                   UNTIL WS-SUB1 > RSTR-COLUMN-COUNT
                      OR WS-KEY-COL-IDX NOT = ZERO.
           IF WS-KEY-COL-IDX = ZERO
              MOVE "KEY COLUMN NOT FOUND" TO ABEND-REASON
              GO TO 1000-ABEND-RTN.
       910-EXIT.
           EXIT.

       920-READ-RSTIN.
           READ RSTIN
               AT END MOVE "N" TO MORE-DATA-SW
               GO TO 920-EXIT
           END-READ.
           ADD 1 TO WS-FILE-LINE-NO.
       920-EXIT.
           EXIT.

       950-SORT-ROSTER.
           MOVE "950-SORT-ROSTER" TO PARA-NAME.
           IF RSTR-ROW-COUNT < 2
              GO TO 950-EXIT.
           MOVE ZERO TO WS-SUB1.
           PERFORM 952-LOAD-SORT-KEY THRU 952-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > RSTR-ROW-COUNT.
           CALL "SORTTBL" USING RSTR-ROW-COUNT, WS-SORT-DIRECTION,
                                 WS-SORT-KEY-TABLE, WS-SORT-INDEX-TABLE.
           PERFORM 954-COPY-TO-SCRATCH THRU 954-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > RSTR-ROW-COUNT.
           PERFORM 956-COPY-FROM-SCRATCH THRU 956-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > RSTR-ROW-COUNT.
       950-EXIT.
           EXIT.

       952-LOAD-SORT-KEY.
           MOVE RSTR-ROW-KEY(WS-SUB1) TO WS-SORT-KEY(WS-SUB1).
           MOVE WS-SUB1 TO WS-SORT-INDEX(WS-SUB1).
       952-EXIT.
           EXIT.

       954-COPY-TO-SCRATCH.
           MOVE RSTR-ROW-KEY(WS-SUB1) TO WS-SCRATCH-ROW-KEY(WS-SUB1).
           MOVE RSTR-ROW-SRC-LINE(WS-SUB1)
                       TO WS-SCRATCH-ROW-SRC-LINE(WS-SUB1).
           MOVE RSTR-ROW-VALUE(WS-SUB1)
                       TO WS-SCRATCH-ROW-VALUE(WS-SUB1).
       954-EXIT.
           EXIT.

       956-COPY-FROM-SCRATCH.
           MOVE WS-SORT-INDEX(WS-SUB1) TO WS-SRC-IDX.
           MOVE WS-SCRATCH-ROW-KEY(WS-SRC-IDX)
                       TO RSTR-ROW-KEY(WS-SUB1).
           MOVE WS-SCRATCH-ROW-SRC-LINE(WS-SRC-IDX)
                       TO RSTR-ROW-SRC-LINE(WS-SUB1).
           MOVE WS-SCRATCH-ROW-VALUE(WS-SRC-IDX)
                       TO RSTR-ROW-VALUE(WS-SUB1).
       956-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 950-SORT-ROSTER THRU 950-EXIT.
           WRITE RSTROW-TABLE.
           DISPLAY "** ROWS IN ROSTER **".
           DISPLAY RSTR-ROW-COUNT.
           DISPLAY "** DUPLICATE KEYS **".
           DISPLAY RSTR-DUPLICATE-COUNT.
           DISPLAY "** INVALID (BLANK-KEY) ROWS **".
           DISPLAY RSTR-INVALID-COUNT.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "******** NORMAL END OF JOB RSTREAD ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB - RSTREAD ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.

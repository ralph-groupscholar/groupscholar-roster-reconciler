       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  NORMFLD.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 04/02/94.
       DATE-COMPILED. 04/02/94.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *    NORMALIZES ONE KEY OR VALUE FIELD ACCORDING TO THE MODE
      *    AND CODE SUPPLIED BY THE RSTPARM CONTROL CARD.  MODE "K"
      *    FOLDS A KEY TO LOWER OR UPPER CASE (OR LEAVES IT ALONE).
      *    MODE "V" TRIMS A VALUE, OR TRIMS AND COLLAPSES RUNS OF
      *    INTERNAL WHITESPACE TO A SINGLE SPACE.  AN UNRECOGNIZED
      *    CODE RETURNS LK-NORM-RETURN-CODE = 99 SO THE CALLING
      *    PROGRAM CAN ABEND WITH A CONFIGURATION-ERROR MESSAGE
      *    INSTEAD OF PRODUCING A BAD COMPARISON.
      *
      *    REPLACES THE OLD DB2 REIMBURSEMENT-PERCENTAGE LOOKUP
      *    PCTPROC - THIS SHOP HAS NO DB2 IN THE RECONCILER RUN, SO
      *    THE STORED-PROCEDURE-STYLE LINKAGE IS REUSED FOR A PLAIN
      *    WORKING-STORAGE ROUTINE INSTEAD.
      *
      *    CHANGE LOG
      *    ----------
      *    04/02/94  JS   ORIGINAL - KEY NORMALIZE ONLY (NONE/LOWER/
      *                   UPPER), NO VALUE NORMALIZE YET.
      *    08/19/94  JS   ADDED VALUE-NORMALIZE MODE (NONE/TRIM).
      *    02/27/95  MPR  ADDED "COLLAPSE" VALUE-NORMALIZE CODE PER
      *                   REGISTRAR REQUEST - MULTIPLE INTERNAL
      *                   SPACES IN A NAME FIELD WERE CAUSING FALSE
      *                   UPDATED-RECORD HITS.
      *    11/14/97  RFT  RETURN-CODE 99 ADDED FOR AN UNRECOGNIZED
      *                   NORMALIZE CODE (REQ 3390) - PREVIOUSLY THE
      *                   ROUTINE SILENTLY FELL THROUGH AS "NONE".
      *    09/22/98  RFT  Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE.
      *    08/05/03  DMK  PROCEDURE DIVISION NOW EXPLICITLY PERFORMS
      *                   000-HOUSEKEEPING THEN 900-WRAP-UP INSTEAD OF
      *                   FALLING OFF THE END OF EACH PARAGRAPH - THE
      *                   OLD SEQUENCE RAN THE KEY-NORMALIZE AND THE
      *                   TRIM/COLLAPSE LOGIC ONCE, UNGATED, BEFORE THE
      *                   REAL MODE CHECK IN 900-WRAP-UP EVER SAW THE
      *                   CALL - EVERY VALUE-NORMALIZE CODE CAME OUT
      *                   AS "COLLAPSE" (REQ 4501, CODE REVIEW).
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           CLASS NORMFLD-ALPHA-LOWER IS "a" THRU "z".

       DATA DIVISION.
       WORKING-STORAGE SECTION.

       01  NORMFLD-CONSTANTS.
           05  ALPHA-UPPER               PIC X(26)
                   VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           05  ALPHA-LOWER               PIC X(26)
                   VALUE "abcdefghijklmnopqrstuvwxyz".
           05  FILLER                    PIC X(2).

       01  NORMFLD-WORK.
           05  WS-START-POS              PIC 9(4) COMP.
           05  WS-END-POS                PIC 9(4) COMP.
           05  WS-SCAN-POS               PIC 9(4) COMP.
           05  WS-OUT-POS                PIC 9(4) COMP.
           05  WS-TRIMMED-LEN            PIC 9(4) COMP.
           05  WS-CURRENT-CHAR           PIC X(1).
           05  WS-LAST-OUT-WAS-SPACE-SW  PIC X(1) VALUE "N".
               88  LAST-OUT-WAS-SPACE        VALUE "Y".
           05  WS-TRIMMED-FIELD          PIC X(80).
           05  WS-TRIMMED-FIELD-CHARS REDEFINES WS-TRIMMED-FIELD
                                         OCCURS 80 TIMES
                                         PIC X(1).
           05  FILLER                    PIC X(2).
           05  WS-COLLAPSE-FIELD         PIC X(80).
           05  WS-COLLAPSE-FIELD-CHARS REDEFINES WS-COLLAPSE-FIELD
                                         OCCURS 80 TIMES
                                         PIC X(1).

       PROCEDURE DIVISION USING LK-NORMFLD-REC.

           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 900-WRAP-UP THRU 900-EXIT.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE SPACES TO LK-NORM-OUT.
           MOVE ZERO  TO LK-NORM-OUT-LEN.
           MOVE ZERO  TO LK-NORM-RETURN-CODE.
           IF LK-NORM-IN-LEN = ZERO
              GO TO 900-EXIT.
           MOVE LK-NORM-IN(1 : LK-NORM-IN-LEN)
                        TO LK-NORM-OUT(1 : LK-NORM-IN-LEN).
           MOVE LK-NORM-IN-LEN TO LK-NORM-OUT-LEN.
       000-EXIT.
           EXIT.

       100-NORMALIZE-KEY.
           IF NORM-KEY-NONE
              GO TO 100-EXIT.
           IF NORM-KEY-LOWER
              INSPECT LK-NORM-OUT(1 : LK-NORM-IN-LEN)
                      CONVERTING ALPHA-UPPER TO ALPHA-LOWER
              GO TO 100-EXIT.
           IF NORM-KEY-UPPER
              INSPECT LK-NORM-OUT(1 : LK-NORM-IN-LEN)
                      CONVERTING ALPHA-LOWER TO ALPHA-UPPER
              GO TO 100-EXIT.
           MOVE 99 TO LK-NORM-RETURN-CODE.
       100-EXIT.
           EXIT.

       200-NORMALIZE-VALUE.
           IF NORM-VAL-NONE
              GO TO 200-EXIT.
           IF NORM-VAL-TRIM OR NORM-VAL-COLLAPSE
              PERFORM 300-TRIM-FIELD THRU 300-EXIT
              IF NORM-VAL-COLLAPSE
                 PERFORM 400-COLLAPSE-FIELD THRU 400-EXIT
              END-IF
              GO TO 200-EXIT.
           MOVE 99 TO LK-NORM-RETURN-CODE.
       200-EXIT.
           EXIT.

       300-TRIM-FIELD.
           MOVE SPACES TO WS-TRIMMED-FIELD.
           MOVE ZERO TO WS-START-POS.
           MOVE 1 TO WS-SCAN-POS.
           PERFORM 310-FIND-START THRU 310-EXIT
                   UNTIL WS-SCAN-POS > LK-NORM-OUT-LEN
                      OR WS-START-POS NOT = ZERO.
           IF WS-START-POS = ZERO
              MOVE ZERO TO LK-NORM-OUT-LEN
              MOVE SPACES TO LK-NORM-OUT
              GO TO 300-EXIT.
           MOVE LK-NORM-OUT-LEN TO WS-END-POS.
           PERFORM 320-FIND-END THRU 320-EXIT
                   UNTIL WS-END-POS <= WS-START-POS
                      OR LK-NORM-OUT(WS-END-POS : 1) NOT = SPACE.
           COMPUTE WS-TRIMMED-LEN = WS-END-POS - WS-START-POS + 1.
           MOVE LK-NORM-OUT(WS-START-POS : WS-TRIMMED-LEN)
                        TO WS-TRIMMED-FIELD(1 : WS-TRIMMED-LEN).
           MOVE SPACES TO LK-NORM-OUT.
           MOVE WS-TRIMMED-FIELD(1 : WS-TRIMMED-LEN)
                        TO LK-NORM-OUT(1 : WS-TRIMMED-LEN).
           MOVE WS-TRIMMED-LEN TO LK-NORM-OUT-LEN.
       300-EXIT.
           EXIT.

       310-FIND-START.
           IF LK-NORM-OUT(WS-SCAN-POS : 1) NOT = SPACE
              MOVE WS-SCAN-POS TO WS-START-POS
           ELSE
              ADD 1 TO WS-SCAN-POS
           END-IF.
       310-EXIT.
           EXIT.

       320-FIND-END.
           SUBTRACT 1 FROM WS-END-POS.
       320-EXIT.
           EXIT.

       400-COLLAPSE-FIELD.
           MOVE LK-NORM-OUT TO WS-TRIMMED-FIELD.
           MOVE SPACES TO WS-COLLAPSE-FIELD.
           MOVE "N" TO WS-LAST-OUT-WAS-SPACE-SW.
           MOVE 1 TO WS-OUT-POS.
           MOVE 1 TO WS-SCAN-POS.
           PERFORM 420-COLLAPSE-ONE-CHAR THRU 420-EXIT
                   UNTIL WS-SCAN-POS > LK-NORM-OUT-LEN.
           MOVE SPACES TO LK-NORM-OUT.
           MOVE WS-COLLAPSE-FIELD(1 : WS-OUT-POS - 1)
                        TO LK-NORM-OUT(1 : WS-OUT-POS - 1).
           COMPUTE LK-NORM-OUT-LEN = WS-OUT-POS - 1.
       400-EXIT.
           EXIT.

       420-COLLAPSE-ONE-CHAR.
           MOVE WS-TRIMMED-FIELD-CHARS(WS-SCAN-POS) TO WS-CURRENT-CHAR.
           IF WS-CURRENT-CHAR = SPACE
              IF NOT LAST-OUT-WAS-SPACE
                 MOVE WS-CURRENT-CHAR
                             TO WS-COLLAPSE-FIELD-CHARS(WS-OUT-POS)
                 ADD 1 TO WS-OUT-POS
                 MOVE "Y" TO WS-LAST-OUT-WAS-SPACE-SW
              END-IF
           ELSE
              MOVE WS-CURRENT-CHAR
                          TO WS-COLLAPSE-FIELD-CHARS(WS-OUT-POS)
              ADD 1 TO WS-OUT-POS
              MOVE "N" TO WS-LAST-OUT-WAS-SPACE-SW
           END-IF.
           ADD 1 TO WS-SCAN-POS.
       420-EXIT.
           EXIT.

       900-WRAP-UP.
           IF LK-NORM-MODE = "K"
              PERFORM 100-NORMALIZE-KEY THRU 100-EXIT
           ELSE
              IF LK-NORM-MODE = "V"
                 PERFORM 200-NORMALIZE-VALUE THRU 200-EXIT
              ELSE
                 MOVE 99 TO LK-NORM-RETURN-CODE
              END-IF
           END-IF.
           GOBACK.
       900-EXIT.
           EXIT.

       LINKAGE SECTION.
       01  LK-NORMFLD-REC.
           05  LK-NORM-MODE              PIC X(1).
               88  NORM-MODE-KEY             VALUE "K".
               88  NORM-MODE-VALUE           VALUE "V".
           05  LK-NORM-CODE              PIC X(1).
               88  NORM-KEY-NONE             VALUE "N".
               88  NORM-KEY-LOWER            VALUE "L".
               88  NORM-KEY-UPPER            VALUE "U".
               88  NORM-VAL-NONE             VALUE "N".
               88  NORM-VAL-TRIM             VALUE "T".
               88  NORM-VAL-COLLAPSE         VALUE "C".
           05  LK-NORM-IN                PIC X(80).
           05  LK-NORM-IN-CHARS REDEFINES LK-NORM-IN
                                         OCCURS 80 TIMES
                                         PIC X(1).
           05  LK-NORM-IN-LEN            PIC 9(4) COMP.
           05  LK-NORM-OUT               PIC X(80).
           05  LK-NORM-OUT-LEN           PIC 9(4) COMP.
           05  LK-NORM-RETURN-CODE       PIC 9(2) COMP.
           05  FILLER                    PIC X(2).

       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  CSVPARSE.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 04/02/94.
       DATE-COMPILED. 04/02/94.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *    TOKENIZES ONE CSV TEXT LINE INTO A TABLE OF FIELD VALUES.
      *    HONORS DOUBLE-QUOTED FIELDS, EMBEDDED COMMAS INSIDE QUOTES,
      *    AND A DOUBLED QUOTE ("") REPRESENTING ONE LITERAL QUOTE
      *    CHARACTER.  CALLED ONCE PER PHYSICAL LINE BY RSTREAD.
      *
      *    CHANGE LOG
      *    ----------
      *    04/02/94  JS   ORIGINAL - LIFTED THE LINKAGE-ONLY SUBPROGRAM
      *                   SHAPE FROM STRLTH, BUT THIS ROUTINE TOKENIZES
      *                   A WHOLE LINE INSTEAD OF MEASURING ONE FIELD.
      *    08/19/94  JS   FIXED TRAILING-COMMA CASE (LINE ENDING IN A
      *                   COMMA MUST PRODUCE A TRAILING EMPTY FIELD).
      *    02/27/95  MPR  TABLE SIZE RAISED FROM 8 TO 12 COLUMNS TO
      *                   MATCH RSTROW COPYBOOK CHANGE.
      *    11/14/97  RFT  DOUBLED-QUOTE-AT-END-OF-LINE EDGE CASE FIXED -
      *                   LOOKAHEAD NOW CHECKS LK-CSV-LINE-LEN FIRST.
      *    09/22/98  RFT  Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE,
      *                   NO CHANGE REQUIRED.
      *    06/30/03  DMK  REMOVED DEBUG DISPLAY LEFT IN BY MISTAKE ON
      *                   THE 11/14/97 FIX (REQ 4471 CODE REVIEW).
      *    08/05/03  DMK  PROCEDURE DIVISION NOW EXPLICITLY PERFORMS
      *                   000-HOUSEKEEPING THEN 900-WRAP-UP INSTEAD OF
      *                   FALLING OFF THE END OF EACH PARAGRAPH - THE
      *                   OLD SEQUENCE RAN ONE UNGATED PASS OF
      *                   100-SCAN-LOOP/250-APPEND-CHAR/300-STORE-FIELD
      *                   BEFORE THE REAL SCAN LOOP IN 900-WRAP-UP EVER
      *                   STARTED, DUPLICATING THE FIRST CHARACTER OF
      *                   EVERY LINE INTO A SPURIOUS LEADING FIELD
      *                   (REQ 4501, CODE REVIEW).
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           CLASS CSV-QUOTE-OR-COMMA IS QUOTE, ",".

       DATA DIVISION.
       WORKING-STORAGE SECTION.

       01  CSVPARSE-CONSTANTS.
           05  QUOTE-CHAR                PIC X(1) VALUE '"'.
           05  COMMA-CHAR                PIC X(1) VALUE ','.
           05  FILLER                    PIC X(2).

       01  CSVPARSE-WORK.
           05  WS-POS                    PIC 9(4) COMP.
           05  WS-SCAN-POS-PAIR.
               10  WS-FLD-IDX            PIC 9(4) COMP.
               10  WS-FLD-POS            PIC 9(4) COMP.
           05  WS-SCAN-POS-X REDEFINES WS-SCAN-POS-PAIR
                                         PIC X(4).
           05  WS-CURRENT-CHAR           PIC X(1).
           05  WS-NEXT-CHAR              PIC X(1).
           05  WS-IN-QUOTES-SW           PIC X(1) VALUE "N".
               88  IN-QUOTES                 VALUE "Y".
               88  NOT-IN-QUOTES             VALUE "N".
           05  WS-WORK-FIELD             PIC X(80).
           05  WS-WORK-FIELD-CHARS REDEFINES WS-WORK-FIELD
                                         OCCURS 80 TIMES
                                         PIC X(1).
           05  FILLER                    PIC X(10).

       PROCEDURE DIVISION USING LK-CSV-LINE, LK-CSV-LINE-LEN,
                LK-CSV-FIELD-TABLE, LK-CSV-FIELD-COUNT.

           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 900-WRAP-UP THRU 900-EXIT.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE SPACES TO LK-CSV-FIELD-TABLE.
           MOVE ZERO TO LK-CSV-FIELD-COUNT.
           MOVE SPACES TO WS-WORK-FIELD.
           MOVE 1 TO WS-FLD-POS.
           MOVE 1 TO WS-FLD-IDX.
           MOVE "N" TO WS-IN-QUOTES-SW.
           MOVE 1 TO WS-POS.
           IF LK-CSV-LINE-LEN = ZERO
              GO TO 900-EXIT.
       000-EXIT.
           EXIT.

       100-SCAN-LOOP.
           MOVE LK-CSV-LINE-CHARS(WS-POS) TO WS-CURRENT-CHAR.
           IF IN-QUOTES
              IF WS-CURRENT-CHAR = QUOTE-CHAR
                 IF WS-POS < LK-CSV-LINE-LEN
                    MOVE LK-CSV-LINE-CHARS(WS-POS + 1) TO WS-NEXT-CHAR
                 ELSE
                    MOVE SPACE TO WS-NEXT-CHAR
                 END-IF
                 IF WS-NEXT-CHAR = QUOTE-CHAR
                    PERFORM 250-APPEND-CHAR THRU 250-EXIT
                    ADD 1 TO WS-POS
                 ELSE
                    MOVE "N" TO WS-IN-QUOTES-SW
                 END-IF
              ELSE
                 PERFORM 250-APPEND-CHAR THRU 250-EXIT
              END-IF
           ELSE
              IF WS-CURRENT-CHAR = QUOTE-CHAR
                 MOVE "Y" TO WS-IN-QUOTES-SW
              ELSE
                 IF WS-CURRENT-CHAR = COMMA-CHAR
                    PERFORM 300-STORE-FIELD THRU 300-EXIT
                 ELSE
                    PERFORM 250-APPEND-CHAR THRU 250-EXIT
                 END-IF
              END-IF
           END-IF.
           ADD 1 TO WS-POS.
       100-EXIT.
           EXIT.

       250-APPEND-CHAR.
           IF WS-FLD-POS > 80
              GO TO 250-EXIT.
           MOVE WS-CURRENT-CHAR TO WS-WORK-FIELD-CHARS(WS-FLD-POS).
           ADD 1 TO WS-FLD-POS.
       250-EXIT.
           EXIT.

       300-STORE-FIELD.
           IF WS-FLD-IDX > 12
              GO TO 300-EXIT.
           MOVE WS-WORK-FIELD TO LK-CSV-FIELD(WS-FLD-IDX).
           ADD 1 TO LK-CSV-FIELD-COUNT.
           ADD 1 TO WS-FLD-IDX.
           MOVE SPACES TO WS-WORK-FIELD.
           MOVE 1 TO WS-FLD-POS.
       300-EXIT.
           EXIT.

       900-WRAP-UP.
           PERFORM 100-SCAN-LOOP THRU 100-EXIT
                   UNTIL WS-POS > LK-CSV-LINE-LEN.
           PERFORM 300-STORE-FIELD THRU 300-EXIT.
           GOBACK.
       900-EXIT.
           EXIT.

       LINKAGE SECTION.
       01  LK-CSV-LINE                   PIC X(800).
       01  LK-CSV-LINE-CHARS REDEFINES LK-CSV-LINE
                                         OCCURS 800 TIMES
                                         PIC X(1).
       01  LK-CSV-LINE-LEN               PIC 9(4) COMP.
       01  LK-CSV-FIELD-TABLE.
           05  LK-CSV-FIELD OCCURS 12 TIMES
                                         PIC X(80).
       01  LK-CSV-FIELD-COUNT            PIC 9(4) COMP.

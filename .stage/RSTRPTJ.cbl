       IDENTIFICATION DIVISION.
       PROGRAM-ID.  RSTRPTJ.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 04/07/94.
       DATE-COMPILED. 04/07/94.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          WRITES THE SAME RECONCILIATION RESULTS RSTRPTT PRINTS
      *          AS TEXT, BUT AS ONE JSON DOCUMENT, FOR THE FEED THAT
      *          LOADS THE REGISTRAR'S RECONCILIATION DASHBOARD.  BUILT
      *          FROM THE SAME RSTCTL/RSTADD/RSTREM/RSTUPD WORK FILES
      *          RSTDIFF PRODUCES - NO RECALCULATION IS DONE HERE.
      *
      *          JSON STRINGS ARE HAND-ESCAPED (BACKSLASH AND QUOTE
      *          ONLY - THE UPSTREAM CSV PARSE ALREADY STRIPS CR/LF
      *          FROM FIELD VALUES) SINCE THIS SHOP HAS NO JSON
      *          LIBRARY.  ARRAY/OBJECT COMMA PLACEMENT IS HANDLED TWO
      *          WAYS - A RUNNING SUBSCRIPT AGAINST A KNOWN RSTCTL
      *          COUNT FOR FLAT LISTS, AND A "NOT-FIRST-ITEM" SWITCH
      *          FOR THE UPDATED-KEY GROUPS WHERE THE GROUP SIZE ISN'T
      *          KNOWN UNTIL THE KEY CHANGES ON THE NEXT READ.
      *
      *          INPUT  FILE  - PARMIN  (SYSIN CONTROL CARD, RSTPARM)
      *          INPUT  FILE  - RSTCTL  (CONTROL/SUMMARY RECORD)
      *          INPUT  FILE  - RSTADD  (ADDED KEYS, ASCENDING)
      *          INPUT  FILE  - RSTREM  (REMOVED KEYS, ASCENDING)
      *          INPUT  FILE  - RSTUPD  (CHANGE DETAIL, KEY/FIELD ORDER)
      *          OUTPUT FILE  - REPORTJ (THE JSON DOCUMENT)
      *          DUMP   FILE  - SYSOUT
      *
      *    CHANGE LOG
      *    ----------
      *    04/07/94  JS   ORIGINAL
      *    11/14/97  RFT  FIELD-CHANGE-COUNT AND COLUMN-CHANGE OBJECTS
      *                   ADDED (REQ 3390).
      *    06/30/03  DMK  DUPLICATE-KEY AND INVALID-ROW ARRAYS ADDED
      *                   (REQ 4471).
      *    08/12/03  DMK  350-WRITE-FIELD-CHANGE-COUNTS NEVER SORTED
      *                   THE FIELD_CHANGE_COUNTS OBJECT - IT WALKED
      *                   RSTCTL IN COMPARABLE-FIELD ORDER INSTEAD OF
      *                   COUNT DESCENDING LIKE THE TEXT REPORT DOES.
      *                   DASHBOARD LOAD EXPECTS THE SAME ORDER RSTRPTT
      *                   PRINTS.  ADDED 354-BUILD-SORT-KEY AND A CALL
      *                   TO SORTTBL, SAME AS RSTRPTT'S 352-BUILD-SORT-
      *                   KEY (REQ 4502, REPORTED BY OPERATIONS).
      *    08/12/03  DMK  320-WRITE-IGNORED-ARRAYS AND 322-WRITE-ONE-
      *                   IGNORED SUBSCRIPTED RSTCTL-IGNORED-FIELD OFF
      *                   THE RAW, UNCAPPED RSTCTL-IGNORED-COUNT - AN
      *                   --IGNORE-LIST OF MORE THAN 12 FIELDS READ
      *                   PAST THE END OF THE OCCURS 12 TABLE INTO THE
      *                   JSON ignored_fields ARRAY.  ADDED WS-IGNORE-
      *                   LOOP-MAX, CAPPED THE SAME WAY THE DUPLICATE-
      *                   KEY AND INVALID-ROW ARRAYS ARE ABOVE (REQ
      *                   4503, REPORTED BY OPERATIONS).
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           UPSI-0 ON STATUS IS RSTRPTJ-DEBUG-ON
                  OFF STATUS IS RSTRPTJ-DEBUG-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT PARMIN
           ASSIGN TO UT-S-PARMIN
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT RSTCTL
           ASSIGN TO UT-S-RSTCTL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT RSTADD
           ASSIGN TO UT-S-RSTADD
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT RSTREM
           ASSIGN TO UT-S-RSTREM
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT RSTUPD
           ASSIGN TO UT-S-RSTUPD
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT REPORTJ
           ASSIGN TO UT-S-REPORTJ
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC.
           05  SYSOUT-TEXT               PIC X(129).
           05  FILLER                    PIC X(1).

       FD  PARMIN
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTPARM-CARD.
           COPY RSTPARM.

       FD  RSTCTL
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTCTL-RECORD.
           COPY RSTCTL.

       FD  RSTADD
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTADD-REC.
       01  RSTADD-REC.
           05  RSTADD-KEY                PIC X(50).
           05  FILLER                    PIC X(10).

       FD  RSTREM
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTREM-REC.
       01  RSTREM-REC.
           05  RSTREM-KEY                PIC X(50).
           05  FILLER                    PIC X(10).

       FD  RSTUPD
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RSTCHG-RECORD.
           COPY RSTCHG.

      ****** JSON LINES ARE NOT A FIXED WIDTH - VARYING-LENGTH RECORDS
      ****** ARE USED SO TRAILING BLANKS ARE NEVER SHIPPED DOWNSTREAM.
       FD  REPORTJ
           RECORDING MODE IS V
           LABEL RECORDS ARE STANDARD
           RECORD IS VARYING IN SIZE FROM 1 TO 250 CHARACTERS
                   DEPENDING ON WS-RPT-LEN
           DATA RECORD IS REPORTJ-REC.
       01  REPORTJ-REC.
           05  REPORTJ-TEXT              PIC X(249).
           05  FILLER                    PIC X(1).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  OFCODE                    PIC X(2).
               88  CODE-WRITE                VALUE SPACES.
           05  FILLER                    PIC X(2).

       77  PARA-NAME                     PIC X(30).
       77  ZERO-VAL                      PIC 9 VALUE 0.
       77  ONE-VAL                       PIC 9 VALUE 1.

       01  WS-LINE                       PIC X(250).
       01  WS-LINE-POS                   PIC 9(4) COMP.
       01  WS-RPT-LEN-AREA.
           05  WS-RPT-LEN                PIC 9(4) COMP.
       01  WS-RPT-LEN-X REDEFINES WS-RPT-LEN-AREA
                                         PIC X(2).

       01  WS-JSON-SRC                   PIC X(80).
       01  WS-JSON-SRC-CHARS REDEFINES WS-JSON-SRC
                                         OCCURS 80 TIMES
                                         PIC X(1).
       01  WS-JSON-SRC-LEN               PIC 9(4) COMP.
       01  WS-JSON-POS                   PIC 9(4) COMP.
       01  WS-JS-SCAN                    PIC 9(4) COMP.

       01  WS-NUM-ED                     PIC ZZZZZZ9.
       01  WS-NUM-POS                    PIC 9(2) COMP.
       01  WS-NUM-LEN                    PIC 9(2) COMP.

       01  WS-TS-BUILD.
           05  WS-TS-YYYY                PIC X(4).
           05  WS-TS-MM                  PIC X(2).
           05  WS-TS-DD                  PIC X(2).
       01  WS-TS-BUILD-X REDEFINES WS-TS-BUILD
                                         PIC X(8).

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  WS-SUB1                   PIC 9(4) COMP.
           05  WS-SUB2                   PIC 9(4) COMP.
           05  WS-KEY-SEQ                PIC 9(4) COMP.
           05  WS-ORIG-IDX               PIC 9(4) COMP.
           05  WS-IGNORE-LOOP-MAX        PIC 9(4) COMP.
           05  FILLER                    PIC X(2).

       01  WS-SWITCHES.
           05  WS-MORE-UPD-SW            PIC X(1) VALUE "Y".
               88  MORE-UPDATE-ROWS          VALUE "Y".
           05  WS-FIRST-FIELD-SW         PIC X(1) VALUE "Y".
               88  FIRST-FIELD-IN-GROUP      VALUE "Y".
           05  FILLER                    PIC X(1).

       01  WS-LAST-KEY                   PIC X(60) VALUE HIGH-VALUES.

       01  WS-WORK-CHG.
           05  WS-WORK-KEY               PIC X(60).
           05  WS-WORK-FIELD             PIC X(30).
           05  WS-WORK-BEFORE            PIC X(80).
           05  WS-WORK-AFTER             PIC X(80).
           05  FILLER                    PIC X(10).

       01  WS-SORT-WORK.
           05  WS-SORT-DIRECTION         PIC X(1) VALUE "D".
           05  WS-SORT-KEY-TABLE.
               10  WS-SORT-KEY OCCURS 12 TIMES
                                         PIC X(60).
           05  WS-SORT-INDEX-TABLE.
               10  WS-SORT-INDEX OCCURS 12 TIMES
                                         PIC 9(4) COMP.
       01  WS-SORT-KEY-TABLE-X REDEFINES WS-SORT-KEY-TABLE
                                         PIC X(720).

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB RSTRPTJ ********".
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           READ PARMIN
               AT END
                  MOVE "NO SYSIN CONTROL CARD" TO ABEND-REASON
                  GO TO 1000-ABEND-RTN
           END-READ.
           READ RSTCTL
               AT END
                  MOVE "CONTROL RECORD WORK FILE MISSING" TO
                       ABEND-REASON
                  GO TO 1000-ABEND-RTN
           END-READ.
           MOVE RSTCTL-RUN-YYYY TO WS-TS-YYYY.
           MOVE RSTCTL-RUN-MM   TO WS-TS-MM.
           MOVE RSTCTL-RUN-DD   TO WS-TS-DD.
           IF RSTRPTJ-DEBUG-ON
              DISPLAY "RSTRPTJ - RUN DATE " WS-TS-BUILD-X.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           MOVE 1 TO WS-LINE-POS.
           STRING "{" DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
           PERFORM 300-WRITE-HEADER-FIELDS THRU 300-EXIT.
           PERFORM 320-WRITE-IGNORED-ARRAYS THRU 320-EXIT.
           PERFORM 330-WRITE-SUMMARY-OBJECT THRU 330-EXIT.
           PERFORM 340-WRITE-COLUMN-CHANGES THRU 340-EXIT.
           PERFORM 350-WRITE-FIELD-CHANGE-COUNTS THRU 350-EXIT.
           PERFORM 360-WRITE-DUPLICATE-KEYS THRU 360-EXIT.
           PERFORM 370-WRITE-INVALID-ROWS THRU 370-EXIT.
           PERFORM 380-WRITE-ADDED-LIST THRU 380-EXIT.
           PERFORM 390-WRITE-REMOVED-LIST THRU 390-EXIT.
           PERFORM 400-WRITE-UPDATED-ARRAY THRU 400-EXIT.
           MOVE 1 TO WS-LINE-POS.
           STRING "}" DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       100-EXIT.
           EXIT.

       300-WRITE-HEADER-FIELDS.
           MOVE "300-WRITE-HEADER-FIELDS" TO PARA-NAME.
           MOVE 1 TO WS-LINE-POS.
           STRING "  " DELIMITED BY SIZE
                  QUOTE "previous" QUOTE DELIMITED BY SIZE
                  ": " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTP-PREV-DSNAME TO WS-JSON-SRC.
           PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
           STRING "," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.

           MOVE 1 TO WS-LINE-POS.
           STRING "  " DELIMITED BY SIZE
                  QUOTE "current" QUOTE DELIMITED BY SIZE
                  ": " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTP-CURR-DSNAME TO WS-JSON-SRC.
           PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
           STRING "," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.

           MOVE 1 TO WS-LINE-POS.
           STRING "  " DELIMITED BY SIZE
                  QUOTE "key" QUOTE DELIMITED BY SIZE
                  ": " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTP-KEY-COLUMN TO WS-JSON-SRC.
           PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
           STRING "," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.

           MOVE 1 TO WS-LINE-POS.
           STRING "  " DELIMITED BY SIZE
                  QUOTE "key_normalize" QUOTE DELIMITED BY SIZE
                  ": " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTP-KEY-NORMALIZE TO WS-JSON-SRC.
           PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
           STRING "," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.

           MOVE 1 TO WS-LINE-POS.
           STRING "  " DELIMITED BY SIZE
                  QUOTE "value_normalize" QUOTE DELIMITED BY SIZE
                  ": " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTP-VALUE-NORMALIZE TO WS-JSON-SRC.
           PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
           STRING "," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.

           MOVE 1 TO WS-LINE-POS.
           STRING "  " DELIMITED BY SIZE
                  QUOTE "timestamp" QUOTE DELIMITED BY SIZE
                  ": " DELIMITED BY SIZE
                  QUOTE DELIMITED BY SIZE
                  WS-TS-YYYY DELIMITED BY SIZE
                  "-" DELIMITED BY SIZE
                  WS-TS-MM DELIMITED BY SIZE
                  "-" DELIMITED BY SIZE
                  WS-TS-DD DELIMITED BY SIZE
                  "T" DELIMITED BY SIZE
                  RSTCTL-RUN-TIME(1 : 2) DELIMITED BY SIZE
                  ":" DELIMITED BY SIZE
                  RSTCTL-RUN-TIME(3 : 2) DELIMITED BY SIZE
                  ":" DELIMITED BY SIZE
                  RSTCTL-RUN-TIME(5 : 2) DELIMITED BY SIZE
                  QUOTE DELIMITED BY SIZE
                  "," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       300-EXIT.
           EXIT.

       320-WRITE-IGNORED-ARRAYS.
           MOVE "320-WRITE-IGNORED-ARRAYS" TO PARA-NAME.
           MOVE 1 TO WS-LINE-POS.
           STRING "  " DELIMITED BY SIZE
                  QUOTE "ignored_fields" QUOTE DELIMITED BY SIZE
                  ": [" DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
           IF RSTCTL-IGNORED-COUNT > 12
              MOVE 12 TO WS-IGNORE-LOOP-MAX
           ELSE
              MOVE RSTCTL-IGNORED-COUNT TO WS-IGNORE-LOOP-MAX
           END-IF.
           PERFORM 322-WRITE-ONE-IGNORED THRU 322-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > WS-IGNORE-LOOP-MAX.
           MOVE 1 TO WS-LINE-POS.
           STRING "  ]," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.

           MOVE 1 TO WS-LINE-POS.
           STRING "  " DELIMITED BY SIZE
                  QUOTE "unknown_ignored_fields" QUOTE DELIMITED BY SIZE
                  ": [" DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
           PERFORM 324-WRITE-ONE-UNKNOWN THRU 324-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > RSTCTL-UNK-IGNORE-COUNT.
           MOVE 1 TO WS-LINE-POS.
           STRING "  ]," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       320-EXIT.
           EXIT.

       322-WRITE-ONE-IGNORED.
           MOVE 1 TO WS-LINE-POS.
           STRING "    " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCTL-IGNORED-FIELD(WS-SUB1) TO WS-JSON-SRC.
           PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
           IF WS-SUB1 < WS-IGNORE-LOOP-MAX
              STRING "," DELIMITED BY SIZE
                     INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       322-EXIT.
           EXIT.

       324-WRITE-ONE-UNKNOWN.
           MOVE 1 TO WS-LINE-POS.
           STRING "    " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCTL-UNK-IGNORE-FIELD(WS-SUB1) TO WS-JSON-SRC.
           PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
           IF WS-SUB1 < RSTCTL-UNK-IGNORE-COUNT
              STRING "," DELIMITED BY SIZE
                     INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       324-EXIT.
           EXIT.

       330-WRITE-SUMMARY-OBJECT.
           MOVE "330-WRITE-SUMMARY-OBJECT" TO PARA-NAME.
           MOVE 1 TO WS-LINE-POS.
           STRING "  " DELIMITED BY SIZE
                  QUOTE "summary" QUOTE DELIMITED BY SIZE
                  ": {" DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.

           MOVE 1 TO WS-LINE-POS.
           STRING "    " DELIMITED BY SIZE
                  QUOTE "total_previous" QUOTE DELIMITED BY SIZE
                  ": " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCTL-TOTAL-PREVIOUS TO WS-NUM-ED.
           PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
           STRING "," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.

           MOVE 1 TO WS-LINE-POS.
           STRING "    " DELIMITED BY SIZE
                  QUOTE "total_current" QUOTE DELIMITED BY SIZE
                  ": " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCTL-TOTAL-CURRENT TO WS-NUM-ED.
           PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
           STRING "," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.

           MOVE 1 TO WS-LINE-POS.
           STRING "    " DELIMITED BY SIZE
                  QUOTE "added" QUOTE DELIMITED BY SIZE
                  ": " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCTL-ADDED-COUNT TO WS-NUM-ED.
           PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
           STRING "," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.

           MOVE 1 TO WS-LINE-POS.
           STRING "    " DELIMITED BY SIZE
                  QUOTE "removed" QUOTE DELIMITED BY SIZE
                  ": " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCTL-REMOVED-COUNT TO WS-NUM-ED.
           PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
           STRING "," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.

           MOVE 1 TO WS-LINE-POS.
           STRING "    " DELIMITED BY SIZE
                  QUOTE "updated" QUOTE DELIMITED BY SIZE
                  ": " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCTL-UPDATED-COUNT TO WS-NUM-ED.
           PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
           STRING "," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.

           MOVE 1 TO WS-LINE-POS.
           STRING "    " DELIMITED BY SIZE
                  QUOTE "unchanged" QUOTE DELIMITED BY SIZE
                  ": " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCTL-UNCHANGED-COUNT TO WS-NUM-ED.
           PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
           STRING "," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.

           MOVE 1 TO WS-LINE-POS.
           STRING "    " DELIMITED BY SIZE
                  QUOTE "duplicate_key_values" QUOTE DELIMITED BY SIZE
                  ": {" DELIMITED BY SIZE
                  QUOTE "previous" QUOTE DELIMITED BY SIZE
                  ": " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCTL-DUP-COUNT-PREV TO WS-NUM-ED.
           PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
           STRING ", " DELIMITED BY SIZE
                  QUOTE "current" QUOTE DELIMITED BY SIZE
                  ": " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCTL-DUP-COUNT-CURR TO WS-NUM-ED.
           PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
           STRING "}," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.

           MOVE 1 TO WS-LINE-POS.
           STRING "    " DELIMITED BY SIZE
                  QUOTE "invalid_rows" QUOTE DELIMITED BY SIZE
                  ": {" DELIMITED BY SIZE
                  QUOTE "previous" QUOTE DELIMITED BY SIZE
                  ": " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCTL-INVALID-COUNT-PREV TO WS-NUM-ED.
           PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
           STRING ", " DELIMITED BY SIZE
                  QUOTE "current" QUOTE DELIMITED BY SIZE
                  ": " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCTL-INVALID-COUNT-CURR TO WS-NUM-ED.
           PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
           STRING "}" DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.

           MOVE 1 TO WS-LINE-POS.
           STRING "  }," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       330-EXIT.
           EXIT.

       340-WRITE-COLUMN-CHANGES.
           MOVE "340-WRITE-COLUMN-CHANGES" TO PARA-NAME.
           MOVE 1 TO WS-LINE-POS.
           STRING "  " DELIMITED BY SIZE
                  QUOTE "column_changes" QUOTE DELIMITED BY SIZE
                  ": {" DELIMITED BY SIZE
                  QUOTE "added_columns" QUOTE DELIMITED BY SIZE
                  ": [" DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
           PERFORM 342-WRITE-ONE-ADDED-COL THRU 342-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > RSTCTL-ADDED-COL-COUNT.
           MOVE 1 TO WS-LINE-POS.
           STRING "    ], " DELIMITED BY SIZE
                  QUOTE "removed_columns" QUOTE DELIMITED BY SIZE
                  ": [" DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
           PERFORM 344-WRITE-ONE-REMOVED-COL THRU 344-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > RSTCTL-REMOVED-COL-COUNT.
           MOVE 1 TO WS-LINE-POS.
           STRING "    ]}," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       340-EXIT.
           EXIT.

       342-WRITE-ONE-ADDED-COL.
           MOVE 1 TO WS-LINE-POS.
           STRING "      " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCTL-ADDED-COLUMN(WS-SUB1) TO WS-JSON-SRC.
           PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
           IF WS-SUB1 < RSTCTL-ADDED-COL-COUNT
              STRING "," DELIMITED BY SIZE
                     INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       342-EXIT.
           EXIT.

       344-WRITE-ONE-REMOVED-COL.
           MOVE 1 TO WS-LINE-POS.
           STRING "      " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCTL-REMOVED-COLUMN(WS-SUB1) TO WS-JSON-SRC.
           PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
           IF WS-SUB1 < RSTCTL-REMOVED-COL-COUNT
              STRING "," DELIMITED BY SIZE
                     INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       344-EXIT.
           EXIT.

       350-WRITE-FIELD-CHANGE-COUNTS.
           MOVE "350-WRITE-FIELD-CHANGE-COUNTS" TO PARA-NAME.
           PERFORM 354-BUILD-SORT-KEY THRU 354-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > RSTCTL-COMPARABLE-COUNT.
           MOVE "D" TO WS-SORT-DIRECTION.
           IF RSTRPTJ-DEBUG-ON
              DISPLAY "RSTRPTJ - SORT KEYS " WS-SORT-KEY-TABLE-X.
           CALL "SORTTBL" USING RSTCTL-COMPARABLE-COUNT,
                                 WS-SORT-DIRECTION,
                                 WS-SORT-KEY-TABLE,
                                 WS-SORT-INDEX-TABLE.
           MOVE 1 TO WS-LINE-POS.
           STRING "  " DELIMITED BY SIZE
                  QUOTE "field_change_counts" QUOTE DELIMITED BY SIZE
                  ": {" DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
           PERFORM 352-WRITE-ONE-FCC THRU 352-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > RSTCTL-COMPARABLE-COUNT.
           MOVE 1 TO WS-LINE-POS.
           STRING "  }," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       350-EXIT.
           EXIT.

       352-WRITE-ONE-FCC.
           MOVE WS-SORT-INDEX(WS-SUB1) TO WS-ORIG-IDX.
           MOVE 1 TO WS-LINE-POS.
           STRING "    " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCTL-COMPARABLE-FIELD(WS-ORIG-IDX) TO WS-JSON-SRC.
           PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
           STRING ": " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCTL-FIELD-CHG-COUNT(WS-ORIG-IDX) TO WS-NUM-ED.
           PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
           IF WS-SUB1 < RSTCTL-COMPARABLE-COUNT
              STRING "," DELIMITED BY SIZE
                     INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       352-EXIT.
           EXIT.

       354-BUILD-SORT-KEY.
           MOVE SPACES TO WS-SORT-KEY(WS-SUB1).
           MOVE RSTCTL-FIELD-CHG-COUNT(WS-SUB1)
                       TO WS-SORT-KEY(WS-SUB1)(1 : 7).
           MOVE WS-SUB1 TO WS-SORT-INDEX(WS-SUB1).
       354-EXIT.
           EXIT.

       360-WRITE-DUPLICATE-KEYS.
           MOVE "360-WRITE-DUPLICATE-KEYS" TO PARA-NAME.
           MOVE 1 TO WS-LINE-POS.
           STRING "  " DELIMITED BY SIZE
                  QUOTE "duplicate_key_values" QUOTE DELIMITED BY SIZE
                  ": {" DELIMITED BY SIZE
                  QUOTE "previous" QUOTE DELIMITED BY SIZE
                  ": [" DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
           IF RSTCTL-DUP-COUNT-PREV > 200
              MOVE 200 TO WS-SUB2
           ELSE
              MOVE RSTCTL-DUP-COUNT-PREV TO WS-SUB2
           END-IF.
           PERFORM 362-WRITE-ONE-DUP-PREV THRU 362-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > WS-SUB2.
           MOVE 1 TO WS-LINE-POS.
           STRING "    ], " DELIMITED BY SIZE
                  QUOTE "current" QUOTE DELIMITED BY SIZE
                  ": [" DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
           IF RSTCTL-DUP-COUNT-CURR > 200
              MOVE 200 TO WS-SUB2
           ELSE
              MOVE RSTCTL-DUP-COUNT-CURR TO WS-SUB2
           END-IF.
           PERFORM 364-WRITE-ONE-DUP-CURR THRU 364-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > WS-SUB2.
           MOVE 1 TO WS-LINE-POS.
           STRING "    ]}," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       360-EXIT.
           EXIT.

       362-WRITE-ONE-DUP-PREV.
           MOVE 1 TO WS-LINE-POS.
           STRING "      " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCTL-DUP-KEYS-PREV(WS-SUB1) TO WS-JSON-SRC.
           PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
           IF WS-SUB1 < WS-SUB2
              STRING "," DELIMITED BY SIZE
                     INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       362-EXIT.
           EXIT.

       364-WRITE-ONE-DUP-CURR.
           MOVE 1 TO WS-LINE-POS.
           STRING "      " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCTL-DUP-KEYS-CURR(WS-SUB1) TO WS-JSON-SRC.
           PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
           IF WS-SUB1 < WS-SUB2
              STRING "," DELIMITED BY SIZE
                     INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       364-EXIT.
           EXIT.

       370-WRITE-INVALID-ROWS.
           MOVE "370-WRITE-INVALID-ROWS" TO PARA-NAME.
           MOVE 1 TO WS-LINE-POS.
           STRING "  " DELIMITED BY SIZE
                  QUOTE "invalid_rows" QUOTE DELIMITED BY SIZE
                  ": {" DELIMITED BY SIZE
                  QUOTE "previous" QUOTE DELIMITED BY SIZE
                  ": [" DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
           IF RSTCTL-INVALID-COUNT-PREV > 200
              MOVE 200 TO WS-SUB2
           ELSE
              MOVE RSTCTL-INVALID-COUNT-PREV TO WS-SUB2
           END-IF.
           PERFORM 372-WRITE-ONE-INV-PREV THRU 372-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > WS-SUB2.
           MOVE 1 TO WS-LINE-POS.
           STRING "    ], " DELIMITED BY SIZE
                  QUOTE "current" QUOTE DELIMITED BY SIZE
                  ": [" DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
           IF RSTCTL-INVALID-COUNT-CURR > 200
              MOVE 200 TO WS-SUB2
           ELSE
              MOVE RSTCTL-INVALID-COUNT-CURR TO WS-SUB2
           END-IF.
           PERFORM 374-WRITE-ONE-INV-CURR THRU 374-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > WS-SUB2.
           MOVE 1 TO WS-LINE-POS.
           STRING "    ]}," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       370-EXIT.
           EXIT.

       372-WRITE-ONE-INV-PREV.
           MOVE 1 TO WS-LINE-POS.
           STRING "      " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCTL-INVALID-LINES-PREV(WS-SUB1) TO WS-NUM-ED.
           PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
           IF WS-SUB1 < WS-SUB2
              STRING "," DELIMITED BY SIZE
                     INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       372-EXIT.
           EXIT.

       374-WRITE-ONE-INV-CURR.
           MOVE 1 TO WS-LINE-POS.
           STRING "      " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTCTL-INVALID-LINES-CURR(WS-SUB1) TO WS-NUM-ED.
           PERFORM 866-APPEND-NUMBER THRU 866-EXIT.
           IF WS-SUB1 < WS-SUB2
              STRING "," DELIMITED BY SIZE
                     INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       374-EXIT.
           EXIT.

       380-WRITE-ADDED-LIST.
           MOVE "380-WRITE-ADDED-LIST" TO PARA-NAME.
           MOVE 1 TO WS-LINE-POS.
           STRING "  " DELIMITED BY SIZE
                  QUOTE "added" QUOTE DELIMITED BY SIZE
                  ": [" DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
           PERFORM 382-WRITE-ONE-ADDED THRU 382-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > RSTCTL-ADDED-COUNT.
           MOVE 1 TO WS-LINE-POS.
           STRING "  ]," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       380-EXIT.
           EXIT.

       382-WRITE-ONE-ADDED.
           READ RSTADD
               AT END
                  MOVE "** RSTADD SHORT OF RSTCTL-ADDED-COUNT"
                       TO ABEND-REASON
                  GO TO 1000-ABEND-RTN
           END-READ.
           MOVE 1 TO WS-LINE-POS.
           STRING "    " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTADD-REC TO WS-JSON-SRC.
           PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
           IF WS-SUB1 < RSTCTL-ADDED-COUNT
              STRING "," DELIMITED BY SIZE
                     INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       382-EXIT.
           EXIT.

       390-WRITE-REMOVED-LIST.
           MOVE "390-WRITE-REMOVED-LIST" TO PARA-NAME.
           MOVE 1 TO WS-LINE-POS.
           STRING "  " DELIMITED BY SIZE
                  QUOTE "removed" QUOTE DELIMITED BY SIZE
                  ": [" DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
           PERFORM 392-WRITE-ONE-REMOVED THRU 392-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > RSTCTL-REMOVED-COUNT.
           MOVE 1 TO WS-LINE-POS.
           STRING "  ]," DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       390-EXIT.
           EXIT.

       392-WRITE-ONE-REMOVED.
           READ RSTREM
               AT END
                  MOVE "** RSTREM SHORT OF RSTCTL-REMOVED-COUNT"
                       TO ABEND-REASON
                  GO TO 1000-ABEND-RTN
           END-READ.
           MOVE 1 TO WS-LINE-POS.
           STRING "    " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE RSTREM-REC TO WS-JSON-SRC.
           PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
           IF WS-SUB1 < RSTCTL-REMOVED-COUNT
              STRING "," DELIMITED BY SIZE
                     INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       392-EXIT.
           EXIT.

       400-WRITE-UPDATED-ARRAY.
           MOVE "400-WRITE-UPDATED-ARRAY" TO PARA-NAME.
           MOVE 1 TO WS-LINE-POS.
           STRING "  " DELIMITED BY SIZE
                  QUOTE "updated" QUOTE DELIMITED BY SIZE
                  ": [" DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
           MOVE HIGH-VALUES TO WS-LAST-KEY.
           MOVE ZERO TO WS-KEY-SEQ.
           MOVE "Y" TO WS-MORE-UPD-SW.
           IF RSTCTL-UPDATED-COUNT > 0
              PERFORM 402-READ-RSTUPD THRU 402-EXIT
              PERFORM 404-PROCESS-ONE-CHANGE THRU 404-EXIT
                      UNTIL NOT MORE-UPDATE-ROWS
              PERFORM 406-CLOSE-LAST-GROUP THRU 406-EXIT
           END-IF.
           MOVE 1 TO WS-LINE-POS.
           STRING "  ]" DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       400-EXIT.
           EXIT.

       402-READ-RSTUPD.
           READ RSTUPD INTO WS-WORK-CHG
               AT END MOVE "N" TO WS-MORE-UPD-SW
           END-READ.
       402-EXIT.
           EXIT.

       404-PROCESS-ONE-CHANGE.
           IF WS-WORK-KEY NOT = WS-LAST-KEY
              IF WS-KEY-SEQ NOT = 0
                 PERFORM 406-CLOSE-LAST-GROUP THRU 406-EXIT
              END-IF
              ADD 1 TO WS-KEY-SEQ
              MOVE 1 TO WS-LINE-POS
              STRING "    {" DELIMITED BY SIZE
                     QUOTE "key" QUOTE DELIMITED BY SIZE
                     ": " DELIMITED BY SIZE
                     INTO WS-LINE WITH POINTER WS-LINE-POS
              MOVE WS-WORK-KEY TO WS-JSON-SRC
              PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT
              STRING ", " DELIMITED BY SIZE
                     QUOTE "changes" QUOTE DELIMITED BY SIZE
                     ": {" DELIMITED BY SIZE
                     INTO WS-LINE WITH POINTER WS-LINE-POS
              PERFORM 890-EMIT-LINE THRU 890-EXIT
              MOVE WS-WORK-KEY TO WS-LAST-KEY
              MOVE "Y" TO WS-FIRST-FIELD-SW
           END-IF.
           IF NOT FIRST-FIELD-IN-GROUP
              MOVE 1 TO WS-LINE-POS
              STRING "," DELIMITED BY SIZE
                     INTO WS-LINE WITH POINTER WS-LINE-POS
              PERFORM 890-EMIT-LINE THRU 890-EXIT
           END-IF.
           MOVE 1 TO WS-LINE-POS.
           STRING "      " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE WS-WORK-FIELD TO WS-JSON-SRC.
           PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
           STRING ": {" DELIMITED BY SIZE
                  QUOTE "before" QUOTE DELIMITED BY SIZE
                  ": " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE WS-WORK-BEFORE TO WS-JSON-SRC.
           PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
           STRING ", " DELIMITED BY SIZE
                  QUOTE "after" QUOTE DELIMITED BY SIZE
                  ": " DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           MOVE WS-WORK-AFTER TO WS-JSON-SRC.
           PERFORM 875-APPEND-QUOTED-STRING THRU 875-EXIT.
           STRING "}" DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
           MOVE "N" TO WS-FIRST-FIELD-SW.
           PERFORM 402-READ-RSTUPD THRU 402-EXIT.
       404-EXIT.
           EXIT.

       406-CLOSE-LAST-GROUP.
           MOVE 1 TO WS-LINE-POS.
           IF WS-KEY-SEQ < RSTCTL-UPDATED-COUNT
              STRING "    }}," DELIMITED BY SIZE
                     INTO WS-LINE WITH POINTER WS-LINE-POS
           ELSE
              STRING "    }}" DELIMITED BY SIZE
                     INTO WS-LINE WITH POINTER WS-LINE-POS
           END-IF.
           PERFORM 890-EMIT-LINE THRU 890-EXIT.
       406-EXIT.
           EXIT.

      ****** CALLER MOVES THE VALUE TO WS-JSON-SRC FIRST.
       875-APPEND-QUOTED-STRING.
           PERFORM 868-FIND-JSON-SRC-LEN THRU 868-EXIT.
           STRING QUOTE DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
           PERFORM 877-APPEND-ONE-SRC-CHAR THRU 877-EXIT
                   VARYING WS-JSON-POS FROM 1 BY 1
                   UNTIL WS-JSON-POS > WS-JSON-SRC-LEN.
           STRING QUOTE DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
       875-EXIT.
           EXIT.

       868-FIND-JSON-SRC-LEN.
           MOVE 80 TO WS-JS-SCAN.
           MOVE ZERO TO WS-JSON-SRC-LEN.
           PERFORM 869-SCAN-JSON-LEN THRU 869-EXIT
                   UNTIL WS-JS-SCAN = ZERO OR
                         WS-JSON-SRC-LEN NOT = ZERO.
       868-EXIT.
           EXIT.

       869-SCAN-JSON-LEN.
           IF WS-JSON-SRC-CHARS(WS-JS-SCAN) NOT = SPACE
              MOVE WS-JS-SCAN TO WS-JSON-SRC-LEN
           ELSE
              SUBTRACT 1 FROM WS-JS-SCAN
           END-IF.
       869-EXIT.
           EXIT.

       877-APPEND-ONE-SRC-CHAR.
           IF WS-JSON-SRC-CHARS(WS-JSON-POS) = QUOTE
              STRING "\" DELIMITED BY SIZE
                     QUOTE DELIMITED BY SIZE
                     INTO WS-LINE WITH POINTER WS-LINE-POS
           ELSE
              IF WS-JSON-SRC-CHARS(WS-JSON-POS) = "\"
                 STRING "\" DELIMITED BY SIZE
                        "\" DELIMITED BY SIZE
                        INTO WS-LINE WITH POINTER WS-LINE-POS
              ELSE
                 STRING WS-JSON-SRC-CHARS(WS-JSON-POS) DELIMITED BY SIZE
                        INTO WS-LINE WITH POINTER WS-LINE-POS
              END-IF
           END-IF.
       877-EXIT.
           EXIT.

      ****** CALLER MOVES THE COUNT TO WS-NUM-ED FIRST - NO COMMAS OR
      ****** LEADING SPACES ARE SHIPPED SINCE JSON NUMBERS CANNOT
      ****** CARRY EITHER.
       866-APPEND-NUMBER.
           MOVE 1 TO WS-NUM-POS.
           PERFORM 867-FIND-NUM-START THRU 867-EXIT
                   UNTIL WS-NUM-POS > 7 OR
                         WS-NUM-ED(WS-NUM-POS : 1) NOT = SPACE.
           COMPUTE WS-NUM-LEN = 8 - WS-NUM-POS.
           STRING WS-NUM-ED(WS-NUM-POS : WS-NUM-LEN) DELIMITED BY SIZE
                  INTO WS-LINE WITH POINTER WS-LINE-POS.
       866-EXIT.
           EXIT.

       867-FIND-NUM-START.
           ADD 1 TO WS-NUM-POS.
       867-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
           OPEN INPUT PARMIN, RSTCTL, RSTADD, RSTREM, RSTUPD.
           OPEN OUTPUT REPORTJ, SYSOUT.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE PARMIN, RSTCTL, RSTADD, RSTREM, RSTUPD, REPORTJ,
                 SYSOUT.
       850-EXIT.
           EXIT.

       890-EMIT-LINE.
           COMPUTE WS-RPT-LEN = WS-LINE-POS - 1.
           IF WS-RPT-LEN = ZERO
              MOVE 1 TO WS-RPT-LEN.
           IF RSTRPTJ-DEBUG-ON
              DISPLAY "RSTRPTJ - LINE LEN " WS-RPT-LEN-X.
           MOVE SPACES TO REPORTJ-REC.
           MOVE WS-LINE(1 : WS-RPT-LEN) TO REPORTJ-REC(1 : WS-RPT-LEN).
           WRITE REPORTJ-REC.
           MOVE SPACES TO WS-LINE.
       890-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "******** NORMAL END OF JOB RSTRPTJ ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB - RSTRPTJ ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.

      ******************************************************************
      *    COPYBOOK    RSTROW                                         *
      *    ROSTER RECONCILER - IN-MEMORY ROSTER TABLE                 *
      *    ONE OCCURRENCE OF THIS LAYOUT HOLDS AN ENTIRE PARSED CSV    *
      *    ROSTER (EITHER THE PREVIOUS OR THE CURRENT SNAPSHOT) AFTER  *
      *    RSTREAD HAS VALIDATED/NORMALIZED IT.  ALSO THE RECORD       *
      *    LAYOUT OF THE RSTOUT WORK FILE RSTREAD PRODUCES AND RSTDIFF *
      *    CONSUMES.                                                   *
      *                                                                *
      *    MAX-ROSTER-ROWS AND MAX-ROSTER-COLS ARE HARD TABLE LIMITS - *
      *    SAME PRACTICE AS THE OLD PATLIST DAILY-CHARGES TABLES.      *
      *    RAISE THEM (AND RECOMPILE EVERY RSTxxxx PROGRAM) IF A       *
      *    ROSTER EXTRACT EVER EXCEEDS 500 ROWS OR 12 COLUMNS.         *
      *                                                                *
      *    HISTORY                                                    *
      *    04/02/94  JS   ORIGINAL - 250 ROWS, 8 COLUMNS               *
      *    11/14/97  RFT  RAISED TO 500 ROWS, 12 COLUMNS FOR FALL      *
      *                   COHORT CUTOVER VOLUME                        *
      *    02/09/99  RFT  Y2K - NO DATE-KEYED FIELDS IN THIS TABLE     *
      ******************************************************************
       01  RSTROW-TABLE.
           05  RSTR-SIDE                 PIC X(8).
           05  RSTR-FILE-NAME            PIC X(44).
           05  RSTR-COLUMN-COUNT         PIC 9(4) COMP.
           05  RSTR-COLUMN-NAME OCCURS 12 TIMES
                                         PIC X(30).
           05  RSTR-ROW-COUNT            PIC 9(4) COMP.
           05  RSTR-ROW OCCURS 500 TIMES.
               10  RSTR-ROW-KEY          PIC X(60).
               10  RSTR-ROW-SRC-LINE     PIC 9(7) COMP.
               10  RSTR-ROW-VALUE OCCURS 12 TIMES
                                         PIC X(80).
           05  RSTR-KEY-INDEX OCCURS 500 TIMES
                                         PIC 9(4) COMP.
           05  RSTR-DUPLICATE-COUNT      PIC 9(7) COMP.
           05  RSTR-INVALID-COUNT        PIC 9(7) COMP.
           05  RSTR-DUPLICATE-KEYS OCCURS 200 TIMES
                                         PIC X(60).
           05  RSTR-INVALID-LINES OCCURS 200 TIMES
                                         PIC 9(7) COMP.
           05  FILLER                    PIC X(40).

       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  CSVESC.
       AUTHOR. MARIE PRICE.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 02/27/95.
       DATE-COMPILED. 02/27/95.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *    ESCAPES ONE OUTPUT VALUE FOR USE AS A CSV FIELD.  IF THE
      *    VALUE CONTAINS A COMMA, A QUOTE, A CR OR A LF, THE VALUE IS
      *    WRAPPED IN DOUBLE QUOTES AND EVERY EMBEDDED QUOTE IS
      *    DOUBLED.  CALLED BY RSTEXPRT AND RSTUPDWR ONCE PER OUTPUT
      *    COLUMN.  REPLACES THE OLD LAB/EQUIPMENT COST-CALCULATION
      *    DISPATCHER CLCLBCST - SAME LINKAGE-ONLY SHAPE, DIFFERENT JOB.
      *
      *    CHANGE LOG
      *    ----------
      *    02/27/95  MPR  ORIGINAL
      *    08/14/95  MPR  CR/LF NOW FORCE QUOTING EVEN WITHOUT A COMMA
      *                   OR EMBEDDED QUOTE (REQUEST FROM REGISTRAR).
      *    11/14/97  RFT  OUTPUT LENGTH RAISED FROM 80 TO 164 TO ALLOW
      *                   FOR A FULLY-QUOTED, FULLY-DOUBLED 80-BYTE
      *                   INPUT VALUE.
      *    09/22/98  RFT  Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE.
      *    08/05/03  DMK  PROCEDURE DIVISION NOW EXPLICITLY PERFORMS
      *                   900-WRAP-UP INSTEAD OF FALLING INTO
      *                   100-SCAN-FOR-SPECIAL-CHARS COLD - WS-IN-POS
      *                   AND WS-OUT-POS WERE UNINITIALIZED (ZERO) ON
      *                   ENTRY, AN ILLEGAL SUBSCRIPT AGAINST BOTH
      *                   OCCURS TABLES UNTIL 900-WRAP-UP'S OWN SETUP
      *                   FINALLY RAN (REQ 4501, CODE REVIEW).
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           CLASS CSV-SPECIAL-CHAR IS QUOTE, ",".

       DATA DIVISION.
       WORKING-STORAGE SECTION.

       01  CSVESC-CONSTANTS.
           05  QUOTE-CHAR                PIC X(1) VALUE '"'.
           05  COMMA-CHAR                PIC X(1) VALUE ','.
           05  CR-CHAR                   PIC X(1) VALUE X'0D'.
           05  LF-CHAR                   PIC X(1) VALUE X'0A'.
           05  FILLER                   PIC X(2).

       01  CSVESC-SWITCHES.
           05  WS-NEEDS-QUOTE-SW         PIC X(1) VALUE "N".
               88  NEEDS-QUOTE               VALUE "Y".
           05  FILLER                   PIC X(1).

       01  CSVESC-WORK.
           05  WS-SCAN-POS-PAIR.
               10  WS-IN-POS            PIC 9(4) COMP.
               10  WS-OUT-POS           PIC 9(4) COMP.
           05  WS-SCAN-POS-X REDEFINES WS-SCAN-POS-PAIR
                                         PIC X(4).
           05  WS-IN-LEN                PIC 9(4) COMP.
           05  WS-CURRENT-CHAR          PIC X(1).
           05  WS-WORK-OUT              PIC X(164).
           05  WS-WORK-OUT-CHARS REDEFINES WS-WORK-OUT
                                         OCCURS 164 TIMES
                                         PIC X(1).
           05  FILLER                   PIC X(10).

       PROCEDURE DIVISION USING LK-CSVESC-REC.

           PERFORM 900-WRAP-UP THRU 900-EXIT.
           GOBACK.

       100-SCAN-FOR-SPECIAL-CHARS.
           MOVE LK-ESC-IN-CHARS(WS-IN-POS) TO WS-CURRENT-CHAR.
           IF WS-CURRENT-CHAR = COMMA-CHAR OR
              WS-CURRENT-CHAR = QUOTE-CHAR OR
              WS-CURRENT-CHAR = CR-CHAR    OR
              WS-CURRENT-CHAR = LF-CHAR
                 MOVE "Y" TO WS-NEEDS-QUOTE-SW.
           ADD 1 TO WS-IN-POS.
       100-EXIT.
           EXIT.

       200-BUILD-UNQUOTED.
           MOVE SPACES TO LK-ESC-OUT.
           MOVE LK-ESC-IN (1 : WS-IN-LEN) TO LK-ESC-OUT.
           MOVE WS-IN-LEN TO LK-ESC-OUT-LEN.
       200-EXIT.
           EXIT.

       250-APPEND-OUT-CHAR.
           IF WS-OUT-POS > 164
              GO TO 250-EXIT.
           MOVE WS-CURRENT-CHAR TO WS-WORK-OUT-CHARS(WS-OUT-POS).
           ADD 1 TO WS-OUT-POS.
       250-EXIT.
           EXIT.

       300-BUILD-QUOTED.
           MOVE SPACES TO WS-WORK-OUT.
           MOVE 1 TO WS-IN-POS.
           MOVE QUOTE-CHAR TO WS-CURRENT-CHAR.
           MOVE 1 TO WS-OUT-POS.
           PERFORM 250-APPEND-OUT-CHAR THRU 250-EXIT.
           PERFORM 320-COPY-ONE-CHAR THRU 320-EXIT
                   UNTIL WS-IN-POS > WS-IN-LEN.
           MOVE QUOTE-CHAR TO WS-CURRENT-CHAR.
           PERFORM 250-APPEND-OUT-CHAR THRU 250-EXIT.
           MOVE SPACES TO LK-ESC-OUT.
           MOVE WS-WORK-OUT (1 : WS-OUT-POS - 1) TO LK-ESC-OUT.
           COMPUTE LK-ESC-OUT-LEN = WS-OUT-POS - 1.
       300-EXIT.
           EXIT.

       320-COPY-ONE-CHAR.
           MOVE LK-ESC-IN-CHARS(WS-IN-POS) TO WS-CURRENT-CHAR.
           IF WS-CURRENT-CHAR = QUOTE-CHAR
              PERFORM 250-APPEND-OUT-CHAR THRU 250-EXIT.
           PERFORM 250-APPEND-OUT-CHAR THRU 250-EXIT.
           ADD 1 TO WS-IN-POS.
       320-EXIT.
           EXIT.

       900-WRAP-UP.
           MOVE ZERO TO WS-IN-POS.
           MOVE 1 TO WS-IN-POS.
           MOVE "N" TO WS-NEEDS-QUOTE-SW.
           MOVE LK-ESC-IN-LEN TO WS-IN-LEN.
           IF WS-IN-LEN = ZERO
              MOVE SPACES TO LK-ESC-OUT
              MOVE ZERO TO LK-ESC-OUT-LEN
              GOBACK.
           PERFORM 100-SCAN-FOR-SPECIAL-CHARS THRU 100-EXIT
                   UNTIL WS-IN-POS > WS-IN-LEN.
           MOVE 1 TO WS-IN-POS.
           IF NEEDS-QUOTE
              PERFORM 300-BUILD-QUOTED THRU 300-EXIT
           ELSE
              PERFORM 200-BUILD-UNQUOTED THRU 200-EXIT
           END-IF.
           GOBACK.
       900-EXIT.
           EXIT.

       LINKAGE SECTION.
       01  LK-CSVESC-REC.
           05  LK-ESC-IN                 PIC X(80).
           05  LK-ESC-IN-CHARS REDEFINES LK-ESC-IN
                                         OCCURS 80 TIMES
                                         PIC X(1).
           05  LK-ESC-IN-LEN             PIC 9(4) COMP.
           05  LK-ESC-OUT                PIC X(164).
           05  LK-ESC-OUT-LEN            PIC 9(4) COMP.
           05  FILLER                    PIC X(2).
